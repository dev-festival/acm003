000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ACMXIMP-COB.
000120 AUTHOR.        FABIO.
000130 INSTALLATION.  EMPRESA S/A - ENGENHARIA DE CONFIABILIDADE.
000140 DATE-WRITTEN.  10/07/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRITO - MANUTENCAO PLANTA.
000170*================================================================*
000180*    FINALIDADE : RELE AS DUAS MATRIZES DE INTERCAMBIO GERADAS
000190*                 (E EVENTUALMENTE EDITADAS EM PLANILHA) PELO
000200*                 ACMXPRT-COB E REGRAVA AS TABELAS DE JUNCAO
000210*                 COMP-TECH-FILE E CLASS-COMP-FILE NORMALIZADAS
000220*                 A PARTIR DELAS.  UMA CELULA 'P'/'S' (MAIUSCULA
000230*                 OU MINUSCULA) NA MATRIZ COMPONENTE X TECNO-
000240*                 LOGIA GERA UMA LINHA DE COMPONENT-TECHNOLOGY;
000250*                 UMA CELULA 'X' NA MATRIZ CLASSE X COMPONENTE
000260*                 GERA UMA LINHA DE CLASS-COMPONENT.  COLUNA DE
000270*                 TECNOLOGIA CUJO CODIGO DO CABECALHO NAO CONSTA
000280*                 MAIS DO MESTRE TECHCODE.DAT DESVIA TODAS AS
000290*                 SUAS CELULAS PREENCHIDAS PARA O ARQUIVO DE
000300*                 REVISAO (CASO CONHECIDO: COLUNA EXPORTADA
000310*                 COMO 'CH', RENOMEADA PARA 'CW' NO MESTRE).
000320*                 COLUNA DE COMPONENTE ALEM DO TAMANHO ATUAL DO
000330*                 MESTRE COMPONENT.DAT E SIMPLESMENTE IGNORADA.
000340*    VRS         DATA           ANALISTA    DESCRICAO
000350*    1.0         10/07/1999     FABIO       IMPLANTACAO - MATRIZ
000360*                                           COMPONENTE X TECNO-
000370*                                           LOGIA E DESVIO PARA
000380*                                           ARQUIVO DE REVISAO
000390*    1.1         21/01/2000     FABIO       INCLUIDA A IMPORTACAO
000400*                                           DA MATRIZ CLASSE X
000410*                                           COMPONENTE
000420*    1.2         28/02/2001     JORGE       Y2K - SEM LEITURA DE
000430*                                           RELOGIO; TIMESTAMP DE
000440*                                           CORRIDA RECEBIDO DO
000450*                                           PARAMETRO DE ENTRADA
000460*                                           (SYSIN) PARA O
000470*                                           SUMARIO DA CORRIDA
000480*    1.3         14/09/2004     JORGE       CORRIGIDO O DESVIO
000490*                                           PARA O ARQUIVO DE
000500*                                           REVISAO QUANDO A
000510*                                           COLUNA 'CH' NAO MAIS
000520*                                           CONSTA DO MESTRE
000530*                                           (TICKET 1524)
000540*================================================================*
000550      
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600      
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT COMPONENT-FILE      ASSIGN TO COMPFILE
000640                                  ORGANIZATION SEQUENTIAL
000650                                  FILE STATUS STATUS-COMPONENT.
000660      
000670     SELECT TECHNOLOGY-FILE     ASSIGN TO TECHFILE
000680                                  ORGANIZATION SEQUENTIAL
000690                                  FILE STATUS STATUS-TECHNOLOGY.
000700      
000710     SELECT COMP-TECH-FILE      ASSIGN TO CTECFILE
000720                                  ORGANIZATION SEQUENTIAL
000730                                  FILE STATUS STATUS-COMP-TECH.
000740      
000750     SELECT CLASS-COMP-FILE     ASSIGN TO CCMPFILE
000760                                  ORGANIZATION SEQUENTIAL
000770                                  FILE STATUS STATUS-CLASS-COMP.
000780      
000790     SELECT XTAB-COMP-TECH-FILE ASSIGN TO XCTFILE
000800                                  ORGANIZATION SEQUENTIAL
000810                                  FILE STATUS STATUS-XCT.
000820      
000830     SELECT XTAB-CLASS-COMP-FILE ASSIGN TO XCCFILE
000840                                  ORGANIZATION SEQUENTIAL
000850                                  FILE STATUS STATUS-XCC.
000860      
000870     SELECT REVIEW-FILE         ASSIGN TO REVWFILE
000880                                  ORGANIZATION SEQUENTIAL
000890                                  FILE STATUS STATUS-REVIEW.
000900      
000910     SELECT IMPORT-RPT          ASSIGN TO XIMPFILE
000920                                  ORGANIZATION LINE SEQUENTIAL
000930                                  FILE STATUS STATUS-RPT.
000940      
000950 DATA DIVISION.
000960 FILE SECTION.
000970 FD  COMPONENT-FILE
000980     LABEL RECORD STANDARD
000990     VALUE OF FILE-ID 'component.dat'
001000     RECORD CONTAINS 30 CHARACTERS.
001010 COPY ACMCOMP.
001020      
001030 FD  TECHNOLOGY-FILE
001040     LABEL RECORD STANDARD
001050     VALUE OF FILE-ID 'techcode.dat'
001060     RECORD CONTAINS 32 CHARACTERS.
001070 COPY ACMTECH.
001080      
001090 FD  COMP-TECH-FILE
001100     LABEL RECORD STANDARD
001110     VALUE OF FILE-ID 'comptec.dat'
001120     RECORD CONTAINS 33 CHARACTERS.
001130 COPY ACMCTEC.
001140      
001150 FD  CLASS-COMP-FILE
001160     LABEL RECORD STANDARD
001170     VALUE OF FILE-ID 'classcmp.dat'
001180     RECORD CONTAINS 50 CHARACTERS.
001190 COPY ACMCCMP.
001200      
001210 FD  XTAB-COMP-TECH-FILE
001220     LABEL RECORD STANDARD
001230     VALUE OF FILE-ID 'xcomtec.dat'
001240     RECORD CONTAINS 40 CHARACTERS.
001250 COPY ACMXCT.
001260      
001270 FD  XTAB-CLASS-COMP-FILE
001280     LABEL RECORD STANDARD
001290     VALUE OF FILE-ID 'xclacmp.dat'
001300     RECORD CONTAINS 2040 CHARACTERS.
001310 COPY ACMXCC.
001320      
001330 FD  REVIEW-FILE
001340     LABEL RECORD STANDARD
001350     VALUE OF FILE-ID 'review.dat'
001360     RECORD CONTAINS 33 CHARACTERS.
001370 COPY ACMREVW.
001380      
001390 FD  IMPORT-RPT
001400     LABEL RECORD OMITTED.
001410*    CAMPO IMPORT RPT.                                           *
001420 01  REG-IMPORT-RPT               PIC X(132).
001430      
001440 WORKING-STORAGE SECTION.
001450*    CAMPO DE FILE-STATUS DE COMPONENT.                          *
001460 01  STATUS-COMPONENT            PIC X(02) VALUE SPACE.
001470*    CAMPO DE FILE-STATUS DE TECHNOLOGY.                         *
001480 01  STATUS-TECHNOLOGY           PIC X(02) VALUE SPACE.
001490*    CAMPO DE FILE-STATUS DE COMP TECH.                          *
001500 01  STATUS-COMP-TECH            PIC X(02) VALUE SPACE.
001510*    CAMPO DE FILE-STATUS DE CLASS COMP.                         *
001520 01  STATUS-CLASS-COMP           PIC X(02) VALUE SPACE.
001530*    CAMPO DE FILE-STATUS DE XCT.                                *
001540 01  STATUS-XCT                  PIC X(02) VALUE SPACE.
001550*    CAMPO DE FILE-STATUS DE XCC.                                *
001560 01  STATUS-XCC                  PIC X(02) VALUE SPACE.
001570*    CAMPO DE FILE-STATUS DE REVIEW.                             *
001580 01  STATUS-REVIEW               PIC X(02) VALUE SPACE.
001590*    CAMPO DE FILE-STATUS DE RPT.                                *
001600 01  STATUS-RPT                  PIC X(02) VALUE SPACE.
001610      
001620*    CONTADOR DE COMPONENT.                                      *
001630 77  CNT-COMPONENT                PIC 9(04) COMP VALUE ZERO.
001640*    CONTADOR DE TECHNOLOGY.                                     *
001650 77  CNT-TECHNOLOGY               PIC 9(02) COMP VALUE ZERO.
001660*    INDICE DE PERCURSO DE TC.                                   *
001670 77  IX-TC                        PIC 9(04) COMP VALUE ZERO.
001680*    INDICE DE PERCURSO DE TC2.                                  *
001690 77  IX-TC2                       PIC 9(04) COMP VALUE ZERO.
001700*    INDICE DE PERCURSO DE TT.                                   *
001710 77  IX-TT                        PIC 9(02) COMP VALUE ZERO.
001720*    INDICE DE POSICAO DENTRO DO BLOCO DE CABECALHO XCC LIDO.      *
001730 77  IX-BL                        PIC 9(02) COMP VALUE ZERO.
001740*    CAMPO DE TRABALHO PARA CNT CT GRAVADO.                      *
001750 77  WS-CNT-CT-GRAVADO            PIC 9(05) COMP VALUE ZERO.
001760*    CAMPO DE TRABALHO PARA CNT CT REVISAO.                      *
001770 77  WS-CNT-CT-REVISAO            PIC 9(05) COMP VALUE ZERO.
001780*    CAMPO DE TRABALHO PARA CNT CC GRAVADO.                      *
001790 77  WS-CNT-CC-GRAVADO            PIC 9(05) COMP VALUE ZERO.
001800*    CAMPO DE TRABALHO PARA SW ACHEI.                            *
001810 77  WS-SW-ACHEI                  PIC 9 COMP VALUE ZERO.
001820     88  ACHEI-SIM                VALUE 1.
001830     88  ACHEI-NAO                VALUE 0.
001840*    CAMPO DE TRABALHO PARA SW LINHA PENDENTE.                    *
001850 77  WS-SW-LINHA-PENDENTE         PIC 9 COMP VALUE ZERO.
001860     88  LINHA-PENDENTE           VALUE 1.
001870     88  NAO-LINHA-PENDENTE       VALUE 0.
001880*    CAMPO DE TRABALHO PARA SWAP.                                *
001890 77  WS-SWAP                      PIC 9 COMP VALUE ZERO.
001900     88  HOUVE-TROCA               VALUE 1.
001910     88  SEM-TROCA                 VALUE 0.
001920      
001930*    CAMPO DE TRABALHO PARA RUN TIMESTAMP.                       *
001940 01  WS-RUN-TIMESTAMP             PIC X(20) VALUE SPACE.
001950*    CAMPO DE TRABALHO PARA RUN TS R.                            *
001960 01  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.
001970*    CAMPO DE TRABALHO PARA RUN DATE PART.                       *
001980     05  WS-RUN-DATE-PART         PIC X(08).
001990*    CAMPO DE TRABALHO PARA RUN TIME PART.                       *
002000     05  WS-RUN-TIME-PART         PIC X(12).
002010      
002020*---------------------------------------------------------------*
002030*    MESTRES CARREGADOS PARA CONFERENCIA DAS COLUNAS DAS         *
002040*    MATRIZES.  TAB-COMPONENT E ORDENADA POR BOLHA PARA          *
002050*    REPRODUZIR A MESMA ORDEM DE COLUNAS USADA PELO ACMXPRT-COB  *
002060*    AO EXPORTAR A MATRIZ CLASSE X COMPONENTE.                   *
002070*---------------------------------------------------------------*
002080 01  TAB-COMPONENT.
002090*    ELEMENTO DA TABELA DE ENTRY.                                *
002100     05  TC-ENTRY OCCURS 2000 TIMES
002110                  PIC X(30).
002120      
002130*    TABELA DE TECHNOLOGY.                                       *
002140 01  TAB-TECHNOLOGY.
002150*    ELEMENTO DA TABELA DE ENTRY.                                *
002160     05  TT-ENTRY OCCURS 8 TIMES
002170                  PIC X(02).
002180      
002190*    CAMPO DE TRABALHO PARA COMP TEMP.                           *
002200 01  WS-COMP-TEMP                 PIC X(30).
002210      
002220*---------------------------------------------------------------*
002230*    CABECALHO LIDO DO ARQUIVO XCOMTEC.DAT - CODIGO DE           *
002240*    TECNOLOGIA DECLARADO NA EXPORTACAO PARA CADA UMA DAS 8      *
002250*    COLUNAS, E FLAG SE ESSE CODIGO AINDA EXISTE NO MESTRE       *
002260*    TECHCODE.DAT ATUAL.                                         *
002270*---------------------------------------------------------------*
002280 01  WS-HDR-AREA.
002290*    CAMPO DE TRABALHO PARA HDR TECH CODIGO.                     *
002300     05  WS-HDR-TECH-CODIGO       PIC X(02) OCCURS 8 TIMES.
002310*    CAMPO DE TRABALHO PARA HDR FLAT.                            *
002320 01  WS-HDR-FLAT REDEFINES WS-HDR-AREA
002330                                  PIC X(16).
002340      
002350*    CAMPO DE TRABALHO PARA COL STATUS.                          *
002360 01  WS-COL-STATUS.
002370*    CAMPO DE TRABALHO PARA COL VALIDA.                          *
002380     05  WS-COL-VALIDA            PIC 9(01) COMP OCCURS 8 TIMES.
002390      
002400*---------------------------------------------------------------*
002410*    FLAG DE VALIDADE DE CADA COLUNA DA MATRIZ CLASSE X          *
002420*    COMPONENTE, CONFORME O CABECALHO LIDO DE XCLACMP.DAT E      *
002430*    CONFERIDO CONTRA O MESTRE COMPONENT.DAT ATUAL - VIDE        *
002440*    0705-CONFERE-COLUNAS-COMP (TICKET 2246).                     *
002450*---------------------------------------------------------------*
002460 01  WS-COL-STATUS-CC.
002470*    CAMPO DE TRABALHO PARA COL VALIDA CC.                        *
002480     05  WS-COL-VALIDA-CC         PIC 9(01) COMP OCCURS 2000 TIMES.
002490      
002500*---------------------------------------------------------------*
002510*    NOME DE COMPONENTE EXPORTADO EM CADA COLUNA DA MATRIZ       *
002520*    CLASSE X COMPONENTE, MONTADO A PARTIR DOS BLOCOS DE         *
002530*    CABECALHO DE XCLACMP.DAT (VIDE 0701-LE-CABECALHO-XCC), MAIS *
002540*    A CONTAGEM TOTAL DE COLUNAS EXPORTADAS (TICKET 2246).       *
002550*---------------------------------------------------------------*
002560 01  WS-HDR-CC-AREA.
002570*    CAMPO DE TRABALHO PARA HDR CC NOME.                          *
002580     05  WS-HDR-CC-NOME           PIC X(30) OCCURS 2000 TIMES.
002590*    CONTAGEM TOTAL DE COMPONENTES EXPORTADOS EM XCLACMP.DAT.     *
002600 77  WS-HDR-CC-CNT                PIC 9(04) COMP VALUE ZERO.
002610*    QUANTIDADE DE NOMES JA COPIADOS DO(S) BLOCO(S) DE CABECALHO. *
002620 77  WS-HDR-CC-LIDOS              PIC 9(04) COMP VALUE ZERO.
002630      
002640*---------------------------------------------------------------*
002650*    AREA DE MONTAGEM DA LINHA DE REVISAO - LIMPA DE UMA SO VEZ  *
002660*    PELA VISAO PLANA ANTES DE PREENCHER OS CAMPOS.              *
002670*---------------------------------------------------------------*
002680 01  WS-REVIEW-BUILD.
002690*    CAMPO DE TRABALHO PARA REVIEW FIELDS.                       *
002700     05  WS-REVIEW-FIELDS.
002710*    CAMPO DE TRABALHO PARA REVIEW COMPONENT.                    *
002720         10  WS-REVIEW-COMPONENT  PIC X(30).
002730*    CAMPO DE TRABALHO PARA REVIEW TECH.                         *
002740         10  WS-REVIEW-TECH       PIC X(02).
002750*    CAMPO DE TRABALHO PARA REVIEW TIPO.                         *
002760         10  WS-REVIEW-TIPO       PIC X(01).
002770*    CAMPO DE TRABALHO PARA REVIEW FLAT.                         *
002780     05  WS-REVIEW-FLAT REDEFINES WS-REVIEW-FIELDS
002790                                  PIC X(33).
002800      
002810*    CAMPO SUMARIO 1.                                            *
002820 01  LINHA-SUMARIO-1.
002830*    CAMPO FILLER.                                               *
002840     05  FILLER                   PIC X(02) VALUE SPACE.
002850*    CAMPO FILLER.                                               *
002860     05  FILLER                   PIC X(38) VALUE
002870         'LINHAS GRAVADAS EM COMPTEC.DAT.....: '.
002880*    CAMPO QTD.                                                  *
002890     05  LS1-QTD                  PIC ZZZZ9.
002900*    CAMPO FILLER.                                               *
002910     05  FILLER                   PIC X(87) VALUE SPACE.
002920      
002930*    CAMPO SUMARIO 2.                                            *
002940 01  LINHA-SUMARIO-2.
002950*    CAMPO FILLER.                                               *
002960     05  FILLER                   PIC X(02) VALUE SPACE.
002970*    CAMPO FILLER.                                               *
002980     05  FILLER                   PIC X(38) VALUE
002990         'LINHAS DESVIADAS PARA REVIEW.DAT...: '.
003000*    CAMPO QTD.                                                  *
003010     05  LS2-QTD                  PIC ZZZZ9.
003020*    CAMPO FILLER.                                               *
003030     05  FILLER                   PIC X(87) VALUE SPACE.
003040      
003050*    CAMPO SUMARIO 3.                                            *
003060 01  LINHA-SUMARIO-3.
003070*    CAMPO FILLER.                                               *
003080     05  FILLER                   PIC X(02) VALUE SPACE.
003090*    CAMPO FILLER.                                               *
003100     05  FILLER                   PIC X(38) VALUE
003110         'LINHAS GRAVADAS EM CLASSCMP.DAT....: '.
003120*    CAMPO QTD.                                                  *
003130     05  LS3-QTD                  PIC ZZZZ9.
003140*    CAMPO FILLER.                                               *
003150     05  FILLER                   PIC X(87) VALUE SPACE.
003160      
003170*    CAMPO SUMARIO.                                              *
003180 01  CABE-SUMARIO.
003190*    CAMPO FILLER.                                               *
003200     05  FILLER                   PIC X(20) VALUE SPACE.
003210*    CAMPO FILLER.                                               *
003220     05  FILLER                   PIC X(40) VALUE
003230         'IMPORTACAO DE MATRIZES DE CRUZAMENTO'.
003240*    CAMPO FILLER.                                               *
003250     05  FILLER                   PIC X(10) VALUE SPACE.
003260*    CAMPO FILLER.                                               *
003270     05  FILLER                   PIC X(11) VALUE 'DATA/HORA: '.
003280*    CAMPO SUMARIO TS.                                           *
003290     05  CABE-SUMARIO-TS          PIC X(20).
003300*    CAMPO FILLER.                                               *
003310     05  FILLER                   PIC X(31) VALUE SPACE.
003320      
003330 PROCEDURE DIVISION.
003340      
003350*================================================================*
003360*    ROTINA 0000-INICIO DA ROTINA PRINCIPAL, QUE COORDENA TODAS  *
003370*    AS FASES DO PROCESSAMENTO.                                  *
003380*================================================================*
003390 0000-INICIO.
003400*    RECEBE WS-RUN-TIMESTAMP FROM SYSIN                          *
003410     ACCEPT WS-RUN-TIMESTAMP FROM SYSIN
003420*    EXECUTA A SUB-ROTINA 0100-CARGA-COMPONENT ATE A SAIDA.      *
003430     PERFORM 0100-CARGA-COMPONENT  THRU 0100-CARGA-COMPONENT-EXIT
003440*    EXECUTA A SUB-ROTINA 0200-CARGA-TECHNOLOGY ATE A SAIDA.     *
003450     PERFORM 0200-CARGA-TECHNOLOGY THRU 0200-CARGA-TECHNOLOGY-EXIT
003460*    EXECUTA A SUB-ROTINA 0250-ORDENA-COMPONENT ATE A SAIDA.     *
003470     PERFORM 0250-ORDENA-COMPONENT THRU 0250-ORDENA-COMPONENT-EXIT
003480*    ABRE PARA GRAVACAO: COMP-TECH-FILE                          *
003490     OPEN OUTPUT COMP-TECH-FILE
003500*    TESTA A CONDICAO: STATUS-COMP-TECH NOT = '00'               *
003510     IF STATUS-COMP-TECH NOT = '00'
003520        DISPLAY 'ACMXIMP-COB - ERRO ABERTURA COMP-TECH-FILE '
003530                STATUS-COMP-TECH
003540*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003550        STOP RUN
003560     END-IF
003570*    ABRE PARA GRAVACAO: REVIEW-FILE                             *
003580     OPEN OUTPUT REVIEW-FILE
003590*    TESTA A CONDICAO: STATUS-REVIEW NOT = '00'                  *
003600     IF STATUS-REVIEW NOT = '00'
003610*    EXIBE NO CONSOLE: 'ACMXIMP-COB - ERRO ABERTURA REVIEW-FILE '*
003620        DISPLAY 'ACMXIMP-COB - ERRO ABERTURA REVIEW-FILE '
003630                STATUS-REVIEW
003640*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003650        STOP RUN
003660     END-IF
003670*    EXECUTA A SUB-ROTINA 0600-IMPORTA-COMP-TECH.                *
003680     PERFORM 0600-IMPORTA-COMP-TECH
003690             THRU 0600-IMPORTA-COMP-TECH-EXIT
003700*    ENCERRA O(S) ARQUIVO(S): COMP-TECH-FILE                     *
003710     CLOSE COMP-TECH-FILE
003720*    ENCERRA O(S) ARQUIVO(S): REVIEW-FILE                        *
003730     CLOSE REVIEW-FILE
003740*    ABRE PARA GRAVACAO: CLASS-COMP-FILE                         *
003750     OPEN OUTPUT CLASS-COMP-FILE
003760*    TESTA A CONDICAO: STATUS-CLASS-COMP NOT = '00'              *
003770     IF STATUS-CLASS-COMP NOT = '00'
003780        DISPLAY 'ACMXIMP-COB - ERRO ABERTURA CLASS-COMP-FILE '
003790                STATUS-CLASS-COMP
003800*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003810        STOP RUN
003820     END-IF
003830*    EXECUTA A SUB-ROTINA 0700-IMPORTA-CLASS-COMP.               *
003840     PERFORM 0700-IMPORTA-CLASS-COMP
003850             THRU 0700-IMPORTA-CLASS-COMP-EXIT
003860*    ENCERRA O(S) ARQUIVO(S): CLASS-COMP-FILE                    *
003870     CLOSE CLASS-COMP-FILE
003880*    ABRE PARA GRAVACAO: IMPORT-RPT                              *
003890     OPEN OUTPUT IMPORT-RPT
003900*    TESTA A CONDICAO: STATUS-RPT NOT = '00'                     *
003910     IF STATUS-RPT NOT = '00'
003920*    EXIBE NO CONSOLE: 'ACMXIMP-COB - ERRO ABERTURA IMPORT-RPT ' *
003930        DISPLAY 'ACMXIMP-COB - ERRO ABERTURA IMPORT-RPT '
003940                STATUS-RPT
003950*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003960        STOP RUN
003970     END-IF
003980*    EXECUTA A SUB-ROTINA 0800-GRAVA-SUMARIO ATE A SAIDA.        *
003990     PERFORM 0800-GRAVA-SUMARIO THRU 0800-GRAVA-SUMARIO-EXIT
004000*    ENCERRA O(S) ARQUIVO(S): IMPORT-RPT                         *
004010     CLOSE IMPORT-RPT
004020*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004030     STOP RUN.
004040      
004050*================================================================*
004060*    0100/0200 - CARGA DOS MESTRES DE COMPONENTE E TECNOLOGIA    *
004070*================================================================*
004080 0100-CARGA-COMPONENT.
004090*    ABRE O MESTRE DE COMPONENTES SOMENTE PARA LEITURA           *
004100     OPEN INPUT COMPONENT-FILE
004110*    TESTA A CONDICAO: STATUS-COMPONENT NOT = '00'               *
004120     IF STATUS-COMPONENT NOT = '00'
004130        DISPLAY 'ACMXIMP-COB - ERRO ABERTURA COMPONENT-FILE '
004140                STATUS-COMPONENT
004150*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004160        STOP RUN
004170     END-IF.
004180      
004190*    LACO SEQUENCIAL - UM REGISTRO POR ITERACAO, ATE O AT END    *
004200*    FECHAR O ARQUIVO E DESVIAR PARA A ROTINA DE SAIDA.          *
004210 0110-LE-COMPONENT.
004220*    LE O PROXIMO REGISTRO DE COMPONENT-FILE                     *
004230     READ COMPONENT-FILE
004240         AT END
004250*    FIM DE ARQUIVO - NAO HA MAIS COMPONENTES A CARREGAR         *
004260             GO TO 0100-CARGA-COMPONENT-EXIT
004270     END-READ
004280*    ACUMULA NA TABELA EM MEMORIA O NOME DO COMPONENTE LIDO      *
004290     ADD 1 TO CNT-COMPONENT
004300*    PASSA COMPONENT-NOME PARA O CAMPO TC-ENTRY (CNT-COMPONENT)  *
004310     MOVE COMPONENT-NOME TO TC-ENTRY (CNT-COMPONENT)
004320*    VOLTA E LE O PROXIMO REGISTRO                               *
004330     GO TO 0110-LE-COMPONENT.
004340      
004350*================================================================*
004360*    ROTINA 0100-CARGA-COMPONENT-EXIT DE CARGA, QUE LE O ARQUIVO *
004370*    INDICADO PARA A TABELA EM MEMORIA.                          *
004380*================================================================*
004390 0100-CARGA-COMPONENT-EXIT.
004400*    ENCERRA O(S) ARQUIVO(S): COMPONENT-FILE                     *
004410     CLOSE COMPONENT-FILE
004420     EXIT.
004430      
004440*================================================================*
004450*    ROTINA 0200-CARGA-TECHNOLOGY DE CARGA, QUE LE O ARQUIVO     *
004460*    INDICADO PARA A TABELA EM MEMORIA.                          *
004470*================================================================*
004480 0200-CARGA-TECHNOLOGY.
004490*    ABRE O MESTRE DE TECNOLOGIAS (NO MAXIMO 8 LINHAS) SOMENTE   *
004500*    PARA LEITURA                                                *
004510     OPEN INPUT TECHNOLOGY-FILE
004520*    TESTA A CONDICAO: STATUS-TECHNOLOGY NOT = '00'              *
004530     IF STATUS-TECHNOLOGY NOT = '00'
004540        DISPLAY 'ACMXIMP-COB - ERRO ABERTURA TECHNOLOGY-FILE '
004550                STATUS-TECHNOLOGY
004560*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004570        STOP RUN
004580     END-IF.
004590      
004600*    LACO SEQUENCIAL - CODIGO E DOMINIO DE CADA TECNOLOGIA, NA   *
004610*    ORDEM EM QUE CONSTAM NO MESTRE.                             *
004620 0210-LE-TECHNOLOGY.
004630*    LE O PROXIMO REGISTRO DE TECHNOLOGY-FILE                    *
004640     READ TECHNOLOGY-FILE
004650         AT END
004660*    FIM DE ARQUIVO - AS TECNOLOGIAS JA ESTAO EM TT-ENTRY        *
004670             GO TO 0200-CARGA-TECHNOLOGY-EXIT
004680     END-READ
004690*    GRAVA CODIGO E DOMINIO NA POSICAO CORRENTE DA TABELA        *
004700     ADD 1 TO CNT-TECHNOLOGY
004710*    PASSA TECH-CODIGO PARA O CAMPO TT-ENTRY (CNT-TECHNOLOGY)    *
004720     MOVE TECH-CODIGO TO TT-ENTRY (CNT-TECHNOLOGY)
004730*    VOLTA E LE O PROXIMO REGISTRO                               *
004740     GO TO 0210-LE-TECHNOLOGY.
004750      
004760*================================================================*
004770*    ROTINA 0200-CARGA-TECHNOLOGY-EXIT DE CARGA, QUE LE O ARQUIVO*
004780*    INDICADO PARA A TABELA EM MEMORIA.                          *
004790*================================================================*
004800 0200-CARGA-TECHNOLOGY-EXIT.
004810*    ENCERRA O(S) ARQUIVO(S): TECHNOLOGY-FILE                    *
004820     CLOSE TECHNOLOGY-FILE
004830     EXIT.
004840      
004850*================================================================*
004860*    0250 - ORDENACAO ALFABETICA DOS COMPONENTES (BOLHA SIMPLES, *
004870*    MESMO METODO USADO PELO ACMXPRT-COB AO EXPORTAR A MATRIZ)   *
004880*================================================================*
004890 0250-ORDENA-COMPONENT.
004900*    LIGA O INDICADOR HOUVE-TROCA                                *
004910     SET HOUVE-TROCA TO TRUE.
004920      
004930*================================================================*
004940*    ROTINA 0252-PASSADA-COMPONENT AUXILIAR DESTA FASE DO        *
004950*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
004960*================================================================*
004970 0252-PASSADA-COMPONENT.
004980*    TESTA A CONDICAO: SEM-TROCA                                 *
004990     IF SEM-TROCA
005000*    DESVIA PARA 0250-ORDENA-COMPONENT-EXIT                      *
005010        GO TO 0250-ORDENA-COMPONENT-EXIT
005020     END-IF
005030*    LIGA O INDICADOR SEM-TROCA                                  *
005040     SET SEM-TROCA TO TRUE
005050*    PASSA 1 PARA O CAMPO IX-TC                                  *
005060     MOVE 1 TO IX-TC
005070*    EXECUTA A SUB-ROTINA 0254-COMPARA-COMPONENTE.               *
005080     PERFORM 0254-COMPARA-COMPONENTE
005090             THRU 0254-COMPARA-COMPONENTE-EXIT
005100             UNTIL IX-TC > CNT-COMPONENT - 1
005110*    DESVIA PARA 0252-PASSADA-COMPONENT.                         *
005120     GO TO 0252-PASSADA-COMPONENT.
005130      
005140*================================================================*
005150*    ROTINA 0254-COMPARA-COMPONENTE AUXILIAR DESTA FASE DO       *
005160*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
005170*================================================================*
005180 0254-COMPARA-COMPONENTE.
005190*    PASSA IX-TC PARA O CAMPO IX-TC2                             *
005200     MOVE IX-TC TO IX-TC2
005210*    ACUMULA 1 EM IX-TC2                                         *
005220     ADD 1 TO IX-TC2
005230*    TESTA A CONDICAO: TC-ENTRY (IX-TC2) < TC-ENTRY (IX-TC)      *
005240     IF TC-ENTRY (IX-TC2) < TC-ENTRY (IX-TC)
005250*    PASSA TC-ENTRY (IX-TC) PARA O CAMPO WS-COMP-TEMP            *
005260        MOVE TC-ENTRY (IX-TC)  TO WS-COMP-TEMP
005270*    PASSA TC-ENTRY (IX-TC2) PARA O CAMPO TC-ENTRY (IX-TC)       *
005280        MOVE TC-ENTRY (IX-TC2) TO TC-ENTRY (IX-TC)
005290*    PASSA WS-COMP-TEMP PARA O CAMPO TC-ENTRY (IX-TC2)           *
005300        MOVE WS-COMP-TEMP      TO TC-ENTRY (IX-TC2)
005310*    LIGA O INDICADOR HOUVE-TROCA                                *
005320        SET HOUVE-TROCA TO TRUE
005330     END-IF
005340*    ACUMULA 1 EM IX-TC.                                         *
005350     ADD 1 TO IX-TC.
005360*================================================================*
005370*    ROTINA 0254-COMPARA-COMPONENTE-EXIT AUXILIAR DESTA FASE DO  *
005380*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
005390*================================================================*
005400 0254-COMPARA-COMPONENTE-EXIT.
005410     EXIT.
005420      
005430*================================================================*
005440*    ROTINA 0250-ORDENA-COMPONENT-EXIT AUXILIAR DESTA FASE DO    *
005450*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
005460*================================================================*
005470 0250-ORDENA-COMPONENT-EXIT.
005480     EXIT.
005490      
005500*================================================================*
005510*    0600 - IMPORTACAO DA MATRIZ COMPONENTE X TECNOLOGIA.  LE O  *
005520*    REGISTRO DE CABECALHO PRIMEIRO PARA SABER QUAL CODIGO DE    *
005530*    TECNOLOGIA FOI EXPORTADO EM CADA COLUNA, E CONFERE CADA UM  *
005540*    DESSES CODIGOS CONTRA O MESTRE TECHCODE.DAT ATUAL.          *
005550*================================================================*
005560 0600-IMPORTA-COMP-TECH.
005570*    ABRE PARA LEITURA: XTAB-COMP-TECH-FILE                      *
005580     OPEN INPUT XTAB-COMP-TECH-FILE
005590*    TESTA A CONDICAO: STATUS-XCT NOT = '00'                     *
005600     IF STATUS-XCT NOT = '00'
005610        DISPLAY 'ACMXIMP-COB - ERRO ABERTURA XTAB-COMP-TECH-FILE '
005620                STATUS-XCT
005630*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005640        STOP RUN
005650     END-IF
005660*    LE O PROXIMO REGISTRO DE XTAB-COMP-TECH-FILE                *
005670     READ XTAB-COMP-TECH-FILE
005680         AT END
005690*    EXIBE NO CONSOLE: 'ACMXIMP-COB - XCOMTEC.DAT VAZIO'         *
005700             DISPLAY 'ACMXIMP-COB - XCOMTEC.DAT VAZIO'
005710*    DESVIA PARA 0600-IMPORTA-COMP-TECH-EXIT                     *
005720             GO TO 0600-IMPORTA-COMP-TECH-EXIT
005730     END-READ
005740*    TESTA A CONDICAO: XCH-MARCA NOT = '#HDR'                    *
005750     IF XCH-MARCA NOT = '#HDR'
005760        DISPLAY 'ACMXIMP-COB - XCOMTEC.DAT SEM CABECALHO - ABORT'
005770*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005780        STOP RUN
005790     END-IF
005800     MOVE XCH-TECH-CODIGO (1) TO WS-HDR-TECH-CODIGO (1)
005810     MOVE XCH-TECH-CODIGO (2) TO WS-HDR-TECH-CODIGO (2)
005820     MOVE XCH-TECH-CODIGO (3) TO WS-HDR-TECH-CODIGO (3)
005830     MOVE XCH-TECH-CODIGO (4) TO WS-HDR-TECH-CODIGO (4)
005840     MOVE XCH-TECH-CODIGO (5) TO WS-HDR-TECH-CODIGO (5)
005850     MOVE XCH-TECH-CODIGO (6) TO WS-HDR-TECH-CODIGO (6)
005860     MOVE XCH-TECH-CODIGO (7) TO WS-HDR-TECH-CODIGO (7)
005870     MOVE XCH-TECH-CODIGO (8) TO WS-HDR-TECH-CODIGO (8)
005880*    EXECUTA A SUB-ROTINA 0605-CONFERE-COLUNAS ATE A SAIDA.      *
005890     PERFORM 0605-CONFERE-COLUNAS THRU 0605-CONFERE-COLUNAS-EXIT.
005900      
005910*================================================================*
005920*    ROTINA 0610-LE-LINHA-COMP-TECH DE LEITURA SEQUENCIAL DO     *
005930*    ARQUIVO, MOVENDO OS CAMPOS PARA A TABELA.                   *
005940*================================================================*
005950 0610-LE-LINHA-COMP-TECH.
005960*    LE O PROXIMO REGISTRO DE XTAB-COMP-TECH-FILE                *
005970     READ XTAB-COMP-TECH-FILE
005980         AT END
005990*    DESVIA PARA 0600-IMPORTA-COMP-TECH-EXIT                     *
006000             GO TO 0600-IMPORTA-COMP-TECH-EXIT
006010     END-READ
006020*    PASSA 1 PARA O CAMPO IX-TT                                  *
006030     MOVE 1 TO IX-TT
006040*    EXECUTA A SUB-ROTINA 0615-TRATA-CELULA-TECH.                *
006050     PERFORM 0615-TRATA-CELULA-TECH
006060             THRU 0615-TRATA-CELULA-TECH-EXIT
006070             UNTIL IX-TT > 8
006080*    DESVIA PARA 0610-LE-LINHA-COMP-TECH.                        *
006090     GO TO 0610-LE-LINHA-COMP-TECH.
006100      
006110*================================================================*
006120*    ROTINA 0600-IMPORTA-COMP-TECH-EXIT AUXILIAR DESTA FASE DO   *
006130*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006140*================================================================*
006150 0600-IMPORTA-COMP-TECH-EXIT.
006160*    ENCERRA O(S) ARQUIVO(S): XTAB-COMP-TECH-FILE                *
006170     CLOSE XTAB-COMP-TECH-FILE
006180     EXIT.
006190      
006200*    CONFERE, PARA CADA UMA DAS 8 COLUNAS DO CABECALHO, SE O     *
006210*    CODIGO DE TECNOLOGIA EXPORTADO AINDA EXISTE NO MESTRE       *
006220*    ATUAL.                                                      *
006230 0605-CONFERE-COLUNAS.
006240*    PASSA 1 PARA O CAMPO IX-TT.                                 *
006250     MOVE 1 TO IX-TT.
006260      
006270*================================================================*
006280*    ROTINA 0607-CONFERE-UMA-COLUNA AUXILIAR DESTA FASE DO       *
006290*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006300*================================================================*
006310 0607-CONFERE-UMA-COLUNA.
006320*    TESTA A CONDICAO: IX-TT > 8                                 *
006330     IF IX-TT > 8
006340*    DESVIA PARA 0605-CONFERE-COLUNAS-EXIT                       *
006350        GO TO 0605-CONFERE-COLUNAS-EXIT
006360     END-IF
006370*    PASSA 0 PARA O CAMPO WS-COL-VALIDA (IX-TT)                  *
006380     MOVE 0 TO WS-COL-VALIDA (IX-TT)
006390*    LIGA O INDICADOR ACHEI-NAO                                  *
006400     SET ACHEI-NAO TO TRUE
006410*    PASSA 1 PARA O CAMPO IX-TC                                  *
006420     MOVE 1 TO IX-TC
006430*    EXECUTA A SUB-ROTINA 0608-PROCURA-TECNOLOGIA.               *
006440     PERFORM 0608-PROCURA-TECNOLOGIA
006450             THRU 0608-PROCURA-TECNOLOGIA-EXIT
006460             UNTIL IX-TC > CNT-TECHNOLOGY OR ACHEI-SIM
006470*    TESTA A CONDICAO: ACHEI-SIM                                 *
006480     IF ACHEI-SIM
006490*    PASSA 1 PARA O CAMPO WS-COL-VALIDA (IX-TT)                  *
006500        MOVE 1 TO WS-COL-VALIDA (IX-TT)
006510     END-IF
006520*    ACUMULA 1 EM IX-TT                                          *
006530     ADD 1 TO IX-TT
006540*    DESVIA PARA 0607-CONFERE-UMA-COLUNA.                        *
006550     GO TO 0607-CONFERE-UMA-COLUNA.
006560      
006570*================================================================*
006580*    ROTINA 0608-PROCURA-TECNOLOGIA DE PESQUISA NA TABELA EM     *
006590*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
006600*================================================================*
006610 0608-PROCURA-TECNOLOGIA.
006620     IF TT-ENTRY (IX-TC) = WS-HDR-TECH-CODIGO (IX-TT)
006630*    LIGA O INDICADOR ACHEI-SIM                                  *
006640        SET ACHEI-SIM TO TRUE
006650     END-IF
006660*    ACUMULA 1 EM IX-TC.                                         *
006670     ADD 1 TO IX-TC.
006680*================================================================*
006690*    ROTINA 0608-PROCURA-TECNOLOGIA-EXIT DE PESQUISA NA TABELA EM*
006700*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
006710*================================================================*
006720 0608-PROCURA-TECNOLOGIA-EXIT.
006730     EXIT.
006740      
006750*================================================================*
006760*    ROTINA 0605-CONFERE-COLUNAS-EXIT AUXILIAR DESTA FASE DO     *
006770*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006780*================================================================*
006790 0605-CONFERE-COLUNAS-EXIT.
006800     EXIT.
006810      
006820*    TRATA UMA CELULA DA LINHA CORRENTE PARA A COLUNA IX-TT.     *
006830*    CELULA EM BRANCO, '-' OU QUALQUER VALOR QUE NAO SEJA P/S    *
006840*    (MAIUSCULO OU MINUSCULO) E IGNORADA.  SE A COLUNA FOR       *
006850*    INVALIDA, A CELULA PREENCHIDA VAI PARA O ARQUIVO DE         *
006860*    REVISAO; SE FOR VALIDA, GRAVA A LINHA NORMALIZADA EM        *
006870*    COMP-TECH-FILE.                                             *
006880 0615-TRATA-CELULA-TECH.
006890     IF XCT-TECH-CELL (IX-TT) = 'P' OR XCT-TECH-CELL (IX-TT) = 'p'
006900        OR XCT-TECH-CELL (IX-TT) = 'S'
006910        OR XCT-TECH-CELL (IX-TT) = 's'
006920*    TESTA A CONDICAO: WS-COL-VALIDA (IX-TT) = 1                 *
006930        IF WS-COL-VALIDA (IX-TT) = 1
006940*    EXECUTA A SUB-ROTINA 0617-GRAVA-COMP-TECH.                  *
006950           PERFORM 0617-GRAVA-COMP-TECH
006960                   THRU 0617-GRAVA-COMP-TECH-EXIT
006970        ELSE
006980*    EXECUTA A SUB-ROTINA 0618-GRAVA-REVISAO.                    *
006990           PERFORM 0618-GRAVA-REVISAO
007000                   THRU 0618-GRAVA-REVISAO-EXIT
007010        END-IF
007020     END-IF
007030*    ACUMULA 1 EM IX-TT.                                         *
007040     ADD 1 TO IX-TT.
007050*================================================================*
007060*    ROTINA 0615-TRATA-CELULA-TECH-EXIT AUXILIAR DESTA FASE DO   *
007070*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007080*================================================================*
007090 0615-TRATA-CELULA-TECH-EXIT.
007100     EXIT.
007110      
007120*================================================================*
007130*    ROTINA 0617-GRAVA-COMP-TECH DE GRAVACAO DO REGISTRO DE SAIDA*
007140*    NO ARQUIVO CORRESPONDENTE.                                  *
007150*================================================================*
007160 0617-GRAVA-COMP-TECH.
007170*    PASSA XCT-COMPONENT-NOME PARA O CAMPO CT-COMPONENT-NOME     *
007180     MOVE XCT-COMPONENT-NOME      TO CT-COMPONENT-NOME
007190*    PASSA WS-HDR-TECH-CODIGO (IX... PARA O CAMPO CT-TECH-CODIGO *
007200     MOVE WS-HDR-TECH-CODIGO (IX-TT) TO CT-TECH-CODIGO
007210     IF XCT-TECH-CELL (IX-TT) = 'P' OR XCT-TECH-CELL (IX-TT) = 'p'
007220*    PASSA 'P' PARA O CAMPO CT-TIPO-APLIC                        *
007230        MOVE 'P' TO CT-TIPO-APLIC
007240     ELSE
007250*    PASSA 'S' PARA O CAMPO CT-TIPO-APLIC                        *
007260        MOVE 'S' TO CT-TIPO-APLIC
007270     END-IF
007280*    GRAVA O REGISTRO REG-COMP-TECH                              *
007290     WRITE REG-COMP-TECH
007300*    ACUMULA 1 EM WS-CNT-CT-GRAVADO.                             *
007310     ADD 1 TO WS-CNT-CT-GRAVADO.
007320*================================================================*
007330*    ROTINA 0617-GRAVA-COMP-TECH-EXIT DE GRAVACAO DO REGISTRO DE *
007340*    SAIDA NO ARQUIVO CORRESPONDENTE.                            *
007350*================================================================*
007360 0617-GRAVA-COMP-TECH-EXIT.
007370     EXIT.
007380      
007390*================================================================*
007400*    ROTINA 0618-GRAVA-REVISAO DE GRAVACAO DO REGISTRO DE SAIDA  *
007410*    NO ARQUIVO CORRESPONDENTE.                                  *
007420*================================================================*
007430 0618-GRAVA-REVISAO.
007440*    PASSA SPACE PARA O CAMPO WS-REVIEW-FLAT                     *
007450     MOVE SPACE TO WS-REVIEW-FLAT
007460*    PASSA XCT-COMPONENT-NOME PARA O CAMPO WS-REVIEW-COMPONENT   *
007470     MOVE XCT-COMPONENT-NOME         TO WS-REVIEW-COMPONENT
007480*    PASSA WS-HDR-TECH-CODIGO (IX... PARA O CAMPO WS-REVIEW-TECH *
007490     MOVE WS-HDR-TECH-CODIGO (IX-TT) TO WS-REVIEW-TECH
007500     IF XCT-TECH-CELL (IX-TT) = 'P' OR XCT-TECH-CELL (IX-TT) = 'p'
007510*    PASSA 'P' PARA O CAMPO WS-REVIEW-TIPO                       *
007520        MOVE 'P' TO WS-REVIEW-TIPO
007530     ELSE
007540*    PASSA 'S' PARA O CAMPO WS-REVIEW-TIPO                       *
007550        MOVE 'S' TO WS-REVIEW-TIPO
007560     END-IF
007570*    GRAVA O REGISTRO REG-REVIEW FROM WS-REVIEW-BUILD            *
007580     WRITE REG-REVIEW FROM WS-REVIEW-BUILD
007590*    ACUMULA 1 EM WS-CNT-CT-REVISAO.                             *
007600     ADD 1 TO WS-CNT-CT-REVISAO.
007610*================================================================*
007620*    ROTINA 0618-GRAVA-REVISAO-EXIT DE GRAVACAO DO REGISTRO DE   *
007630*    SAIDA NO ARQUIVO CORRESPONDENTE.                            *
007640*================================================================*
007650 0618-GRAVA-REVISAO-EXIT.
007660     EXIT.
007670      
007680*================================================================*
007690*    0700 - IMPORTACAO DA MATRIZ CLASSE X COMPONENTE.  O(S)      *
007700*    BLOCO(S) DE CABECALHO SAO LIDOS PRIMEIRO (VIDE 0701) PARA    *
007710*    SABER QUAL NOME DE COMPONENTE FOI EXPORTADO EM CADA COLUNA,  *
007720*    E CADA UM DESSES NOMES E CONFERIDO CONTRA O MESTRE           *
007730*    COMPONENT.DAT ATUAL (VIDE 0705) - SE O MESTRE PERDEU O       *
007740*    COMPONENTE DA COLUNA, A COLUNA TODA E IGNORADA, MESMO QUE    *
007750*    OUTRO COMPONENTE TENHA OCUPADO A MESMA POSICAO DESDE A       *
007760*    EXPORTACAO (TICKET 2246).                                    *
007770*================================================================*
007780 0700-IMPORTA-CLASS-COMP.
007790*    ABRE PARA LEITURA: XTAB-CLASS-COMP-FILE                     *
007800     OPEN INPUT XTAB-CLASS-COMP-FILE
007810*    TESTA A CONDICAO: STATUS-XCC NOT = '00'                     *
007820     IF STATUS-XCC NOT = '00'
007830       DISPLAY 'ACMXIMP-COB - ERRO ABERTURA XTAB-CLASS-COMP-FILE '
007840                STATUS-XCC
007850*    ENCERRA O PROCESSAMENTO DO JOB.                             *
007860        STOP RUN
007870     END-IF.
007880*    PASSA ZERO PARA O CAMPO WS-HDR-CC-CNT                        *
007890     MOVE ZERO TO WS-HDR-CC-CNT.
007900*    PASSA ZERO PARA O CAMPO WS-HDR-CC-LIDOS                      *
007910     MOVE ZERO TO WS-HDR-CC-LIDOS.
007920*    LIGA O INDICADOR NAO-LINHA-PENDENTE                          *
007930     SET NAO-LINHA-PENDENTE TO TRUE.
007940*    EXECUTA A SUB-ROTINA 0701-LE-CABECALHO-XCC ATE A SAIDA.       *
007950     PERFORM 0701-LE-CABECALHO-XCC THRU 0701-LE-CABECALHO-XCC-EXIT.
007960*    EXECUTA A SUB-ROTINA 0705-CONFERE-COLUNAS-COMP ATE A SAIDA.   *
007970     PERFORM 0705-CONFERE-COLUNAS-COMP
007980             THRU 0705-CONFERE-COLUNAS-COMP-EXIT.
007990*    TESTA A CONDICAO: NAO-LINHA-PENDENTE                          *
008000     IF NAO-LINHA-PENDENTE
008010*    DESVIA PARA 0700-IMPORTA-CLASS-COMP-EXIT                      *
008020        GO TO 0700-IMPORTA-CLASS-COMP-EXIT
008030     END-IF.
008040      
008050*================================================================*
008060*    ROTINA 0701-LE-CABECALHO-XCC DE LEITURA DO(S) BLOCO(S) DE    *
008070*    CABECALHO DO ARQUIVO (MARCA '#HDR'), MONTANDO A LISTA DE     *
008080*    NOMES DE COMPONENTE EXPORTADOS EM WS-HDR-CC-NOME.  PARA NA   *
008090*    PRIMEIRA LEITURA QUE NAO FOR BLOCO DE CABECALHO - ESSE       *
008100*    REGISTRO JA LIDO FICA PENDENTE PARA 0710-LE-LINHA-CLASS-COMP.*
008110*================================================================*
008120 0701-LE-CABECALHO-XCC.
008130*    LE O PROXIMO REGISTRO DE XTAB-CLASS-COMP-FILE                *
008140     READ XTAB-CLASS-COMP-FILE
008150         AT END
008160*    EXIBE NO CONSOLE: 'ACMXIMP-COB - XCLACMP.DAT VAZIO'          *
008170             DISPLAY 'ACMXIMP-COB - XCLACMP.DAT VAZIO'
008180*    DESVIA PARA 0701-LE-CABECALHO-XCC-EXIT                       *
008190             GO TO 0701-LE-CABECALHO-XCC-EXIT
008200     END-READ
008210*    TESTA A CONDICAO: XCH2-MARCA NOT = '#HDR'                     *
008220     IF XCH2-MARCA NOT = '#HDR'
008230*    LIGA O INDICADOR LINHA-PENDENTE                               *
008240        SET LINHA-PENDENTE TO TRUE
008250*    DESVIA PARA 0701-LE-CABECALHO-XCC-EXIT                       *
008260        GO TO 0701-LE-CABECALHO-XCC-EXIT
008270     END-IF
008280*    PASSA XCH2-CNT-COMPONENT PARA O CAMPO WS-HDR-CC-CNT           *
008290     MOVE XCH2-CNT-COMPONENT TO WS-HDR-CC-CNT
008300*    PASSA 1 PARA O CAMPO IX-BL                                    *
008310     MOVE 1 TO IX-BL
008320*    EXECUTA A SUB-ROTINA 0702-COPIA-CELULA-HDR.                   *
008330     PERFORM 0702-COPIA-CELULA-HDR
008340             THRU 0702-COPIA-CELULA-HDR-EXIT
008350             UNTIL IX-BL > 60 OR WS-HDR-CC-LIDOS >= WS-HDR-CC-CNT
008360*    DESVIA PARA 0701-LE-CABECALHO-XCC.                            *
008370     GO TO 0701-LE-CABECALHO-XCC.
008380      
008390*================================================================*
008400*    ROTINA 0701-LE-CABECALHO-XCC-EXIT AUXILIAR DESTA FASE DO     *
008410*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.       *
008420*================================================================*
008430 0701-LE-CABECALHO-XCC-EXIT.
008440     EXIT.
008450      
008460*================================================================*
008470*    ROTINA 0702-COPIA-CELULA-HDR DE COPIA DE UM NOME DE          *
008480*    COMPONENTE DO BLOCO DE CABECALHO CORRENTE PARA A LISTA EM    *
008490*    MEMORIA WS-HDR-CC-NOME.                                      *
008500*================================================================*
008510 0702-COPIA-CELULA-HDR.
008520*    ACUMULA 1 EM WS-HDR-CC-LIDOS                                  *
008530     ADD 1 TO WS-HDR-CC-LIDOS
008540*    PASSA XCH2-COMPONENT-NOME (IX-BL) PARA O CAMPO WS-HDR-CC-NOME *
008550     MOVE XCH2-COMPONENT-NOME (IX-BL)
008560                             TO WS-HDR-CC-NOME (WS-HDR-CC-LIDOS)
008570*    ACUMULA 1 EM IX-BL.                                           *
008580     ADD 1 TO IX-BL.
008590*================================================================*
008600*    ROTINA 0702-COPIA-CELULA-HDR-EXIT AUXILIAR DESTA FASE DO     *
008610*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.       *
008620*================================================================*
008630 0702-COPIA-CELULA-HDR-EXIT.
008640     EXIT.
008650      
008660*    CONFERE, PARA CADA UMA DAS COLUNAS DO CABECALHO LIDO, SE O   *
008670*    NOME DE COMPONENTE EXPORTADO AINDA EXISTE NO MESTRE ATUAL.   *
008680 0705-CONFERE-COLUNAS-COMP.
008690*    PASSA 1 PARA O CAMPO IX-BL.                                   *
008700     MOVE 1 TO IX-BL.
008710      
008720*================================================================*
008730*    ROTINA 0707-CONFERE-UMA-COLUNA-COMP AUXILIAR DESTA FASE DO   *
008740*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.       *
008750*================================================================*
008760 0707-CONFERE-UMA-COLUNA-COMP.
008770*    TESTA A CONDICAO: IX-BL > WS-HDR-CC-CNT                       *
008780     IF IX-BL > WS-HDR-CC-CNT
008790*    DESVIA PARA 0705-CONFERE-COLUNAS-COMP-EXIT                    *
008800        GO TO 0705-CONFERE-COLUNAS-COMP-EXIT
008810     END-IF
008820*    PASSA 0 PARA O CAMPO WS-COL-VALIDA-CC (IX-BL)                 *
008830     MOVE 0 TO WS-COL-VALIDA-CC (IX-BL)
008840*    LIGA O INDICADOR ACHEI-NAO                                    *
008850     SET ACHEI-NAO TO TRUE
008860*    PASSA 1 PARA O CAMPO IX-TC2                                   *
008870     MOVE 1 TO IX-TC2
008880*    EXECUTA A SUB-ROTINA 0708-PROCURA-COMPONENTE.                 *
008890     PERFORM 0708-PROCURA-COMPONENTE
008900             THRU 0708-PROCURA-COMPONENTE-EXIT
008910             UNTIL IX-TC2 > CNT-COMPONENT OR ACHEI-SIM
008920*    TESTA A CONDICAO: ACHEI-SIM                                   *
008930     IF ACHEI-SIM
008940*    PASSA 1 PARA O CAMPO WS-COL-VALIDA-CC (IX-BL)                 *
008950        MOVE 1 TO WS-COL-VALIDA-CC (IX-BL)
008960     END-IF
008970*    ACUMULA 1 EM IX-BL                                            *
008980     ADD 1 TO IX-BL
008990*    DESVIA PARA 0707-CONFERE-UMA-COLUNA-COMP.                     *
009000     GO TO 0707-CONFERE-UMA-COLUNA-COMP.
009010      
009020*================================================================*
009030*    ROTINA 0708-PROCURA-COMPONENTE DE PESQUISA NA TABELA EM      *
009040*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                      *
009050*================================================================*
009060 0708-PROCURA-COMPONENTE.
009070     IF TC-ENTRY (IX-TC2) = WS-HDR-CC-NOME (IX-BL)
009080*    LIGA O INDICADOR ACHEI-SIM                                    *
009090        SET ACHEI-SIM TO TRUE
009100     END-IF
009110*    ACUMULA 1 EM IX-TC2.                                          *
009120     ADD 1 TO IX-TC2.
009130*================================================================*
009140*    ROTINA 0708-PROCURA-COMPONENTE-EXIT AUXILIAR DESTA FASE DO   *
009150*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.       *
009160*================================================================*
009170 0708-PROCURA-COMPONENTE-EXIT.
009180     EXIT.
009190      
009200*================================================================*
009210*    ROTINA 0705-CONFERE-COLUNAS-COMP-EXIT AUXILIAR DESTA FASE DO *
009220*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.       *
009230*================================================================*
009240 0705-CONFERE-COLUNAS-COMP-EXIT.
009250     EXIT.
009260      
009270*================================================================*
009280*    ROTINA 0710-LE-LINHA-CLASS-COMP DE LEITURA SEQUENCIAL DO     *
009290*    ARQUIVO, MOVENDO OS CAMPOS PARA A TABELA.  A PRIMEIRA LINHA  *
009300*    DE DADOS PODE JA ESTAR NO BUFFER (LINHA-PENDENTE), LIDA POR  *
009310*    0701-LE-CABECALHO-XCC AO DETECTAR O FIM DO(S) BLOCO(S) DE    *
009320*    CABECALHO.                                                   *
009330*================================================================*
009340 0710-LE-LINHA-CLASS-COMP.
009350*    TESTA A CONDICAO: LINHA-PENDENTE                              *
009360     IF LINHA-PENDENTE
009370*    LIGA O INDICADOR NAO-LINHA-PENDENTE                           *
009380        SET NAO-LINHA-PENDENTE TO TRUE
009390     ELSE
009400*    LE O PROXIMO REGISTRO DE XTAB-CLASS-COMP-FILE               *
009410        READ XTAB-CLASS-COMP-FILE
009420            AT END
009430*    DESVIA PARA 0700-IMPORTA-CLASS-COMP-EXIT                    *
009440                GO TO 0700-IMPORTA-CLASS-COMP-EXIT
009450        END-READ
009460     END-IF
009470*    PASSA 1 PARA O CAMPO IX-TC                                  *
009480     MOVE 1 TO IX-TC
009490*    EXECUTA A SUB-ROTINA 0715-TRATA-CELULA-COMP.                *
009500     PERFORM 0715-TRATA-CELULA-COMP
009510             THRU 0715-TRATA-CELULA-COMP-EXIT
009520             UNTIL IX-TC > WS-HDR-CC-CNT
009530*    DESVIA PARA 0710-LE-LINHA-CLASS-COMP.                       *
009540     GO TO 0710-LE-LINHA-CLASS-COMP.
009550      
009560*================================================================*
009570*    ROTINA 0700-IMPORTA-CLASS-COMP-EXIT AUXILIAR DESTA FASE DO  *
009580*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
009590*================================================================*
009600 0700-IMPORTA-CLASS-COMP-EXIT.
009610*    ENCERRA O(S) ARQUIVO(S): XTAB-CLASS-COMP-FILE               *
009620     CLOSE XTAB-CLASS-COMP-FILE
009630     EXIT.
009640      
009650*    TRATA UMA CELULA DA LINHA CORRENTE PARA A COLUNA IX-TC.      *
009660*    SE A COLUNA FOR INVALIDA (COMPONENTE EXPORTADO JA EXCLUIDO   *
009670*    DO MESTRE COMPONENT.DAT), A CELULA E IGNORADA SEM GRAVACAO,  *
009680*    MESMO QUE OUTRO COMPONENTE TENHA PASSADO A OCUPAR A MESMA    *
009690*    POSICAO DESDE A EXPORTACAO (TICKET 2246).                    *
009700 0715-TRATA-CELULA-COMP.
009710     IF (XCC-COMP-CELL (IX-TC) = 'X' OR XCC-COMP-CELL (IX-TC) = 'x')
009720        AND WS-COL-VALIDA-CC (IX-TC) = 1
009730*    PASSA XCC-CLASS-NOME PARA O CAMPO CC-CLASS-NOME             *
009740        MOVE XCC-CLASS-NOME  TO CC-CLASS-NOME
009750*    PASSA WS-HDR-CC-NOME (IX-TC) PARA O CAMPO CC-COMPONENT-NOME  *
009760        MOVE WS-HDR-CC-NOME (IX-TC) TO CC-COMPONENT-NOME
009770*    GRAVA O REGISTRO REG-CLASS-COMP                             *
009780        WRITE REG-CLASS-COMP
009790*    ACUMULA 1 EM WS-CNT-CC-GRAVADO                              *
009800        ADD 1 TO WS-CNT-CC-GRAVADO
009810     END-IF
009820*    ACUMULA 1 EM IX-TC.                                         *
009830     ADD 1 TO IX-TC.
009840*================================================================*
009850*    ROTINA 0715-TRATA-CELULA-COMP-EXIT AUXILIAR DESTA FASE DO   *
009860*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
009870*================================================================*
009880 0715-TRATA-CELULA-COMP-EXIT.
009890     EXIT.
009900      
009910*================================================================*
009920*    0800 - GRAVACAO DO SUMARIO DA CORRIDA DE IMPORTACAO         *
009930*================================================================*
009940 0800-GRAVA-SUMARIO.
009950*    PASSA WS-RUN-TIMESTAMP PARA O CAMPO CABE-SUMARIO-TS         *
009960     MOVE WS-RUN-TIMESTAMP TO CABE-SUMARIO-TS
009970*    GRAVA O REGISTRO REG-IMPORT-RPT FROM CABE-SUMARIO AFTER PAGE*
009980     WRITE REG-IMPORT-RPT FROM CABE-SUMARIO AFTER PAGE
009990*    PASSA WS-CNT-CT-GRAVADO PARA O CAMPO LS1-QTD                *
010000     MOVE WS-CNT-CT-GRAVADO TO LS1-QTD
010010*    GRAVA O REGISTRO REG-IMPORT-RPT FROM LINHA-SUMARIO-1 AFTER 2*
010020     WRITE REG-IMPORT-RPT FROM LINHA-SUMARIO-1 AFTER 2
010030*    PASSA WS-CNT-CT-REVISAO PARA O CAMPO LS2-QTD                *
010040     MOVE WS-CNT-CT-REVISAO TO LS2-QTD
010050*    GRAVA O REGISTRO REG-IMPORT-RPT FROM LINHA-SUMARIO-2 AFTER 1*
010060     WRITE REG-IMPORT-RPT FROM LINHA-SUMARIO-2 AFTER 1
010070*    PASSA WS-CNT-CC-GRAVADO PARA O CAMPO LS3-QTD                *
010080     MOVE WS-CNT-CC-GRAVADO TO LS3-QTD
010090     WRITE REG-IMPORT-RPT FROM LINHA-SUMARIO-3 AFTER 1.
010100*================================================================*
010110*    ROTINA 0800-GRAVA-SUMARIO-EXIT DE GRAVACAO DO REGISTRO DE   *
010120*    SAIDA NO ARQUIVO CORRESPONDENTE.                            *
010130*================================================================*
010140 0800-GRAVA-SUMARIO-EXIT.
010150     EXIT.
010160