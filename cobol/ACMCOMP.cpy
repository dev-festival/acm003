000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMCOMP  -  MESTRE DE COMPONENTES (COMPONENT)      *
000040*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO COMPONENT.DAT *
000050*                 CHAVE NATURAL = NOME DO TIPO DE COMPONENTE  *
000060*                 (ROLAMENTO, ACOPLAMENTO, CAIXA DE ENGRENA-  *
000070*                 GENS, ETC) CONFORME CADASTRADO NA BASE DE   *
000080*                 REGRAS DO PROGRAMA DE MONITORACAO DE ATIVOS *
000090*    ANALISTA     : FABIO                                     *
000100*    PROGRAMADOR(A): FABIO                                    *
000110*    VRS         DATA           DESCRICAO                     *
000120*    1.0         12/01/1987     IMPLANTACAO DO MESTRE         *
000130*    1.1         04/06/1991     PADRONIZACAO CHAVE EM 30 POS  *
000140*    1.2         30/09/1998     AJUSTE ANO 2000 - SEM IMPACTO *
000150*                               NESTE LAYOUT (SEM DATA)       *
000160*---------------------------------------------------------------*
000170 01  REG-COMPONENT.
000180     05  CHAVE-COMPONENT.
000190         10  COMPONENT-NOME          PIC X(30).
