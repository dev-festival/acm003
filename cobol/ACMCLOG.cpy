000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMCLOG  -  TRILHA DE AUDITORIA DO CADASTRO        *
000040*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO LOGCFG.DAT.   *
000050*                 CADA INCLUSAO/ALTERACAO/SOLICITACAO DE       *
000060*                 EXCLUSAO GERA OU ATUALIZA UM REGISTRO AQUI.  *
000070*                 CL-LOG-ID E SEQUENCIAL ASCENDENTE, ATRIBUIDO *
000080*                 PELO PROGRAMA COMO MAIOR EXISTENTE MAIS 1.   *
000090*    CL-STATUS VALIDOS : APPLIED  PENDING  APPROVED  REJECTED *
000100*    ANALISTA     : FABIO                                     *
000110*    VRS         DATA           DESCRICAO                     *
000120*    1.0         04/06/1999     IMPLANTACAO                   *
000130*    1.1         14/01/2000     ACRESCIDOS CL-REVISOR E        *
000140*                               CL-DATA-REVISAO P/ FLUXO DE    *
000150*                               APROVACAO DE EXCLUSOES         *
000160*---------------------------------------------------------------*
000170 01  REG-CHANGE-LOG.
000180     05  CL-LOG-ID                    PIC 9(06).
000190     05  CL-TIMESTAMP                 PIC X(20).
000200     05  CL-TIPO-ENTIDADE              PIC X(20).
000210     05  CL-ACAO                      PIC X(14).
000220     05  CL-CHAVE-ENTIDADE             PIC X(62).
000230     05  CL-OBSERVACAO                PIC X(40).
000240     05  CL-SOLICITANTE               PIC X(10).
000250     05  CL-STATUS                    PIC X(08).
000260     05  CL-REVISOR                   PIC X(10).
000270     05  CL-DATA-REVISAO               PIC X(20).
000280     05  FILLER                       PIC X(02).
