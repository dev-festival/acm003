000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMCLAS  -  MESTRE DE CLASSES DE ATIVO (CLASS)     *
000040*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO CLASS.DAT     *
000050*                 CHAVE NATURAL = NOME DA CLASSE DE ATIVO,    *
000060*                 CONFORME CADASTRADO NO MESTRE DE ATIVOS DA  *
000070*                 PLANTA (ASSET-CLASS).                       *
000080*    ANALISTA     : FABIO                                     *
000090*    VRS         DATA           DESCRICAO                     *
000100*    1.0         12/01/1987     IMPLANTACAO DO MESTRE         *
000110*---------------------------------------------------------------*
000120 01  REG-CLASS.
000130     05  CHAVE-CLASS.
000140         10  CLASS-NOME               PIC X(20).
