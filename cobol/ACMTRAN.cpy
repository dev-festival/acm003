000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMTRAN  -  TRANSACAO DE MANUTENCAO DO CADASTRO    *
000040*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO TRANCFG.DAT   *
000050*                 LIDO PELO PROGRAMA DE MANUTENCAO DO         *
000060*                 CADASTRO (ACMTRNP-COB). TR-CODIGO DEFINE O   *
000070*                 TIPO DE MOVIMENTO; TR-CHAVE-1/2 SAO          *
000080*                 INTERPRETADAS DE ACORDO COM O TIPO.         *
000090*    TR-CODIGO VALIDOS:                                       *
000100*       AC=INCLUI COMPONENTE   AK=INCLUI CLASSE                *
000110*       AT=ASSOCIA TEC/COMPON  UT=ALTERA TIPO APLICACAO        *
000120*       AX=ASSOCIA COMP/CLASSE RC=SOLICITA EXCLUSAO COMPONENTE *
000130*       RX=SOLICITA EXCL CLASSE/COMP RT=SOLIC EXCL COMP/TEC    *
000140*       AP=APROVA EXCLUSAO      RJ=REJEITA EXCLUSAO            *
000150*    ANALISTA     : FABIO                                     *
000160*    VRS         DATA           DESCRICAO                     *
000170*    1.0         04/06/1999     IMPLANTACAO                   *
000180*---------------------------------------------------------------*
000190 01  REG-TRAN.
000200     05  TR-CODIGO                    PIC X(02).
000210     05  TR-CHAVE-1                   PIC X(30).
000220     05  TR-CHAVE-2                   PIC X(30).
000230     05  TR-TIPO-APLIC                PIC X(01).
000240     05  TR-SOLICITANTE               PIC X(10).
000250     05  TR-OBSERVACAO                PIC X(40).
000260     05  FILLER                       PIC X(30).
