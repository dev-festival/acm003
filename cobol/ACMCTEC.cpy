000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMCTEC  -  JUNCAO COMPONENTE X TECNOLOGIA         *
000040*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO COMPTEC.DAT   *
000050*                 CADA LINHA DIZ QUE UM COMPONENTE ACIONA UMA *
000060*                 TECNOLOGIA DE MONITORACAO, E SE A APLICACAO *
000070*                 E PRIMARIA (P) OU SECUNDARIA (S).           *
000080*    ANALISTA     : FABIO                                     *
000090*    VRS         DATA           DESCRICAO                     *
000100*    1.0         12/01/1987     IMPLANTACAO DO MESTRE         *
000110*    1.1         30/09/1998     REVISTO - CAMPO TIPO-APLIC    *
000120*                               PASSOU A ACEITAR SOMENTE P/S  *
000130*---------------------------------------------------------------*
000140 01  REG-COMP-TECH.
000150     05  CHAVE-COMP-TECH.
000160         10  CT-COMPONENT-NOME        PIC X(30).
000170         10  CT-TECH-CODIGO           PIC X(02).
000180     05  CT-TIPO-APLIC                PIC X(01).
000190         88  CT-APLIC-PRIMARIA        VALUE 'P'.
000200         88  CT-APLIC-SECUNDARIA      VALUE 'S'.
