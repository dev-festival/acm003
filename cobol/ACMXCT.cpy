000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMXCT  -  CRUZAMENTO LEGADO COMPONENTE X TECNO-   *
000040*                     LOGIA (FORMATO DE INTERCAMBIO)          *
000050*    FINALIDADE : LAYOUT DO ARQUIVO XCOMTEC.DAT.  O PRIMEIRO  *
000060*                 REGISTRO DO ARQUIVO E SEMPRE O CABECALHO    *
000070*                 REG-XTAB-COMP-TECH-HDR (MARCA '#HDR'),      *
000080*                 GRAVANDO O CODIGO DE TECNOLOGIA DE CADA     *
000090*                 COLUNA NA DATA DA EXPORTACAO - NECESSARIO   *
000100*                 PORQUE O MESTRE TECHCODE.DAT PODE MUDAR      *
000110*                 ENTRE A EXPORTACAO E A REIMPORTACAO (CASO    *
000120*                 CONHECIDO: COLUNA EXPORTADA COMO 'CH', MAS   *
000130*                 RENOMEADA PARA 'CW' NO MESTRE ANTES DA       *
000140*                 REIMPORTACAO).  OS DEMAIS REGISTROS SAO      *
000150*                 REG-XTAB-COMP-TECH - UMA LINHA POR COMPO-    *
000160*                 NENTE (ORDEM ALFABETICA DO NOME), UMA        *
000170*                 COLUNA POR TECNOLOGIA NA MESMA ORDEM DO      *
000180*                 CABECALHO (8 POSICOES).  CELULA = 'P'        *
000190*                 PRIMARIA, 'S' SECUNDARIA, ESPACO SE NAO      *
000200*                 APLICAVEL.  GERADO PELO ACMXPRT-COB,         *
000210*                 RELIDO PELO ACMXIMP-COB.                     *
000220*    ANALISTA     : FABIO                                     *
000230*    VRS         DATA           DESCRICAO                     *
000240*    1.0         03/07/1999     IMPLANTACAO                   *
000250*    1.1         15/01/2000     INCLUIDO O REGISTRO DE         *
000260*                               CABECALHO COM OS CODIGOS DE    *
000270*                               TECNOLOGIA POR COLUNA          *
000280*---------------------------------------------------------------*
000290 01  REG-XTAB-COMP-TECH-HDR.
000300     05  XCH-MARCA                PIC X(04).
000310     05  XCH-TECH-CODIGO          PIC X(02)
000320                                  OCCURS 8 TIMES.
000330     05  FILLER                   PIC X(20).
000340      
000350 01  REG-XTAB-COMP-TECH.
000360     05  XCT-COMPONENT-NOME       PIC X(30).
000370     05  XCT-TECH-CELL            PIC X(01)
000380                                  OCCURS 8 TIMES.
000390     05  FILLER                   PIC X(02).
