000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMREVW  -  LINHAS DE JUNCAO REJEITADAS NA CARGA   *
000040*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO REVIEW.DAT.   *
000050*                 MESMO FORMATO DE REG-COMP-TECH (ACMCTEC) -  *
000060*                 UMA LINHA DE COMPONENTE X TECNOLOGIA DO     *
000070*                 CRUZAMENTO LEGADO CUJO CODIGO DE TECNOLOGIA  *
000080*                 NAO CONSTA DO MESTRE TECHCODE.DAT (CASO      *
000090*                 CONHECIDO: 'CH' NO ARQUIVO LEGADO X 'CW' NO  *
000100*                 MESTRE).  GRAVADA PELO ACMXIMP-COB PARA       *
000110*                 REVISAO MANUAL - NAO E CARREGADA NA BASE.     *
000120*    ANALISTA     : FABIO                                     *
000130*    VRS         DATA           DESCRICAO                     *
000140*    1.0         03/07/1999     IMPLANTACAO                   *
000150*---------------------------------------------------------------*
000160 01  REG-REVIEW.
000170     05  RV-COMPONENT-NOME        PIC X(30).
000180     05  RV-TECH-CODIGO           PIC X(02).
000190     05  RV-TIPO-APLIC            PIC X(01).
