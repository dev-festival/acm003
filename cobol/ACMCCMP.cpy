000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMCCMP  -  JUNCAO CLASSE X COMPONENTE             *
000040*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO CLASSCMP.DAT  *
000050*                 CADA LINHA DIZ QUE UMA CLASSE DE ATIVO      *
000060*                 CONTEM UM TIPO DE COMPONENTE.               *
000070*    ANALISTA     : FABIO                                     *
000080*    VRS         DATA           DESCRICAO                     *
000090*    1.0         12/01/1987     IMPLANTACAO DO MESTRE         *
000100*---------------------------------------------------------------*
000110 01  REG-CLASS-COMP.
000120     05  CHAVE-CLASS-COMP.
000130         10  CC-CLASS-NOME            PIC X(20).
000140         10  CC-COMPONENT-NOME        PIC X(30).
