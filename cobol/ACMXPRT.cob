000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ACMXPRT-COB.
000120 AUTHOR.        FABIO.
000130 INSTALLATION.  EMPRESA S/A - ENGENHARIA DE CONFIABILIDADE.
000140 DATE-WRITTEN.  03/07/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRITO - MANUTENCAO PLANTA.
000170*================================================================*
000180*    FINALIDADE : LE A BASE DE REGRAS DE MONITORACAO (COMPONENT,
000190*                 TECHNOLOGY, CLASS, COMPONENT-TECHNOLOGY E
000200*                 CLASS-COMPONENT) E EXPORTA DUAS MATRIZES DE
000210*                 INTERCAMBIO PARA CONFERENCIA E EDICAO FORA DO
000220*                 SISTEMA (PLANILHA) - COMPONENTE X TECNOLOGIA
000230*                 (CELULA 'P'/'S') E CLASSE X COMPONENTE (CELULA
000240*                 'x') - AMBAS ORDENADAS ALFABETICAMENTE PELO
000250*                 NOME DO COMPONENTE OU DA CLASSE.  AS MATRIZES
000260*                 SAO RELIDAS MAIS TARDE PELO ACMXIMP-COB.
000270*    VRS         DATA           ANALISTA    DESCRICAO
000280*    1.0         03/07/1999     FABIO       IMPLANTACAO - MATRIZ
000290*                                           COMPONENTE X TECNO-
000300*                                           LOGIA, ORDENACAO POR
000310*                                           BOLHA DOS COMPONENTES
000320*    1.1         15/01/2000     FABIO       INCLUIDA A SEGUNDA
000330*                                           MATRIZ CLASSE X
000340*                                           COMPONENTE
000350*    1.2         27/02/2001     JORGE       Y2K - SEM LEITURA DE
000360*                                           RELOGIO; TIMESTAMP DE
000370*                                           CORRIDA RECEBIDO DO
000380*                                           PARAMETRO DE ENTRADA
000390*                                           (SYSIN) PARA O
000400*                                           CABECALHO DO SUMARIO
000410*    1.3         12/09/2004     JORGE       CORRIGIDA A TROCA NA
000420*                                           ORDENACAO POR BOLHA
000430*                                           QUANDO HAVIA NOMES
000440*                                           REPETIDOS (TICKET
000450*                                           1523)
000460*================================================================*
000470      
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520      
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT COMPONENT-FILE    ASSIGN TO COMPFILE
000560                                ORGANIZATION SEQUENTIAL
000570                                FILE STATUS STATUS-COMPONENT.
000580      
000590     SELECT TECHNOLOGY-FILE   ASSIGN TO TECHFILE
000600                                ORGANIZATION SEQUENTIAL
000610                                FILE STATUS STATUS-TECHNOLOGY.
000620      
000630     SELECT CLASS-FILE        ASSIGN TO CLASFILE
000640                                ORGANIZATION SEQUENTIAL
000650                                FILE STATUS STATUS-CLASS.
000660      
000670     SELECT COMP-TECH-FILE    ASSIGN TO CTECFILE
000680                                ORGANIZATION SEQUENTIAL
000690                                FILE STATUS STATUS-COMP-TECH.
000700      
000710     SELECT CLASS-COMP-FILE   ASSIGN TO CCMPFILE
000720                                ORGANIZATION SEQUENTIAL
000730                                FILE STATUS STATUS-CLASS-COMP.
000740      
000750     SELECT XTAB-COMP-TECH-FILE ASSIGN TO XCTFILE
000760                                ORGANIZATION SEQUENTIAL
000770                                FILE STATUS STATUS-XCT.
000780      
000790     SELECT XTAB-CLASS-COMP-FILE ASSIGN TO XCCFILE
000800                                ORGANIZATION SEQUENTIAL
000810                                FILE STATUS STATUS-XCC.
000820      
000830     SELECT EXPORT-RPT        ASSIGN TO XPRTFILE
000840                                ORGANIZATION LINE SEQUENTIAL
000850                                FILE STATUS STATUS-RPT.
000860      
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  COMPONENT-FILE
000900     LABEL RECORD STANDARD
000910     VALUE OF FILE-ID 'component.dat'
000920     RECORD CONTAINS 30 CHARACTERS.
000930 COPY ACMCOMP.
000940      
000950 FD  TECHNOLOGY-FILE
000960     LABEL RECORD STANDARD
000970     VALUE OF FILE-ID 'techcode.dat'
000980     RECORD CONTAINS 32 CHARACTERS.
000990 COPY ACMTECH.
001000      
001010 FD  CLASS-FILE
001020     LABEL RECORD STANDARD
001030     VALUE OF FILE-ID 'class.dat'
001040     RECORD CONTAINS 20 CHARACTERS.
001050 COPY ACMCLAS.
001060      
001070 FD  COMP-TECH-FILE
001080     LABEL RECORD STANDARD
001090     VALUE OF FILE-ID 'comptec.dat'
001100     RECORD CONTAINS 33 CHARACTERS.
001110 COPY ACMCTEC.
001120      
001130 FD  CLASS-COMP-FILE
001140     LABEL RECORD STANDARD
001150     VALUE OF FILE-ID 'classcmp.dat'
001160     RECORD CONTAINS 50 CHARACTERS.
001170 COPY ACMCCMP.
001180      
001190 FD  XTAB-COMP-TECH-FILE
001200     LABEL RECORD STANDARD
001210     VALUE OF FILE-ID 'xcomtec.dat'
001220     RECORD CONTAINS 40 CHARACTERS.
001230 COPY ACMXCT.
001240      
001250 FD  XTAB-CLASS-COMP-FILE
001260     LABEL RECORD STANDARD
001270     VALUE OF FILE-ID 'xclacmp.dat'
001280     RECORD CONTAINS 2040 CHARACTERS.
001290 COPY ACMXCC.
001300      
001310 FD  EXPORT-RPT
001320     LABEL RECORD OMITTED.
001330*    CAMPO EXPORT RPT.                                           *
001340 01  REG-EXPORT-RPT               PIC X(132).
001350      
001360 WORKING-STORAGE SECTION.
001370*    CAMPO DE FILE-STATUS DE COMPONENT.                          *
001380 01  STATUS-COMPONENT            PIC X(02) VALUE SPACE.
001390*    CAMPO DE FILE-STATUS DE TECHNOLOGY.                         *
001400 01  STATUS-TECHNOLOGY           PIC X(02) VALUE SPACE.
001410*    CAMPO DE FILE-STATUS DE CLASS.                              *
001420 01  STATUS-CLASS                PIC X(02) VALUE SPACE.
001430*    CAMPO DE FILE-STATUS DE COMP TECH.                          *
001440 01  STATUS-COMP-TECH            PIC X(02) VALUE SPACE.
001450*    CAMPO DE FILE-STATUS DE CLASS COMP.                         *
001460 01  STATUS-CLASS-COMP           PIC X(02) VALUE SPACE.
001470*    CAMPO DE FILE-STATUS DE XCT.                                *
001480 01  STATUS-XCT                  PIC X(02) VALUE SPACE.
001490*    CAMPO DE FILE-STATUS DE XCC.                                *
001500 01  STATUS-XCC                  PIC X(02) VALUE SPACE.
001510*    CAMPO DE FILE-STATUS DE RPT.                                *
001520 01  STATUS-RPT                  PIC X(02) VALUE SPACE.
001530      
001540*    CONTADOR DE COMPONENT.                                      *
001550 77  CNT-COMPONENT                PIC 9(04) COMP VALUE ZERO.
001560*    CONTADOR DE TECHNOLOGY.                                     *
001570 77  CNT-TECHNOLOGY               PIC 9(02) COMP VALUE ZERO.
001580*    CONTADOR DE CLASS.                                          *
001590 77  CNT-CLASS                    PIC 9(04) COMP VALUE ZERO.
001600*    CONTADOR DE COMP TECH.                                      *
001610 77  CNT-COMP-TECH                PIC 9(04) COMP VALUE ZERO.
001620*    CONTADOR DE CLASS COMP.                                     *
001630 77  CNT-CLASS-COMP               PIC 9(04) COMP VALUE ZERO.
001640*    INDICE DE PERCURSO DE TC.                                   *
001650 77  IX-TC                        PIC 9(04) COMP VALUE ZERO.
001660*    INDICE DE PERCURSO DE TC2.                                  *
001670 77  IX-TC2                       PIC 9(04) COMP VALUE ZERO.
001680*    INDICE DE PERCURSO DE TT.                                   *
001690 77  IX-TT                        PIC 9(02) COMP VALUE ZERO.
001700*    INDICE DE PERCURSO DE CL.                                   *
001710 77  IX-CL                        PIC 9(04) COMP VALUE ZERO.
001720*    INDICE DE PERCURSO DE CL2.                                  *
001730 77  IX-CL2                       PIC 9(04) COMP VALUE ZERO.
001740*    INDICE DE PERCURSO DE XT.                                   *
001750 77  IX-XT                        PIC 9(04) COMP VALUE ZERO.
001760*    INDICE DE PERCURSO DE XC.                                   *
001770 77  IX-XC                        PIC 9(04) COMP VALUE ZERO.
001780*    INDICE DE POSICAO DENTRO DO BLOCO DE CABECALHO XCC.           *
001790 77  IX-BL                        PIC 9(02) COMP VALUE ZERO.
001800*    INDICADOR DE PRIMEIRO BLOCO DE CABECALHO XCC (O PRIMEIRO     *
001810*    BLOCO E SEMPRE GRAVADO, MESMO COM CNT-COMPONENT ZERO).       *
001820 77  WS-SW-PRIMEIRO-BLOCO         PIC 9 COMP VALUE ZERO.
001830     88  PRIMEIRO-BLOCO           VALUE 1.
001840     88  NAO-PRIMEIRO-BLOCO       VALUE 0.
001850*    CAMPO DE TRABALHO PARA CNT LINHAS XCT.                      *
001860 77  WS-CNT-LINHAS-XCT            PIC 9(05) COMP VALUE ZERO.
001870*    CAMPO DE TRABALHO PARA CNT LINHAS XCC.                      *
001880 77  WS-CNT-LINHAS-XCC            PIC 9(05) COMP VALUE ZERO.
001890*    CAMPO DE TRABALHO PARA SW ACHEI.                            *
001900 77  WS-SW-ACHEI                  PIC 9 COMP VALUE ZERO.
001910     88  ACHEI-SIM                VALUE 1.
001920     88  ACHEI-NAO                VALUE 0.
001930*    CAMPO DE TRABALHO PARA SWAP.                                *
001940 77  WS-SWAP                      PIC 9 COMP VALUE ZERO.
001950     88  HOUVE-TROCA               VALUE 1.
001960     88  SEM-TROCA                 VALUE 0.
001970      
001980*    CAMPO DE TRABALHO PARA RUN TIMESTAMP.                       *
001990 01  WS-RUN-TIMESTAMP             PIC X(20) VALUE SPACE.
002000*    CAMPO DE TRABALHO PARA RUN TS R.                            *
002010 01  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.
002020*    CAMPO DE TRABALHO PARA RUN DATE PART.                       *
002030     05  WS-RUN-DATE-PART         PIC X(08).
002040*    CAMPO DE TRABALHO PARA RUN TIME PART.                       *
002050     05  WS-RUN-TIME-PART         PIC X(12).
002060      
002070*---------------------------------------------------------------*
002080*    TABELAS EM MEMORIA DA BASE DE REGRAS - MESMO ESQUEMA DE     *
002090*    CARGA USADO EM ACMVALID-COB E ACMCOVG-COB                   *
002100*---------------------------------------------------------------*
002110 01  TAB-COMPONENT.
002120*    ELEMENTO DA TABELA DE ENTRY.                                *
002130     05  TC-ENTRY OCCURS 2000 TIMES
002140                  PIC X(30).
002150      
002160*    TABELA DE TECHNOLOGY.                                       *
002170 01  TAB-TECHNOLOGY.
002180*    ELEMENTO DA TABELA DE ENTRY.                                *
002190     05  TT-ENTRY OCCURS 8 TIMES
002200                  PIC X(02).
002210      
002220*    TABELA DE CLASS.                                            *
002230 01  TAB-CLASS.
002240*    ELEMENTO DA TABELA DE ENTRY.                                *
002250     05  CL-ENTRY OCCURS 500 TIMES
002260                  PIC X(20).
002270      
002280*    TABELA DE COMP TECH.                                        *
002290 01  TAB-COMP-TECH.
002300*    ELEMENTO DA TABELA DE ENTRY.                                *
002310     05  XT-ENTRY OCCURS 6000 TIMES.
002320*    ELEMENTO DA TABELA DE COMPONENT NOME.                       *
002330         10  XT-COMPONENT-NOME    PIC X(30).
002340*    ELEMENTO DA TABELA DE TECH CODIGO.                          *
002350         10  XT-TECH-CODIGO       PIC X(02).
002360*    ELEMENTO DA TABELA DE TIPO APLIC.                           *
002370         10  XT-TIPO-APLIC        PIC X(01).
002380      
002390*    TABELA DE CLASS COMP.                                       *
002400 01  TAB-CLASS-COMP.
002410*    ELEMENTO DA TABELA DE ENTRY.                                *
002420     05  XC-ENTRY OCCURS 6000 TIMES.
002430*    ELEMENTO DA TABELA DE CLASS NOME.                           *
002440         10  XC-CLASS-NOME        PIC X(20).
002450*    ELEMENTO DA TABELA DE COMPONENT NOME.                       *
002460         10  XC-COMPONENT-NOME    PIC X(30).
002470      
002480*    CAMPO DE TRABALHO PARA COMP TEMP.                           *
002490 01  WS-COMP-TEMP                 PIC X(30).
002500*    CAMPO DE TRABALHO PARA CLASS TEMP.                          *
002510 01  WS-CLASS-TEMP                PIC X(20).
002520      
002530*---------------------------------------------------------------*
002540*    LINHA DE SAIDA EM MONTAGEM - MATRIZ COMPONENTE X TECNOLOGIA.*
002550*    WS-XCT-ROW-CELLS-TAB PERMITE ESCREVER UMA CELULA PELO       *
002560*    INDICE DA TECNOLOGIA; WS-XCT-ROW-CELLS-FLAT PERMITE         *
002570*    LIMPAR AS 8 CELULAS DE UMA SO VEZ ANTES DE MONTAR A LINHA.  *
002580*---------------------------------------------------------------*
002590 01  WS-XCT-ROW.
002600*    CAMPO DE TRABALHO PARA XCT ROW NOME.                        *
002610     05  WS-XCT-ROW-NOME          PIC X(30).
002620*    CAMPO DE TRABALHO PARA XCT ROW CELLS FLAT.                  *
002630     05  WS-XCT-ROW-CELLS-FLAT    PIC X(08).
002640*    CAMPO DE TRABALHO PARA XCT ROW CELLS TAB.                   *
002650     05  WS-XCT-ROW-CELLS-TAB REDEFINES WS-XCT-ROW-CELLS-FLAT
002660                                  PIC X(01) OCCURS 8 TIMES.
002670*    CAMPO FILLER.                                               *
002680     05  FILLER                   PIC X(02).
002690      
002700*---------------------------------------------------------------*
002710*    LINHA DE SAIDA EM MONTAGEM - MATRIZ CLASSE X COMPONENTE.    *
002720*---------------------------------------------------------------*
002730 01  WS-XCC-ROW.
002740*    CAMPO DE TRABALHO PARA XCC ROW NOME.                        *
002750     05  WS-XCC-ROW-NOME          PIC X(20).
002760*    CAMPO DE TRABALHO PARA XCC ROW CELLS FLAT.                  *
002770     05  WS-XCC-ROW-CELLS-FLAT    PIC X(2000).
002780*    CAMPO DE TRABALHO PARA XCC ROW CELLS TAB.                   *
002790     05  WS-XCC-ROW-CELLS-TAB REDEFINES WS-XCC-ROW-CELLS-FLAT
002800                                  PIC X(01) OCCURS 2000 TIMES.
002810*    CAMPO FILLER.                                               *
002820     05  FILLER                   PIC X(20).
002830      
002840*---------------------------------------------------------------*
002850*    LINHAS DO SUMARIO DE EXPORTACAO                             *
002860*---------------------------------------------------------------*
002870 01  CABE-SUMARIO.
002880*    CAMPO FILLER.                                               *
002890     05  FILLER                   PIC X(20) VALUE SPACE.
002900*    CAMPO FILLER.                                               *
002910     05  FILLER                   PIC X(40) VALUE
002920         'EXPORTACAO DE MATRIZES DE CRUZAMENTO'.
002930*    CAMPO FILLER.                                               *
002940     05  FILLER                   PIC X(10) VALUE SPACE.
002950*    CAMPO FILLER.                                               *
002960     05  FILLER                   PIC X(11) VALUE 'DATA/HORA: '.
002970*    CAMPO SUMARIO TS.                                           *
002980     05  CABE-SUMARIO-TS          PIC X(20).
002990*    CAMPO FILLER.                                               *
003000     05  FILLER                   PIC X(31) VALUE SPACE.
003010      
003020*    CAMPO SUMARIO 1.                                            *
003030 01  LINHA-SUMARIO-1.
003040*    CAMPO FILLER.                                               *
003050     05  FILLER                   PIC X(02) VALUE SPACE.
003060*    CAMPO FILLER.                                               *
003070     05  FILLER                   PIC X(38) VALUE
003080         'LINHAS GRAVADAS EM XCOMTEC.DAT.....: '.
003090*    CAMPO QTD.                                                  *
003100     05  LS1-QTD                  PIC ZZZZ9.
003110*    CAMPO FILLER.                                               *
003120     05  FILLER                   PIC X(87) VALUE SPACE.
003130      
003140*    CAMPO SUMARIO 2.                                            *
003150 01  LINHA-SUMARIO-2.
003160*    CAMPO FILLER.                                               *
003170     05  FILLER                   PIC X(02) VALUE SPACE.
003180*    CAMPO FILLER.                                               *
003190     05  FILLER                   PIC X(38) VALUE
003200         'LINHAS GRAVADAS EM XCLACMP.DAT.....: '.
003210*    CAMPO QTD.                                                  *
003220     05  LS2-QTD                  PIC ZZZZ9.
003230*    CAMPO FILLER.                                               *
003240     05  FILLER                   PIC X(87) VALUE SPACE.
003250      
003260 PROCEDURE DIVISION.
003270      
003280*================================================================*
003290*    ROTINA 0000-INICIO DA ROTINA PRINCIPAL, QUE COORDENA TODAS  *
003300*    AS FASES DO PROCESSAMENTO.                                  *
003310*================================================================*
003320 0000-INICIO.
003330*    RECEBE WS-RUN-TIMESTAMP FROM SYSIN                          *
003340     ACCEPT WS-RUN-TIMESTAMP FROM SYSIN
003350*    EXECUTA A SUB-ROTINA 0100-CARGA-COMPONENT ATE A SAIDA.      *
003360     PERFORM 0100-CARGA-COMPONENT  THRU 0100-CARGA-COMPONENT-EXIT
003370*    EXECUTA A SUB-ROTINA 0200-CARGA-TECHNOLOGY ATE A SAIDA.     *
003380     PERFORM 0200-CARGA-TECHNOLOGY THRU 0200-CARGA-TECHNOLOGY-EXIT
003390*    EXECUTA A SUB-ROTINA 0300-CARGA-CLASS ATE A SAIDA.          *
003400     PERFORM 0300-CARGA-CLASS      THRU 0300-CARGA-CLASS-EXIT
003410*    EXECUTA A SUB-ROTINA 0400-CARGA-COMP-TECH ATE A SAIDA.      *
003420     PERFORM 0400-CARGA-COMP-TECH  THRU 0400-CARGA-COMP-TECH-EXIT
003430*    EXECUTA A SUB-ROTINA 0500-CARGA-CLASS-COMP ATE A SAIDA.     *
003440     PERFORM 0500-CARGA-CLASS-COMP THRU 0500-CARGA-CLASS-COMP-EXIT
003450*    EXECUTA A SUB-ROTINA 0550-ORDENA-COMPONENT ATE A SAIDA.     *
003460     PERFORM 0550-ORDENA-COMPONENT THRU 0550-ORDENA-COMPONENT-EXIT
003470*    EXECUTA A SUB-ROTINA 0560-ORDENA-CLASS ATE A SAIDA.         *
003480     PERFORM 0560-ORDENA-CLASS     THRU 0560-ORDENA-CLASS-EXIT
003490*    ABRE PARA GRAVACAO: XTAB-COMP-TECH-FILE                     *
003500     OPEN OUTPUT XTAB-COMP-TECH-FILE
003510*    TESTA A CONDICAO: STATUS-XCT NOT = '00'                     *
003520     IF STATUS-XCT NOT = '00'
003530        DISPLAY 'ACMXPRT-COB - ERRO ABERTURA XTAB-COMP-TECH-FILE '
003540                STATUS-XCT
003550*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003560        STOP RUN
003570     END-IF
003580*    EXECUTA A SUB-ROTINA 0600-EXPORT-COMP-TECH ATE A SAIDA.     *
003590     PERFORM 0600-EXPORT-COMP-TECH THRU 0600-EXPORT-COMP-TECH-EXIT
003600*    ENCERRA O(S) ARQUIVO(S): XTAB-COMP-TECH-FILE                *
003610     CLOSE XTAB-COMP-TECH-FILE
003620*    ABRE PARA GRAVACAO: XTAB-CLASS-COMP-FILE                    *
003630     OPEN OUTPUT XTAB-CLASS-COMP-FILE
003640*    TESTA A CONDICAO: STATUS-XCC NOT = '00'                     *
003650     IF STATUS-XCC NOT = '00'
003660       DISPLAY 'ACMXPRT-COB - ERRO ABERTURA XTAB-CLASS-COMP-FILE '
003670                STATUS-XCC
003680*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003690        STOP RUN
003700     END-IF
003710*    EXECUTA A SUB-ROTINA 0700-EXPORT-CLASS-COMP.                *
003720     PERFORM 0700-EXPORT-CLASS-COMP
003730             THRU 0700-EXPORT-CLASS-COMP-EXIT
003740*    ENCERRA O(S) ARQUIVO(S): XTAB-CLASS-COMP-FILE               *
003750     CLOSE XTAB-CLASS-COMP-FILE
003760*    ABRE PARA GRAVACAO: EXPORT-RPT                              *
003770     OPEN OUTPUT EXPORT-RPT
003780*    TESTA A CONDICAO: STATUS-RPT NOT = '00'                     *
003790     IF STATUS-RPT NOT = '00'
003800*    EXIBE NO CONSOLE: 'ACMXPRT-COB - ERRO ABERTURA EXPORT-RPT ' *
003810        DISPLAY 'ACMXPRT-COB - ERRO ABERTURA EXPORT-RPT '
003820                STATUS-RPT
003830*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003840        STOP RUN
003850     END-IF
003860*    EXECUTA A SUB-ROTINA 0800-GRAVA-SUMARIO ATE A SAIDA.        *
003870     PERFORM 0800-GRAVA-SUMARIO THRU 0800-GRAVA-SUMARIO-EXIT
003880*    ENCERRA O(S) ARQUIVO(S): EXPORT-RPT                         *
003890     CLOSE EXPORT-RPT
003900*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003910     STOP RUN.
003920      
003930*================================================================*
003940*    0100 A 0500 - CARGA DAS CINCO TABELAS DA BASE DE REGRAS EM  *
003950*    MEMORIA.  MESMO ESQUEMA DE CARGA USADO EM ACMVALID-COB.     *
003960*================================================================*
003970 0100-CARGA-COMPONENT.
003980*    ABRE O MESTRE DE COMPONENTES SOMENTE PARA LEITURA           *
003990     OPEN INPUT COMPONENT-FILE
004000*    TESTA A CONDICAO: STATUS-COMPONENT NOT = '00'               *
004010     IF STATUS-COMPONENT NOT = '00'
004020        DISPLAY 'ACMXPRT-COB - ERRO ABERTURA COMPONENT-FILE '
004030                STATUS-COMPONENT
004040*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004050        STOP RUN
004060     END-IF.
004070      
004080*    LACO SEQUENCIAL - UM REGISTRO POR ITERACAO, ATE O AT END    *
004090*    FECHAR O ARQUIVO E DESVIAR PARA A ROTINA DE SAIDA.          *
004100 0110-LE-COMPONENT.
004110*    LE O PROXIMO REGISTRO DE COMPONENT-FILE                     *
004120     READ COMPONENT-FILE
004130         AT END
004140*    FIM DE ARQUIVO - NAO HA MAIS COMPONENTES A CARREGAR         *
004150             GO TO 0100-CARGA-COMPONENT-EXIT
004160     END-READ
004170*    ACUMULA NA TABELA EM MEMORIA O NOME DO COMPONENTE LIDO      *
004180     ADD 1 TO CNT-COMPONENT
004190*    PASSA COMPONENT-NOME PARA O CAMPO TC-ENTRY (CNT-COMPONENT)  *
004200     MOVE COMPONENT-NOME TO TC-ENTRY (CNT-COMPONENT)
004210*    VOLTA E LE O PROXIMO REGISTRO                               *
004220     GO TO 0110-LE-COMPONENT.
004230      
004240*================================================================*
004250*    ROTINA 0100-CARGA-COMPONENT-EXIT DE CARGA, QUE LE O ARQUIVO *
004260*    INDICADO PARA A TABELA EM MEMORIA.                          *
004270*================================================================*
004280 0100-CARGA-COMPONENT-EXIT.
004290*    ENCERRA O(S) ARQUIVO(S): COMPONENT-FILE                     *
004300     CLOSE COMPONENT-FILE
004310     EXIT.
004320      
004330*================================================================*
004340*    ROTINA 0200-CARGA-TECHNOLOGY DE CARGA, QUE LE O ARQUIVO     *
004350*    INDICADO PARA A TABELA EM MEMORIA.                          *
004360*================================================================*
004370 0200-CARGA-TECHNOLOGY.
004380*    ABRE O MESTRE DE TECNOLOGIAS (NO MAXIMO 8 LINHAS) SOMENTE   *
004390*    PARA LEITURA                                                *
004400     OPEN INPUT TECHNOLOGY-FILE
004410*    TESTA A CONDICAO: STATUS-TECHNOLOGY NOT = '00'              *
004420     IF STATUS-TECHNOLOGY NOT = '00'
004430        DISPLAY 'ACMXPRT-COB - ERRO ABERTURA TECHNOLOGY-FILE '
004440                STATUS-TECHNOLOGY
004450*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004460        STOP RUN
004470     END-IF.
004480      
004490*    LACO SEQUENCIAL - CODIGO E DOMINIO DE CADA TECNOLOGIA, NA   *
004500*    ORDEM EM QUE CONSTAM NO MESTRE.                             *
004510 0210-LE-TECHNOLOGY.
004520*    LE O PROXIMO REGISTRO DE TECHNOLOGY-FILE                    *
004530     READ TECHNOLOGY-FILE
004540         AT END
004550*    FIM DE ARQUIVO - AS TECNOLOGIAS JA ESTAO EM TT-ENTRY        *
004560             GO TO 0200-CARGA-TECHNOLOGY-EXIT
004570     END-READ
004580*    GRAVA CODIGO E DOMINIO NA POSICAO CORRENTE DA TABELA        *
004590     ADD 1 TO CNT-TECHNOLOGY
004600*    PASSA TECH-CODIGO PARA O CAMPO TT-ENTRY (CNT-TECHNOLOGY)    *
004610     MOVE TECH-CODIGO TO TT-ENTRY (CNT-TECHNOLOGY)
004620*    VOLTA E LE O PROXIMO REGISTRO                               *
004630     GO TO 0210-LE-TECHNOLOGY.
004640      
004650*================================================================*
004660*    ROTINA 0200-CARGA-TECHNOLOGY-EXIT DE CARGA, QUE LE O ARQUIVO*
004670*    INDICADO PARA A TABELA EM MEMORIA.                          *
004680*================================================================*
004690 0200-CARGA-TECHNOLOGY-EXIT.
004700*    ENCERRA O(S) ARQUIVO(S): TECHNOLOGY-FILE                    *
004710     CLOSE TECHNOLOGY-FILE
004720     EXIT.
004730      
004740*================================================================*
004750*    ROTINA 0300-CARGA-CLASS DE CARGA, QUE LE O ARQUIVO INDICADO *
004760*    PARA A TABELA EM MEMORIA.                                   *
004770*================================================================*
004780 0300-CARGA-CLASS.
004790*    ABRE O MESTRE DE CLASSES DE ATIVO SOMENTE PARA LEITURA      *
004800     OPEN INPUT CLASS-FILE
004810*    TESTA A CONDICAO: STATUS-CLASS NOT = '00'                   *
004820     IF STATUS-CLASS NOT = '00'
004830*    EXIBE NO CONSOLE: 'ACMXPRT-COB - ERRO ABERTURA CLASS-FILE ' *
004840        DISPLAY 'ACMXPRT-COB - ERRO ABERTURA CLASS-FILE '
004850                STATUS-CLASS
004860*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004870        STOP RUN
004880     END-IF.
004890      
004900*    LACO SEQUENCIAL - UMA LINHA POR CLASSE DE ATIVO CADASTRADA. *
004910 0310-LE-CLASS.
004920*    LE O PROXIMO REGISTRO DE CLASS-FILE                         *
004930     READ CLASS-FILE
004940         AT END
004950*    FIM DE ARQUIVO - TODAS AS CLASSES JA ESTAO EM CL-ENTRY      *
004960             GO TO 0300-CARGA-CLASS-EXIT
004970     END-READ
004980*    ACUMULA NA TABELA EM MEMORIA O NOME DA CLASSE LIDA          *
004990     ADD 1 TO CNT-CLASS
005000*    PASSA CLASS-NOME PARA O CAMPO CL-ENTRY (CNT-CLASS)          *
005010     MOVE CLASS-NOME TO CL-ENTRY (CNT-CLASS)
005020*    VOLTA E LE O PROXIMO REGISTRO                               *
005030     GO TO 0310-LE-CLASS.
005040      
005050*================================================================*
005060*    ROTINA 0300-CARGA-CLASS-EXIT DE CARGA, QUE LE O ARQUIVO     *
005070*    INDICADO PARA A TABELA EM MEMORIA.                          *
005080*================================================================*
005090 0300-CARGA-CLASS-EXIT.
005100*    ENCERRA O(S) ARQUIVO(S): CLASS-FILE                         *
005110     CLOSE CLASS-FILE
005120     EXIT.
005130      
005140*================================================================*
005150*    ROTINA 0400-CARGA-COMP-TECH DE CARGA, QUE LE O ARQUIVO      *
005160*    INDICADO PARA A TABELA EM MEMORIA.                          *
005170*================================================================*
005180 0400-CARGA-COMP-TECH.
005190*    ABRE A JUNCAO COMPONENTE X TECNOLOGIA SOMENTE PARA LEITURA  *
005200     OPEN INPUT COMP-TECH-FILE
005210*    TESTA A CONDICAO: STATUS-COMP-TECH NOT = '00'               *
005220     IF STATUS-COMP-TECH NOT = '00'
005230        DISPLAY 'ACMXPRT-COB - ERRO ABERTURA COMP-TECH-FILE '
005240                STATUS-COMP-TECH
005250*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005260        STOP RUN
005270     END-IF.
005280      
005290*    LACO SEQUENCIAL - UMA LINHA POR PAR COMPONENTE X TECNOLOGIA,*
005300*    COM O INDICADOR P (PRIMARIA) OU S (SECUNDARIA).             *
005310 0410-LE-COMP-TECH.
005320*    LE O PROXIMO REGISTRO DE COMP-TECH-FILE                     *
005330     READ COMP-TECH-FILE
005340         AT END
005350*    FIM DE ARQUIVO - JUNCAO COMPONENTE X TECNOLOGIA COMPLETA    *
005360             GO TO 0400-CARGA-COMP-TECH-EXIT
005370     END-READ
005380*    GRAVA O PAR (COMPONENTE, TECNOLOGIA, TIPO) NA TABELA        *
005390*    XT-ENTRY                                                    *
005400     ADD 1 TO CNT-COMP-TECH
005410     MOVE CT-COMPONENT-NOME TO XT-COMPONENT-NOME (CNT-COMP-TECH)
005420*    PASSA CT-TECH-CODIGO PARA O CAMPO XT-TECH-CODIGO (CNT-CO... *
005430     MOVE CT-TECH-CODIGO    TO XT-TECH-CODIGO    (CNT-COMP-TECH)
005440*    PASSA CT-TIPO-APLIC PARA O CAMPO XT-TIPO-APLIC (CNT-COM...  *
005450     MOVE CT-TIPO-APLIC     TO XT-TIPO-APLIC     (CNT-COMP-TECH)
005460*    VOLTA E LE O PROXIMO REGISTRO                               *
005470     GO TO 0410-LE-COMP-TECH.
005480      
005490*================================================================*
005500*    ROTINA 0400-CARGA-COMP-TECH-EXIT DE CARGA, QUE LE O ARQUIVO *
005510*    INDICADO PARA A TABELA EM MEMORIA.                          *
005520*================================================================*
005530 0400-CARGA-COMP-TECH-EXIT.
005540*    ENCERRA O(S) ARQUIVO(S): COMP-TECH-FILE                     *
005550     CLOSE COMP-TECH-FILE
005560     EXIT.
005570      
005580*================================================================*
005590*    ROTINA 0500-CARGA-CLASS-COMP DE CARGA, QUE LE O ARQUIVO     *
005600*    INDICADO PARA A TABELA EM MEMORIA.                          *
005610*================================================================*
005620 0500-CARGA-CLASS-COMP.
005630*    ABRE A JUNCAO CLASSE X COMPONENTE SOMENTE PARA LEITURA      *
005640     OPEN INPUT CLASS-COMP-FILE
005650*    TESTA A CONDICAO: STATUS-CLASS-COMP NOT = '00'              *
005660     IF STATUS-CLASS-COMP NOT = '00'
005670        DISPLAY 'ACMXPRT-COB - ERRO ABERTURA CLASS-COMP-FILE '
005680                STATUS-CLASS-COMP
005690*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005700        STOP RUN
005710     END-IF.
005720      
005730*    LACO SEQUENCIAL - UMA LINHA POR PAR CLASSE X COMPONENTE, OU *
005740*    SEJA, QUAIS COMPONENTES PERTENCEM A CADA CLASSE DE ATIVO.   *
005750 0510-LE-CLASS-COMP.
005760*    LE O PROXIMO REGISTRO DE CLASS-COMP-FILE                    *
005770     READ CLASS-COMP-FILE
005780         AT END
005790*    FIM DE ARQUIVO - JUNCAO CLASSE X COMPONENTE COMPLETA        *
005800             GO TO 0500-CARGA-CLASS-COMP-EXIT
005810     END-READ
005820*    GRAVA O PAR (CLASSE, COMPONENTE) NA TABELA XC-ENTRY         *
005830     ADD 1 TO CNT-CLASS-COMP
005840*    PASSA CC-CLASS-NOME PARA O CAMPO XC-CLASS-NOME (CNT-CLA...  *
005850     MOVE CC-CLASS-NOME     TO XC-CLASS-NOME     (CNT-CLASS-COMP)
005860     MOVE CC-COMPONENT-NOME TO XC-COMPONENT-NOME (CNT-CLASS-COMP)
005870*    VOLTA E LE O PROXIMO REGISTRO                               *
005880     GO TO 0510-LE-CLASS-COMP.
005890      
005900*================================================================*
005910*    ROTINA 0500-CARGA-CLASS-COMP-EXIT DE CARGA, QUE LE O ARQUIVO*
005920*    INDICADO PARA A TABELA EM MEMORIA.                          *
005930*================================================================*
005940 0500-CARGA-CLASS-COMP-EXIT.
005950*    ENCERRA O(S) ARQUIVO(S): CLASS-COMP-FILE                    *
005960     CLOSE CLASS-COMP-FILE
005970     EXIT.
005980      
005990*================================================================*
006000*    0550 - ORDENACAO ALFABETICA DOS COMPONENTES (BOLHA SIMPLES, *
006010*    MESMO METODO DA SECAO 3 DO ACMAGRPT-COB).  A ORDEM RESUL-   *
006020*    TANTE E USADA TANTO PARA AS LINHAS DA MATRIZ COMPONENTE X   *
006030*    TECNOLOGIA QUANTO PARA AS COLUNAS DA MATRIZ CLASSE X        *
006040*    COMPONENTE.                                                 *
006050*================================================================*
006060 0550-ORDENA-COMPONENT.
006070*    LIGA O INDICADOR HOUVE-TROCA                                *
006080     SET HOUVE-TROCA TO TRUE.
006090      
006100*================================================================*
006110*    ROTINA 0552-PASSADA-COMPONENT AUXILIAR DESTA FASE DO        *
006120*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006130*================================================================*
006140 0552-PASSADA-COMPONENT.
006150*    TESTA A CONDICAO: SEM-TROCA                                 *
006160     IF SEM-TROCA
006170*    DESVIA PARA 0550-ORDENA-COMPONENT-EXIT                      *
006180        GO TO 0550-ORDENA-COMPONENT-EXIT
006190     END-IF
006200*    LIGA O INDICADOR SEM-TROCA                                  *
006210     SET SEM-TROCA TO TRUE
006220*    PASSA 1 PARA O CAMPO IX-TC                                  *
006230     MOVE 1 TO IX-TC
006240*    EXECUTA A SUB-ROTINA 0554-COMPARA-COMPONENTE.               *
006250     PERFORM 0554-COMPARA-COMPONENTE
006260             THRU 0554-COMPARA-COMPONENTE-EXIT
006270             UNTIL IX-TC > CNT-COMPONENT - 1
006280*    DESVIA PARA 0552-PASSADA-COMPONENT.                         *
006290     GO TO 0552-PASSADA-COMPONENT.
006300      
006310*================================================================*
006320*    ROTINA 0554-COMPARA-COMPONENTE AUXILIAR DESTA FASE DO       *
006330*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006340*================================================================*
006350 0554-COMPARA-COMPONENTE.
006360*    PASSA IX-TC PARA O CAMPO IX-TC2                             *
006370     MOVE IX-TC TO IX-TC2
006380*    ACUMULA 1 EM IX-TC2                                         *
006390     ADD 1 TO IX-TC2
006400*    TESTA A CONDICAO: TC-ENTRY (IX-TC2) < TC-ENTRY (IX-TC)      *
006410     IF TC-ENTRY (IX-TC2) < TC-ENTRY (IX-TC)
006420*    PASSA TC-ENTRY (IX-TC) PARA O CAMPO WS-COMP-TEMP            *
006430        MOVE TC-ENTRY (IX-TC)  TO WS-COMP-TEMP
006440*    PASSA TC-ENTRY (IX-TC2) PARA O CAMPO TC-ENTRY (IX-TC)       *
006450        MOVE TC-ENTRY (IX-TC2) TO TC-ENTRY (IX-TC)
006460*    PASSA WS-COMP-TEMP PARA O CAMPO TC-ENTRY (IX-TC2)           *
006470        MOVE WS-COMP-TEMP      TO TC-ENTRY (IX-TC2)
006480*    LIGA O INDICADOR HOUVE-TROCA                                *
006490        SET HOUVE-TROCA TO TRUE
006500     END-IF
006510*    ACUMULA 1 EM IX-TC.                                         *
006520     ADD 1 TO IX-TC.
006530*================================================================*
006540*    ROTINA 0554-COMPARA-COMPONENTE-EXIT AUXILIAR DESTA FASE DO  *
006550*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006560*================================================================*
006570 0554-COMPARA-COMPONENTE-EXIT.
006580     EXIT.
006590      
006600*================================================================*
006610*    ROTINA 0550-ORDENA-COMPONENT-EXIT AUXILIAR DESTA FASE DO    *
006620*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006630*================================================================*
006640 0550-ORDENA-COMPONENT-EXIT.
006650     EXIT.
006660      
006670*================================================================*
006680*    0560 - ORDENACAO ALFABETICA DAS CLASSES (BOLHA SIMPLES)     *
006690*================================================================*
006700 0560-ORDENA-CLASS.
006710*    LIGA O INDICADOR HOUVE-TROCA                                *
006720     SET HOUVE-TROCA TO TRUE.
006730      
006740*================================================================*
006750*    ROTINA 0562-PASSADA-CLASS AUXILIAR DESTA FASE DO            *
006760*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006770*================================================================*
006780 0562-PASSADA-CLASS.
006790*    TESTA A CONDICAO: SEM-TROCA                                 *
006800     IF SEM-TROCA
006810*    DESVIA PARA 0560-ORDENA-CLASS-EXIT                          *
006820        GO TO 0560-ORDENA-CLASS-EXIT
006830     END-IF
006840*    LIGA O INDICADOR SEM-TROCA                                  *
006850     SET SEM-TROCA TO TRUE
006860*    PASSA 1 PARA O CAMPO IX-CL                                  *
006870     MOVE 1 TO IX-CL
006880*    EXECUTA A SUB-ROTINA 0564-COMPARA-CLASSE.                   *
006890     PERFORM 0564-COMPARA-CLASSE
006900             THRU 0564-COMPARA-CLASSE-EXIT
006910             UNTIL IX-CL > CNT-CLASS - 1
006920*    DESVIA PARA 0562-PASSADA-CLASS.                             *
006930     GO TO 0562-PASSADA-CLASS.
006940      
006950*================================================================*
006960*    ROTINA 0564-COMPARA-CLASSE AUXILIAR DESTA FASE DO           *
006970*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006980*================================================================*
006990 0564-COMPARA-CLASSE.
007000*    PASSA IX-CL PARA O CAMPO IX-CL2                             *
007010     MOVE IX-CL TO IX-CL2
007020*    ACUMULA 1 EM IX-CL2                                         *
007030     ADD 1 TO IX-CL2
007040*    TESTA A CONDICAO: CL-ENTRY (IX-CL2) < CL-ENTRY (IX-CL)      *
007050     IF CL-ENTRY (IX-CL2) < CL-ENTRY (IX-CL)
007060*    PASSA CL-ENTRY (IX-CL) PARA O CAMPO WS-CLASS-TEMP           *
007070        MOVE CL-ENTRY (IX-CL)  TO WS-CLASS-TEMP
007080*    PASSA CL-ENTRY (IX-CL2) PARA O CAMPO CL-ENTRY (IX-CL)       *
007090        MOVE CL-ENTRY (IX-CL2) TO CL-ENTRY (IX-CL)
007100*    PASSA WS-CLASS-TEMP PARA O CAMPO CL-ENTRY (IX-CL2)          *
007110        MOVE WS-CLASS-TEMP     TO CL-ENTRY (IX-CL2)
007120*    LIGA O INDICADOR HOUVE-TROCA                                *
007130        SET HOUVE-TROCA TO TRUE
007140     END-IF
007150*    ACUMULA 1 EM IX-CL.                                         *
007160     ADD 1 TO IX-CL.
007170*================================================================*
007180*    ROTINA 0564-COMPARA-CLASSE-EXIT AUXILIAR DESTA FASE DO      *
007190*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007200*================================================================*
007210 0564-COMPARA-CLASSE-EXIT.
007220     EXIT.
007230      
007240*================================================================*
007250*    ROTINA 0560-ORDENA-CLASS-EXIT AUXILIAR DESTA FASE DO        *
007260*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007270*================================================================*
007280 0560-ORDENA-CLASS-EXIT.
007290     EXIT.
007300      
007310*================================================================*
007320*    0600 - MONTAGEM E GRAVACAO DA MATRIZ COMPONENTE X TECNO-    *
007330*    LOGIA.  UMA LINHA POR COMPONENTE (ORDEM ALFABETICA), UMA    *
007340*    COLUNA POR TECNOLOGIA NA ORDEM DO MESTRE TECHCODE.DAT.      *
007350*    CELULA = TIPO DE APLICACAO ('P' OU 'S') SE O PAR EXISTIR    *
007360*    EM COMP-TECH-FILE, ESPACO EM CASO CONTRARIO.  O PRIMEIRO    *
007370*    REGISTRO GRAVADO E SEMPRE O CABECALHO COM O CODIGO DE       *
007380*    TECNOLOGIA DE CADA COLUNA, PARA QUE O ACMXIMP-COB CONSIGA   *
007390*    CONFERIR ESSES CODIGOS CONTRA O MESTRE NA REIMPORTACAO.     *
007400*================================================================*
007410 0600-EXPORT-COMP-TECH.
007420*    EXECUTA A SUB-ROTINA 0605-GRAVA-CABECALHO-XCT.              *
007430     PERFORM 0605-GRAVA-CABECALHO-XCT
007440             THRU 0605-GRAVA-CABECALHO-XCT-EXIT
007450*    PASSA 1 PARA O CAMPO IX-TC.                                 *
007460     MOVE 1 TO IX-TC.
007470      
007480*    MONTA E GRAVA O REGISTRO DE CABECALHO - MARCA '#HDR' MAIS   *
007490*    O CODIGO DE TECNOLOGIA EXPORTADO EM CADA UMA DAS 8 COLUNAS. *
007500*    COLUNA ALEM DE CNT-TECHNOLOGY FICA EM BRANCO.               *
007510 0605-GRAVA-CABECALHO-XCT.
007520*    PASSA SPACE PARA O CAMPO REG-XTAB-COMP-TECH-HDR             *
007530     MOVE SPACE TO REG-XTAB-COMP-TECH-HDR
007540*    PASSA '#HDR' PARA O CAMPO XCH-MARCA                         *
007550     MOVE '#HDR' TO XCH-MARCA
007560*    PASSA 1 PARA O CAMPO IX-TT.                                 *
007570     MOVE 1 TO IX-TT.
007580      
007590*================================================================*
007600*    ROTINA 0606-MONTA-CABECALHO-TECH DE MONTAGEM DO REGISTRO DE *
007610*    SAIDA A PARTIR DOS CAMPOS DE TRABALHO.                      *
007620*================================================================*
007630 0606-MONTA-CABECALHO-TECH.
007640*    TESTA A CONDICAO: IX-TT > 8                                 *
007650     IF IX-TT > 8
007660*    DESVIA PARA 0605-GRAVA-CABECALHO-XCT-EXIT                   *
007670        GO TO 0605-GRAVA-CABECALHO-XCT-EXIT
007680     END-IF
007690*    TESTA A CONDICAO: IX-TT NOT > CNT-TECHNOLOGY                *
007700     IF IX-TT NOT > CNT-TECHNOLOGY
007710*    PASSA TT-ENTRY (IX-TT) PARA O CAMPO XCH-TECH-CODIGO (IX-TT) *
007720        MOVE TT-ENTRY (IX-TT) TO XCH-TECH-CODIGO (IX-TT)
007730     END-IF
007740*    ACUMULA 1 EM IX-TT                                          *
007750     ADD 1 TO IX-TT
007760*    DESVIA PARA 0606-MONTA-CABECALHO-TECH.                      *
007770     GO TO 0606-MONTA-CABECALHO-TECH.
007780      
007790*================================================================*
007800*    ROTINA 0605-GRAVA-CABECALHO-XCT-EXIT DE GRAVACAO DO REGISTRO*
007810*    DE SAIDA NO ARQUIVO CORRESPONDENTE.                         *
007820*================================================================*
007830 0605-GRAVA-CABECALHO-XCT-EXIT.
007840*    GRAVA O REGISTRO REG-XTAB-COMP-TECH-HDR                     *
007850     WRITE REG-XTAB-COMP-TECH-HDR
007860     EXIT.
007870      
007880*================================================================*
007890*    ROTINA 0610-LINHA-COMP-TECH AUXILIAR DESTA FASE DO          *
007900*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007910*================================================================*
007920 0610-LINHA-COMP-TECH.
007930*    TESTA A CONDICAO: IX-TC > CNT-COMPONENT                     *
007940     IF IX-TC > CNT-COMPONENT
007950*    DESVIA PARA 0600-EXPORT-COMP-TECH-EXIT                      *
007960        GO TO 0600-EXPORT-COMP-TECH-EXIT
007970     END-IF
007980*    PASSA TC-ENTRY (IX-TC) PARA O CAMPO WS-XCT-ROW-NOME         *
007990     MOVE TC-ENTRY (IX-TC) TO WS-XCT-ROW-NOME
008000*    PASSA SPACE PARA O CAMPO WS-XCT-ROW-CELLS-FLAT              *
008010     MOVE SPACE             TO WS-XCT-ROW-CELLS-FLAT
008020*    PASSA 1 PARA O CAMPO IX-TT                                  *
008030     MOVE 1 TO IX-TT
008040*    EXECUTA A SUB-ROTINA 0615-MONTA-CELULA-TECH.                *
008050     PERFORM 0615-MONTA-CELULA-TECH
008060             THRU 0615-MONTA-CELULA-TECH-EXIT
008070             UNTIL IX-TT > CNT-TECHNOLOGY
008080*    GRAVA O REGISTRO REG-XTAB-COMP-TECH FROM WS-XCT-ROW         *
008090     WRITE REG-XTAB-COMP-TECH FROM WS-XCT-ROW
008100*    ACUMULA 1 EM WS-CNT-LINHAS-XCT                              *
008110     ADD 1 TO WS-CNT-LINHAS-XCT
008120*    ACUMULA 1 EM IX-TC                                          *
008130     ADD 1 TO IX-TC
008140*    DESVIA PARA 0610-LINHA-COMP-TECH.                           *
008150     GO TO 0610-LINHA-COMP-TECH.
008160      
008170*================================================================*
008180*    ROTINA 0615-MONTA-CELULA-TECH DE MONTAGEM DO REGISTRO DE    *
008190*    SAIDA A PARTIR DOS CAMPOS DE TRABALHO.                      *
008200*================================================================*
008210 0615-MONTA-CELULA-TECH.
008220*    LIGA O INDICADOR ACHEI-NAO                                  *
008230     SET ACHEI-NAO TO TRUE
008240*    PASSA 1 PARA O CAMPO IX-XT                                  *
008250     MOVE 1 TO IX-XT
008260*    EXECUTA A SUB-ROTINA 0617-PROCURA-COMP-TECH.                *
008270     PERFORM 0617-PROCURA-COMP-TECH
008280             THRU 0617-PROCURA-COMP-TECH-EXIT
008290             UNTIL IX-XT > CNT-COMP-TECH OR ACHEI-SIM
008300*    ACUMULA 1 EM IX-TT.                                         *
008310     ADD 1 TO IX-TT.
008320*================================================================*
008330*    ROTINA 0615-MONTA-CELULA-TECH-EXIT DE MONTAGEM DO REGISTRO  *
008340*    DE SAIDA A PARTIR DOS CAMPOS DE TRABALHO.                   *
008350*================================================================*
008360 0615-MONTA-CELULA-TECH-EXIT.
008370     EXIT.
008380      
008390*================================================================*
008400*    ROTINA 0617-PROCURA-COMP-TECH DE PESQUISA NA TABELA EM      *
008410*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
008420*================================================================*
008430 0617-PROCURA-COMP-TECH.
008440     IF XT-COMPONENT-NOME (IX-XT) = TC-ENTRY (IX-TC) AND
008450        XT-TECH-CODIGO    (IX-XT) = TT-ENTRY (IX-TT)
008460        MOVE XT-TIPO-APLIC (IX-XT) TO WS-XCT-ROW-CELLS-TAB (IX-TT)
008470*    LIGA O INDICADOR ACHEI-SIM                                  *
008480        SET ACHEI-SIM TO TRUE
008490     END-IF
008500*    ACUMULA 1 EM IX-XT.                                         *
008510     ADD 1 TO IX-XT.
008520*================================================================*
008530*    ROTINA 0617-PROCURA-COMP-TECH-EXIT DE PESQUISA NA TABELA EM *
008540*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
008550*================================================================*
008560 0617-PROCURA-COMP-TECH-EXIT.
008570     EXIT.
008580      
008590*================================================================*
008600*    ROTINA 0600-EXPORT-COMP-TECH-EXIT AUXILIAR DESTA FASE DO    *
008610*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
008620*================================================================*
008630 0600-EXPORT-COMP-TECH-EXIT.
008640     EXIT.
008650      
008660*================================================================*
008670*    0700 - MONTAGEM E GRAVACAO DA MATRIZ CLASSE X COMPONENTE.   *
008680*    UMA LINHA POR CLASSE (ORDEM ALFABETICA), UMA COLUNA POR     *
008690*    COMPONENTE NA MESMA ORDEM ALFABETICA USADA NA SECAO 0600.   *
008700*    CELULA = 'x' (MINUSCULO) SE O PAR EXISTIR EM                *
008710*    CLASS-COMP-FILE, ESPACO EM CASO CONTRARIO. O PRIMEIRO       *
008720*    REGISTRO GRAVADO E SEMPRE O CABECALHO COM O NOME DE         *
008730*    COMPONENTE EXPORTADO EM CADA COLUNA (TICKET 2246), PARA QUE *
008740*    O ACMXIMP-COB CONSIGA CONFERIR ESSES NOMES CONTRA O MESTRE  *
008750*    NA REIMPORTACAO.                                            *
008760*================================================================*
008770 0700-EXPORT-CLASS-COMP.
008780*    EXECUTA A SUB-ROTINA 0705-GRAVA-CABECALHO-XCC ATE A SAIDA.    *
008790     PERFORM 0705-GRAVA-CABECALHO-XCC
008800            THRU 0705-GRAVA-CABECALHO-XCC-EXIT
008810*    PASSA 1 PARA O CAMPO IX-CL.                                 *
008820     MOVE 1 TO IX-CL.
008830      
008840*================================================================*
008850*    0705 - GRAVA O CABECALHO DO ARQUIVO XCLACMP.DAT - MARCA     *
008860*    '#HDR' MAIS O NOME DE COMPONENTE EXPORTADO EM CADA COLUNA.  *
008870*    COMO 2000 NOMES DE 30 POSICOES NAO CABEM NUM SO REGISTRO DE *
008880*    2040 CARACTERES (VIDE ACMXCC), O CABECALHO SAI EM VARIOS    *
008890*    BLOCOS DE 60 NOMES CADA, UM REGISTRO POR BLOCO.             *
008900*================================================================*
008910 0705-GRAVA-CABECALHO-XCC.
008920*    PASSA 1 PARA O CAMPO IX-TC.                                   *
008930     MOVE 1 TO IX-TC.
008940*    LIGA O INDICADOR PRIMEIRO-BLOCO                               *
008950     SET PRIMEIRO-BLOCO TO TRUE.
008960*    EXECUTA A SUB-ROTINA 0706-GRAVA-UM-BLOCO-XCC.                 *
008970     PERFORM 0706-GRAVA-UM-BLOCO-XCC
008980             THRU 0706-GRAVA-UM-BLOCO-XCC-EXIT
008990             UNTIL NAO-PRIMEIRO-BLOCO AND IX-TC > CNT-COMPONENT.
009000      
009010*================================================================*
009020*    ROTINA 0706-GRAVA-UM-BLOCO-XCC DE MONTAGEM E GRAVACAO DE UM  *
009030*    UNICO BLOCO DE CABECALHO (ATE 60 NOMES DE COMPONENTE).  O    *
009040*    PRIMEIRO BLOCO SAI SEMPRE, MESMO SE CNT-COMPONENT FOR ZERO.  *
009050*================================================================*
009060 0706-GRAVA-UM-BLOCO-XCC.
009070*    PASSA SPACE PARA O CAMPO REG-XTAB-CLASS-COMP-HDR              *
009080     MOVE SPACE        TO REG-XTAB-CLASS-COMP-HDR
009090*    PASSA '#HDR' PARA O CAMPO XCH2-MARCA                          *
009100     MOVE '#HDR'       TO XCH2-MARCA
009110*    PASSA CNT-COMPONENT PARA O CAMPO XCH2-CNT-COMPONENT           *
009120     MOVE CNT-COMPONENT TO XCH2-CNT-COMPONENT
009130*    PASSA 1 PARA O CAMPO IX-BL.                                   *
009140     MOVE 1 TO IX-BL.
009150      
009160*================================================================*
009170*    ROTINA 0707-MONTA-CELULA-HDR DE MONTAGEM DE UMA CELULA DO    *
009180*    BLOCO DE CABECALHO CORRENTE.                                 *
009190*================================================================*
009200 0707-MONTA-CELULA-HDR.
009210*    TESTA A CONDICAO: IX-BL > 60                                  *
009220     IF IX-BL > 60
009230*    DESVIA PARA 0707-MONTA-CELULA-HDR-EXIT                        *
009240        GO TO 0707-MONTA-CELULA-HDR-EXIT
009250     END-IF
009260*    TESTA A CONDICAO: IX-TC > CNT-COMPONENT                       *
009270     IF IX-TC > CNT-COMPONENT
009280*    DESVIA PARA 0707-MONTA-CELULA-HDR-EXIT                        *
009290        GO TO 0707-MONTA-CELULA-HDR-EXIT
009300     END-IF
009310*    PASSA TC-ENTRY (IX-TC) PARA O CAMPO XCH2-COMPONENT-NOME (...) *
009320     MOVE TC-ENTRY (IX-TC) TO XCH2-COMPONENT-NOME (IX-BL)
009330*    ACUMULA 1 EM IX-TC                                            *
009340     ADD 1 TO IX-TC
009350*    ACUMULA 1 EM IX-BL                                            *
009360     ADD 1 TO IX-BL
009370*    DESVIA PARA 0707-MONTA-CELULA-HDR.                            *
009380     GO TO 0707-MONTA-CELULA-HDR.
009390      
009400*================================================================*
009410*    ROTINA 0707-MONTA-CELULA-HDR-EXIT AUXILIAR DESTA FASE DO     *
009420*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.       *
009430*================================================================*
009440 0707-MONTA-CELULA-HDR-EXIT.
009450     EXIT.
009460      
009470*================================================================*
009480*    ROTINA 0706-GRAVA-UM-BLOCO-XCC-EXIT DE GRAVACAO DO REGISTRO  *
009490*    DE SAIDA NO ARQUIVO CORRESPONDENTE.                          *
009500*================================================================*
009510 0706-GRAVA-UM-BLOCO-XCC-EXIT.
009520*    GRAVA O REGISTRO REG-XTAB-CLASS-COMP-HDR                      *
009530     WRITE REG-XTAB-CLASS-COMP-HDR
009540*    DESLIGA O INDICADOR PRIMEIRO-BLOCO                            *
009550     SET NAO-PRIMEIRO-BLOCO TO TRUE
009560     EXIT.
009570      
009580*================================================================*
009590*    ROTINA 0705-GRAVA-CABECALHO-XCC-EXIT AUXILIAR DESTA FASE DO  *
009600*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.       *
009610*================================================================*
009620 0705-GRAVA-CABECALHO-XCC-EXIT.
009630     EXIT.
009640      
009650*================================================================*
009660*    ROTINA 0710-LINHA-CLASS-COMP AUXILIAR DESTA FASE DO         *
009670*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
009680*================================================================*
009690 0710-LINHA-CLASS-COMP.
009700*    TESTA A CONDICAO: IX-CL > CNT-CLASS                         *
009710     IF IX-CL > CNT-CLASS
009720*    DESVIA PARA 0700-EXPORT-CLASS-COMP-EXIT                     *
009730        GO TO 0700-EXPORT-CLASS-COMP-EXIT
009740     END-IF
009750*    PASSA CL-ENTRY (IX-CL) PARA O CAMPO WS-XCC-ROW-NOME         *
009760     MOVE CL-ENTRY (IX-CL) TO WS-XCC-ROW-NOME
009770*    PASSA SPACE PARA O CAMPO WS-XCC-ROW-CELLS-FLAT              *
009780     MOVE SPACE             TO WS-XCC-ROW-CELLS-FLAT
009790*    PASSA 1 PARA O CAMPO IX-TC                                  *
009800     MOVE 1 TO IX-TC
009810*    EXECUTA A SUB-ROTINA 0715-MONTA-CELULA-COMP.                *
009820     PERFORM 0715-MONTA-CELULA-COMP
009830             THRU 0715-MONTA-CELULA-COMP-EXIT
009840             UNTIL IX-TC > CNT-COMPONENT
009850*    GRAVA O REGISTRO REG-XTAB-CLASS-COMP FROM WS-XCC-ROW        *
009860     WRITE REG-XTAB-CLASS-COMP FROM WS-XCC-ROW
009870*    ACUMULA 1 EM WS-CNT-LINHAS-XCC                              *
009880     ADD 1 TO WS-CNT-LINHAS-XCC
009890*    ACUMULA 1 EM IX-CL                                          *
009900     ADD 1 TO IX-CL
009910*    DESVIA PARA 0710-LINHA-CLASS-COMP.                          *
009920     GO TO 0710-LINHA-CLASS-COMP.
009930      
009940*================================================================*
009950*    ROTINA 0715-MONTA-CELULA-COMP DE MONTAGEM DO REGISTRO DE    *
009960*    SAIDA A PARTIR DOS CAMPOS DE TRABALHO.                      *
009970*================================================================*
009980 0715-MONTA-CELULA-COMP.
009990*    LIGA O INDICADOR ACHEI-NAO                                  *
010000     SET ACHEI-NAO TO TRUE
010010*    PASSA 1 PARA O CAMPO IX-XC                                  *
010020     MOVE 1 TO IX-XC
010030*    EXECUTA A SUB-ROTINA 0717-PROCURA-CLASS-COMP.               *
010040     PERFORM 0717-PROCURA-CLASS-COMP
010050             THRU 0717-PROCURA-CLASS-COMP-EXIT
010060             UNTIL IX-XC > CNT-CLASS-COMP OR ACHEI-SIM
010070*    ACUMULA 1 EM IX-TC.                                         *
010080     ADD 1 TO IX-TC.
010090*================================================================*
010100*    ROTINA 0715-MONTA-CELULA-COMP-EXIT DE MONTAGEM DO REGISTRO  *
010110*    DE SAIDA A PARTIR DOS CAMPOS DE TRABALHO.                   *
010120*================================================================*
010130 0715-MONTA-CELULA-COMP-EXIT.
010140     EXIT.
010150      
010160*================================================================*
010170*    ROTINA 0717-PROCURA-CLASS-COMP DE PESQUISA NA TABELA EM     *
010180*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
010190*================================================================*
010200 0717-PROCURA-CLASS-COMP.
010210     IF XC-CLASS-NOME     (IX-XC) = CL-ENTRY (IX-CL) AND
010220        XC-COMPONENT-NOME (IX-XC) = TC-ENTRY (IX-TC)
010230*    PASSA 'x' PARA O CAMPO WS-XCC-ROW-CELLS-TAB (...            *
010240        MOVE 'x' TO WS-XCC-ROW-CELLS-TAB (IX-TC)
010250*    LIGA O INDICADOR ACHEI-SIM                                  *
010260        SET ACHEI-SIM TO TRUE
010270     END-IF
010280*    ACUMULA 1 EM IX-XC.                                         *
010290     ADD 1 TO IX-XC.
010300*================================================================*
010310*    ROTINA 0717-PROCURA-CLASS-COMP-EXIT DE PESQUISA NA TABELA EM*
010320*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
010330*================================================================*
010340 0717-PROCURA-CLASS-COMP-EXIT.
010350     EXIT.
010360      
010370*================================================================*
010380*    ROTINA 0700-EXPORT-CLASS-COMP-EXIT AUXILIAR DESTA FASE DO   *
010390*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
010400*================================================================*
010410 0700-EXPORT-CLASS-COMP-EXIT.
010420     EXIT.
010430      
010440*================================================================*
010450*    0800 - GRAVACAO DO SUMARIO DE EXPORTACAO (QUANTAS LINHAS    *
010460*    FORAM GRAVADAS EM CADA MATRIZ, E QUANDO A CORRIDA RODOU)    *
010470*================================================================*
010480 0800-GRAVA-SUMARIO.
010490*    PASSA WS-RUN-TIMESTAMP PARA O CAMPO CABE-SUMARIO-TS         *
010500     MOVE WS-RUN-TIMESTAMP TO CABE-SUMARIO-TS
010510*    GRAVA O REGISTRO REG-EXPORT-RPT FROM CABE-SUMARIO AFTER PAGE*
010520     WRITE REG-EXPORT-RPT FROM CABE-SUMARIO AFTER PAGE
010530*    PASSA WS-CNT-LINHAS-XCT PARA O CAMPO LS1-QTD                *
010540     MOVE WS-CNT-LINHAS-XCT TO LS1-QTD
010550*    GRAVA O REGISTRO REG-EXPORT-RPT FROM LINHA-SUMARIO-1 AFTER 2*
010560     WRITE REG-EXPORT-RPT FROM LINHA-SUMARIO-1 AFTER 2
010570*    PASSA WS-CNT-LINHAS-XCC PARA O CAMPO LS2-QTD                *
010580     MOVE WS-CNT-LINHAS-XCC TO LS2-QTD
010590     WRITE REG-EXPORT-RPT FROM LINHA-SUMARIO-2 AFTER 1.
010600*================================================================*
010610*    ROTINA 0800-GRAVA-SUMARIO-EXIT DE GRAVACAO DO REGISTRO DE   *
010620*    SAIDA NO ARQUIVO CORRESPONDENTE.                            *
010630*================================================================*
010640 0800-GRAVA-SUMARIO-EXIT.
010650     EXIT.
010660