000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ACMAGRPT-COB.
000120 AUTHOR.        JORGE KOIKE.
000130 INSTALLATION.  EMPRESA S/A - ENGENHARIA DE CONFIABILIDADE.
000140 DATE-WRITTEN.  11/06/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRITO - MANUTENCAO PLANTA.
000170*================================================================*
000180*    FINALIDADE : LE O ARQUIVO DE COBERTURA GERADO POR ACMCOVG-COB
000190*                 E EMITE O RELATORIO DE COBERTURA EM 3 SECOES:
000200*                 1-RESUMO POR DEPARTAMENTO (QUEBRA DE CONTROLE),
000210*                 2-RESUMO POR TECNOLOGIA (TOTAIS DO ARQUIVO TODO)
000220*                 3-LISTA DE GAPS PRIORIZADA (DECRESCENTE POR
000230*                 QUANTIDADE DE GAPS CRITICOS POR ATIVO).
000240*    VRS         DATA           ANALISTA    DESCRICAO
000250*    1.0         11/06/1999     JORGE       IMPLANTACAO - SORT
000260*                                           POR DEPARTAMENTO,
000270*                                           SECOES 1 E 2
000280*    1.1         29/08/1999     JORGE       INCLUIDA SECAO 3 -
000290*                                           LISTA DE GAPS COM
000300*                                           ORDENACAO INTERNA
000310*                                           DESCRESCENTE
000320*    1.2         17/02/2000     FABIO       CORRIGIDO CALCULO DA
000330*                                           TAXA DE CONFORMIDADE
000340*                                           POR TECNOLOGIA - GAPS
000350*                                           CRITICOS NO DIVISOR,
000360*                                           NAO-EXIGIDOS FORA
000370*    1.3         28/02/2001     JORGE       Y2K - DATA DE CORRIDA
000380*                                           RECEBIDA DO PARAMETRO
000390*                                           DE ENTRADA (SYSIN),
000400*                                           SEM LEITURA DE RELOGIO
000410*    1.4         05/05/2004     FABIO       AJUSTE NA FORMATACAO
000420*                                           DE MISSING-TECHS
000430*                                           (TICKET 1342)
000440*================================================================*
000450      
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500      
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT TECHNOLOGY-FILE ASSIGN TO TECHFILE
000540                             ORGANIZATION SEQUENTIAL
000550                             FILE STATUS STATUS-TECHNOLOGY.
000560      
000570     SELECT COVERAGE-FILE   ASSIGN TO COVGFILE
000580                             ORGANIZATION SEQUENTIAL
000590                             FILE STATUS STATUS-COVERAGE.
000600      
000610     SELECT SORTCOVG        ASSIGN TO SORTWK1.
000620      
000630     SELECT RELAT           ASSIGN TO RPTFILE
000640                             ORGANIZATION LINE SEQUENTIAL
000650                             FILE STATUS STATUS-RELAT.
000660      
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  TECHNOLOGY-FILE
000700     LABEL RECORD STANDARD
000710     VALUE OF FILE-ID 'techcode.dat'
000720     RECORD CONTAINS 32 CHARACTERS.
000730 COPY ACMTECH.
000740      
000750 FD  COVERAGE-FILE
000760     LABEL RECORD STANDARD
000770     VALUE OF FILE-ID 'coverage.dat'
000780     RECORD CONTAINS 95 CHARACTERS.
000790 COPY ACMCOVG.
000800      
000810 SD  SORTCOVG.
000820*    CAMPO REG.                                                  *
000830 01  SC-REG.
000840*    CAMPO ASSET DEPT.                                           *
000850     05  SC-ASSET-DEPT            PIC X(08).
000860*    CAMPO RESTO.                                                *
000870     05  SC-RESTO                 PIC X(87).
000880      
000890 FD  RELAT
000900     LABEL RECORD OMITTED.
000910*    CAMPO RELAT.                                                *
000920 01  REG-RELAT                    PIC X(132).
000930      
000940 WORKING-STORAGE SECTION.
000950*    CAMPO DE FILE-STATUS DE TECHNOLOGY.                         *
000960 01  STATUS-TECHNOLOGY           PIC X(02) VALUE SPACE.
000970*    CAMPO DE FILE-STATUS DE COVERAGE.                           *
000980 01  STATUS-COVERAGE             PIC X(02) VALUE SPACE.
000990*    CAMPO DE FILE-STATUS DE RELAT.                              *
001000 01  STATUS-RELAT                PIC X(02) VALUE SPACE.
001010      
001020*    CONTADOR DE TECHNOLOGY.                                     *
001030 77  CNT-TECHNOLOGY               PIC 9(02) COMP VALUE ZERO.
001040*    INDICE DE PERCURSO DE TT.                                   *
001050 77  IX-TT                        PIC 9(02) COMP VALUE ZERO.
001060*    INDICE DE PERCURSO DE TAB.                                  *
001070 77  IX-TAB                       PIC 9(02) COMP VALUE ZERO.
001080*    INDICE DE PERCURSO DE GAP.                                  *
001090 77  IX-GAP                       PIC 9(05) COMP VALUE ZERO.
001100*    INDICE DE PERCURSO DE GAP2.                                 *
001110 77  IX-GAP2                      PIC 9(05) COMP VALUE ZERO.
001120*    CAMPO DE TRABALHO PARA CONT PG.                             *
001130 77  WS-CONT-PG                   PIC 9(05) COMP VALUE ZERO.
001140*    CAMPO DE TRABALHO PARA PRIMEIRA.                            *
001150 77  WS-PRIMEIRA                  PIC 9 COMP VALUE 1.
001160     88  E-PRIMEIRA-QUEBRA        VALUE 1.
001170     88  NAO-E-PRIMEIRA-QUEBRA    VALUE 0.
001180*    CAMPO DE TRABALHO PARA SWAP.                                *
001190 77  WS-SWAP                      PIC 9 COMP VALUE ZERO.
001200     88  HOUVE-TROCA               VALUE 1.
001210     88  SEM-TROCA                 VALUE 0.
001220      
001230*    CAMPO DE TRABALHO PARA RUN DATE.                            *
001240 01  WS-RUN-DATE                  PIC X(08) VALUE SPACE.
001250      
001260*    TABELA DE TECHNOLOGY.                                       *
001270 01  TAB-TECHNOLOGY.
001280*    ELEMENTO DA TABELA DE ENTRY.                                *
001290     05  TT-ENTRY OCCURS 8 TIMES.
001300*    ELEMENTO DA TABELA DE CODIGO.                               *
001310         10  TT-CODIGO            PIC X(02).
001320*    ELEMENTO DA TABELA DE DOMINIO.                              *
001330         10  TT-DOMINIO           PIC X(30).
001340      
001350*---------------------------------------------------------------*
001360*    ACUMULADORES DA QUEBRA DE DEPARTAMENTO (SECAO 1)            *
001370*---------------------------------------------------------------*
001380 01  WS-DEPT-ANT                  PIC X(08) VALUE SPACE.
001390*    CAMPO DE TRABALHO PARA DEPT TOTAL.                          *
001400 77  WS-DEPT-TOTAL                PIC 9(05) COMP VALUE ZERO.
001410*    CAMPO DE TRABALHO PARA DEPT COMPL.                          *
001420 77  WS-DEPT-COMPL                PIC 9(05) COMP VALUE ZERO.
001430*    CAMPO DE TRABALHO PARA DEPT GAPS.                           *
001440 77  WS-DEPT-GAPS                 PIC 9(05) COMP VALUE ZERO.
001450*    CAMPO DE TRABALHO PARA TOT TOTAL.                           *
001460 77  WS-TOT-TOTAL                 PIC 9(05) COMP VALUE ZERO.
001470*    CAMPO DE TRABALHO PARA TOT COMPL.                           *
001480 77  WS-TOT-COMPL                 PIC 9(05) COMP VALUE ZERO.
001490*    CAMPO DE TRABALHO PARA TOT GAPS.                            *
001500 77  WS-TOT-GAPS                  PIC 9(05) COMP VALUE ZERO.
001510*    CAMPO DE TRABALHO PARA DEPT RATE.                           *
001520 01  WS-DEPT-RATE                 PIC 9(03)V9(01) VALUE ZERO.
001530      
001540*---------------------------------------------------------------*
001550*    ACUMULADORES POR TECNOLOGIA - ARQUIVO TODO (SECAO 2)        *
001560*---------------------------------------------------------------*
001570 01  WS-TECH-TAB.
001580*    CAMPO DE TRABALHO PARA TECH ROW.                            *
001590     05  WS-TECH-ROW OCCURS 8 TIMES.
001600*    CAMPO DE TRABALHO PARA TECH PRIM.                           *
001610         10  WS-TECH-PRIM         PIC 9(05) COMP VALUE ZERO.
001620*    CAMPO DE TRABALHO PARA TECH SEC.                            *
001630         10  WS-TECH-SEC          PIC 9(05) COMP VALUE ZERO.
001640*    CAMPO DE TRABALHO PARA TECH HAS.                            *
001650         10  WS-TECH-HAS          PIC 9(05) COMP VALUE ZERO.
001660*    CAMPO DE TRABALHO PARA TECH COMPL.                          *
001670         10  WS-TECH-COMPL        PIC 9(05) COMP VALUE ZERO.
001680*    CAMPO DE TRABALHO PARA TECH CRIT.                           *
001690         10  WS-TECH-CRIT         PIC 9(05) COMP VALUE ZERO.
001700*    CAMPO DE TRABALHO PARA TECH NAOEXIG.                        *
001710         10  WS-TECH-NAOEXIG      PIC 9(05) COMP VALUE ZERO.
001720*    CAMPO DE TRABALHO PARA TECH RATE.                           *
001730 01  WS-TECH-RATE                 PIC 9(03)V9(01) VALUE ZERO.
001740      
001750*---------------------------------------------------------------*
001760*    TABELA EM MEMORIA DE GAPS (SECAO 3) - ORDENADA AO FINAL     *
001770*---------------------------------------------------------------*
001780 01  TAB-GAP.
001790*    CAMPO ENTRY.                                                *
001800     05  GW-ENTRY OCCURS 3000 TIMES.
001810*    CAMPO ASSETNUM.                                             *
001820         10  GW-ASSETNUM          PIC X(12).
001830*    CAMPO DESC.                                                 *
001840         10  GW-DESC              PIC X(30).
001850*    CAMPO CLASS.                                                *
001860         10  GW-CLASS             PIC X(20).
001870*    CAMPO DEPT.                                                 *
001880         10  GW-DEPT              PIC X(08).
001890*    CAMPO MISSING.                                              *
001900         10  GW-MISSING           PIC X(24).
001910*    CAMPO GAPCOUNT.                                             *
001920         10  GW-GAPCOUNT          PIC 9(02) COMP.
001930*    CONTADOR DE GAP.                                            *
001940 77  CNT-GAP                      PIC 9(05) COMP VALUE ZERO.
001950      
001960*    CAMPO DE TRABALHO PARA GAP TEMP.                            *
001970 01  WS-GAP-TEMP.
001980*    CAMPO ASSETNUM.                                             *
001990     05  WGT-ASSETNUM              PIC X(12).
002000*    CAMPO DESC.                                                 *
002010     05  WGT-DESC                  PIC X(30).
002020*    CAMPO CLASS.                                                *
002030     05  WGT-CLASS                 PIC X(20).
002040*    CAMPO DEPT.                                                 *
002050     05  WGT-DEPT                  PIC X(08).
002060*    CAMPO MISSING.                                              *
002070     05  WGT-MISSING               PIC X(24).
002080*    CAMPO GAPCOUNT.                                             *
002090     05  WGT-GAPCOUNT               PIC 9(02) COMP.
002100      
002110*    CAMPO DE TRABALHO PARA MISS BUILD.                          *
002120 01  WS-MISS-BUILD                PIC X(24) VALUE SPACE.
002130*    CAMPO DE TRABALHO PARA MISS POS.                            *
002140 77  WS-MISS-POS                  PIC 9(02) COMP VALUE ZERO.
002150*    CAMPO DE TRABALHO PARA MISS CNT.                            *
002160 77  WS-MISS-CNT                  PIC 9(02) COMP VALUE ZERO.
002170      
002180*---------------------------------------------------------------*
002190*    LINHAS DE IMPRESSAO - 132 COLUNAS                           *
002200*---------------------------------------------------------------*
002210 01  CABE1.
002220*    CAMPO FILLER.                                               *
002230     05  FILLER                   PIC X(20) VALUE SPACE.
002240*    CAMPO FILLER.                                               *
002250     05  FILLER                   PIC X(40) VALUE
002260         'RELATORIO DE COBERTURA DE MONITORACAO'.
002270*    CAMPO FILLER.                                               *
002280     05  FILLER                   PIC X(10) VALUE SPACE.
002290*    CAMPO FILLER.                                               *
002300     05  FILLER                   PIC X(10) VALUE 'DATA: '.
002310*    CAMPO DATA.                                                 *
002320     05  CABE1-DATA               PIC X(08).
002330*    CAMPO FILLER.                                               *
002340     05  FILLER                   PIC X(34) VALUE SPACE.
002350*    CAMPO FILLER.                                               *
002360     05  FILLER                   PIC X(04) VALUE 'PG. '.
002370*    CAMPO PG.                                                   *
002380     05  CABE1-PG                 PIC ZZZZ9.
002390*    CAMPO FILLER.                                               *
002400     05  FILLER                   PIC X(01) VALUE SPACE.
002410      
002420*    CAMPO CABE2.                                                *
002430 01  CABE2.
002440*    CAMPO FILLER.                                               *
002450     05  FILLER                   PIC X(132) VALUE
002460         'SECAO 1 - RESUMO POR DEPARTAMENTO'.
002470      
002480*    CAMPO SEC1.                                                 *
002490 01  CABE3-SEC1.
002500*    CAMPO FILLER.                                               *
002510     05  FILLER                   PIC X(02) VALUE SPACE.
002520*    CAMPO FILLER.                                               *
002530     05  FILLER                   PIC X(10) VALUE 'DEPTO'.
002540*    CAMPO FILLER.                                               *
002550     05  FILLER                   PIC X(10) VALUE 'TOTAL'.
002560*    CAMPO FILLER.                                               *
002570     05  FILLER                   PIC X(12) VALUE 'CONFORMES'.
002580*    CAMPO FILLER.                                               *
002590     05  FILLER                   PIC X(08) VALUE 'GAPS'.
002600*    CAMPO FILLER.                                               *
002610     05  FILLER                   PIC X(90) VALUE 'TAXA %'.
002620      
002630*    CAMPO DETAIL.                                               *
002640 01  DEPT-DETAIL.
002650*    CAMPO FILLER.                                               *
002660     05  FILLER                   PIC X(02) VALUE SPACE.
002670*    CAMPO DEPT.                                                 *
002680     05  DD-DEPT                  PIC X(08).
002690*    CAMPO FILLER.                                               *
002700     05  FILLER                   PIC X(04) VALUE SPACE.
002710*    CAMPO TOTAL.                                                *
002720     05  DD-TOTAL                 PIC ZZZZ9.
002730*    CAMPO FILLER.                                               *
002740     05  FILLER                   PIC X(05) VALUE SPACE.
002750*    CAMPO COMPL.                                                *
002760     05  DD-COMPL                 PIC ZZZZ9.
002770*    CAMPO FILLER.                                               *
002780     05  FILLER                   PIC X(07) VALUE SPACE.
002790*    CAMPO GAPS.                                                 *
002800     05  DD-GAPS                  PIC ZZZZ9.
002810*    CAMPO FILLER.                                               *
002820     05  FILLER                   PIC X(04) VALUE SPACE.
002830*    CAMPO RATE.                                                 *
002840     05  DD-RATE                  PIC ZZZ9.9.
002850*    CAMPO FILLER.                                               *
002860     05  FILLER                   PIC X(73) VALUE SPACE.
002870      
002880*    CAMPO SEC2.                                                 *
002890 01  CABE4-SEC2.
002900*    CAMPO FILLER.                                               *
002910     05  FILLER                   PIC X(132) VALUE
002920         'SECAO 2 - RESUMO POR TECNOLOGIA'.
002930      
002940*    CAMPO SEC2.                                                 *
002950 01  CABE5-SEC2.
002960*    CAMPO FILLER.                                               *
002970     05  FILLER                   PIC X(02) VALUE SPACE.
002980*    CAMPO FILLER.                                               *
002990     05  FILLER                   PIC X(06) VALUE 'TEC'.
003000*    CAMPO FILLER.                                               *
003010     05  FILLER                   PIC X(10) VALUE 'PRIMARIA'.
003020*    CAMPO FILLER.                                               *
003030     05  FILLER                   PIC X(10) VALUE 'SECUND.'.
003040*    CAMPO FILLER.                                               *
003050     05  FILLER                   PIC X(08) VALUE 'HAS'.
003060*    CAMPO FILLER.                                               *
003070     05  FILLER                   PIC X(10) VALUE 'CONFORME'.
003080*    CAMPO FILLER.                                               *
003090     05  FILLER                   PIC X(08) VALUE 'GAPS'.
003100*    CAMPO FILLER.                                               *
003110     05  FILLER                   PIC X(10) VALUE 'N/EXIG.'.
003120*    CAMPO FILLER.                                               *
003130     05  FILLER                   PIC X(68) VALUE 'TAXA %'.
003140      
003150*    CAMPO DETAIL.                                               *
003160 01  TECH-DETAIL.
003170*    CAMPO FILLER.                                               *
003180     05  FILLER                   PIC X(02) VALUE SPACE.
003190*    CAMPO CODIGO.                                               *
003200     05  TD-CODIGO                PIC X(06).
003210*    CAMPO PRIM.                                                 *
003220     05  TD-PRIM                  PIC ZZZZ9.
003230*    CAMPO FILLER.                                               *
003240     05  FILLER                   PIC X(05) VALUE SPACE.
003250*    CAMPO SEC.                                                  *
003260     05  TD-SEC                   PIC ZZZZ9.
003270*    CAMPO FILLER.                                               *
003280     05  FILLER                   PIC X(05) VALUE SPACE.
003290*    CAMPO HAS.                                                  *
003300     05  TD-HAS                   PIC ZZZZ9.
003310*    CAMPO FILLER.                                               *
003320     05  FILLER                   PIC X(03) VALUE SPACE.
003330*    CAMPO COMPL.                                                *
003340     05  TD-COMPL                 PIC ZZZZ9.
003350*    CAMPO FILLER.                                               *
003360     05  FILLER                   PIC X(05) VALUE SPACE.
003370*    CAMPO GAPS.                                                 *
003380     05  TD-GAPS                  PIC ZZZZ9.
003390*    CAMPO FILLER.                                               *
003400     05  FILLER                   PIC X(03) VALUE SPACE.
003410*    CAMPO NAOEXIG.                                              *
003420     05  TD-NAOEXIG               PIC ZZZZ9.
003430*    CAMPO FILLER.                                               *
003440     05  FILLER                   PIC X(02) VALUE SPACE.
003450*    CAMPO RATE.                                                 *
003460     05  TD-RATE                  PIC ZZZ9.9.
003470*    CAMPO FILLER.                                               *
003480     05  FILLER                   PIC X(61) VALUE SPACE.
003490      
003500*    CAMPO SEC3.                                                 *
003510 01  CABE6-SEC3.
003520*    CAMPO FILLER.                                               *
003530     05  FILLER                   PIC X(132) VALUE
003540         'SECAO 3 - LISTA DE GAPS PRIORIZADA (DECRESCENTE)'.
003550      
003560*    CAMPO SEC3.                                                 *
003570 01  CABE7-SEC3.
003580*    CAMPO FILLER.                                               *
003590     05  FILLER                   PIC X(02) VALUE SPACE.
003600*    CAMPO FILLER.                                               *
003610     05  FILLER                   PIC X(14) VALUE 'ASSETNUM'.
003620*    CAMPO FILLER.                                               *
003630     05  FILLER                   PIC X(32) VALUE 'DESCRICAO'.
003640*    CAMPO FILLER.                                               *
003650     05  FILLER                   PIC X(22) VALUE 'CLASSE'.
003660*    CAMPO FILLER.                                               *
003670     05  FILLER                   PIC X(10) VALUE 'DEPTO'.
003680*    CAMPO FILLER.                                               *
003690     05  FILLER                   PIC X(26) VALUE
003700   'TECNOLOGIAS FALTANTES'.
003710*    CAMPO FILLER.                                               *
003720     05  FILLER                   PIC X(26) VALUE 'QTD GAPS'.
003730      
003740*    CAMPO DETAIL.                                               *
003750 01  GAP-DETAIL.
003760*    CAMPO FILLER.                                               *
003770     05  FILLER                   PIC X(02) VALUE SPACE.
003780*    CAMPO ASSETNUM.                                             *
003790     05  GD-ASSETNUM              PIC X(12).
003800*    CAMPO FILLER.                                               *
003810     05  FILLER                   PIC X(02) VALUE SPACE.
003820*    CAMPO DESC.                                                 *
003830     05  GD-DESC                  PIC X(30).
003840*    CAMPO FILLER.                                               *
003850     05  FILLER                   PIC X(02) VALUE SPACE.
003860*    CAMPO CLASS.                                                *
003870     05  GD-CLASS                 PIC X(20).
003880*    CAMPO FILLER.                                               *
003890     05  FILLER                   PIC X(02) VALUE SPACE.
003900*    CAMPO DEPT.                                                 *
003910     05  GD-DEPT                  PIC X(08).
003920*    CAMPO FILLER.                                               *
003930     05  FILLER                   PIC X(02) VALUE SPACE.
003940*    CAMPO MISSING.                                              *
003950     05  GD-MISSING               PIC X(24).
003960*    CAMPO FILLER.                                               *
003970     05  FILLER                   PIC X(02) VALUE SPACE.
003980*    CAMPO GAPCOUNT.                                             *
003990     05  GD-GAPCOUNT              PIC ZZ9.
004000*    CAMPO FILLER.                                               *
004010     05  FILLER                   PIC X(24) VALUE SPACE.
004020      
004030*    CAMPO SEC1.                                                 *
004040 01  TOTAL-SEC1.
004050*    CAMPO FILLER.                                               *
004060     05  FILLER                   PIC X(02) VALUE SPACE.
004070*    CAMPO FILLER.                                               *
004080     05  FILLER                   PIC X(08) VALUE 'TOTAL'.
004090*    CAMPO FILLER.                                               *
004100     05  FILLER                   PIC X(06) VALUE SPACE.
004110*    CAMPO TOTAL.                                                *
004120     05  TT1-TOTAL                PIC ZZZZ9.
004130*    CAMPO FILLER.                                               *
004140     05  FILLER                   PIC X(05) VALUE SPACE.
004150*    CAMPO COMPL.                                                *
004160     05  TT1-COMPL                PIC ZZZZ9.
004170*    CAMPO FILLER.                                               *
004180     05  FILLER                   PIC X(07) VALUE SPACE.
004190*    CAMPO GAPS.                                                 *
004200     05  TT1-GAPS                 PIC ZZZZ9.
004210*    CAMPO FILLER.                                               *
004220     05  FILLER                   PIC X(04) VALUE SPACE.
004230*    CAMPO RATE.                                                 *
004240     05  TT1-RATE                 PIC ZZZ9.9.
004250*    CAMPO FILLER.                                               *
004260     05  FILLER                   PIC X(73) VALUE SPACE.
004270      
004280 PROCEDURE DIVISION.
004290      
004300*================================================================*
004310*    ROTINA 0000-INICIO DA ROTINA PRINCIPAL, QUE COORDENA TODAS  *
004320*    AS FASES DO PROCESSAMENTO.                                  *
004330*================================================================*
004340 0000-INICIO.
004350*    RECEBE WS-RUN-DATE FROM SYSIN                               *
004360     ACCEPT WS-RUN-DATE FROM SYSIN
004370*    EXECUTA A SUB-ROTINA 0100-CARGA-TECHNOLOGY ATE A SAIDA.     *
004380     PERFORM 0100-CARGA-TECHNOLOGY THRU 0100-CARGA-TECHNOLOGY-EXIT
004390*    ABRE PARA GRAVACAO: RELAT                                   *
004400     OPEN OUTPUT RELAT
004410*    TESTA A CONDICAO: STATUS-RELAT NOT = '00'                   *
004420     IF STATUS-RELAT NOT = '00'
004430        DISPLAY 'ACMAGRPT-COB - ERRO ABERTURA RELAT ' STATUS-RELAT
004440*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004450        STOP RUN
004460     END-IF
004470*    EXECUTA A SUB-ROTINA 0300-SORT-E-RELATORIO.                 *
004480     PERFORM 0300-SORT-E-RELATORIO
004490*    EXECUTA A SUB-ROTINA 0800-SECAO3-GAPS ATE A SAIDA.          *
004500     PERFORM 0800-SECAO3-GAPS THRU 0800-SECAO3-GAPS-EXIT
004510*    ENCERRA O(S) ARQUIVO(S): RELAT                              *
004520     CLOSE RELAT
004530*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004540     STOP RUN.
004550      
004560*================================================================*
004570*    0100 - CARGA DO MESTRE DE TECNOLOGIAS (ORDEM DO MESTRE)     *
004580*================================================================*
004590 0100-CARGA-TECHNOLOGY.
004600*    ABRE PARA LEITURA: TECHNOLOGY-FILE                          *
004610     OPEN INPUT TECHNOLOGY-FILE
004620*    TESTA A CONDICAO: STATUS-TECHNOLOGY NOT = '00'              *
004630     IF STATUS-TECHNOLOGY NOT = '00'
004640        DISPLAY 'ACMAGRPT-COB - ERRO ABERTURA TECHNOLOGY-FILE '
004650                STATUS-TECHNOLOGY
004660*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004670        STOP RUN
004680     END-IF.
004690      
004700*================================================================*
004710*    ROTINA 0110-LE-TECHNOLOGY DE LEITURA SEQUENCIAL DO ARQUIVO, *
004720*    MOVENDO OS CAMPOS PARA A TABELA.                            *
004730*================================================================*
004740 0110-LE-TECHNOLOGY.
004750*    LE O PROXIMO REGISTRO DE TECHNOLOGY-FILE                    *
004760     READ TECHNOLOGY-FILE
004770         AT END
004780*    DESVIA PARA 0100-CARGA-TECHNOLOGY-EXIT                      *
004790             GO TO 0100-CARGA-TECHNOLOGY-EXIT
004800     END-READ
004810*    ACUMULA 1 EM CNT-TECHNOLOGY                                 *
004820     ADD 1 TO CNT-TECHNOLOGY
004830*    PASSA TECH-CODIGO PARA O CAMPO TT-CODIGO (CNT-TECHNOL...    *
004840     MOVE TECH-CODIGO  TO TT-CODIGO  (CNT-TECHNOLOGY)
004850*    PASSA TECH-DOMINIO PARA O CAMPO TT-DOMINIO (CNT-TECHNO...   *
004860     MOVE TECH-DOMINIO TO TT-DOMINIO (CNT-TECHNOLOGY)
004870*    DESVIA PARA 0110-LE-TECHNOLOGY.                             *
004880     GO TO 0110-LE-TECHNOLOGY.
004890      
004900*================================================================*
004910*    ROTINA 0100-CARGA-TECHNOLOGY-EXIT DE CARGA, QUE LE O ARQUIVO*
004920*    INDICADO PARA A TABELA EM MEMORIA.                          *
004930*================================================================*
004940 0100-CARGA-TECHNOLOGY-EXIT.
004950*    ENCERRA O(S) ARQUIVO(S): TECHNOLOGY-FILE                    *
004960     CLOSE TECHNOLOGY-FILE
004970     EXIT.
004980      
004990*================================================================*
005000*    0300 - SORT DO ARQUIVO DE COBERTURA POR DEPARTAMENTO E      *
005010*           EMISSAO DAS SECOES 1 E 2 DO RELATORIO                *
005020*================================================================*
005030 0300-SORT-E-RELATORIO.
005040     SORT SORTCOVG ASCENDING KEY SC-ASSET-DEPT
005050          INPUT  PROCEDURE 0400-SELECIONA
005060          OUTPUT PROCEDURE 0500-RELATORIO.
005070      
005080 0400-SELECIONA SECTION.
005090*================================================================*
005100*    ROTINA 0410-ABRE-COVERAGE DE ABERTURA DOS ARQUIVOS          *
005110*    UTILIZADOS NESTA FASE.                                      *
005120*================================================================*
005130 0410-ABRE-COVERAGE.
005140*    ABRE PARA LEITURA: COVERAGE-FILE                            *
005150     OPEN INPUT COVERAGE-FILE
005160*    TESTA A CONDICAO: STATUS-COVERAGE NOT = '00'                *
005170     IF STATUS-COVERAGE NOT = '00'
005180        DISPLAY 'ACMAGRPT-COB - ERRO ABERTURA COVERAGE-FILE '
005190                STATUS-COVERAGE
005200*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005210        STOP RUN
005220     END-IF.
005230      
005240*================================================================*
005250*    ROTINA 0420-LE-COVERAGE DE LEITURA SEQUENCIAL DO ARQUIVO,   *
005260*    MOVENDO OS CAMPOS PARA A TABELA.                            *
005270*================================================================*
005280 0420-LE-COVERAGE.
005290*    LE O PROXIMO REGISTRO DE COVERAGE-FILE                      *
005300     READ COVERAGE-FILE
005310         AT END
005320*    DESVIA PARA 0490-FIM-SELECIONA                              *
005330             GO TO 0490-FIM-SELECIONA
005340     END-READ
005350*    LIBERA O REGISTRO PARA O SORT: SC-REG FROM REG-COVERAGE     *
005360     RELEASE SC-REG FROM REG-COVERAGE
005370*    DESVIA PARA 0420-LE-COVERAGE.                               *
005380     GO TO 0420-LE-COVERAGE.
005390      
005400*================================================================*
005410*    ROTINA 0490-FIM-SELECIONA DE ENCERRAMENTO, QUE FECHA OS     *
005420*    ARQUIVOS E LIBERA OS RECURSOS.                              *
005430*================================================================*
005440 0490-FIM-SELECIONA.
005450*    ENCERRA O(S) ARQUIVO(S): COVERAGE-FILE.                     *
005460     CLOSE COVERAGE-FILE.
005470      
005480 0500-RELATORIO SECTION.
005490*================================================================*
005500*    ROTINA 0500-RELAT AUXILIAR DESTA FASE DO PROCESSAMENTO,     *
005510*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
005520*================================================================*
005530 0500-RELAT.
005540*    DEVOLVE O PROXIMO REGISTRO ORDENADO: SORTCOVG AT END        *
005550     RETURN SORTCOVG AT END
005560*    DESVIA PARA 0590-FIM-RELATORIO.                             *
005570            GO TO 0590-FIM-RELATORIO.
005580*    TESTA A CONDICAO: E-PRIMEIRA-QUEBRA                         *
005590     IF E-PRIMEIRA-QUEBRA
005600*    EXECUTA A SUB-ROTINA 0510-CABECALHO-SEC1.                   *
005610        PERFORM 0510-CABECALHO-SEC1
005620                THRU 0510-CABECALHO-SEC1-EXIT
005630*    PASSA SC-ASSET-DEPT PARA O CAMPO WS-DEPT-ANT                *
005640        MOVE SC-ASSET-DEPT TO WS-DEPT-ANT
005650*    LIGA O INDICADOR NAO-E-PRIMEIRA-QUEBRA                      *
005660        SET NAO-E-PRIMEIRA-QUEBRA TO TRUE
005670     END-IF
005680*    TESTA A CONDICAO: SC-ASSET-DEPT NOT = WS-DEPT-ANT           *
005690     IF SC-ASSET-DEPT NOT = WS-DEPT-ANT
005700*    EXECUTA A SUB-ROTINA 0520-GRAVA-DEPT ATE A SAIDA.           *
005710        PERFORM 0520-GRAVA-DEPT THRU 0520-GRAVA-DEPT-EXIT
005720*    PASSA SC-ASSET-DEPT PARA O CAMPO WS-DEPT-ANT                *
005730        MOVE SC-ASSET-DEPT TO WS-DEPT-ANT
005740     END-IF
005750*    EXECUTA A SUB-ROTINA 0530-ACUMULA-REGISTRO.                 *
005760     PERFORM 0530-ACUMULA-REGISTRO
005770             THRU 0530-ACUMULA-REGISTRO-EXIT
005780*    DESVIA PARA 0500-RELAT.                                     *
005790     GO TO 0500-RELAT.
005800      
005810*================================================================*
005820*    ROTINA 0510-CABECALHO-SEC1 DE IMPRESSAO DO CABECALHO DO     *
005830*    RELATORIO, COM QUEBRA DE PAGINA.                            *
005840*================================================================*
005850 0510-CABECALHO-SEC1.
005860*    ACUMULA 1 EM WS-CONT-PG                                     *
005870     ADD 1 TO WS-CONT-PG
005880*    PASSA WS-RUN-DATE PARA O CAMPO CABE1-DATA                   *
005890     MOVE WS-RUN-DATE TO CABE1-DATA
005900*    PASSA WS-CONT-PG PARA O CAMPO CABE1-PG                      *
005910     MOVE WS-CONT-PG  TO CABE1-PG
005920*    GRAVA O REGISTRO REG-RELAT FROM CABE1 AFTER PAGE            *
005930     WRITE REG-RELAT FROM CABE1 AFTER PAGE
005940*    GRAVA O REGISTRO REG-RELAT FROM CABE2 AFTER 2               *
005950     WRITE REG-RELAT FROM CABE2 AFTER 2
005960*    GRAVA O REGISTRO REG-RELAT FROM CABE3-SEC1 AFTER 2.         *
005970     WRITE REG-RELAT FROM CABE3-SEC1 AFTER 2.
005980*================================================================*
005990*    ROTINA 0510-CABECALHO-SEC1-EXIT DE IMPRESSAO DO CABECALHO DO*
006000*    RELATORIO, COM QUEBRA DE PAGINA.                            *
006010*================================================================*
006020 0510-CABECALHO-SEC1-EXIT.
006030     EXIT.
006040      
006050*    FECHA O DEPARTAMENTO ANTERIOR E ACUMULA NO TOTAL GERAL      *
006060 0520-GRAVA-DEPT.
006070*    PASSA WS-DEPT-ANT PARA O CAMPO DD-DEPT                      *
006080     MOVE WS-DEPT-ANT TO DD-DEPT
006090*    PASSA WS-DEPT-TOTAL PARA O CAMPO DD-TOTAL                   *
006100     MOVE WS-DEPT-TOTAL TO DD-TOTAL
006110*    PASSA WS-DEPT-COMPL PARA O CAMPO DD-COMPL                   *
006120     MOVE WS-DEPT-COMPL TO DD-COMPL
006130*    PASSA WS-DEPT-GAPS PARA O CAMPO DD-GAPS                     *
006140     MOVE WS-DEPT-GAPS  TO DD-GAPS
006150*    EXECUTA A SUB-ROTINA 0525-CALCULA-TAXA-DEPT.                *
006160     PERFORM 0525-CALCULA-TAXA-DEPT
006170             THRU 0525-CALCULA-TAXA-DEPT-EXIT
006180*    PASSA WS-DEPT-RATE PARA O CAMPO DD-RATE                     *
006190     MOVE WS-DEPT-RATE TO DD-RATE
006200*    GRAVA O REGISTRO REG-RELAT FROM DEPT-DETAIL AFTER 1         *
006210     WRITE REG-RELAT FROM DEPT-DETAIL AFTER 1
006220*    ACUMULA WS-DEPT-TOTAL EM WS-TOT-TOTAL                       *
006230     ADD WS-DEPT-TOTAL TO WS-TOT-TOTAL
006240*    ACUMULA WS-DEPT-COMPL EM WS-TOT-COMPL                       *
006250     ADD WS-DEPT-COMPL TO WS-TOT-COMPL
006260*    ACUMULA WS-DEPT-GAPS EM WS-TOT-GAPS                         *
006270     ADD WS-DEPT-GAPS  TO WS-TOT-GAPS
006280*    PASSA ZERO PARA O CAMPO WS-DEPT-TOTAL WS-DEPT-...           *
006290     MOVE ZERO TO WS-DEPT-TOTAL WS-DEPT-COMPL WS-DEPT-GAPS.
006300*================================================================*
006310*    ROTINA 0520-GRAVA-DEPT-EXIT DE GRAVACAO DO REGISTRO DE SAIDA*
006320*    NO ARQUIVO CORRESPONDENTE.                                  *
006330*================================================================*
006340 0520-GRAVA-DEPT-EXIT.
006350     EXIT.
006360      
006370*    TAXA = CONFORMES / TOTAL x 100, 1 CASA, ARREDONDADA         *
006380 0525-CALCULA-TAXA-DEPT.
006390*    PASSA ZERO PARA O CAMPO WS-DEPT-RATE                        *
006400     MOVE ZERO TO WS-DEPT-RATE
006410*    TESTA A CONDICAO: WS-DEPT-TOTAL > ZERO                      *
006420     IF WS-DEPT-TOTAL > ZERO
006430*    CALCULA: WS-DEPT-RATE ROUNDED =                             *
006440        COMPUTE WS-DEPT-RATE ROUNDED =
006450                (WS-DEPT-COMPL * 100) / WS-DEPT-TOTAL
006460     END-IF.
006470*================================================================*
006480*    ROTINA 0525-CALCULA-TAXA-DEPT-EXIT AUXILIAR DESTA FASE DO   *
006490*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006500*================================================================*
006510 0525-CALCULA-TAXA-DEPT-EXIT.
006520     EXIT.
006530      
006540*    ACUMULA O REGISTRO CORRENTE NOS TOTAIS DE DEPARTAMENTO E    *
006550*    DE TECNOLOGIA, E MONTA A LINHA DE GAP SE FOR O CASO         *
006560 0530-ACUMULA-REGISTRO.
006570*    ACUMULA 1 EM WS-DEPT-TOTAL                                  *
006580     ADD 1 TO WS-DEPT-TOTAL
006590*    TESTA A CONDICAO: CR-MASTER-JUDGE = 1                       *
006600     IF CR-MASTER-JUDGE = 1
006610*    ACUMULA 1 EM WS-DEPT-COMPL                                  *
006620        ADD 1 TO WS-DEPT-COMPL
006630     ELSE
006640*    ACUMULA 1 EM WS-DEPT-GAPS                                   *
006650        ADD 1 TO WS-DEPT-GAPS
006660     END-IF
006670*    PASSA SPACE PARA O CAMPO WS-MISS-BUILD                      *
006680     MOVE SPACE TO WS-MISS-BUILD
006690*    PASSA 1 PARA O CAMPO WS-MISS-POS                            *
006700     MOVE 1 TO WS-MISS-POS
006710*    PASSA 0 PARA O CAMPO WS-MISS-CNT                            *
006720     MOVE 0 TO WS-MISS-CNT
006730*    PASSA 1 PARA O CAMPO IX-TAB                                 *
006740     MOVE 1 TO IX-TAB
006750*    EXECUTA A SUB-ROTINA 0535-ACUMULA-TECNOLOGIA.               *
006760     PERFORM 0535-ACUMULA-TECNOLOGIA
006770             THRU 0535-ACUMULA-TECNOLOGIA-EXIT
006780             UNTIL IX-TAB > CNT-TECHNOLOGY
006790*    TESTA A CONDICAO: CR-MASTER-JUDGE = 0 AND WS-MISS-CNT > 0   *
006800     IF CR-MASTER-JUDGE = 0 AND WS-MISS-CNT > 0
006810*    EXECUTA A SUB-ROTINA 0540-ACRESCE-GAP ATE A SAIDA.          *
006820        PERFORM 0540-ACRESCE-GAP THRU 0540-ACRESCE-GAP-EXIT
006830     END-IF.
006840*================================================================*
006850*    ROTINA 0530-ACUMULA-REGISTRO-EXIT AUXILIAR DESTA FASE DO    *
006860*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006870*================================================================*
006880 0530-ACUMULA-REGISTRO-EXIT.
006890     EXIT.
006900      
006910*    POSICAO IX-TAB DA TABELA DE TECNOLOGIAS DO REGISTRO CORRENTE*
006920 0535-ACUMULA-TECNOLOGIA.
006930*    AVALIA: CR-NEEDS-TAB (IX-TAB)                               *
006940     EVALUATE CR-NEEDS-TAB (IX-TAB)
006950         WHEN 'P'
006960*    ACUMULA 1 EM WS-TECH-PRIM (IX-TAB)                          *
006970             ADD 1 TO WS-TECH-PRIM (IX-TAB)
006980         WHEN 'S'
006990*    ACUMULA 1 EM WS-TECH-SEC (IX-TAB)                           *
007000             ADD 1 TO WS-TECH-SEC  (IX-TAB)
007010     END-EVALUATE
007020*    TESTA A CONDICAO: CR-HAS-TAB (IX-TAB) = 'Y'                 *
007030     IF CR-HAS-TAB (IX-TAB) = 'Y'
007040*    ACUMULA 1 EM WS-TECH-HAS (IX-TAB)                           *
007050        ADD 1 TO WS-TECH-HAS (IX-TAB)
007060     END-IF
007070*    AVALIA: CR-JUDGE-TAB (IX-TAB)                               *
007080     EVALUATE CR-JUDGE-TAB (IX-TAB)
007090         WHEN 0
007100*    ACUMULA 1 EM WS-TECH-CRIT (IX-TAB)                          *
007110             ADD 1 TO WS-TECH-CRIT (IX-TAB)
007120*    EXECUTA A SUB-ROTINA 0537-EMPILHA-FALTANTE.                 *
007130             PERFORM 0537-EMPILHA-FALTANTE
007140                     THRU 0537-EMPILHA-FALTANTE-EXIT
007150         WHEN 1
007160*    ACUMULA 1 EM WS-TECH-COMPL (IX-TAB)                         *
007170             ADD 1 TO WS-TECH-COMPL (IX-TAB)
007180         WHEN 2
007190*    ACUMULA 1 EM WS-TECH-NAOEXIG (IX-TAB)                       *
007200             ADD 1 TO WS-TECH-NAOEXIG (IX-TAB)
007210     END-EVALUATE
007220*    ACUMULA 1 EM IX-TAB.                                        *
007230     ADD 1 TO IX-TAB.
007240*================================================================*
007250*    ROTINA 0535-ACUMULA-TECNOLOGIA-EXIT AUXILIAR DESTA FASE DO  *
007260*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007270*================================================================*
007280 0535-ACUMULA-TECNOLOGIA-EXIT.
007290     EXIT.
007300      
007310*    ACRESCENTA O CODIGO DA TECNOLOGIA FALTANTE EM WS-MISS-BUILD *
007320 0537-EMPILHA-FALTANTE.
007330*    TESTA A CONDICAO: WS-MISS-CNT > 0                           *
007340     IF WS-MISS-CNT > 0
007350*    PASSA ',' PARA O CAMPO WS-MISS-BUILD (WS-MISS...            *
007360        MOVE ',' TO WS-MISS-BUILD (WS-MISS-POS:1)
007370*    ACUMULA 1 EM WS-MISS-POS                                    *
007380        ADD 1 TO WS-MISS-POS
007390     END-IF
007400     MOVE TT-CODIGO (IX-TAB) TO WS-MISS-BUILD (WS-MISS-POS:2)
007410*    ACUMULA 2 EM WS-MISS-POS                                    *
007420     ADD 2 TO WS-MISS-POS
007430*    ACUMULA 1 EM WS-MISS-CNT.                                   *
007440     ADD 1 TO WS-MISS-CNT.
007450*================================================================*
007460*    ROTINA 0537-EMPILHA-FALTANTE-EXIT AUXILIAR DESTA FASE DO    *
007470*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007480*================================================================*
007490 0537-EMPILHA-FALTANTE-EXIT.
007500     EXIT.
007510      
007520*    GRAVA UMA LINHA NA TABELA DE GAPS EM MEMORIA (SECAO 3)      *
007530 0540-ACRESCE-GAP.
007540*    ACUMULA 1 EM CNT-GAP                                        *
007550     ADD 1 TO CNT-GAP
007560*    PASSA CR-ASSETNUM PARA O CAMPO GW-ASSETNUM (CNT-GAP)        *
007570     MOVE CR-ASSETNUM    TO GW-ASSETNUM (CNT-GAP)
007580*    PASSA CR-ASSET-DESC PARA O CAMPO GW-DESC (CNT-GAP)          *
007590     MOVE CR-ASSET-DESC  TO GW-DESC     (CNT-GAP)
007600*    PASSA CR-ASSET-CLASS PARA O CAMPO GW-CLASS (CNT-GAP)        *
007610     MOVE CR-ASSET-CLASS TO GW-CLASS    (CNT-GAP)
007620*    PASSA CR-ASSET-DEPT PARA O CAMPO GW-DEPT (CNT-GAP)          *
007630     MOVE CR-ASSET-DEPT  TO GW-DEPT     (CNT-GAP)
007640*    PASSA WS-MISS-BUILD PARA O CAMPO GW-MISSING (CNT-GAP)       *
007650     MOVE WS-MISS-BUILD  TO GW-MISSING  (CNT-GAP)
007660*    PASSA WS-MISS-CNT PARA O CAMPO GW-GAPCOUNT (CNT-GAP).       *
007670     MOVE WS-MISS-CNT    TO GW-GAPCOUNT (CNT-GAP).
007680*================================================================*
007690*    ROTINA 0540-ACRESCE-GAP-EXIT AUXILIAR DESTA FASE DO         *
007700*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007710*================================================================*
007720 0540-ACRESCE-GAP-EXIT.
007730     EXIT.
007740      
007750*    GRAVA A LINHA DE TOTAL GERAL DA SECAO 1                     *
007760 0595-TOTAL-SEC1.
007770*    PASSA WS-TOT-TOTAL PARA O CAMPO TT1-TOTAL                   *
007780     MOVE WS-TOT-TOTAL TO TT1-TOTAL
007790*    PASSA WS-TOT-COMPL PARA O CAMPO TT1-COMPL                   *
007800     MOVE WS-TOT-COMPL TO TT1-COMPL
007810*    PASSA WS-TOT-GAPS PARA O CAMPO TT1-GAPS                     *
007820     MOVE WS-TOT-GAPS  TO TT1-GAPS
007830*    PASSA ZERO PARA O CAMPO WS-DEPT-RATE                        *
007840     MOVE ZERO TO WS-DEPT-RATE
007850*    TESTA A CONDICAO: WS-TOT-TOTAL > ZERO                       *
007860     IF WS-TOT-TOTAL > ZERO
007870*    CALCULA: WS-DEPT-RATE ROUNDED =                             *
007880        COMPUTE WS-DEPT-RATE ROUNDED =
007890                (WS-TOT-COMPL * 100) / WS-TOT-TOTAL
007900     END-IF
007910*    PASSA WS-DEPT-RATE PARA O CAMPO TT1-RATE                    *
007920     MOVE WS-DEPT-RATE TO TT1-RATE
007930*    GRAVA O REGISTRO REG-RELAT FROM TOTAL-SEC1 AFTER 2.         *
007940     WRITE REG-RELAT FROM TOTAL-SEC1 AFTER 2.
007950*================================================================*
007960*    ROTINA 0595-TOTAL-SEC1-EXIT AUXILIAR DESTA FASE DO          *
007970*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007980*================================================================*
007990 0595-TOTAL-SEC1-EXIT.
008000     EXIT.
008010      
008020*    FIM DO ARQUIVO - FECHA O ULTIMO DEPARTAMENTO, GRAVA O       *
008030*    TOTAL GERAL DA SECAO 1 E EMITE A SECAO 2.  ESTE E O ULTIMO  *
008040*    PARAGRAFO DESTA SECAO - A SECAO 0600 QUE SE SEGUE MARCA O   *
008050*    LIMITE DA OUTPUT PROCEDURE DO SORT ACIMA.                   *
008060 0590-FIM-RELATORIO.
008070*    TESTA A CONDICAO: NAO-E-PRIMEIRA-QUEBRA                     *
008080     IF NAO-E-PRIMEIRA-QUEBRA
008090*    EXECUTA A SUB-ROTINA 0520-GRAVA-DEPT ATE A SAIDA.           *
008100        PERFORM 0520-GRAVA-DEPT THRU 0520-GRAVA-DEPT-EXIT
008110*    EXECUTA A SUB-ROTINA 0595-TOTAL-SEC1 ATE A SAIDA.           *
008120        PERFORM 0595-TOTAL-SEC1 THRU 0595-TOTAL-SEC1-EXIT
008130     END-IF
008140*    EXECUTA A SUB-ROTINA 0600-SECAO2-TECNOLOGIA.                *
008150     PERFORM 0600-SECAO2-TECNOLOGIA
008160             THRU 0600-SECAO2-TECNOLOGIA-EXIT.
008170      
008180*================================================================*
008190*    0600 - EMISSAO DA SECAO 2 - RESUMO POR TECNOLOGIA           *
008200*================================================================*
008210 0600-SECAO2-TECNOLOGIA SECTION.
008220*    GRAVA O REGISTRO REG-RELAT FROM CABE4-SEC2 AFTER PAGE       *
008230     WRITE REG-RELAT FROM CABE4-SEC2 AFTER PAGE
008240*    GRAVA O REGISTRO REG-RELAT FROM CABE5-SEC2 AFTER 2          *
008250     WRITE REG-RELAT FROM CABE5-SEC2 AFTER 2
008260*    PASSA 1 PARA O CAMPO IX-TT.                                 *
008270     MOVE 1 TO IX-TT.
008280      
008290*================================================================*
008300*    ROTINA 0610-LINHA-TECNOLOGIA AUXILIAR DESTA FASE DO         *
008310*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
008320*================================================================*
008330 0610-LINHA-TECNOLOGIA.
008340*    TESTA A CONDICAO: IX-TT > CNT-TECHNOLOGY                    *
008350     IF IX-TT > CNT-TECHNOLOGY
008360*    DESVIA PARA 0600-SECAO2-TECNOLOGIA-EXIT                     *
008370        GO TO 0600-SECAO2-TECNOLOGIA-EXIT
008380     END-IF
008390*    PASSA TT-CODIGO (IX-TT) PARA O CAMPO TD-CODIGO              *
008400     MOVE TT-CODIGO (IX-TT)          TO TD-CODIGO
008410*    PASSA WS-TECH-PRIM (IX-TT) PARA O CAMPO TD-PRIM             *
008420     MOVE WS-TECH-PRIM (IX-TT)       TO TD-PRIM
008430*    PASSA WS-TECH-SEC (IX-TT) PARA O CAMPO TD-SEC               *
008440     MOVE WS-TECH-SEC  (IX-TT)       TO TD-SEC
008450*    PASSA WS-TECH-HAS (IX-TT) PARA O CAMPO TD-HAS               *
008460     MOVE WS-TECH-HAS  (IX-TT)       TO TD-HAS
008470*    PASSA WS-TECH-COMPL (IX-TT) PARA O CAMPO TD-COMPL           *
008480     MOVE WS-TECH-COMPL (IX-TT)      TO TD-COMPL
008490*    PASSA WS-TECH-CRIT (IX-TT) PARA O CAMPO TD-GAPS             *
008500     MOVE WS-TECH-CRIT  (IX-TT)      TO TD-GAPS
008510*    PASSA WS-TECH-NAOEXIG (IX-TT) PARA O CAMPO TD-NAOEXIG       *
008520     MOVE WS-TECH-NAOEXIG (IX-TT)    TO TD-NAOEXIG
008530*    PASSA ZERO PARA O CAMPO WS-TECH-RATE                        *
008540     MOVE ZERO TO WS-TECH-RATE
008550     IF (WS-TECH-COMPL (IX-TT) + WS-TECH-CRIT (IX-TT)) > ZERO
008560*    CALCULA: WS-TECH-RATE ROUNDED =                             *
008570        COMPUTE WS-TECH-RATE ROUNDED =
008580                (WS-TECH-COMPL (IX-TT) * 100) /
008590                (WS-TECH-COMPL (IX-TT) + WS-TECH-CRIT (IX-TT))
008600     END-IF
008610*    PASSA WS-TECH-RATE PARA O CAMPO TD-RATE                     *
008620     MOVE WS-TECH-RATE TO TD-RATE
008630*    GRAVA O REGISTRO REG-RELAT FROM TECH-DETAIL AFTER 1         *
008640     WRITE REG-RELAT FROM TECH-DETAIL AFTER 1
008650*    ACUMULA 1 EM IX-TT                                          *
008660     ADD 1 TO IX-TT
008670*    DESVIA PARA 0610-LINHA-TECNOLOGIA.                          *
008680     GO TO 0610-LINHA-TECNOLOGIA.
008690      
008700*================================================================*
008710*    ROTINA 0600-SECAO2-TECNOLOGIA-EXIT AUXILIAR DESTA FASE DO   *
008720*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
008730*================================================================*
008740 0600-SECAO2-TECNOLOGIA-EXIT.
008750     EXIT.
008760      
008770*================================================================*
008780*    0800 - EMISSAO DA SECAO 3 - LISTA DE GAPS PRIORIZADA        *
008790*           ORDENACAO INTERNA POR BOLHA, DECRESCENTE POR         *
008800*           GAP-COUNT, MANTENDO A ORDEM DE ENTRADA NOS EMPATES   *
008810*================================================================*
008820 0800-SECAO3-GAPS.
008830*    GRAVA O REGISTRO REG-RELAT FROM CABE6-SEC3 AFTER PAGE       *
008840     WRITE REG-RELAT FROM CABE6-SEC3 AFTER PAGE
008850*    GRAVA O REGISTRO REG-RELAT FROM CABE7-SEC3 AFTER 2          *
008860     WRITE REG-RELAT FROM CABE7-SEC3 AFTER 2
008870*    TESTA A CONDICAO: CNT-GAP = ZERO                            *
008880     IF CNT-GAP = ZERO
008890*    DESVIA PARA 0800-SECAO3-GAPS-EXIT                           *
008900        GO TO 0800-SECAO3-GAPS-EXIT
008910     END-IF
008920*    EXECUTA A SUB-ROTINA 0810-ORDENA-GAPS ATE A SAIDA.          *
008930     PERFORM 0810-ORDENA-GAPS THRU 0810-ORDENA-GAPS-EXIT
008940*    PASSA 1 PARA O CAMPO IX-GAP.                                *
008950     MOVE 1 TO IX-GAP.
008960      
008970*================================================================*
008980*    ROTINA 0820-LINHA-GAP AUXILIAR DESTA FASE DO PROCESSAMENTO, *
008990*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
009000*================================================================*
009010 0820-LINHA-GAP.
009020*    TESTA A CONDICAO: IX-GAP > CNT-GAP                          *
009030     IF IX-GAP > CNT-GAP
009040*    DESVIA PARA 0800-SECAO3-GAPS-EXIT                           *
009050        GO TO 0800-SECAO3-GAPS-EXIT
009060     END-IF
009070*    PASSA GW-ASSETNUM (IX-GAP) PARA O CAMPO GD-ASSETNUM         *
009080     MOVE GW-ASSETNUM (IX-GAP) TO GD-ASSETNUM
009090*    PASSA GW-DESC (IX-GAP) PARA O CAMPO GD-DESC                 *
009100     MOVE GW-DESC     (IX-GAP) TO GD-DESC
009110*    PASSA GW-CLASS (IX-GAP) PARA O CAMPO GD-CLASS               *
009120     MOVE GW-CLASS    (IX-GAP) TO GD-CLASS
009130*    PASSA GW-DEPT (IX-GAP) PARA O CAMPO GD-DEPT                 *
009140     MOVE GW-DEPT     (IX-GAP) TO GD-DEPT
009150*    PASSA GW-MISSING (IX-GAP) PARA O CAMPO GD-MISSING           *
009160     MOVE GW-MISSING  (IX-GAP) TO GD-MISSING
009170*    PASSA GW-GAPCOUNT (IX-GAP) PARA O CAMPO GD-GAPCOUNT         *
009180     MOVE GW-GAPCOUNT (IX-GAP) TO GD-GAPCOUNT
009190*    GRAVA O REGISTRO REG-RELAT FROM GAP-DETAIL AFTER 1          *
009200     WRITE REG-RELAT FROM GAP-DETAIL AFTER 1
009210*    ACUMULA 1 EM IX-GAP                                         *
009220     ADD 1 TO IX-GAP
009230*    DESVIA PARA 0820-LINHA-GAP.                                 *
009240     GO TO 0820-LINHA-GAP.
009250      
009260*================================================================*
009270*    ROTINA 0800-SECAO3-GAPS-EXIT AUXILIAR DESTA FASE DO         *
009280*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
009290*================================================================*
009300 0800-SECAO3-GAPS-EXIT.
009310     EXIT.
009320      
009330*    BOLHA SIMPLES - TROCA ADJACENTES FORA DE ORDEM ATE NAO      *
009340*    HAVER MAIS TROCA NUMA PASSADA COMPLETA.  ESTAVEL NOS        *
009350*    EMPATES POIS SO TROCA QUANDO O SEGUINTE E ESTRITAMENTE      *
009360*    MAIOR.                                                      *
009370 0810-ORDENA-GAPS.
009380*    LIGA O INDICADOR HOUVE-TROCA                                *
009390     SET HOUVE-TROCA TO TRUE.
009400      
009410*================================================================*
009420*    ROTINA 0812-PASSADA AUXILIAR DESTA FASE DO PROCESSAMENTO,   *
009430*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
009440*================================================================*
009450 0812-PASSADA.
009460*    TESTA A CONDICAO: SEM-TROCA                                 *
009470     IF SEM-TROCA
009480*    DESVIA PARA 0810-ORDENA-GAPS-EXIT                           *
009490        GO TO 0810-ORDENA-GAPS-EXIT
009500     END-IF
009510*    LIGA O INDICADOR SEM-TROCA                                  *
009520     SET SEM-TROCA TO TRUE
009530*    PASSA 1 PARA O CAMPO IX-GAP                                 *
009540     MOVE 1 TO IX-GAP
009550*    EXECUTA A SUB-ROTINA 0814-COMPARA-PAR ATE A SAIDA.          *
009560     PERFORM 0814-COMPARA-PAR THRU 0814-COMPARA-PAR-EXIT
009570             UNTIL IX-GAP > CNT-GAP - 1
009580*    DESVIA PARA 0812-PASSADA.                                   *
009590     GO TO 0812-PASSADA.
009600      
009610*================================================================*
009620*    ROTINA 0814-COMPARA-PAR AUXILIAR DESTA FASE DO              *
009630*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
009640*================================================================*
009650 0814-COMPARA-PAR.
009660*    PASSA IX-GAP PARA O CAMPO IX-GAP2                           *
009670     MOVE IX-GAP TO IX-GAP2
009680*    ACUMULA 1 EM IX-GAP2                                        *
009690     ADD 1 TO IX-GAP2
009700     IF GW-GAPCOUNT (IX-GAP2) > GW-GAPCOUNT (IX-GAP)
009710*    EXECUTA A SUB-ROTINA 0816-TROCA-GAP ATE A SAIDA.            *
009720        PERFORM 0816-TROCA-GAP THRU 0816-TROCA-GAP-EXIT
009730*    LIGA O INDICADOR HOUVE-TROCA                                *
009740        SET HOUVE-TROCA TO TRUE
009750     END-IF
009760*    ACUMULA 1 EM IX-GAP.                                        *
009770     ADD 1 TO IX-GAP.
009780*================================================================*
009790*    ROTINA 0814-COMPARA-PAR-EXIT AUXILIAR DESTA FASE DO         *
009800*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
009810*================================================================*
009820 0814-COMPARA-PAR-EXIT.
009830     EXIT.
009840      
009850*================================================================*
009860*    ROTINA 0816-TROCA-GAP AUXILIAR DESTA FASE DO PROCESSAMENTO, *
009870*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
009880*================================================================*
009890 0816-TROCA-GAP.
009900*    PASSA GW-ENTRY (IX-GAP) PARA O CAMPO WS-GAP-TEMP            *
009910     MOVE GW-ENTRY (IX-GAP)  TO WS-GAP-TEMP
009920*    PASSA GW-ENTRY (IX-GAP2) PARA O CAMPO GW-ENTRY (IX-GAP)     *
009930     MOVE GW-ENTRY (IX-GAP2) TO GW-ENTRY (IX-GAP)
009940*    PASSA WS-GAP-TEMP PARA O CAMPO GW-ENTRY (IX-GAP2).          *
009950     MOVE WS-GAP-TEMP        TO GW-ENTRY (IX-GAP2).
009960*================================================================*
009970*    ROTINA 0816-TROCA-GAP-EXIT AUXILIAR DESTA FASE DO           *
009980*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
009990*================================================================*
010000 0816-TROCA-GAP-EXIT.
010010     EXIT.
010020      
010030*================================================================*
010040*    ROTINA 0810-ORDENA-GAPS-EXIT AUXILIAR DESTA FASE DO         *
010050*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
010060*================================================================*
010070 0810-ORDENA-GAPS-EXIT.
010080     EXIT.
010090