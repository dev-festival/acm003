000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMCOVG  -  RELATORIO DE COBERTURA (COVERAGE-FILE) *
000040*    FINALIDADE : LAYOUT DO REGISTRO GERADO PELO JULGAMENTO   *
000050*                 DE COBERTURA (ACMCOVG-COB) E CONSUMIDO PELA *
000060*                 AGREGACAO/RELATORIO (ACMAGRPT-COB).         *
000070*                 CR-NEEDS-n  : 'P','S' OU ESPACO              *
000080*                 CR-HAS-n    : 'Y' OU 'N'                    *
000090*                 CR-JUDGE-n  : 0=GAP CRITICO 1=OK 2=N/A       *
000100*                 CR-MASTER-JUDGE : 1=TOTALMENTE CONFORME      *
000110*    ANALISTA     : FABIO                                     *
000120*    VRS         DATA           DESCRICAO                     *
000130*    1.0         19/11/2000     IMPLANTACAO                   *
000140*---------------------------------------------------------------*
000150 01  REG-COVERAGE.
000160     05  CR-ASSETNUM                  PIC X(12).
000170     05  CR-ASSET-DESC                PIC X(30).
000180     05  CR-ASSET-CLASS                PIC X(20).
000190     05  CR-ASSET-DEPT                PIC X(08).
000200     05  CR-NEEDS-FLAGS.
000210         10  CR-NEEDS-1               PIC X(01).
000220         10  CR-NEEDS-2               PIC X(01).
000230         10  CR-NEEDS-3               PIC X(01).
000240         10  CR-NEEDS-4               PIC X(01).
000250         10  CR-NEEDS-5               PIC X(01).
000260         10  CR-NEEDS-6               PIC X(01).
000270         10  CR-NEEDS-7               PIC X(01).
000280         10  CR-NEEDS-8               PIC X(01).
000290     05  CR-NEEDS-TAB REDEFINES CR-NEEDS-FLAGS
000300                                       PIC X(01) OCCURS 8 TIMES.
000310     05  CR-HAS-FLAGS.
000320         10  CR-HAS-1                 PIC X(01).
000330         10  CR-HAS-2                 PIC X(01).
000340         10  CR-HAS-3                 PIC X(01).
000350         10  CR-HAS-4                 PIC X(01).
000360         10  CR-HAS-5                 PIC X(01).
000370         10  CR-HAS-6                 PIC X(01).
000380         10  CR-HAS-7                 PIC X(01).
000390         10  CR-HAS-8                 PIC X(01).
000400     05  CR-HAS-TAB REDEFINES CR-HAS-FLAGS
000410                                       PIC X(01) OCCURS 8 TIMES.
000420     05  CR-JUDGE-FLAGS.
000430         10  CR-JUDGE-1               PIC 9(01).
000440         10  CR-JUDGE-2               PIC 9(01).
000450         10  CR-JUDGE-3               PIC 9(01).
000460         10  CR-JUDGE-4               PIC 9(01).
000470         10  CR-JUDGE-5               PIC 9(01).
000480         10  CR-JUDGE-6               PIC 9(01).
000490         10  CR-JUDGE-7               PIC 9(01).
000500         10  CR-JUDGE-8               PIC 9(01).
000510     05  CR-JUDGE-TAB REDEFINES CR-JUDGE-FLAGS
000520                                       PIC 9(01) OCCURS 8 TIMES.
000530     05  CR-MASTER-JUDGE              PIC 9(01).
