000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ACMCOVG-COB.
000120 AUTHOR.        FABIO.
000130 INSTALLATION.  EMPRESA S/A - ENGENHARIA DE CONFIABILIDADE.
000140 DATE-WRITTEN.  04/06/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRITO - MANUTENCAO PLANTA.
000170*================================================================*
000180*    FINALIDADE : CARGA DA BASE DE REGRAS (COMPONENTE, TECNOLOGIA,
000190*                 CLASSE, COMPONENTE X TECNOLOGIA, CLASSE X
000200*                 COMPONENTE) E DERIVACAO, POR CLASSE DE ATIVO,
000210*                 DAS TECNOLOGIAS DE MONITORACAO EXIGIDAS, COM
000220*                 PRIORIDADE PRIMARIA SOBRE SECUNDARIA QUANDO MAIS
000230*                 DE UM COMPONENTE DA CLASSE ACIONA A MESMA
000240*                 TECNOLOGIA (ROTINAS 0100 A 0690).
000250*                 EM SEGUIDA LE O MESTRE DE ATIVOS DA PLANTA E
000260*                 JULGA CADA ATIVO CONTRA A MATRIZ DE NECESSIDADES
000270*                 DA SUA CLASSE, GRAVANDO O ARQUIVO DE COBERTURA
000280*                 (COVERAGE-FILE) CONSUMIDO PELO RELATORIO DE
000290*                 AGREGACAO ACMAGRPT-COB (ROTINAS 0700 A 0790).
000300*    VRS         DATA           ANALISTA    DESCRICAO
000310*    1.0         04/06/1999     FABIO       IMPLANTACAO - CARGA
000320*                                           DAS 5 TABELAS E
000330*                                           DERIVACAO DA MATRIZ
000340*                                           DE NECESSIDADES
000350*    1.1         22/09/1999     FABIO       INCLUIDO JULGAMENTO
000360*                                           DE COBERTURA POR
000370*                                           ATIVO (REQ. ENG.
000380*                                           CONFIABILIDADE 44/99)
000390*    1.2         30/11/1999     JORGE       CORRIGIDA PRIORIDADE
000400*                                           P/S QUANDO 2 OU MAIS
000410*                                           COMPONENTES ACIONAM
000420*                                           A MESMA TECNOLOGIA
000430*    1.3         14/01/2000     FABIO       REGRA DA FAIXA "FA" -
000440*                                           DEPARTAMENTO QUE
000450*                                           COMECA COM FA PASSA
000460*                                           A GRAVAR SOMENTE "FA"
000470*    1.4         06/03/2000     JAMILE      REVISADA ROTINA 0790 -
000480*                                           MASTER-JUDGE SO FICA
000490*                                           ZERO SE HOUVER GAP
000500*                                           CRITICO, SECUNDARIA
000510*                                           NUNCA REPROVA
000520*    1.5         26/02/2001     FABIO       Y2K - DATA DE CORRIDA
000530*                                           PASSA A VIR COMO
000540*                                           PARAMETRO DE ENTRADA,
000550*                                           SEM CALCULO DE SECULO
000560*    1.6         19/07/2003     JORGE       AJUSTE NA CARGA DE
000570*                                           COMP-TECH PARA NAO
000580*                                           ESTOURAR A TABELA EM
000590*                                           MEMORIA (TICKET 1187)
000600*================================================================*
000610      
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660      
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT COMPONENT-FILE  ASSIGN TO COMPFILE
000700                             ORGANIZATION SEQUENTIAL
000710                             FILE STATUS STATUS-COMPONENT.
000720      
000730     SELECT TECHNOLOGY-FILE ASSIGN TO TECHFILE
000740                             ORGANIZATION SEQUENTIAL
000750                             FILE STATUS STATUS-TECHNOLOGY.
000760      
000770     SELECT CLASS-FILE      ASSIGN TO CLASFILE
000780                             ORGANIZATION SEQUENTIAL
000790                             FILE STATUS STATUS-CLASS.
000800      
000810     SELECT COMP-TECH-FILE  ASSIGN TO CTECFILE
000820                             ORGANIZATION SEQUENTIAL
000830                             FILE STATUS STATUS-COMP-TECH.
000840      
000850     SELECT CLASS-COMP-FILE ASSIGN TO CCMPFILE
000860                             ORGANIZATION SEQUENTIAL
000870                             FILE STATUS STATUS-CLASS-COMP.
000880      
000890     SELECT ASSET-FILE      ASSIGN TO ASSTFILE
000900                             ORGANIZATION SEQUENTIAL
000910                             FILE STATUS STATUS-ASSET.
000920      
000930     SELECT COVERAGE-FILE   ASSIGN TO COVGFILE
000940                             ORGANIZATION SEQUENTIAL
000950                             FILE STATUS STATUS-COVERAGE.
000960      
000970 DATA DIVISION.
000980 FILE SECTION.
000990*    MESTRE DE COMPONENTES DA PLANTA (NOME DO COMPONENTE, CHAVE  *
001000*    NATURAL) - LAYOUT EM ACMCOMP.                               *
001010 FD  COMPONENT-FILE
001020     LABEL RECORD STANDARD
001030     VALUE OF FILE-ID 'compname.dat'
001040     RECORD CONTAINS 30 CHARACTERS.
001050 COPY ACMCOMP.
001060      
001070*    MESTRE DAS 8 TECNOLOGIAS DE MONITORACAO HOMOLOGADAS PELA    *
001080*    ENGENHARIA DE CONFIABILIDADE - LAYOUT EM ACMTECH.           *
001090 FD  TECHNOLOGY-FILE
001100     LABEL RECORD STANDARD
001110     VALUE OF FILE-ID 'techcode.dat'
001120     RECORD CONTAINS 32 CHARACTERS.
001130 COPY ACMTECH.
001140      
001150*    MESTRE DE CLASSES DE ATIVO (MOTOR, BOMBA, COMPRESSOR ...) - *
001160*    LAYOUT EM ACMCLAS.                                          *
001170 FD  CLASS-FILE
001180     LABEL RECORD STANDARD
001190     VALUE OF FILE-ID 'classnm.dat'
001200     RECORD CONTAINS 20 CHARACTERS.
001210 COPY ACMCLAS.
001220      
001230*    JUNCAO COMPONENTE X TECNOLOGIA - QUE TECNOLOGIA(S) CADA     *
001240*    COMPONENTE ACIONA, E SE A APLICACAO E PRIMARIA OU SECUNDARIA*
001250*    - LAYOUT EM ACMCTEC.                                        *
001260 FD  COMP-TECH-FILE
001270     LABEL RECORD STANDARD
001280     VALUE OF FILE-ID 'comptech.dat'
001290     RECORD CONTAINS 33 CHARACTERS.
001300 COPY ACMCTEC.
001310      
001320*    JUNCAO CLASSE X COMPONENTE - QUAIS COMPONENTES COMPOEM CADA *
001330*    CLASSE DE ATIVO - LAYOUT EM ACMCCMP.                        *
001340 FD  CLASS-COMP-FILE
001350     LABEL RECORD STANDARD
001360     VALUE OF FILE-ID 'classcmp.dat'
001370     RECORD CONTAINS 50 CHARACTERS.
001380 COPY ACMCCMP.
001390      
001400*    MESTRE DE ATIVOS DA PLANTA (ENTRADA DO JULGAMENTO) - LAYOUT *
001410*    EM ACMASST.                                                 *
001420 FD  ASSET-FILE
001430     LABEL RECORD STANDARD
001440     VALUE OF FILE-ID 'asset.dat'
001450     RECORD CONTAINS 78 CHARACTERS.
001460 COPY ACMASST.
001470      
001480*    SAIDA DESTE PROGRAMA - UMA LINHA POR ATIVO COM O JULGAMENTO *
001490*    DAS 8 TECNOLOGIAS, CONSUMIDA PELO ACMAGRPT-COB - LAYOUT EM  *
001500*    ACMCOVG (COPYBOOK, MESMO NOME DO PROGRAMA).                 *
001510 FD  COVERAGE-FILE
001520     LABEL RECORD STANDARD
001530     VALUE OF FILE-ID 'coverage.dat'
001540     RECORD CONTAINS 95 CHARACTERS.
001550 COPY ACMCOVG.
001560      
001570 WORKING-STORAGE SECTION.
001580*---------------------------------------------------------------*
001590*    STATUS DE ARQUIVO - UM PAR POR ARQUIVO, CONFORME PADRAO     *
001600*    DA CASA (01 AUTONOMO, TESTADO APOS CADA COMANDO DE I/O)     *
001610*---------------------------------------------------------------*
001620*    PAR DE STATUS DO COMPONENT-FILE                             *
001630 01  STATUS-COMPONENT           PIC X(02) VALUE SPACE.
001640*    PAR DE STATUS DO TECHNOLOGY-FILE                            *
001650 01  STATUS-TECHNOLOGY          PIC X(02) VALUE SPACE.
001660*    PAR DE STATUS DO CLASS-FILE                                 *
001670 01  STATUS-CLASS               PIC X(02) VALUE SPACE.
001680*    PAR DE STATUS DO COMP-TECH-FILE                             *
001690 01  STATUS-COMP-TECH           PIC X(02) VALUE SPACE.
001700*    PAR DE STATUS DO CLASS-COMP-FILE                            *
001710 01  STATUS-CLASS-COMP          PIC X(02) VALUE SPACE.
001720*    PAR DE STATUS DO ASSET-FILE                                 *
001730 01  STATUS-ASSET               PIC X(02) VALUE SPACE.
001740*    PAR DE STATUS DO COVERAGE-FILE (SAIDA)                      *
001750 01  STATUS-COVERAGE            PIC X(02) VALUE SPACE.
001760      
001770*---------------------------------------------------------------*
001780*    CONTADORES E SUBSCRITOS - SEMPRE COMP CONFORME O PADRAO     *
001790*---------------------------------------------------------------*
001800*    QUANTOS COMPONENTES FORAM CARREGADOS EM TC-ENTRY            *
001810 77  CNT-COMPONENT               PIC 9(04) COMP VALUE ZERO.
001820*    QUANTAS TECNOLOGIAS FORAM CARREGADAS EM TT-ENTRY (MAX 8)    *
001830 77  CNT-TECHNOLOGY              PIC 9(02) COMP VALUE ZERO.
001840*    QUANTAS CLASSES FORAM CARREGADAS EM CL-ENTRY                *
001850 77  CNT-CLASS                   PIC 9(04) COMP VALUE ZERO.
001860*    QUANTAS LINHAS DE JUNCAO COMPONENTE X TECNOLOGIA EM XT-ENTRY*
001870 77  CNT-COMP-TECH               PIC 9(05) COMP VALUE ZERO.
001880*    QUANTAS LINHAS DE JUNCAO CLASSE X COMPONENTE EM XC-ENTRY    *
001890 77  CNT-CLASS-COMP              PIC 9(05) COMP VALUE ZERO.
001900*    QUANTOS ATIVOS FORAM LIDOS E JULGADOS NESTA CORRIDA         *
001910 77  CNT-ASSET                   PIC 9(06) COMP VALUE ZERO.
001920*    SUBSCRITO DA POSICAO DE TECNOLOGIA (1 A 8) NA MATRIZ        *
001930*    CL-NEEDS                                                    *
001940 77  IX-TAB                      PIC 9(02) COMP VALUE ZERO.
001950*    SUBSCRITO DE VARREDURA DE TAB-TECHNOLOGY                    *
001960 77  IX-TT                       PIC 9(02) COMP VALUE ZERO.
001970*    SUBSCRITO DE VARREDURA DE TAB-CLASS                         *
001980 77  IX-CL                       PIC 9(04) COMP VALUE ZERO.
001990*    SUBSCRITO DE VARREDURA DE TAB-COMP-TECH                     *
002000 77  IX-XT                       PIC 9(05) COMP VALUE ZERO.
002010*    SUBSCRITO DE VARREDURA DE TAB-CLASS-COMP                    *
002020 77  IX-XC                       PIC 9(05) COMP VALUE ZERO.
002030*    CHAVE LIGA/DESLIGA GENERICA DAS BUSCAS SEQUENCIAIS ABAIXO   *
002040 77  SW-ACHEI                    PIC 9 COMP VALUE ZERO.
002050     88  ACHEI-SIM               VALUE 1.
002060     88  ACHEI-NAO               VALUE 0.
002070      
002080*---------------------------------------------------------------*
002090*    TABELA EM MEMORIA - COMPONENTES (CHAVE NATURAL)             *
002100*---------------------------------------------------------------*
002110 01  TAB-COMPONENT.
002120*    ELEMENTO DA TABELA DE ENTRY.                                *
002130     05  TC-ENTRY OCCURS 2000 TIMES.
002140*    NOME DO COMPONENTE - CHAVE NATURAL, SEM CODIGO SURROGATE    *
002150         10  TC-NOME              PIC X(30).
002160      
002170*---------------------------------------------------------------*
002180*    TABELA EM MEMORIA - TECNOLOGIAS (ORDEM DO MESTRE)           *
002190*---------------------------------------------------------------*
002200 01  TAB-TECHNOLOGY.
002210*    ELEMENTO DA TABELA DE ENTRY.                                *
002220     05  TT-ENTRY OCCURS 8 TIMES.
002230*    CODIGO DE 2 POSICOES DA TECNOLOGIA (CL, TE, VB ...)         *
002240         10  TT-CODIGO            PIC X(02).
002250*    DESCRICAO DA TECNOLOGIA PARA OS RELATORIOS                  *
002260         10  TT-DOMINIO           PIC X(30).
002270      
002280*---------------------------------------------------------------*
002290*    TABELA EM MEMORIA - CLASSES                                *
002300*---------------------------------------------------------------*
002310 01  TAB-CLASS.
002320*    ELEMENTO DA TABELA DE ENTRY.                                *
002330     05  CL-ENTRY OCCURS 500 TIMES.
002340*    NOME DA CLASSE DE ATIVO                                     *
002350         10  CL-NOME              PIC X(20).
002360*            MATRIZ DE NECESSIDADES DESTA CLASSE, UMA POSICAO
002370*            POR TECNOLOGIA DO MESTRE TECHNOLOGY-FILE
002380         10  CL-NEEDS OCCURS 8 TIMES PIC X(01).
002390      
002400*---------------------------------------------------------------*
002410*    TABELA EM MEMORIA - COMPONENTE X TECNOLOGIA                 *
002420*---------------------------------------------------------------*
002430 01  TAB-COMP-TECH.
002440*    ELEMENTO DA TABELA DE ENTRY.                                *
002450     05  XT-ENTRY OCCURS 6000 TIMES.
002460*    NOME DO COMPONENTE DESTA LINHA DE JUNCAO                    *
002470         10  XT-COMPONENT-NOME    PIC X(30).
002480*    CODIGO DA TECNOLOGIA ACIONADA POR ESTE COMPONENTE           *
002490         10  XT-TECH-CODIGO       PIC X(02).
002500*    'P' PRIMARIA OU 'S' SECUNDARIA                              *
002510         10  XT-TIPO-APLIC        PIC X(01).
002520      
002530*---------------------------------------------------------------*
002540*    TABELA EM MEMORIA - CLASSE X COMPONENTE                    *
002550*---------------------------------------------------------------*
002560 01  TAB-CLASS-COMP.
002570*    ELEMENTO DA TABELA DE ENTRY.                                *
002580     05  XC-ENTRY OCCURS 6000 TIMES.
002590*    NOME DA CLASSE DESTA LINHA DE JUNCAO                        *
002600         10  XC-CLASS-NOME        PIC X(20).
002610*    NOME DO COMPONENTE QUE PERTENCE A CLASSE ACIMA              *
002620         10  XC-COMPONENT-NOME    PIC X(30).
002630      
002640*---------------------------------------------------------------*
002650*    CAMPOS DE TRABALHO DO JULGAMENTO DE COBERTURA               *
002660*---------------------------------------------------------------*
002670*    DEPARTAMENTO DO ATIVO APOS A REGRA DA FAIXA FA (ROTINA 0720)*
002680 01  WS-DEPT-NORMAL               PIC X(08) VALUE SPACE.
002690*    OS 2 PRIMEIROS CARACTERES DE ASSET-DEPT, TESTADOS CONTRA    *
002700*    'FA'                                                        *
002710 01  WS-PREFIXO-FA                PIC X(02) VALUE SPACE.
002720*    RESERVADO - NAO MAIS USADO DESDE A VRS 1.2 (PRIORIDADE      *
002730*    PASSOU A SER RESOLVIDA DIRETO EM 0637)                      *
002740 01  WS-TIPO-VENCEDOR             PIC X(01) VALUE SPACE.
002750*    CAMPO DE TRABALHO PARA GAP CRITICO.                         *
002760 01  WS-GAP-CRITICO               PIC 9 COMP VALUE ZERO.
002770     88  EXISTE-GAP-CRITICO       VALUE 1.
002780     88  SEM-GAP-CRITICO          VALUE 0.
002790*    POSICAO EM TAB-CLASS DA CLASSE DO ATIVO CORRENTE            *
002800 77  WS-CLASS-IX                  PIC 9(04) COMP VALUE ZERO.
002810      
002820 PROCEDURE DIVISION.
002830      
002840*================================================================*
002850*    0000 - ROTINA PRINCIPAL - ORQUESTRA A CARGA DAS 5 TABELAS DE*
002860*    REGRAS, A DERIVACAO DA MATRIZ DE NECESSIDADES POR CLASSE E O*
002870*    JULGAMENTO DE COBERTURA DE CADA ATIVO DA PLANTA, NESTA ORDEM*
002880*    FIXA.                                                       *
002890*================================================================*
002900 0000-INICIO.
002910*    PASSO 1 - COMPONENTES CADASTRADOS PARA A TABELA TC-ENTRY    *
002920     PERFORM 0100-CARGA-COMPONENT  THRU 0100-CARGA-COMPONENT-EXIT
002930*    PASSO 2 - TECNOLOGIAS DE MONITORACAO PARA A TABELA TT-ENTRY *
002940     PERFORM 0200-CARGA-TECHNOLOGY THRU 0200-CARGA-TECHNOLOGY-EXIT
002950*    PASSO 3 - CLASSES DE ATIVO PARA TAB-CLASS, NECESSIDADES     *
002960*    ZERADAS                                                     *
002970     PERFORM 0300-CARGA-CLASS      THRU 0300-CARGA-CLASS-EXIT
002980*    PASSO 4 - JUNCAO COMPONENTE X TECNOLOGIA PARA TAB-COMP-TECH *
002990     PERFORM 0400-CARGA-COMP-TECH  THRU 0400-CARGA-COMP-TECH-EXIT
003000*    PASSO 5 - JUNCAO CLASSE X COMPONENTE PARA TAB-CLASS-COMP    *
003010     PERFORM 0500-CARGA-CLASS-COMP THRU 0500-CARGA-CLASS-COMP-EXIT
003020*    PASSO 6 - DERIVA CL-NEEDS (REGRA PRIMARIA VENCE SECUNDARIA) *
003030     PERFORM 0600-DERIVE-CLASS-NEEDS
003040                                 THRU 0690-DERIVE-CLASS-NEEDS-EXIT
003050*    PASSO 7 - JULGA CADA ATIVO CONTRA CL-NEEDS E GRAVA          *
003060*    COVERAGE-FILE                                               *
003070     PERFORM 0700-JUDGE-ASSETS      THRU 0790-JUDGE-ASSETS-EXIT
003080*    FIM NORMAL DE JOB - AS 7 ROTINAS FORAM EXECUTADAS           *
003090     STOP RUN.
003100      
003110*================================================================*
003120*    0100 - CARGA DO MESTRE DE COMPONENTES PARA TABELA EM MEMORIA*
003130*================================================================*
003140 0100-CARGA-COMPONENT.
003150*    ABRE O MESTRE DE COMPONENTES SOMENTE PARA LEITURA - ESTE    *
003160*    PROGRAMA NAO ALTERA NENHUM DOS ARQUIVOS DE REGRAS.          *
003170     OPEN INPUT COMPONENT-FILE
003180*    TESTA A CONDICAO: STATUS-COMPONENT NOT = '00'               *
003190     IF STATUS-COMPONENT NOT = '00'
003200        DISPLAY 'ACMCOVG-COB - ERRO ABERTURA COMPONENT-FILE '
003210                STATUS-COMPONENT
003220*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003230        STOP RUN
003240     END-IF.
003250      
003260*    LACO SEQUENCIAL - UM REGISTRO POR ITERACAO, ATE O AT END    *
003270*    FECHAR O ARQUIVO E DESVIAR PARA A ROTINA DE SAIDA.          *
003280 0110-LE-COMPONENT.
003290*    LE O PROXIMO REGISTRO DE COMPONENT-FILE                     *
003300     READ COMPONENT-FILE
003310         AT END
003320*    FIM DE ARQUIVO - NAO HA MAIS COMPONENTES A CARREGAR         *
003330             GO TO 0100-CARGA-COMPONENT-EXIT
003340     END-READ
003350*    TESTA A CONDICAO: STATUS-COMPONENT NOT = '00'               *
003360     IF STATUS-COMPONENT NOT = '00'
003370        DISPLAY 'ACMCOVG-COB - ERRO LEITURA COMPONENT-FILE '
003380                STATUS-COMPONENT
003390*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003400        STOP RUN
003410     END-IF
003420*    ACUMULA NA TABELA EM MEMORIA O NOME DO COMPONENTE LIDO      *
003430     ADD 1 TO CNT-COMPONENT
003440*    PASSA COMPONENT-NOME PARA O CAMPO TC-NOME (CNT-COMPONENT)   *
003450     MOVE COMPONENT-NOME TO TC-NOME (CNT-COMPONENT)
003460*    VOLTA E LE O PROXIMO REGISTRO                               *
003470     GO TO 0110-LE-COMPONENT.
003480      
003490*================================================================*
003500*    ROTINA 0100-CARGA-COMPONENT-EXIT DE CARGA, QUE LE O ARQUIVO *
003510*    INDICADO PARA A TABELA EM MEMORIA.                          *
003520*================================================================*
003530 0100-CARGA-COMPONENT-EXIT.
003540*    ENCERRA O(S) ARQUIVO(S): COMPONENT-FILE                     *
003550     CLOSE COMPONENT-FILE
003560     EXIT.
003570      
003580*================================================================*
003590*    0200 - CARGA DO MESTRE DE TECNOLOGIAS                       *
003600*================================================================*
003610 0200-CARGA-TECHNOLOGY.
003620*    ABRE O MESTRE DE TECNOLOGIAS (NO MAXIMO 8 LINHAS) SOMENTE   *
003630*    PARA LEITURA.                                               *
003640     OPEN INPUT TECHNOLOGY-FILE
003650*    TESTA A CONDICAO: STATUS-TECHNOLOGY NOT = '00'              *
003660     IF STATUS-TECHNOLOGY NOT = '00'
003670        DISPLAY 'ACMCOVG-COB - ERRO ABERTURA TECHNOLOGY-FILE '
003680                STATUS-TECHNOLOGY
003690*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003700        STOP RUN
003710     END-IF.
003720      
003730*    LACO SEQUENCIAL - CODIGO E DOMINIO DE CADA TECNOLOGIA, NA   *
003740*    ORDEM EM QUE CONSTAM NO MESTRE (ORDEM DAS 8 COLUNAS).       *
003750 0210-LE-TECHNOLOGY.
003760*    LE O PROXIMO REGISTRO DE TECHNOLOGY-FILE                    *
003770     READ TECHNOLOGY-FILE
003780         AT END
003790*    FIM DE ARQUIVO - AS 8 TECNOLOGIAS JA ESTAO EM TT-ENTRY      *
003800             GO TO 0200-CARGA-TECHNOLOGY-EXIT
003810     END-READ
003820*    TESTA A CONDICAO: STATUS-TECHNOLOGY NOT = '00'              *
003830     IF STATUS-TECHNOLOGY NOT = '00'
003840        DISPLAY 'ACMCOVG-COB - ERRO LEITURA TECHNOLOGY-FILE '
003850                STATUS-TECHNOLOGY
003860*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003870        STOP RUN
003880     END-IF
003890*    GRAVA CODIGO E DOMINIO NA POSICAO CORRENTE DA TABELA        *
003900     ADD 1 TO CNT-TECHNOLOGY
003910*    PASSA TECH-CODIGO PARA O CAMPO TT-CODIGO (CNT-TECHNOL...    *
003920     MOVE TECH-CODIGO  TO TT-CODIGO  (CNT-TECHNOLOGY)
003930*    PASSA TECH-DOMINIO PARA O CAMPO TT-DOMINIO (CNT-TECHNO...   *
003940     MOVE TECH-DOMINIO TO TT-DOMINIO (CNT-TECHNOLOGY)
003950*    VOLTA E LE O PROXIMO REGISTRO                               *
003960     GO TO 0210-LE-TECHNOLOGY.
003970      
003980*================================================================*
003990*    ROTINA 0200-CARGA-TECHNOLOGY-EXIT DE CARGA, QUE LE O ARQUIVO*
004000*    INDICADO PARA A TABELA EM MEMORIA.                          *
004010*================================================================*
004020 0200-CARGA-TECHNOLOGY-EXIT.
004030*    ENCERRA O(S) ARQUIVO(S): TECHNOLOGY-FILE                    *
004040     CLOSE TECHNOLOGY-FILE
004050     EXIT.
004060      
004070*================================================================*
004080*    0300 - CARGA DO MESTRE DE CLASSES - ZERA A MATRIZ DE        *
004090*           NECESSIDADES DE CADA CLASSE AO CARREGAR              *
004100*================================================================*
004110 0300-CARGA-CLASS.
004120*    ABRE O MESTRE DE CLASSES DE ATIVO SOMENTE PARA LEITURA.     *
004130     OPEN INPUT CLASS-FILE
004140*    TESTA A CONDICAO: STATUS-CLASS NOT = '00'                   *
004150     IF STATUS-CLASS NOT = '00'
004160*    EXIBE NO CONSOLE: 'ACMCOVG-COB - ERRO ABERTURA CLASS-FILE ' *
004170        DISPLAY 'ACMCOVG-COB - ERRO ABERTURA CLASS-FILE '
004180                STATUS-CLASS
004190*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004200        STOP RUN
004210     END-IF.
004220      
004230*    LACO SEQUENCIAL - PARA CADA CLASSE CARREGADA, AS 8 POSICOES *
004240*    DE CL-NEEDS SAO ZERADAS NA ROTINA 0315 ANTES DE SEGUIR PARA *
004250*    A PROXIMA LEITURA.                                          *
004260 0310-LE-CLASS.
004270*    LE O PROXIMO REGISTRO DE CLASS-FILE                         *
004280     READ CLASS-FILE
004290         AT END
004300*    FIM DE ARQUIVO - TODAS AS CLASSES JA ESTAO EM CL-ENTRY      *
004310             GO TO 0300-CARGA-CLASS-EXIT
004320     END-READ
004330*    TESTA A CONDICAO: STATUS-CLASS NOT = '00'                   *
004340     IF STATUS-CLASS NOT = '00'
004350*    EXIBE NO CONSOLE: 'ACMCOVG-COB - ERRO LEITURA CLASS-FILE '  *
004360        DISPLAY 'ACMCOVG-COB - ERRO LEITURA CLASS-FILE '
004370                STATUS-CLASS
004380*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004390        STOP RUN
004400     END-IF
004410*    ACUMULA 1 EM CNT-CLASS                                      *
004420     ADD 1 TO CNT-CLASS
004430*    PASSA CLASS-NOME PARA O CAMPO CL-NOME (CNT-CLASS)           *
004440     MOVE CLASS-NOME TO CL-NOME (CNT-CLASS)
004450*    PREPARA O SUBSCRITO PARA ZERAR AS 8 POSICOES DA NOVA CLASSE *
004460     MOVE 1 TO IX-TAB.
004470      
004480*    ZERA (EM BRANCO) AS 8 POSICOES DE CL-NEEDS DA CLASSE QUE    *
004490*    ACABOU DE SER LIDA, PARA A ROTINA 0600 NAO HERDAR LIXO DE   *
004500*    MEMORIA NAO INICIALIZADA.                                   *
004510 0315-ZERA-NEEDS.
004520*    TESTA A CONDICAO: IX-TAB > 8                                *
004530     IF IX-TAB > 8
004540*    JA ZEROU AS 8 POSICOES - VOLTA A LER A PROXIMA CLASSE       *
004550        GO TO 0310-LE-CLASS
004560     END-IF
004570*    PASSA SPACE PARA O CAMPO CL-NEEDS (CNT-CLASS, I...          *
004580     MOVE SPACE TO CL-NEEDS (CNT-CLASS, IX-TAB)
004590*    ACUMULA 1 EM IX-TAB                                         *
004600     ADD 1 TO IX-TAB
004610*    AVANCA PARA A PROXIMA POSICAO DA MATRIZ                     *
004620     GO TO 0315-ZERA-NEEDS.
004630      
004640*================================================================*
004650*    ROTINA 0300-CARGA-CLASS-EXIT DE CARGA, QUE LE O ARQUIVO     *
004660*    INDICADO PARA A TABELA EM MEMORIA.                          *
004670*================================================================*
004680 0300-CARGA-CLASS-EXIT.
004690*    ENCERRA O(S) ARQUIVO(S): CLASS-FILE                         *
004700     CLOSE CLASS-FILE
004710     EXIT.
004720      
004730*================================================================*
004740*    0400 - CARGA DA JUNCAO COMPONENTE X TECNOLOGIA              *
004750*================================================================*
004760 0400-CARGA-COMP-TECH.
004770*    ABRE A JUNCAO COMPONENTE X TECNOLOGIA SOMENTE PARA LEITURA. *
004780     OPEN INPUT COMP-TECH-FILE
004790*    TESTA A CONDICAO: STATUS-COMP-TECH NOT = '00'               *
004800     IF STATUS-COMP-TECH NOT = '00'
004810        DISPLAY 'ACMCOVG-COB - ERRO ABERTURA COMP-TECH-FILE '
004820                STATUS-COMP-TECH
004830*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004840        STOP RUN
004850     END-IF.
004860      
004870*    LACO SEQUENCIAL - UMA LINHA POR PAR COMPONENTE X TECNOLOGIA,*
004880*    COM O INDICADOR P (PRIMARIA) OU S (SECUNDARIA).             *
004890 0410-LE-COMP-TECH.
004900*    LE O PROXIMO REGISTRO DE COMP-TECH-FILE                     *
004910     READ COMP-TECH-FILE
004920         AT END
004930*    FIM DE ARQUIVO - JUNCAO COMPONENTE X TECNOLOGIA COMPLETA    *
004940             GO TO 0400-CARGA-COMP-TECH-EXIT
004950     END-READ
004960*    TESTA A CONDICAO: STATUS-COMP-TECH NOT = '00'               *
004970     IF STATUS-COMP-TECH NOT = '00'
004980        DISPLAY 'ACMCOVG-COB - ERRO LEITURA COMP-TECH-FILE '
004990                STATUS-COMP-TECH
005000*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005010        STOP RUN
005020     END-IF
005030*    GRAVA O PAR (COMPONENTE, TECNOLOGIA, TIPO) NA TABELA        *
005040*    XT-ENTRY                                                    *
005050     ADD 1 TO CNT-COMP-TECH
005060     MOVE CT-COMPONENT-NOME TO XT-COMPONENT-NOME (CNT-COMP-TECH)
005070*    PASSA CT-TECH-CODIGO PARA O CAMPO XT-TECH-CODIGO (CNT-CO... *
005080     MOVE CT-TECH-CODIGO    TO XT-TECH-CODIGO    (CNT-COMP-TECH)
005090*    PASSA CT-TIPO-APLIC PARA O CAMPO XT-TIPO-APLIC (CNT-COM...  *
005100     MOVE CT-TIPO-APLIC     TO XT-TIPO-APLIC     (CNT-COMP-TECH)
005110*    VOLTA E LE O PROXIMO REGISTRO                               *
005120     GO TO 0410-LE-COMP-TECH.
005130      
005140*================================================================*
005150*    ROTINA 0400-CARGA-COMP-TECH-EXIT DE CARGA, QUE LE O ARQUIVO *
005160*    INDICADO PARA A TABELA EM MEMORIA.                          *
005170*================================================================*
005180 0400-CARGA-COMP-TECH-EXIT.
005190*    ENCERRA O(S) ARQUIVO(S): COMP-TECH-FILE                     *
005200     CLOSE COMP-TECH-FILE
005210     EXIT.
005220      
005230*================================================================*
005240*    0500 - CARGA DA JUNCAO CLASSE X COMPONENTE                  *
005250*================================================================*
005260 0500-CARGA-CLASS-COMP.
005270*    ABRE A JUNCAO CLASSE X COMPONENTE SOMENTE PARA LEITURA.     *
005280     OPEN INPUT CLASS-COMP-FILE
005290*    TESTA A CONDICAO: STATUS-CLASS-COMP NOT = '00'              *
005300     IF STATUS-CLASS-COMP NOT = '00'
005310        DISPLAY 'ACMCOVG-COB - ERRO ABERTURA CLASS-COMP-FILE '
005320                STATUS-CLASS-COMP
005330*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005340        STOP RUN
005350     END-IF.
005360      
005370*    LACO SEQUENCIAL - UMA LINHA POR PAR CLASSE X COMPONENTE, OU *
005380*    SEJA, QUAIS COMPONENTES PERTENCEM A CADA CLASSE DE ATIVO.   *
005390 0510-LE-CLASS-COMP.
005400*    LE O PROXIMO REGISTRO DE CLASS-COMP-FILE                    *
005410     READ CLASS-COMP-FILE
005420         AT END
005430*    FIM DE ARQUIVO - JUNCAO CLASSE X COMPONENTE COMPLETA        *
005440             GO TO 0500-CARGA-CLASS-COMP-EXIT
005450     END-READ
005460*    TESTA A CONDICAO: STATUS-CLASS-COMP NOT = '00'              *
005470     IF STATUS-CLASS-COMP NOT = '00'
005480        DISPLAY 'ACMCOVG-COB - ERRO LEITURA CLASS-COMP-FILE '
005490                STATUS-CLASS-COMP
005500*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005510        STOP RUN
005520     END-IF
005530*    GRAVA O PAR (CLASSE, COMPONENTE) NA TABELA XC-ENTRY         *
005540     ADD 1 TO CNT-CLASS-COMP
005550*    PASSA CC-CLASS-NOME PARA O CAMPO XC-CLASS-NOME (CNT-CLA...  *
005560     MOVE CC-CLASS-NOME     TO XC-CLASS-NOME     (CNT-CLASS-COMP)
005570     MOVE CC-COMPONENT-NOME TO XC-COMPONENT-NOME (CNT-CLASS-COMP)
005580*    VOLTA E LE O PROXIMO REGISTRO                               *
005590     GO TO 0510-LE-CLASS-COMP.
005600      
005610*================================================================*
005620*    ROTINA 0500-CARGA-CLASS-COMP-EXIT DE CARGA, QUE LE O ARQUIVO*
005630*    INDICADO PARA A TABELA EM MEMORIA.                          *
005640*================================================================*
005650 0500-CARGA-CLASS-COMP-EXIT.
005660*    ENCERRA O(S) ARQUIVO(S): CLASS-COMP-FILE                    *
005670     CLOSE CLASS-COMP-FILE
005680     EXIT.
005690      
005700*================================================================*
005710*    0600 - DERIVACAO DA MATRIZ DE NECESSIDADES POR CLASSE       *
005720*           PARA CADA CLASSE, PARA CADA COMPONENTE DA CLASSE,    *
005730*           PARA CADA JUNCAO COMPONENTE X TECNOLOGIA DAQUELE     *
005740*           COMPONENTE: SE O TIPO DE APLICACAO E 'P', VENCE      *
005750*           SEMPRE; 'S' SO GRAVA SE A POSICAO AINDA ESTA EM      *
005760*           BRANCO OU JA E 'S'. (REGRA - PRIMARIA > SECUNDARIA)  *
005770*================================================================*
005780 0600-DERIVE-CLASS-NEEDS.
005790*    PASSA 1 PARA O CAMPO IX-CL.                                 *
005800     MOVE 1 TO IX-CL.
005810      
005820*    PERCORRE AS CLASSES UMA A UMA (IX-CL). PARA CADA CLASSE,    *
005830*    VARRE A JUNCAO CLASSE X COMPONENTE (XC-ENTRY) A PROCURA DOS *
005840*    COMPONENTES DAQUELA CLASSE.                                 *
005850 0605-PROXIMA-CLASSE.
005860*    JA PERCORREU TODAS AS CLASSES SEM ACHAR A DO ATIVO - SEGUE  *
005870*    PARA O JULGAMENTO MESMO ASSIM (ACHEI-NAO FICA LIGADO).      *
005880     IF IX-CL > CNT-CLASS
005890*    JA PASSOU PELA ULTIMA CLASSE - DERIVACAO CONCLUIDA          *
005900        GO TO 0690-DERIVE-CLASS-NEEDS-EXIT
005910     END-IF
005920*    REINICIA A VARREDURA DE XC-ENTRY DO ZERO PARA ESTA CLASSE   *
005930     MOVE 1 TO IX-XC
005940*    EXECUTA A SUB-ROTINA 0610-CLASSE-ATUAL ATE A SAIDA.         *
005950     PERFORM 0610-CLASSE-ATUAL THRU 0610-CLASSE-ATUAL-EXIT
005960             UNTIL IX-XC > CNT-CLASS-COMP
005970*    AVANCA PARA A PROXIMA CLASSE DA BASE                        *
005980     ADD 1 TO IX-CL
005990*    VOLTA AO TOPO DO LACO DE CLASSES                            *
006000     GO TO 0605-PROXIMA-CLASSE.
006010      
006020*    SE A LINHA XC-ENTRY CORRENTE PERTENCE A CLASSE CORRENTE,    *
006030*    VARRE A JUNCAO COMPONENTE X TECNOLOGIA (XT-ENTRY) EM BUSCA  *
006040*    DAS TECNOLOGIAS ACIONADAS POR ESTE COMPONENTE.              *
006050 0610-CLASSE-ATUAL.
006060*    TESTA A CONDICAO: XC-CLASS-NOME (IX-XC) = CL-NOME (IX-CL)   *
006070     IF XC-CLASS-NOME (IX-XC) = CL-NOME (IX-CL)
006080*    REINICIA A VARREDURA DE XT-ENTRY PARA ESTE COMPONENTE       *
006090        MOVE 1 TO IX-XT
006100*    EXECUTA A SUB-ROTINA 0620-COMPONENTE-DA-CLASSE.             *
006110        PERFORM 0620-COMPONENTE-DA-CLASSE
006120                THRU 0620-COMPONENTE-DA-CLASSE-EXIT
006130                UNTIL IX-XT > CNT-COMP-TECH
006140     END-IF
006150*    AVANCA PARA A PROXIMA LINHA DA JUNCAO CLASSE X COMPONENTE   *
006160     ADD 1 TO IX-XC.
006170*================================================================*
006180*    ROTINA 0610-CLASSE-ATUAL-EXIT AUXILIAR DESTA FASE DO        *
006190*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006200*================================================================*
006210 0610-CLASSE-ATUAL-EXIT.
006220     EXIT.
006230      
006240*    SE A LINHA XT-ENTRY CORRENTE E DESTE COMPONENTE, ACIONA A   *
006250*    TECNOLOGIA CORRESPONDENTE NA MATRIZ DE NECESSIDADES.        *
006260 0620-COMPONENTE-DA-CLASSE.
006270     IF XT-COMPONENT-NOME (IX-XT) = XC-COMPONENT-NOME (IX-XC)
006280*    EXECUTA A SUB-ROTINA 0630-ACIONA-TECNOLOGIA.                *
006290        PERFORM 0630-ACIONA-TECNOLOGIA
006300                THRU 0630-ACIONA-TECNOLOGIA-EXIT
006310     END-IF
006320*    AVANCA PARA A PROXIMA LINHA DA JUNCAO COMPONENTE X          *
006330*    TECNOLOGIA                                                  *
006340     ADD 1 TO IX-XT.
006350*================================================================*
006360*    ROTINA 0620-COMPONENTE-DA-CLASSE-EXIT AUXILIAR DESTA FASE DO*
006370*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
006380*================================================================*
006390 0620-COMPONENTE-DA-CLASSE-EXIT.
006400     EXIT.
006410      
006420*    LOCALIZA A POSICAO DA TECNOLOGIA NA MATRIZ DA CLASSE E      *
006430*    APLICA A REGRA DE PRIORIDADE PRIMARIA > SECUNDARIA.         *
006440 0630-ACIONA-TECNOLOGIA.
006450*    LIGA O INDICADOR ACHEI-NAO                                  *
006460     SET ACHEI-NAO TO TRUE
006470*    PASSA 1 PARA O CAMPO IX-TT.                                 *
006480     MOVE 1 TO IX-TT.
006490      
006500*================================================================*
006510*    ROTINA 0635-LOCALIZA-TECNOLOGIA DE PESQUISA, QUE PERCORRE A *
006520*    TABELA ATE ENCONTRAR O ITEM DESEJADO.                       *
006530*================================================================*
006540 0635-LOCALIZA-TECNOLOGIA.
006550*    JA PERCORREU AS 8 TECNOLOGIAS SEM ACHAR O CODIGO DESTA      *
006560*    JUNCAO - SAI SEM ACIONAR NADA (CODIGO NAO CADASTRADO).      *
006570     IF IX-TT > CNT-TECHNOLOGY
006580*    DESVIA PARA 0637-LOCALIZA-TECNOLOGIA-EXIT                   *
006590        GO TO 0637-LOCALIZA-TECNOLOGIA-EXIT
006600     END-IF
006610*    ACHOU A COLUNA DA MATRIZ QUE CORRESPONDE A ESTA TECNOLOGIA  *
006620     IF TT-CODIGO (IX-TT) = XT-TECH-CODIGO (IX-XT)
006630*    LIGA O INDICADOR ACHEI-SIM                                  *
006640        SET ACHEI-SIM TO TRUE
006650*    PASSA IX-TT PARA O CAMPO IX-TAB                             *
006660        MOVE IX-TT TO IX-TAB
006670     END-IF
006680*    AVANCA PARA A PROXIMA TECNOLOGIA DO MESTRE                  *
006690     ADD 1 TO IX-TT
006700*    VOLTA AO TOPO DA BUSCA                                      *
006710     GO TO 0635-LOCALIZA-TECNOLOGIA.
006720      
006730*================================================================*
006740*    ROTINA 0637-LOCALIZA-TECNOLOGIA-EXIT DE PESQUISA, QUE       *
006750*    PERCORRE A TABELA ATE ENCONTRAR O ITEM DESEJADO.            *
006760*================================================================*
006770 0637-LOCALIZA-TECNOLOGIA-EXIT.
006780*    CODIGO DE TECNOLOGIA DA JUNCAO NAO EXISTE NO MESTRE - NADA A*
006790*    GRAVAR NA MATRIZ DE NECESSIDADES, SAI DIRETO.               *
006800     IF ACHEI-NAO
006810*    DESVIA PARA 0630-ACIONA-TECNOLOGIA-EXIT                     *
006820        GO TO 0630-ACIONA-TECNOLOGIA-EXIT
006830     END-IF
006840*    APLICACAO PRIMARIA SEMPRE VENCE, MESMO SE JA HOUVER 'S'     *
006850*    GRAVADO NA POSICAO POR OUTRO COMPONENTE DA MESMA CLASSE.    *
006860     IF XT-TIPO-APLIC (IX-XT) = 'P'
006870*    PASSA 'P' PARA O CAMPO CL-NEEDS (IX-CL, IX-TAB)             *
006880        MOVE 'P' TO CL-NEEDS (IX-CL, IX-TAB)
006890     ELSE
006900*    SECUNDARIA SO GRAVA SE A POSICAO AINDA ESTIVER EM BRANCO OU *
006910*    JA FOR 'S' - NUNCA REBAIXA UMA POSICAO JA MARCADA 'P'.      *
006920        IF CL-NEEDS (IX-CL, IX-TAB) NOT = 'P'
006930*    PASSA 'S' PARA O CAMPO CL-NEEDS (IX-CL, IX-TAB)             *
006940           MOVE 'S' TO CL-NEEDS (IX-CL, IX-TAB)
006950        END-IF
006960     END-IF.
006970*================================================================*
006980*    ROTINA 0630-ACIONA-TECNOLOGIA-EXIT DE ACIONAMENTO DA REGRA  *
006990*    DE NEGOCIO SOBRE O ITEM CORRENTE.                           *
007000*================================================================*
007010 0630-ACIONA-TECNOLOGIA-EXIT.
007020     EXIT.
007030      
007040*================================================================*
007050*    ROTINA 0690-DERIVE-CLASS-NEEDS-EXIT AUXILIAR DESTA FASE DO  *
007060*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007070*================================================================*
007080 0690-DERIVE-CLASS-NEEDS-EXIT.
007090     EXIT.
007100      
007110*================================================================*
007120*    0700 - JULGAMENTO DE COBERTURA - LE O MESTRE DE ATIVOS,     *
007130*           NORMALIZA O DEPARTAMENTO, CONSULTA A MATRIZ DE       *
007140*           NECESSIDADES DA CLASSE DO ATIVO E GRAVA O REGISTRO   *
007150*           DE COBERTURA NA MESMA ORDEM DE ENTRADA.              *
007160*================================================================*
007170 0700-JUDGE-ASSETS.
007180*    ABRE O MESTRE DE ATIVOS (ENTRADA) E O ARQUIVO DE COBERTURA  *
007190*    (SAIDA) PARA O JULGAMENTO LINHA A LINHA QUE SE SEGUE.       *
007200     OPEN INPUT ASSET-FILE
007210*    TESTA A CONDICAO: STATUS-ASSET NOT = '00'                   *
007220     IF STATUS-ASSET NOT = '00'
007230*    EXIBE NO CONSOLE: 'ACMCOVG-COB - ERRO ABERTURA ASSET-FILE ' *
007240        DISPLAY 'ACMCOVG-COB - ERRO ABERTURA ASSET-FILE '
007250                STATUS-ASSET
007260*    ENCERRA O PROCESSAMENTO DO JOB.                             *
007270        STOP RUN
007280     END-IF
007290*    ABRE PARA GRAVACAO: COVERAGE-FILE                           *
007300     OPEN OUTPUT COVERAGE-FILE
007310*    TESTA A CONDICAO: STATUS-COVERAGE NOT = '00'                *
007320     IF STATUS-COVERAGE NOT = '00'
007330        DISPLAY 'ACMCOVG-COB - ERRO ABERTURA COVERAGE-FILE '
007340                STATUS-COVERAGE
007350*    ENCERRA O PROCESSAMENTO DO JOB.                             *
007360        STOP RUN
007370     END-IF.
007380      
007390*================================================================*
007400*    ROTINA 0710-LE-ASSET DE LEITURA SEQUENCIAL DO ARQUIVO,      *
007410*    MOVENDO OS CAMPOS PARA A TABELA.                            *
007420*================================================================*
007430 0710-LE-ASSET.
007440*    LACO PRINCIPAL DO JULGAMENTO - UM ATIVO POR ITERACAO, ATE O *
007450*    AT END FECHAR OS DOIS ARQUIVOS E ENCERRAR A ROTINA.         *
007460     READ ASSET-FILE
007470         AT END
007480*    FIM DE ARQUIVO - TODOS OS ATIVOS JA FORAM JULGADOS          *
007490             GO TO 0790-JUDGE-ASSETS-EXIT
007500     END-READ
007510*    TESTA A CONDICAO: STATUS-ASSET NOT = '00'                   *
007520     IF STATUS-ASSET NOT = '00'
007530*    EXIBE NO CONSOLE: 'ACMCOVG-COB - ERRO LEITURA ASSET-FILE '  *
007540        DISPLAY 'ACMCOVG-COB - ERRO LEITURA ASSET-FILE '
007550                STATUS-ASSET
007560*    ENCERRA O PROCESSAMENTO DO JOB.                             *
007570        STOP RUN
007580     END-IF
007590*    CONTA MAIS UM ATIVO PROCESSADO PARA O TOTAL FINAL DO JOB    *
007600     ADD 1 TO CNT-ASSET
007610*    EXECUTA A SUB-ROTINA 0720-NORMALIZA-DEPT ATE A SAIDA.       *
007620     PERFORM 0720-NORMALIZA-DEPT  THRU 0720-NORMALIZA-DEPT-EXIT
007630*    EXECUTA A SUB-ROTINA 0730-MONTA-COBERTURA ATE A SAIDA.      *
007640     PERFORM 0730-MONTA-COBERTURA THRU 0730-MONTA-COBERTURA-EXIT
007650*    GRAVA O REGISTRO REG-COVERAGE                               *
007660     WRITE REG-COVERAGE
007670*    TESTA A CONDICAO: STATUS-COVERAGE NOT = '00'                *
007680     IF STATUS-COVERAGE NOT = '00'
007690        DISPLAY 'ACMCOVG-COB - ERRO GRAVACAO COVERAGE-FILE '
007700                STATUS-COVERAGE
007710*    ENCERRA O PROCESSAMENTO DO JOB.                             *
007720        STOP RUN
007730     END-IF
007740*    VOLTA E LE O PROXIMO ATIVO                                  *
007750     GO TO 0710-LE-ASSET.
007760      
007770*    DEPARTAMENTO QUE COMECA COM "FA" PASSA A GRAVAR SOMENTE "FA"*
007780 0720-NORMALIZA-DEPT.
007790*    PASSA ASSET-DEPT PARA O CAMPO WS-DEPT-NORMAL                *
007800     MOVE ASSET-DEPT TO WS-DEPT-NORMAL
007810*    PASSA ASSET-DEPT (1:2) PARA O CAMPO WS-PREFIXO-FA           *
007820     MOVE ASSET-DEPT (1:2) TO WS-PREFIXO-FA
007830*    OS DOIS PRIMEIROS CARACTERES DO DEPARTAMENTO SAO 'FA' - TODA*
007840*    A FAIXA DE SUBDEPARTAMENTOS 'FAxxxxxx' VIRA SO 'FA'.        *
007850     IF WS-PREFIXO-FA = 'FA'
007860*    PASSA SPACE PARA O CAMPO WS-DEPT-NORMAL                     *
007870        MOVE SPACE TO WS-DEPT-NORMAL
007880*    PASSA 'FA' PARA O CAMPO WS-DEPT-NORMAL (1:2)                *
007890        MOVE 'FA'  TO WS-DEPT-NORMAL (1:2)
007900     END-IF.
007910*================================================================*
007920*    ROTINA 0720-NORMALIZA-DEPT-EXIT DE NORMALIZACAO DO CAMPO DE *
007930*    ENTRADA PARA O FORMATO PADRAO DA CASA.                      *
007940*================================================================*
007950 0720-NORMALIZA-DEPT-EXIT.
007960     EXIT.
007970      
007980*    MONTA O REGISTRO DE COBERTURA PARA O ATIVO CORRENTE         *
007990 0730-MONTA-COBERTURA.
008000*    PASSA ASSETNUM PARA O CAMPO CR-ASSETNUM                     *
008010     MOVE ASSETNUM       TO CR-ASSETNUM
008020*    PASSA ASSET-DESC PARA O CAMPO CR-ASSET-DESC                 *
008030     MOVE ASSET-DESC     TO CR-ASSET-DESC
008040*    PASSA ASSET-CLASS PARA O CAMPO CR-ASSET-CLASS               *
008050     MOVE ASSET-CLASS    TO CR-ASSET-CLASS
008060*    PASSA WS-DEPT-NORMAL PARA O CAMPO CR-ASSET-DEPT             *
008070     MOVE WS-DEPT-NORMAL TO CR-ASSET-DEPT
008080*    LIGA O INDICADOR SEM-GAP-CRITICO                            *
008090     SET SEM-GAP-CRITICO TO TRUE
008100*    LIGA O INDICADOR ACHEI-NAO                                  *
008110     SET ACHEI-NAO       TO TRUE
008120*    PASSA 1 PARA O CAMPO IX-CL.                                 *
008130     MOVE 1 TO IX-CL.
008140      
008150*================================================================*
008160*    ROTINA 0732-LOCALIZA-CLASSE-ATIVO DE PESQUISA, QUE PERCORRE *
008170*    A TABELA ATE ENCONTRAR O ITEM DESEJADO.                     *
008180*================================================================*
008190 0732-LOCALIZA-CLASSE-ATIVO.
008200*    TESTA A CONDICAO: IX-CL > CNT-CLASS                         *
008210     IF IX-CL > CNT-CLASS
008220*    DESVIA PARA 0734-JULGA-TODAS-TECNOLOGIAS                    *
008230        GO TO 0734-JULGA-TODAS-TECNOLOGIAS
008240     END-IF
008250*    ACHOU A CLASSE DESTE ATIVO NA BASE DE REGRAS                *
008260     IF CL-NOME (IX-CL) = ASSET-CLASS
008270*    LIGA O INDICADOR ACHEI-SIM                                  *
008280        SET ACHEI-SIM TO TRUE
008290*    PASSA IX-CL PARA O CAMPO WS-CLASS-IX                        *
008300        MOVE IX-CL TO WS-CLASS-IX
008310     END-IF
008320*    ACUMULA 1 EM IX-CL                                          *
008330     ADD 1 TO IX-CL
008340*    DESVIA PARA 0732-LOCALIZA-CLASSE-ATIVO.                     *
008350     GO TO 0732-LOCALIZA-CLASSE-ATIVO.
008360      
008370*================================================================*
008380*    ROTINA 0734-JULGA-TODAS-TECNOLOGIAS DE JULGAMENTO, QUE      *
008390*    AVALIA O ATIVO CONTRA A NECESSIDADE DA CLASSE.              *
008400*================================================================*
008410 0734-JULGA-TODAS-TECNOLOGIAS.
008420*    PASSA 1 PARA O CAMPO IX-TAB                                 *
008430     MOVE 1 TO IX-TAB
008440*    EXECUTA A SUB-ROTINA 0740-JULGA-TECNOLOGIA ATE A SAIDA.     *
008450     PERFORM 0740-JULGA-TECNOLOGIA THRU 0740-JULGA-TECNOLOGIA-EXIT
008460             UNTIL IX-TAB > 8
008470*    MASTER-JUDGE SO FICA ZERO (ATIVO REPROVADO) SE HOUVE GAP    *
008480*    CRITICO EM ALGUMA TECNOLOGIA PRIMARIA - SECUNDARIA NUNCA    *
008490*    REPROVA O ATIVO, SO A TECNOLOGIA NO DETALHE.                *
008500     IF EXISTE-GAP-CRITICO
008510*    PASSA 0 PARA O CAMPO CR-MASTER-JUDGE                        *
008520        MOVE 0 TO CR-MASTER-JUDGE
008530     ELSE
008540*    PASSA 1 PARA O CAMPO CR-MASTER-JUDGE                        *
008550        MOVE 1 TO CR-MASTER-JUDGE
008560     END-IF.
008570*================================================================*
008580*    ROTINA 0730-MONTA-COBERTURA-EXIT DE MONTAGEM DO REGISTRO DE *
008590*    SAIDA A PARTIR DOS CAMPOS DE TRABALHO.                      *
008600*================================================================*
008610 0730-MONTA-COBERTURA-EXIT.
008620     EXIT.
008630      
008640*    JULGA UMA POSICAO DE TECNOLOGIA (IX-TAB) DO ATIVO CORRENTE. *
008650*    SE A CLASSE NAO EXISTE NA BASE DE REGRAS A NECESSIDADE E    *
008660*    SEMPRE ESPACO (NAO EXIGIDA). SECUNDARIA NUNCA REPROVA.      *
008670 0740-JULGA-TECNOLOGIA.
008680*    TESTA A CONDICAO: ACHEI-SIM                                 *
008690     IF ACHEI-SIM
008700      MOVE CL-NEEDS (WS-CLASS-IX, IX-TAB) TO CR-NEEDS-TAB (IX-TAB)
008710     ELSE
008720*    PASSA SPACE PARA O CAMPO CR-NEEDS-TAB (IX-TAB)              *
008730        MOVE SPACE TO CR-NEEDS-TAB (IX-TAB)
008740     END-IF
008750*    PASSA AT-HAS-TAB (IX-TAB) PARA O CAMPO CR-HAS-TAB (IX-TAB)  *
008760     MOVE AT-HAS-TAB (IX-TAB) TO CR-HAS-TAB (IX-TAB)
008770*    TECNOLOGIA NAO EXIGIDA PELA CLASSE - JUDGE 2 (N/A), NAO     *
008780*    CONTA NEM COMO GAP NEM COMO COBERTURA NO RELATORIO.         *
008790     IF CR-NEEDS-TAB (IX-TAB) = SPACE
008800*    PASSA 2 PARA O CAMPO CR-JUDGE-TAB (IX-TAB)                  *
008810        MOVE 2 TO CR-JUDGE-TAB (IX-TAB)
008820     ELSE
008830*    EXIGIDA COMO PRIMARIA E O ATIVO NAO TEM (AT-HAS-TAB = 'N') -*
008840*    GAP CRITICO, JUDGE 0 E LIGA EXISTE-GAP-CRITICO.             *
008850        IF CR-NEEDS-TAB (IX-TAB) = 'P' AND
008860           CR-HAS-TAB   (IX-TAB) = 'N'
008870*    PASSA 0 PARA O CAMPO CR-JUDGE-TAB (IX-TAB)                  *
008880           MOVE 0 TO CR-JUDGE-TAB (IX-TAB)
008890*    LIGA O INDICADOR EXISTE-GAP-CRITICO                         *
008900           SET EXISTE-GAP-CRITICO TO TRUE
008910        ELSE
008920*    QUALQUER OUTRO CASO (TEM A TECNOLOGIA, OU E SO SECUNDARIA) E*
008930*    COBERTURA OK - JUDGE 1.                                     *
008940           MOVE 1 TO CR-JUDGE-TAB (IX-TAB)
008950        END-IF
008960     END-IF
008970*    AVANCA PARA A PROXIMA DAS 8 POSICOES DA MATRIZ              *
008980     ADD 1 TO IX-TAB.
008990*================================================================*
009000*    ROTINA 0740-JULGA-TECNOLOGIA-EXIT DE JULGAMENTO, QUE AVALIA *
009010*    O ATIVO CONTRA A NECESSIDADE DA CLASSE.                     *
009020*================================================================*
009030 0740-JULGA-TECNOLOGIA-EXIT.
009040     EXIT.
009050      
009060*================================================================*
009070*    ROTINA 0790-JUDGE-ASSETS-EXIT AUXILIAR DESTA FASE DO        *
009080*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
009090*================================================================*
009100 0790-JUDGE-ASSETS-EXIT.
009110*    FIM DE JOB - FECHA OS DOIS ARQUIVOS E INFORMA NO CONSOLE    *
009120*    QUANTOS ATIVOS FORAM JULGADOS NESTA CORRIDA.                *
009130     CLOSE ASSET-FILE
009140*    ENCERRA O(S) ARQUIVO(S): COVERAGE-FILE                      *
009150     CLOSE COVERAGE-FILE
009160     DISPLAY 'ACMCOVG-COB - ATIVOS JULGADOS......: ' CNT-ASSET
009170     EXIT.
009180