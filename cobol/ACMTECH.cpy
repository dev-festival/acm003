000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMTECH  -  MESTRE DE TECNOLOGIAS (TECHNOLOGY)     *
000040*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO TECH.DAT      *
000050*                 CHAVE NATURAL = CODIGO DA TECNOLOGIA DE     *
000060*                 MONITORACAO (GM,IR,UL,VI,LU,MC,ZD,CW).      *
000070*                 A ORDEM DE LEITURA DESTE MESTRE E A "ORDEM  *
000080*                 MESTRE" REFERIDA NOS DEMAIS PROGRAMAS - OS  *
000090*                 8 INDICADORES HAS-FLAG DO ATIVO SEGUEM ESSA *
000100*                 MESMA ORDEM DE CARGA.                       *
000110*    ANALISTA     : FABIO                                     *
000120*    VRS         DATA           DESCRICAO                     *
000130*    1.0         12/01/1987     IMPLANTACAO DO MESTRE         *
000140*---------------------------------------------------------------*
000150 01  REG-TECHNOLOGY.
000160     05  CHAVE-TECHNOLOGY.
000170         10  TECH-CODIGO              PIC X(02).
000180     05  TECH-DOMINIO                 PIC X(30).
