000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ACMVALID-COB.
000120 AUTHOR.        FABIO.
000130 INSTALLATION.  EMPRESA S/A - ENGENHARIA DE CONFIABILIDADE.
000140 DATE-WRITTEN.  18/06/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRITO - MANUTENCAO PLANTA.
000170*================================================================*
000180*    FINALIDADE : CONFERE A INTEGRIDADE REFERENCIAL DA BASE DE
000190*                 REGRAS DE MONITORACAO (COMPONENT, TECHNOLOGY,
000200*                 CLASS, COMPONENT-TECHNOLOGY, CLASS-COMPONENT)
000210*                 ANTES QUE ACMCOVG-COB RODE A JULGAMENTO DE
000220*                 COBERTURA.  GRAVA UMA LINHA POR PENDENCIA NO
000230*                 RELATORIO DE VALIDACAO E FINALIZA COM PASS/FAIL.
000240*    VRS         DATA           ANALISTA    DESCRICAO
000250*    1.0         18/06/1999     FABIO       IMPLANTACAO - 7
000260*                                           CONFERENCIAS DE
000270*                                           INTEGRIDADE REFEREN-
000280*                                           CIAL DA BASE
000290*    1.1         30/09/1998     FABIO       (DATA LANCADA ERRADA
000300*                                           NA VRS 1.0 - VIDE
000310*                                           ERRATA 12/1999)
000320*    1.2         12/12/1999     FABIO       CORRIGIDA A DATA DE
000330*                                           IMPLANTACAO ACIMA
000340*    1.3         03/03/2001     JORGE       Y2K - REVISAO GERAL,
000350*                                           NENHUM CAMPO DE DATA
000360*                                           NESTE PROGRAMA, SEM
000370*                                           IMPACTO
000380*    1.4         22/10/2005     JORGE       AUMENTADO LIMITE DAS
000390*                                           TABELAS EM MEMORIA
000400*                                           (TICKET 1877)
000410*    1.5         15/03/2008     FABIO       ACRESCENTADO CABECALHO
000420*                                           COM DATA/HORA DA
000430*                                           CORRIDA NO RELATORIO
000440*                                           (SOLICITACAO DA
000450*                                           AUDITORIA); PENDENCIAS
000460*                                           4 A 7 PASSAM A MOSTRAR
000470*                                           O PAR COMPLETO DA
000480*                                           CHAVE, NAO SO UM LADO
000490*================================================================*
000500      
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550      
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT COMPONENT-FILE  ASSIGN TO COMPFILE
000590                             ORGANIZATION SEQUENTIAL
000600                             FILE STATUS STATUS-COMPONENT.
000610      
000620     SELECT TECHNOLOGY-FILE ASSIGN TO TECHFILE
000630                             ORGANIZATION SEQUENTIAL
000640                             FILE STATUS STATUS-TECHNOLOGY.
000650      
000660     SELECT CLASS-FILE      ASSIGN TO CLASFILE
000670                             ORGANIZATION SEQUENTIAL
000680                             FILE STATUS STATUS-CLASS.
000690      
000700     SELECT COMP-TECH-FILE  ASSIGN TO CTECFILE
000710                             ORGANIZATION SEQUENTIAL
000720                             FILE STATUS STATUS-COMP-TECH.
000730      
000740     SELECT CLASS-COMP-FILE ASSIGN TO CCMPFILE
000750                             ORGANIZATION SEQUENTIAL
000760                             FILE STATUS STATUS-CLASS-COMP.
000770      
000780     SELECT VALID-RPT       ASSIGN TO VALDFILE
000790                             ORGANIZATION LINE SEQUENTIAL
000800                             FILE STATUS STATUS-VALID-RPT.
000810      
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  COMPONENT-FILE
000850     LABEL RECORD STANDARD
000860     VALUE OF FILE-ID 'component.dat'
000870     RECORD CONTAINS 30 CHARACTERS.
000880 COPY ACMCOMP.
000890      
000900 FD  TECHNOLOGY-FILE
000910     LABEL RECORD STANDARD
000920     VALUE OF FILE-ID 'techcode.dat'
000930     RECORD CONTAINS 32 CHARACTERS.
000940 COPY ACMTECH.
000950      
000960 FD  CLASS-FILE
000970     LABEL RECORD STANDARD
000980     VALUE OF FILE-ID 'class.dat'
000990     RECORD CONTAINS 20 CHARACTERS.
001000 COPY ACMCLAS.
001010      
001020 FD  COMP-TECH-FILE
001030     LABEL RECORD STANDARD
001040     VALUE OF FILE-ID 'comptec.dat'
001050     RECORD CONTAINS 33 CHARACTERS.
001060 COPY ACMCTEC.
001070      
001080 FD  CLASS-COMP-FILE
001090     LABEL RECORD STANDARD
001100     VALUE OF FILE-ID 'classcmp.dat'
001110     RECORD CONTAINS 50 CHARACTERS.
001120 COPY ACMCCMP.
001130      
001140 FD  VALID-RPT
001150     LABEL RECORD OMITTED.
001160*    CAMPO VALID RPT.                                            *
001170 01  REG-VALID-RPT                PIC X(132).
001180      
001190 WORKING-STORAGE SECTION.
001200*    CAMPO DE FILE-STATUS DE COMPONENT.                          *
001210 01  STATUS-COMPONENT            PIC X(02) VALUE SPACE.
001220*    CAMPO DE FILE-STATUS DE TECHNOLOGY.                         *
001230 01  STATUS-TECHNOLOGY           PIC X(02) VALUE SPACE.
001240*    CAMPO DE FILE-STATUS DE CLASS.                              *
001250 01  STATUS-CLASS                PIC X(02) VALUE SPACE.
001260*    CAMPO DE FILE-STATUS DE COMP TECH.                          *
001270 01  STATUS-COMP-TECH            PIC X(02) VALUE SPACE.
001280*    CAMPO DE FILE-STATUS DE CLASS COMP.                         *
001290 01  STATUS-CLASS-COMP           PIC X(02) VALUE SPACE.
001300*    CAMPO DE FILE-STATUS DE VALID RPT.                          *
001310 01  STATUS-VALID-RPT            PIC X(02) VALUE SPACE.
001320      
001330*    CONTADOR DE COMPONENT.                                      *
001340 77  CNT-COMPONENT                PIC 9(04) COMP VALUE ZERO.
001350*    CONTADOR DE TECHNOLOGY.                                     *
001360 77  CNT-TECHNOLOGY               PIC 9(02) COMP VALUE ZERO.
001370*    CONTADOR DE CLASS.                                          *
001380 77  CNT-CLASS                    PIC 9(04) COMP VALUE ZERO.
001390*    CONTADOR DE COMP TECH.                                      *
001400 77  CNT-COMP-TECH                PIC 9(04) COMP VALUE ZERO.
001410*    CONTADOR DE CLASS COMP.                                     *
001420 77  CNT-CLASS-COMP               PIC 9(04) COMP VALUE ZERO.
001430*    INDICE DE PERCURSO DE TC.                                   *
001440 77  IX-TC                        PIC 9(04) COMP VALUE ZERO.
001450*    INDICE DE PERCURSO DE TT.                                   *
001460 77  IX-TT                        PIC 9(02) COMP VALUE ZERO.
001470*    INDICE DE PERCURSO DE CL.                                   *
001480 77  IX-CL                        PIC 9(04) COMP VALUE ZERO.
001490*    INDICE DE PERCURSO DE XT.                                   *
001500 77  IX-XT                        PIC 9(04) COMP VALUE ZERO.
001510*    INDICE DE PERCURSO DE XC.                                   *
001520 77  IX-XC                        PIC 9(04) COMP VALUE ZERO.
001530*    CAMPO DE TRABALHO PARA ISSUE COUNT.                         *
001540 77  WS-ISSUE-COUNT               PIC 9(05) COMP VALUE ZERO.
001550*    CAMPO DE TRABALHO PARA SW ACHEI.                            *
001560 77  WS-SW-ACHEI                  PIC 9 COMP VALUE ZERO.
001570     88  ACHEI-SIM                VALUE 1.
001580     88  ACHEI-NAO                VALUE 0.
001590      
001600*    CAMPO DE TRABALHO PARA RUN TIMESTAMP.                       *
001610 01  WS-RUN-TIMESTAMP             PIC X(20) VALUE SPACE.          VRS-1.5 
001620*    CAMPO DE TRABALHO PARA RUN TS R.                            *
001630 01  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.                      VRS-1.5 
001640*    CAMPO DE TRABALHO PARA RUN DATE PART.                       *
001650     05  WS-RUN-DATE-PART         PIC X(08).                      VRS-1.5 
001660*    CAMPO DE TRABALHO PARA RUN TIME PART.                       *
001670     05  WS-RUN-TIME-PART         PIC X(12).                      VRS-1.5 
001680      
001690*---------------------------------------------------------------*
001700*    CHAVE DE TRABALHO DAS PENDENCIAS 4 A 7 - MONTADA ANTES DE   *
001710*    GRAVAR A LINHA, PARA QUE O RELATORIO MOSTRE O PAR COMPLETO  *
001720*    (COMPONENTE+TECNOLOGIA OU CLASSE+COMPONENTE) E NAO SO O     *
001730*    LADO QUE FALTOU.                                            *
001740*---------------------------------------------------------------*
001750 01  WS-CHAVE-ISSUE               PIC X(52) VALUE SPACE.          VRS-1.5 
001760*    CAMPO DE TRABALHO PARA CHAVE COMP TECH.                     *
001770 01  WS-CHAVE-COMP-TECH REDEFINES WS-CHAVE-ISSUE.                 VRS-1.5 
001780*    CAMPO COMPONENTE.                                           *
001790     05  WCT-COMPONENTE           PIC X(30).                      VRS-1.5 
001800*    CAMPO TECNOLOGIA.                                           *
001810     05  WCT-TECNOLOGIA           PIC X(02).                      VRS-1.5 
001820*    CAMPO FILLER.                                               *
001830     05  FILLER                   PIC X(20).                      VRS-1.5 
001840*    CAMPO DE TRABALHO PARA CHAVE CLASS COMP.                    *
001850 01  WS-CHAVE-CLASS-COMP REDEFINES WS-CHAVE-ISSUE.                VRS-1.5 
001860*    CAMPO CLASSE.                                               *
001870     05  WCC-CLASSE               PIC X(20).                      VRS-1.5 
001880*    CAMPO COMPONENTE.                                           *
001890     05  WCC-COMPONENTE           PIC X(30).                      VRS-1.5 
001900*    CAMPO FILLER.                                               *
001910     05  FILLER                   PIC X(02).                      VRS-1.5 
001920      
001930*    TABELA DE COMPONENT.                                        *
001940 01  TAB-COMPONENT.
001950*    ELEMENTO DA TABELA DE ENTRY.                                *
001960     05  TC-ENTRY OCCURS 2000 TIMES
001970                  PIC X(30).
001980      
001990*    TABELA DE TECHNOLOGY.                                       *
002000 01  TAB-TECHNOLOGY.
002010*    ELEMENTO DA TABELA DE ENTRY.                                *
002020     05  TT-ENTRY OCCURS 8 TIMES
002030                  PIC X(02).
002040      
002050*    TABELA DE CLASS.                                            *
002060 01  TAB-CLASS.
002070*    ELEMENTO DA TABELA DE ENTRY.                                *
002080     05  CL-ENTRY OCCURS 500 TIMES
002090                  PIC X(20).
002100      
002110*    TABELA DE COMP TECH.                                        *
002120 01  TAB-COMP-TECH.
002130*    ELEMENTO DA TABELA DE ENTRY.                                *
002140     05  XT-ENTRY OCCURS 6000 TIMES.
002150*    ELEMENTO DA TABELA DE COMPONENT NOME.                       *
002160         10  XT-COMPONENT-NOME    PIC X(30).
002170*    ELEMENTO DA TABELA DE TECH CODIGO.                          *
002180         10  XT-TECH-CODIGO       PIC X(02).
002190*    ELEMENTO DA TABELA DE TIPO APLIC.                           *
002200         10  XT-TIPO-APLIC        PIC X(01).
002210      
002220*    TABELA DE CLASS COMP.                                       *
002230 01  TAB-CLASS-COMP.
002240*    ELEMENTO DA TABELA DE ENTRY.                                *
002250     05  XC-ENTRY OCCURS 6000 TIMES.
002260*    ELEMENTO DA TABELA DE CLASS NOME.                           *
002270         10  XC-CLASS-NOME        PIC X(20).
002280*    ELEMENTO DA TABELA DE COMPONENT NOME.                       *
002290         10  XC-COMPONENT-NOME    PIC X(30).
002300      
002310*    CAMPO DETAIL.                                               *
002320 01  ISSUE-DETAIL.
002330*    CAMPO CHECK.                                                *
002340     05  ID-CHECK                 PIC 9(01).
002350*    CAMPO FILLER.                                               *
002360     05  FILLER                   PIC X(02) VALUE SPACE.
002370*    CAMPO DESCRICAO.                                            *
002380     05  ID-DESCRICAO             PIC X(46).
002390*    CAMPO FILLER.                                               *
002400     05  FILLER                   PIC X(02) VALUE SPACE.
002410*    CAMPO CHAVE.                                                *
002420     05  ID-CHAVE                 PIC X(52).
002430*    CAMPO FILLER.                                               *
002440     05  FILLER                   PIC X(29) VALUE SPACE.
002450      
002460*    CAMPO SUMARIO VALID.                                        *
002470 01  CABE-SUMARIO-VALID.                                          VRS-1.5 
002480*    CAMPO FILLER.                                               *
002490     05  FILLER                   PIC X(20) VALUE                 VRS-1.5 
002500         'ACMVALID-COB - RUN '.                                   VRS-1.5 
002510*    CAMPO SUMARIO TS.                                           *
002520     05  CABE-SUMARIO-TS          PIC X(20).                      VRS-1.5 
002530*    CAMPO FILLER.                                               *
002540     05  FILLER                   PIC X(92) VALUE SPACE.
002550      
002560*    CAMPO PASS.                                                 *
002570 01  TRAILER-PASS.
002580*    CAMPO FILLER.                                               *
002590     05  FILLER                   PIC X(132) VALUE
002600         'VALIDATION PASSED'.
002610      
002620*    CAMPO FAIL.                                                 *
002630 01  TRAILER-FAIL.
002640*    CAMPO FILLER.                                               *
002650     05  FILLER                   PIC X(20) VALUE
002660         'VALIDATION FAILED - '.
002670*    CAMPO COUNT.                                                *
002680     05  TF-COUNT                 PIC ZZZZ9.
002690*    CAMPO FILLER.                                               *
002700     05  FILLER                   PIC X(09) VALUE ' ISSUE(S)'.
002710*    CAMPO FILLER.                                               *
002720     05  FILLER                   PIC X(98) VALUE SPACE.
002730      
002740 PROCEDURE DIVISION.
002750      
002760*================================================================*
002770*    ROTINA 0000-INICIO DA ROTINA PRINCIPAL, QUE COORDENA TODAS  *
002780*    AS FASES DO PROCESSAMENTO.                                  *
002790*================================================================*
002800 0000-INICIO.
002810*    RECEBE WS-RUN-TIMESTAMP FROM SYSIN VRS-1.5                  *
002820     ACCEPT WS-RUN-TIMESTAMP FROM SYSIN                           VRS-1.5 
002830*    EXECUTA A SUB-ROTINA 0100-CARGA-COMPONENT ATE A SAIDA.      *
002840     PERFORM 0100-CARGA-COMPONENT  THRU 0100-CARGA-COMPONENT-EXIT
002850*    EXECUTA A SUB-ROTINA 0200-CARGA-TECHNOLOGY ATE A SAIDA.     *
002860     PERFORM 0200-CARGA-TECHNOLOGY THRU 0200-CARGA-TECHNOLOGY-EXIT
002870*    EXECUTA A SUB-ROTINA 0300-CARGA-CLASS ATE A SAIDA.          *
002880     PERFORM 0300-CARGA-CLASS      THRU 0300-CARGA-CLASS-EXIT
002890*    EXECUTA A SUB-ROTINA 0400-CARGA-COMP-TECH ATE A SAIDA.      *
002900     PERFORM 0400-CARGA-COMP-TECH  THRU 0400-CARGA-COMP-TECH-EXIT
002910*    EXECUTA A SUB-ROTINA 0500-CARGA-CLASS-COMP ATE A SAIDA.     *
002920     PERFORM 0500-CARGA-CLASS-COMP THRU 0500-CARGA-CLASS-COMP-EXIT
002930*    ABRE PARA GRAVACAO: VALID-RPT                               *
002940     OPEN OUTPUT VALID-RPT
002950*    TESTA A CONDICAO: STATUS-VALID-RPT NOT = '00'               *
002960     IF STATUS-VALID-RPT NOT = '00'
002970*    EXIBE NO CONSOLE: 'ACMVALID-COB - ERRO ABERTURA VALID-RPT ' *
002980        DISPLAY 'ACMVALID-COB - ERRO ABERTURA VALID-RPT '
002990                STATUS-VALID-RPT
003000*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003010        STOP RUN
003020     END-IF
003030*    PASSA WS-RUN-TIMESTAMP PARA O CAMPO CABE-SUMARIO-TS VRS-1.5 *
003040     MOVE WS-RUN-TIMESTAMP TO CABE-SUMARIO-TS                     VRS-1.5 
003050     WRITE REG-VALID-RPT FROM CABE-SUMARIO-VALID AFTER 1          VRS-1.5 
003060*    EXECUTA A SUB-ROTINA 0610-CHECK1-COMPONENTE-SEM-TEC.        *
003070     PERFORM 0610-CHECK1-COMPONENTE-SEM-TEC
003080             THRU 0610-CHECK1-COMPONENTE-SEM-TEC-EXIT
003090*    EXECUTA A SUB-ROTINA 0620-CHECK2-COMPONENTE-SEM-CLASSE.     *
003100     PERFORM 0620-CHECK2-COMPONENTE-SEM-CLASSE
003110             THRU 0620-CHECK2-COMPONENTE-SEM-CLASSE-EXIT
003120*    EXECUTA A SUB-ROTINA 0630-CHECK3-CLASSE-SEM-COMPONENTE.     *
003130     PERFORM 0630-CHECK3-CLASSE-SEM-COMPONENTE
003140             THRU 0630-CHECK3-CLASSE-SEM-COMPONENTE-EXIT
003150     PERFORM 0640-CHECK4-COMPTEC-COMPONENTE-INVALIDO
003160             THRU 0640-CHECK4-COMPTEC-COMPONENTE-INVALIDO-EXIT
003170     PERFORM 0650-CHECK5-COMPTEC-TECNOLOGIA-INVALIDA
003180             THRU 0650-CHECK5-COMPTEC-TECNOLOGIA-INVALIDA-EXIT
003190*    EXECUTA A SUB-ROTINA 0660-CHECK6-CLASSCOMP-CLASSE-INVALIDA. *
003200     PERFORM 0660-CHECK6-CLASSCOMP-CLASSE-INVALIDA
003210             THRU 0660-CHECK6-CLASSCOMP-CLASSE-INVALIDA-EXIT
003220     PERFORM 0670-CHECK7-CLASSCOMP-COMPONENTE-INVALIDO
003230             THRU 0670-CHECK7-CLASSCOMP-COMPONENTE-INVALIDO-EXIT
003240*    EXECUTA A SUB-ROTINA 0690-GRAVA-TRAILER ATE A SAIDA.        *
003250     PERFORM 0690-GRAVA-TRAILER THRU 0690-GRAVA-TRAILER-EXIT
003260*    ENCERRA O(S) ARQUIVO(S): VALID-RPT                          *
003270     CLOSE VALID-RPT
003280     DISPLAY 'ACMVALID-COB - PENDENCIAS ENCONTRADAS..: '
003290             WS-ISSUE-COUNT
003300*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003310     STOP RUN.
003320      
003330*================================================================*
003340*    0100 A 0500 - CARGA DAS CINCO TABELAS DA BASE DE REGRAS EM  *
003350*    MEMORIA.  MESMO ESQUEMA DE CARGA USADO EM ACMCOVG-COB.      *
003360*================================================================*
003370 0100-CARGA-COMPONENT.
003380*    ABRE O MESTRE DE COMPONENTES SOMENTE PARA LEITURA           *
003390     OPEN INPUT COMPONENT-FILE
003400*    TESTA A CONDICAO: STATUS-COMPONENT NOT = '00'               *
003410     IF STATUS-COMPONENT NOT = '00'
003420        DISPLAY 'ACMVALID-COB - ERRO ABERTURA COMPONENT-FILE '
003430                STATUS-COMPONENT
003440*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003450        STOP RUN
003460     END-IF.
003470      
003480*    LACO SEQUENCIAL - UM REGISTRO POR ITERACAO, ATE O AT END    *
003490*    FECHAR O ARQUIVO E DESVIAR PARA A ROTINA DE SAIDA.          *
003500 0110-LE-COMPONENT.
003510*    LE O PROXIMO REGISTRO DE COMPONENT-FILE                     *
003520     READ COMPONENT-FILE
003530         AT END
003540*    FIM DE ARQUIVO - NAO HA MAIS COMPONENTES A CARREGAR         *
003550             GO TO 0100-CARGA-COMPONENT-EXIT
003560     END-READ
003570*    ACUMULA NA TABELA EM MEMORIA O NOME DO COMPONENTE LIDO      *
003580     ADD 1 TO CNT-COMPONENT
003590*    PASSA COMPONENT-NOME PARA O CAMPO TC-ENTRY (CNT-COMPONENT)  *
003600     MOVE COMPONENT-NOME TO TC-ENTRY (CNT-COMPONENT)
003610*    VOLTA E LE O PROXIMO REGISTRO                               *
003620     GO TO 0110-LE-COMPONENT.
003630      
003640*================================================================*
003650*    ROTINA 0100-CARGA-COMPONENT-EXIT DE CARGA, QUE LE O ARQUIVO *
003660*    INDICADO PARA A TABELA EM MEMORIA.                          *
003670*================================================================*
003680 0100-CARGA-COMPONENT-EXIT.
003690*    ENCERRA O(S) ARQUIVO(S): COMPONENT-FILE                     *
003700     CLOSE COMPONENT-FILE
003710     EXIT.
003720      
003730*================================================================*
003740*    ROTINA 0200-CARGA-TECHNOLOGY DE CARGA, QUE LE O ARQUIVO     *
003750*    INDICADO PARA A TABELA EM MEMORIA.                          *
003760*================================================================*
003770 0200-CARGA-TECHNOLOGY.
003780*    ABRE O MESTRE DE TECNOLOGIAS (NO MAXIMO 8 LINHAS) SOMENTE   *
003790*    PARA LEITURA                                                *
003800     OPEN INPUT TECHNOLOGY-FILE
003810*    TESTA A CONDICAO: STATUS-TECHNOLOGY NOT = '00'              *
003820     IF STATUS-TECHNOLOGY NOT = '00'
003830        DISPLAY 'ACMVALID-COB - ERRO ABERTURA TECHNOLOGY-FILE '
003840                STATUS-TECHNOLOGY
003850*    ENCERRA O PROCESSAMENTO DO JOB.                             *
003860        STOP RUN
003870     END-IF.
003880      
003890*    LACO SEQUENCIAL - CODIGO E DOMINIO DE CADA TECNOLOGIA, NA   *
003900*    ORDEM EM QUE CONSTAM NO MESTRE.                             *
003910 0210-LE-TECHNOLOGY.
003920*    LE O PROXIMO REGISTRO DE TECHNOLOGY-FILE                    *
003930     READ TECHNOLOGY-FILE
003940         AT END
003950*    FIM DE ARQUIVO - AS TECNOLOGIAS JA ESTAO EM TT-ENTRY        *
003960             GO TO 0200-CARGA-TECHNOLOGY-EXIT
003970     END-READ
003980*    GRAVA CODIGO E DOMINIO NA POSICAO CORRENTE DA TABELA        *
003990     ADD 1 TO CNT-TECHNOLOGY
004000*    PASSA TECH-CODIGO PARA O CAMPO TT-ENTRY (CNT-TECHNOLOGY)    *
004010     MOVE TECH-CODIGO TO TT-ENTRY (CNT-TECHNOLOGY)
004020*    VOLTA E LE O PROXIMO REGISTRO                               *
004030     GO TO 0210-LE-TECHNOLOGY.
004040      
004050*================================================================*
004060*    ROTINA 0200-CARGA-TECHNOLOGY-EXIT DE CARGA, QUE LE O ARQUIVO*
004070*    INDICADO PARA A TABELA EM MEMORIA.                          *
004080*================================================================*
004090 0200-CARGA-TECHNOLOGY-EXIT.
004100*    ENCERRA O(S) ARQUIVO(S): TECHNOLOGY-FILE                    *
004110     CLOSE TECHNOLOGY-FILE
004120     EXIT.
004130      
004140*================================================================*
004150*    ROTINA 0300-CARGA-CLASS DE CARGA, QUE LE O ARQUIVO INDICADO *
004160*    PARA A TABELA EM MEMORIA.                                   *
004170*================================================================*
004180 0300-CARGA-CLASS.
004190*    ABRE O MESTRE DE CLASSES DE ATIVO SOMENTE PARA LEITURA      *
004200     OPEN INPUT CLASS-FILE
004210*    TESTA A CONDICAO: STATUS-CLASS NOT = '00'                   *
004220     IF STATUS-CLASS NOT = '00'
004230*    EXIBE NO CONSOLE: 'ACMVALID-COB - ERRO ABERTURA CLASS-FILE '*
004240        DISPLAY 'ACMVALID-COB - ERRO ABERTURA CLASS-FILE '
004250                STATUS-CLASS
004260*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004270        STOP RUN
004280     END-IF.
004290      
004300*    LACO SEQUENCIAL - UMA LINHA POR CLASSE DE ATIVO CADASTRADA. *
004310 0310-LE-CLASS.
004320*    LE O PROXIMO REGISTRO DE CLASS-FILE                         *
004330     READ CLASS-FILE
004340         AT END
004350*    FIM DE ARQUIVO - TODAS AS CLASSES JA ESTAO EM CL-ENTRY      *
004360             GO TO 0300-CARGA-CLASS-EXIT
004370     END-READ
004380*    ACUMULA NA TABELA EM MEMORIA O NOME DA CLASSE LIDA          *
004390     ADD 1 TO CNT-CLASS
004400*    PASSA CLASS-NOME PARA O CAMPO CL-ENTRY (CNT-CLASS)          *
004410     MOVE CLASS-NOME TO CL-ENTRY (CNT-CLASS)
004420*    VOLTA E LE O PROXIMO REGISTRO                               *
004430     GO TO 0310-LE-CLASS.
004440      
004450*================================================================*
004460*    ROTINA 0300-CARGA-CLASS-EXIT DE CARGA, QUE LE O ARQUIVO     *
004470*    INDICADO PARA A TABELA EM MEMORIA.                          *
004480*================================================================*
004490 0300-CARGA-CLASS-EXIT.
004500*    ENCERRA O(S) ARQUIVO(S): CLASS-FILE                         *
004510     CLOSE CLASS-FILE
004520     EXIT.
004530      
004540*================================================================*
004550*    ROTINA 0400-CARGA-COMP-TECH DE CARGA, QUE LE O ARQUIVO      *
004560*    INDICADO PARA A TABELA EM MEMORIA.                          *
004570*================================================================*
004580 0400-CARGA-COMP-TECH.
004590*    ABRE A JUNCAO COMPONENTE X TECNOLOGIA SOMENTE PARA LEITURA  *
004600     OPEN INPUT COMP-TECH-FILE
004610*    TESTA A CONDICAO: STATUS-COMP-TECH NOT = '00'               *
004620     IF STATUS-COMP-TECH NOT = '00'
004630        DISPLAY 'ACMVALID-COB - ERRO ABERTURA COMP-TECH-FILE '
004640                STATUS-COMP-TECH
004650*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004660        STOP RUN
004670     END-IF.
004680      
004690*    LACO SEQUENCIAL - UMA LINHA POR PAR COMPONENTE X TECNOLOGIA,*
004700*    COM O INDICADOR P (PRIMARIA) OU S (SECUNDARIA).             *
004710 0410-LE-COMP-TECH.
004720*    LE O PROXIMO REGISTRO DE COMP-TECH-FILE                     *
004730     READ COMP-TECH-FILE
004740         AT END
004750*    FIM DE ARQUIVO - JUNCAO COMPONENTE X TECNOLOGIA COMPLETA    *
004760             GO TO 0400-CARGA-COMP-TECH-EXIT
004770     END-READ
004780*    GRAVA O PAR (COMPONENTE, TECNOLOGIA, TIPO) NA TABELA        *
004790*    XT-ENTRY                                                    *
004800     ADD 1 TO CNT-COMP-TECH
004810     MOVE CT-COMPONENT-NOME TO XT-COMPONENT-NOME (CNT-COMP-TECH)
004820*    PASSA CT-TECH-CODIGO PARA O CAMPO XT-TECH-CODIGO (CNT-CO... *
004830     MOVE CT-TECH-CODIGO    TO XT-TECH-CODIGO    (CNT-COMP-TECH)
004840*    PASSA CT-TIPO-APLIC PARA O CAMPO XT-TIPO-APLIC (CNT-COM...  *
004850     MOVE CT-TIPO-APLIC     TO XT-TIPO-APLIC     (CNT-COMP-TECH)
004860*    VOLTA E LE O PROXIMO REGISTRO                               *
004870     GO TO 0410-LE-COMP-TECH.
004880      
004890*================================================================*
004900*    ROTINA 0400-CARGA-COMP-TECH-EXIT DE CARGA, QUE LE O ARQUIVO *
004910*    INDICADO PARA A TABELA EM MEMORIA.                          *
004920*================================================================*
004930 0400-CARGA-COMP-TECH-EXIT.
004940*    ENCERRA O(S) ARQUIVO(S): COMP-TECH-FILE                     *
004950     CLOSE COMP-TECH-FILE
004960     EXIT.
004970      
004980*================================================================*
004990*    ROTINA 0500-CARGA-CLASS-COMP DE CARGA, QUE LE O ARQUIVO     *
005000*    INDICADO PARA A TABELA EM MEMORIA.                          *
005010*================================================================*
005020 0500-CARGA-CLASS-COMP.
005030*    ABRE A JUNCAO CLASSE X COMPONENTE SOMENTE PARA LEITURA      *
005040     OPEN INPUT CLASS-COMP-FILE
005050*    TESTA A CONDICAO: STATUS-CLASS-COMP NOT = '00'              *
005060     IF STATUS-CLASS-COMP NOT = '00'
005070        DISPLAY 'ACMVALID-COB - ERRO ABERTURA CLASS-COMP-FILE '
005080                STATUS-CLASS-COMP
005090*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005100        STOP RUN
005110     END-IF.
005120      
005130*    LACO SEQUENCIAL - UMA LINHA POR PAR CLASSE X COMPONENTE, OU *
005140*    SEJA, QUAIS COMPONENTES PERTENCEM A CADA CLASSE DE ATIVO.   *
005150 0510-LE-CLASS-COMP.
005160*    LE O PROXIMO REGISTRO DE CLASS-COMP-FILE                    *
005170     READ CLASS-COMP-FILE
005180         AT END
005190*    FIM DE ARQUIVO - JUNCAO CLASSE X COMPONENTE COMPLETA        *
005200             GO TO 0500-CARGA-CLASS-COMP-EXIT
005210     END-READ
005220*    GRAVA O PAR (CLASSE, COMPONENTE) NA TABELA XC-ENTRY         *
005230     ADD 1 TO CNT-CLASS-COMP
005240*    PASSA CC-CLASS-NOME PARA O CAMPO XC-CLASS-NOME (CNT-CLA...  *
005250     MOVE CC-CLASS-NOME     TO XC-CLASS-NOME     (CNT-CLASS-COMP)
005260     MOVE CC-COMPONENT-NOME TO XC-COMPONENT-NOME (CNT-CLASS-COMP)
005270*    VOLTA E LE O PROXIMO REGISTRO                               *
005280     GO TO 0510-LE-CLASS-COMP.
005290      
005300*================================================================*
005310*    ROTINA 0500-CARGA-CLASS-COMP-EXIT DE CARGA, QUE LE O ARQUIVO*
005320*    INDICADO PARA A TABELA EM MEMORIA.                          *
005330*================================================================*
005340 0500-CARGA-CLASS-COMP-EXIT.
005350*    ENCERRA O(S) ARQUIVO(S): CLASS-COMP-FILE                    *
005360     CLOSE CLASS-COMP-FILE
005370     EXIT.
005380      
005390*================================================================*
005400*    CONFERENCIA 1 - COMPONENTE SEM NENHUMA TECNOLOGIA ACIONADA  *
005410*================================================================*
005420 0610-CHECK1-COMPONENTE-SEM-TEC.
005430*    PASSA 1 PARA O CAMPO IX-TC.                                 *
005440     MOVE 1 TO IX-TC.
005450      
005460*================================================================*
005470*    ROTINA 0612-PROXIMO-COMPONENTE DE AVANCO NA TABELA, PASSANDO*
005480*    PARA O PROXIMO ELEMENTO A SER TRATADO.                      *
005490*================================================================*
005500 0612-PROXIMO-COMPONENTE.
005510*    TESTA A CONDICAO: IX-TC > CNT-COMPONENT                     *
005520     IF IX-TC > CNT-COMPONENT
005530*    DESVIA PARA 0610-CHECK1-COMPONENTE-SEM-TEC-EXIT             *
005540        GO TO 0610-CHECK1-COMPONENTE-SEM-TEC-EXIT
005550     END-IF
005560*    LIGA O INDICADOR ACHEI-NAO                                  *
005570     SET ACHEI-NAO TO TRUE
005580*    PASSA 1 PARA O CAMPO IX-XT                                  *
005590     MOVE 1 TO IX-XT
005600*    EXECUTA A SUB-ROTINA 0614-PROCURA-EM-COMPTEC.               *
005610     PERFORM 0614-PROCURA-EM-COMPTEC
005620             THRU 0614-PROCURA-EM-COMPTEC-EXIT
005630             UNTIL IX-XT > CNT-COMP-TECH OR ACHEI-SIM
005640*    TESTA A CONDICAO: ACHEI-NAO                                 *
005650     IF ACHEI-NAO
005660*    PASSA 1 PARA O CAMPO ID-CHECK                               *
005670        MOVE 1 TO ID-CHECK
005680*    PASSA 'COMPONENTE SEM TECNOL... PARA O CAMPO ID-DESCRICAO   *
005690        MOVE 'COMPONENTE SEM TECNOLOGIA ACIONADA' TO ID-DESCRICAO
005700*    PASSA TC-ENTRY (IX-TC) PARA O CAMPO ID-CHAVE                *
005710        MOVE TC-ENTRY (IX-TC) TO ID-CHAVE
005720*    EXECUTA A SUB-ROTINA 0680-GRAVA-ISSUE ATE A SAIDA.          *
005730        PERFORM 0680-GRAVA-ISSUE THRU 0680-GRAVA-ISSUE-EXIT
005740     END-IF
005750*    ACUMULA 1 EM IX-TC                                          *
005760     ADD 1 TO IX-TC
005770*    DESVIA PARA 0612-PROXIMO-COMPONENTE.                        *
005780     GO TO 0612-PROXIMO-COMPONENTE.
005790      
005800*================================================================*
005810*    ROTINA 0614-PROCURA-EM-COMPTEC DE PESQUISA NA TABELA EM     *
005820*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
005830*================================================================*
005840 0614-PROCURA-EM-COMPTEC.
005850     IF XT-COMPONENT-NOME (IX-XT) = TC-ENTRY (IX-TC)
005860*    LIGA O INDICADOR ACHEI-SIM                                  *
005870        SET ACHEI-SIM TO TRUE
005880     END-IF
005890*    ACUMULA 1 EM IX-XT.                                         *
005900     ADD 1 TO IX-XT.
005910*================================================================*
005920*    ROTINA 0614-PROCURA-EM-COMPTEC-EXIT DE PESQUISA NA TABELA EM*
005930*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
005940*================================================================*
005950 0614-PROCURA-EM-COMPTEC-EXIT.
005960     EXIT.
005970      
005980*================================================================*
005990*    ROTINA 0610-CHECK1-COMPONENTE-SEM-TEC-EXIT AUXILIAR DESTA   *
006000*    FASE DO PROCESSAMENTO, CONFORME DESCRITO NO NOME DO         *
006010*    PARAGRAFO.                                                  *
006020*================================================================*
006030 0610-CHECK1-COMPONENTE-SEM-TEC-EXIT.
006040     EXIT.
006050      
006060*================================================================*
006070*    CONFERENCIA 2 - COMPONENTE NAO ASSOCIADO A NENHUMA CLASSE   *
006080*================================================================*
006090 0620-CHECK2-COMPONENTE-SEM-CLASSE.
006100*    PASSA 1 PARA O CAMPO IX-TC.                                 *
006110     MOVE 1 TO IX-TC.
006120      
006130*================================================================*
006140*    ROTINA 0622-PROXIMO-COMPONENTE DE AVANCO NA TABELA, PASSANDO*
006150*    PARA O PROXIMO ELEMENTO A SER TRATADO.                      *
006160*================================================================*
006170 0622-PROXIMO-COMPONENTE.
006180*    TESTA A CONDICAO: IX-TC > CNT-COMPONENT                     *
006190     IF IX-TC > CNT-COMPONENT
006200*    DESVIA PARA 0620-CHECK2-COMPONENTE-SEM-CLASSE-EXIT          *
006210        GO TO 0620-CHECK2-COMPONENTE-SEM-CLASSE-EXIT
006220     END-IF
006230*    LIGA O INDICADOR ACHEI-NAO                                  *
006240     SET ACHEI-NAO TO TRUE
006250*    PASSA 1 PARA O CAMPO IX-XC                                  *
006260     MOVE 1 TO IX-XC
006270*    EXECUTA A SUB-ROTINA 0624-PROCURA-EM-CLASSCOMP.             *
006280     PERFORM 0624-PROCURA-EM-CLASSCOMP
006290             THRU 0624-PROCURA-EM-CLASSCOMP-EXIT
006300             UNTIL IX-XC > CNT-CLASS-COMP OR ACHEI-SIM
006310*    TESTA A CONDICAO: ACHEI-NAO                                 *
006320     IF ACHEI-NAO
006330*    PASSA 2 PARA O CAMPO ID-CHECK                               *
006340        MOVE 2 TO ID-CHECK
006350*    PASSA 'COMPONENTE NAO ASSOCI... PARA O CAMPO ID-DESCRICAO   *
006360        MOVE 'COMPONENTE NAO ASSOCIADO A CLASSE' TO ID-DESCRICAO
006370*    PASSA TC-ENTRY (IX-TC) PARA O CAMPO ID-CHAVE                *
006380        MOVE TC-ENTRY (IX-TC) TO ID-CHAVE
006390*    EXECUTA A SUB-ROTINA 0680-GRAVA-ISSUE ATE A SAIDA.          *
006400        PERFORM 0680-GRAVA-ISSUE THRU 0680-GRAVA-ISSUE-EXIT
006410     END-IF
006420*    ACUMULA 1 EM IX-TC                                          *
006430     ADD 1 TO IX-TC
006440*    DESVIA PARA 0622-PROXIMO-COMPONENTE.                        *
006450     GO TO 0622-PROXIMO-COMPONENTE.
006460      
006470*================================================================*
006480*    ROTINA 0624-PROCURA-EM-CLASSCOMP DE PESQUISA NA TABELA EM   *
006490*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
006500*================================================================*
006510 0624-PROCURA-EM-CLASSCOMP.
006520     IF XC-COMPONENT-NOME (IX-XC) = TC-ENTRY (IX-TC)
006530*    LIGA O INDICADOR ACHEI-SIM                                  *
006540        SET ACHEI-SIM TO TRUE
006550     END-IF
006560*    ACUMULA 1 EM IX-XC.                                         *
006570     ADD 1 TO IX-XC.
006580*================================================================*
006590*    ROTINA 0624-PROCURA-EM-CLASSCOMP-EXIT DE PESQUISA NA TABELA *
006600*    EM MEMORIA, MARCANDO O INDICADOR DE ACHOU.                  *
006610*================================================================*
006620 0624-PROCURA-EM-CLASSCOMP-EXIT.
006630     EXIT.
006640      
006650*================================================================*
006660*    ROTINA 0620-CHECK2-COMPONENTE-SEM-CLASSE-EXIT AUXILIAR DESTA*
006670*    FASE DO PROCESSAMENTO, CONFORME DESCRITO NO NOME DO         *
006680*    PARAGRAFO.                                                  *
006690*================================================================*
006700 0620-CHECK2-COMPONENTE-SEM-CLASSE-EXIT.
006710     EXIT.
006720      
006730*================================================================*
006740*    CONFERENCIA 3 - CLASSE SEM NENHUM COMPONENTE                *
006750*================================================================*
006760 0630-CHECK3-CLASSE-SEM-COMPONENTE.
006770*    PASSA 1 PARA O CAMPO IX-CL.                                 *
006780     MOVE 1 TO IX-CL.
006790      
006800*================================================================*
006810*    ROTINA 0632-PROXIMA-CLASSE DE AVANCO NA TABELA, PASSANDO    *
006820*    PARA O PROXIMO ELEMENTO A SER TRATADO.                      *
006830*================================================================*
006840 0632-PROXIMA-CLASSE.
006850*    TESTA A CONDICAO: IX-CL > CNT-CLASS                         *
006860     IF IX-CL > CNT-CLASS
006870*    DESVIA PARA 0630-CHECK3-CLASSE-SEM-COMPONENTE-EXIT          *
006880        GO TO 0630-CHECK3-CLASSE-SEM-COMPONENTE-EXIT
006890     END-IF
006900*    LIGA O INDICADOR ACHEI-NAO                                  *
006910     SET ACHEI-NAO TO TRUE
006920*    PASSA 1 PARA O CAMPO IX-XC                                  *
006930     MOVE 1 TO IX-XC
006940*    EXECUTA A SUB-ROTINA 0634-PROCURA-CLASSE-EM-CLASSCOMP.      *
006950     PERFORM 0634-PROCURA-CLASSE-EM-CLASSCOMP
006960             THRU 0634-PROCURA-CLASSE-EM-CLASSCOMP-EXIT
006970             UNTIL IX-XC > CNT-CLASS-COMP OR ACHEI-SIM
006980*    TESTA A CONDICAO: ACHEI-NAO                                 *
006990     IF ACHEI-NAO
007000*    PASSA 3 PARA O CAMPO ID-CHECK                               *
007010        MOVE 3 TO ID-CHECK
007020*    PASSA 'CLASSE SEM NENHUM COM... PARA O CAMPO ID-DESCRICAO   *
007030        MOVE 'CLASSE SEM NENHUM COMPONENTE' TO ID-DESCRICAO
007040*    PASSA CL-ENTRY (IX-CL) PARA O CAMPO ID-CHAVE                *
007050        MOVE CL-ENTRY (IX-CL) TO ID-CHAVE
007060*    EXECUTA A SUB-ROTINA 0680-GRAVA-ISSUE ATE A SAIDA.          *
007070        PERFORM 0680-GRAVA-ISSUE THRU 0680-GRAVA-ISSUE-EXIT
007080     END-IF
007090*    ACUMULA 1 EM IX-CL                                          *
007100     ADD 1 TO IX-CL
007110*    DESVIA PARA 0632-PROXIMA-CLASSE.                            *
007120     GO TO 0632-PROXIMA-CLASSE.
007130      
007140*================================================================*
007150*    ROTINA 0634-PROCURA-CLASSE-EM-CLASSCOMP DE PESQUISA NA      *
007160*    TABELA EM MEMORIA, MARCANDO O INDICADOR DE ACHOU.           *
007170*================================================================*
007180 0634-PROCURA-CLASSE-EM-CLASSCOMP.
007190*    TESTA A CONDICAO: XC-CLASS-NOME (IX-XC) = CL-ENTRY (IX-CL)  *
007200     IF XC-CLASS-NOME (IX-XC) = CL-ENTRY (IX-CL)
007210*    LIGA O INDICADOR ACHEI-SIM                                  *
007220        SET ACHEI-SIM TO TRUE
007230     END-IF
007240*    ACUMULA 1 EM IX-XC.                                         *
007250     ADD 1 TO IX-XC.
007260*================================================================*
007270*    ROTINA 0634-PROCURA-CLASSE-EM-CLASSCOMP-EXIT DE PESQUISA NA *
007280*    TABELA EM MEMORIA, MARCANDO O INDICADOR DE ACHOU.           *
007290*================================================================*
007300 0634-PROCURA-CLASSE-EM-CLASSCOMP-EXIT.
007310     EXIT.
007320      
007330*================================================================*
007340*    ROTINA 0630-CHECK3-CLASSE-SEM-COMPONENTE-EXIT AUXILIAR DESTA*
007350*    FASE DO PROCESSAMENTO, CONFORME DESCRITO NO NOME DO         *
007360*    PARAGRAFO.                                                  *
007370*================================================================*
007380 0630-CHECK3-CLASSE-SEM-COMPONENTE-EXIT.
007390     EXIT.
007400      
007410*================================================================*
007420*    CONFERENCIA 4 - COMPONENT-TECHNOLOGY REFERENCIANDO          *
007430*    COMPONENTE DESCONHECIDO                                     *
007440*================================================================*
007450 0640-CHECK4-COMPTEC-COMPONENTE-INVALIDO.
007460*    PASSA 1 PARA O CAMPO IX-XT.                                 *
007470     MOVE 1 TO IX-XT.
007480      
007490*================================================================*
007500*    ROTINA 0642-PROXIMO-COMPTEC DE AVANCO NA TABELA, PASSANDO   *
007510*    PARA O PROXIMO ELEMENTO A SER TRATADO.                      *
007520*================================================================*
007530 0642-PROXIMO-COMPTEC.
007540*    TESTA A CONDICAO: IX-XT > CNT-COMP-TECH                     *
007550     IF IX-XT > CNT-COMP-TECH
007560*    DESVIA PARA 0640-CHECK4-COMPTEC-COMPONENTE-INVALIDO-EXIT    *
007570        GO TO 0640-CHECK4-COMPTEC-COMPONENTE-INVALIDO-EXIT
007580     END-IF
007590*    LIGA O INDICADOR ACHEI-NAO                                  *
007600     SET ACHEI-NAO TO TRUE
007610*    PASSA 1 PARA O CAMPO IX-TC                                  *
007620     MOVE 1 TO IX-TC
007630*    EXECUTA A SUB-ROTINA 0644-PROCURA-COMPONENTE.               *
007640     PERFORM 0644-PROCURA-COMPONENTE
007650             THRU 0644-PROCURA-COMPONENTE-EXIT
007660             UNTIL IX-TC > CNT-COMPONENT OR ACHEI-SIM
007670*    TESTA A CONDICAO: ACHEI-NAO                                 *
007680     IF ACHEI-NAO
007690*    PASSA 4 PARA O CAMPO ID-CHECK                               *
007700        MOVE 4 TO ID-CHECK
007710        MOVE 'COMPTECH COM COMPONENTE DESCONHECIDO'
007720                TO ID-DESCRICAO                                   VRS-1.5 
007730*    PASSA SPACE PARA O CAMPO WS-CHAVE-ISSUE VRS-1.5             *
007740        MOVE SPACE TO WS-CHAVE-ISSUE                              VRS-1.5 
007750        MOVE XT-COMPONENT-NOME (IX-XT) TO WCT-COMPONENTE          VRS-1.5 
007760        MOVE XT-TECH-CODIGO    (IX-XT) TO WCT-TECNOLOGIA          VRS-1.5 
007770*    PASSA WS-CHAVE-ISSUE PARA O CAMPO ID-CHAVE VRS-1.5          *
007780        MOVE WS-CHAVE-ISSUE TO ID-CHAVE                           VRS-1.5 
007790*    EXECUTA A SUB-ROTINA 0680-GRAVA-ISSUE ATE A SAIDA.          *
007800        PERFORM 0680-GRAVA-ISSUE THRU 0680-GRAVA-ISSUE-EXIT
007810     END-IF
007820*    ACUMULA 1 EM IX-XT                                          *
007830     ADD 1 TO IX-XT
007840*    DESVIA PARA 0642-PROXIMO-COMPTEC.                           *
007850     GO TO 0642-PROXIMO-COMPTEC.
007860      
007870*================================================================*
007880*    ROTINA 0644-PROCURA-COMPONENTE DE PESQUISA NA TABELA EM     *
007890*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
007900*================================================================*
007910 0644-PROCURA-COMPONENTE.
007920     IF TC-ENTRY (IX-TC) = XT-COMPONENT-NOME (IX-XT)
007930*    LIGA O INDICADOR ACHEI-SIM                                  *
007940        SET ACHEI-SIM TO TRUE
007950     END-IF
007960*    ACUMULA 1 EM IX-TC.                                         *
007970     ADD 1 TO IX-TC.
007980*================================================================*
007990*    ROTINA 0644-PROCURA-COMPONENTE-EXIT DE PESQUISA NA TABELA EM*
008000*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
008010*================================================================*
008020 0644-PROCURA-COMPONENTE-EXIT.
008030     EXIT.
008040      
008050*================================================================*
008060*    ROTINA 0640-CHECK4-COMPTEC-COMPONENTE-INVALIDO-EXIT AUXILIAR*
008070*    DESTA FASE DO PROCESSAMENTO, CONFORME DESCRITO NO NOME DO   *
008080*    PARAGRAFO.                                                  *
008090*================================================================*
008100 0640-CHECK4-COMPTEC-COMPONENTE-INVALIDO-EXIT.
008110     EXIT.
008120      
008130*================================================================*
008140*    CONFERENCIA 5 - COMPONENT-TECHNOLOGY REFERENCIANDO          *
008150*    CODIGO DE TECNOLOGIA DESCONHECIDO                           *
008160*================================================================*
008170 0650-CHECK5-COMPTEC-TECNOLOGIA-INVALIDA.
008180*    PASSA 1 PARA O CAMPO IX-XT.                                 *
008190     MOVE 1 TO IX-XT.
008200      
008210*================================================================*
008220*    ROTINA 0652-PROXIMO-COMPTEC DE AVANCO NA TABELA, PASSANDO   *
008230*    PARA O PROXIMO ELEMENTO A SER TRATADO.                      *
008240*================================================================*
008250 0652-PROXIMO-COMPTEC.
008260*    TESTA A CONDICAO: IX-XT > CNT-COMP-TECH                     *
008270     IF IX-XT > CNT-COMP-TECH
008280*    DESVIA PARA 0650-CHECK5-COMPTEC-TECNOLOGIA-INVALIDA-EXIT    *
008290        GO TO 0650-CHECK5-COMPTEC-TECNOLOGIA-INVALIDA-EXIT
008300     END-IF
008310*    LIGA O INDICADOR ACHEI-NAO                                  *
008320     SET ACHEI-NAO TO TRUE
008330*    PASSA 1 PARA O CAMPO IX-TT                                  *
008340     MOVE 1 TO IX-TT
008350*    EXECUTA A SUB-ROTINA 0654-PROCURA-TECNOLOGIA.               *
008360     PERFORM 0654-PROCURA-TECNOLOGIA
008370             THRU 0654-PROCURA-TECNOLOGIA-EXIT
008380             UNTIL IX-TT > CNT-TECHNOLOGY OR ACHEI-SIM
008390*    TESTA A CONDICAO: ACHEI-NAO                                 *
008400     IF ACHEI-NAO
008410*    PASSA 5 PARA O CAMPO ID-CHECK                               *
008420        MOVE 5 TO ID-CHECK
008430        MOVE 'COMPTECH COM TECNOLOGIA DESCONHECIDA'
008440                TO ID-DESCRICAO                                   VRS-1.5 
008450*    PASSA SPACE PARA O CAMPO WS-CHAVE-ISSUE VRS-1.5             *
008460        MOVE SPACE TO WS-CHAVE-ISSUE                              VRS-1.5 
008470        MOVE XT-COMPONENT-NOME (IX-XT) TO WCT-COMPONENTE          VRS-1.5 
008480        MOVE XT-TECH-CODIGO    (IX-XT) TO WCT-TECNOLOGIA          VRS-1.5 
008490*    PASSA WS-CHAVE-ISSUE PARA O CAMPO ID-CHAVE VRS-1.5          *
008500        MOVE WS-CHAVE-ISSUE TO ID-CHAVE                           VRS-1.5 
008510*    EXECUTA A SUB-ROTINA 0680-GRAVA-ISSUE ATE A SAIDA.          *
008520        PERFORM 0680-GRAVA-ISSUE THRU 0680-GRAVA-ISSUE-EXIT
008530     END-IF
008540*    ACUMULA 1 EM IX-XT                                          *
008550     ADD 1 TO IX-XT
008560*    DESVIA PARA 0652-PROXIMO-COMPTEC.                           *
008570     GO TO 0652-PROXIMO-COMPTEC.
008580      
008590*================================================================*
008600*    ROTINA 0654-PROCURA-TECNOLOGIA DE PESQUISA NA TABELA EM     *
008610*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
008620*================================================================*
008630 0654-PROCURA-TECNOLOGIA.
008640*    TESTA A CONDICAO: TT-ENTRY (IX-TT) = XT-TECH-CODIGO (IX-XT) *
008650     IF TT-ENTRY (IX-TT) = XT-TECH-CODIGO (IX-XT)
008660*    LIGA O INDICADOR ACHEI-SIM                                  *
008670        SET ACHEI-SIM TO TRUE
008680     END-IF
008690*    ACUMULA 1 EM IX-TT.                                         *
008700     ADD 1 TO IX-TT.
008710*================================================================*
008720*    ROTINA 0654-PROCURA-TECNOLOGIA-EXIT DE PESQUISA NA TABELA EM*
008730*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
008740*================================================================*
008750 0654-PROCURA-TECNOLOGIA-EXIT.
008760     EXIT.
008770      
008780*================================================================*
008790*    ROTINA 0650-CHECK5-COMPTEC-TECNOLOGIA-INVALIDA-EXIT AUXILIAR*
008800*    DESTA FASE DO PROCESSAMENTO, CONFORME DESCRITO NO NOME DO   *
008810*    PARAGRAFO.                                                  *
008820*================================================================*
008830 0650-CHECK5-COMPTEC-TECNOLOGIA-INVALIDA-EXIT.
008840     EXIT.
008850      
008860*================================================================*
008870*    CONFERENCIA 6 - CLASS-COMPONENT REFERENCIANDO CLASSE        *
008880*    DESCONHECIDA                                                *
008890*================================================================*
008900 0660-CHECK6-CLASSCOMP-CLASSE-INVALIDA.
008910*    PASSA 1 PARA O CAMPO IX-XC.                                 *
008920     MOVE 1 TO IX-XC.
008930      
008940*================================================================*
008950*    ROTINA 0662-PROXIMO-CLASSCOMP DE AVANCO NA TABELA, PASSANDO *
008960*    PARA O PROXIMO ELEMENTO A SER TRATADO.                      *
008970*================================================================*
008980 0662-PROXIMO-CLASSCOMP.
008990*    TESTA A CONDICAO: IX-XC > CNT-CLASS-COMP                    *
009000     IF IX-XC > CNT-CLASS-COMP
009010*    DESVIA PARA 0660-CHECK6-CLASSCOMP-CLASSE-INVALIDA-EXIT      *
009020        GO TO 0660-CHECK6-CLASSCOMP-CLASSE-INVALIDA-EXIT
009030     END-IF
009040*    LIGA O INDICADOR ACHEI-NAO                                  *
009050     SET ACHEI-NAO TO TRUE
009060*    PASSA 1 PARA O CAMPO IX-CL                                  *
009070     MOVE 1 TO IX-CL
009080*    EXECUTA A SUB-ROTINA 0664-PROCURA-CLASSE.                   *
009090     PERFORM 0664-PROCURA-CLASSE
009100             THRU 0664-PROCURA-CLASSE-EXIT
009110             UNTIL IX-CL > CNT-CLASS OR ACHEI-SIM
009120*    TESTA A CONDICAO: ACHEI-NAO                                 *
009130     IF ACHEI-NAO
009140*    PASSA 6 PARA O CAMPO ID-CHECK                               *
009150        MOVE 6 TO ID-CHECK
009160        MOVE 'CLASSCOMP COM CLASSE DESCONHECIDA' TO ID-DESCRICAO  VRS-1.5 
009170*    PASSA SPACE PARA O CAMPO WS-CHAVE-ISSUE VRS-1.5             *
009180        MOVE SPACE TO WS-CHAVE-ISSUE                              VRS-1.5 
009190*    PASSA XC-CLASS-NOME (IX-XC) PARA O CAMPO WCC-CLASSE VRS-1.5 *
009200        MOVE XC-CLASS-NOME     (IX-XC) TO WCC-CLASSE              VRS-1.5 
009210        MOVE XC-COMPONENT-NOME (IX-XC) TO WCC-COMPONENTE          VRS-1.5 
009220*    PASSA WS-CHAVE-ISSUE PARA O CAMPO ID-CHAVE VRS-1.5          *
009230        MOVE WS-CHAVE-ISSUE TO ID-CHAVE                           VRS-1.5 
009240*    EXECUTA A SUB-ROTINA 0680-GRAVA-ISSUE ATE A SAIDA.          *
009250        PERFORM 0680-GRAVA-ISSUE THRU 0680-GRAVA-ISSUE-EXIT
009260     END-IF
009270*    ACUMULA 1 EM IX-XC                                          *
009280     ADD 1 TO IX-XC
009290*    DESVIA PARA 0662-PROXIMO-CLASSCOMP.                         *
009300     GO TO 0662-PROXIMO-CLASSCOMP.
009310      
009320*================================================================*
009330*    ROTINA 0664-PROCURA-CLASSE DE PESQUISA NA TABELA EM MEMORIA,*
009340*    MARCANDO O INDICADOR DE ACHOU.                              *
009350*================================================================*
009360 0664-PROCURA-CLASSE.
009370*    TESTA A CONDICAO: CL-ENTRY (IX-CL) = XC-CLASS-NOME (IX-XC)  *
009380     IF CL-ENTRY (IX-CL) = XC-CLASS-NOME (IX-XC)
009390*    LIGA O INDICADOR ACHEI-SIM                                  *
009400        SET ACHEI-SIM TO TRUE
009410     END-IF
009420*    ACUMULA 1 EM IX-CL.                                         *
009430     ADD 1 TO IX-CL.
009440*================================================================*
009450*    ROTINA 0664-PROCURA-CLASSE-EXIT DE PESQUISA NA TABELA EM    *
009460*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
009470*================================================================*
009480 0664-PROCURA-CLASSE-EXIT.
009490     EXIT.
009500      
009510*================================================================*
009520*    ROTINA 0660-CHECK6-CLASSCOMP-CLASSE-INVALIDA-EXIT AUXILIAR  *
009530*    DESTA FASE DO PROCESSAMENTO, CONFORME DESCRITO NO NOME DO   *
009540*    PARAGRAFO.                                                  *
009550*================================================================*
009560 0660-CHECK6-CLASSCOMP-CLASSE-INVALIDA-EXIT.
009570     EXIT.
009580      
009590*================================================================*
009600*    CONFERENCIA 7 - CLASS-COMPONENT REFERENCIANDO COMPONENTE    *
009610*    DESCONHECIDO                                                *
009620*================================================================*
009630 0670-CHECK7-CLASSCOMP-COMPONENTE-INVALIDO.
009640*    PASSA 1 PARA O CAMPO IX-XC.                                 *
009650     MOVE 1 TO IX-XC.
009660      
009670*================================================================*
009680*    ROTINA 0672-PROXIMO-CLASSCOMP DE AVANCO NA TABELA, PASSANDO *
009690*    PARA O PROXIMO ELEMENTO A SER TRATADO.                      *
009700*================================================================*
009710 0672-PROXIMO-CLASSCOMP.
009720*    TESTA A CONDICAO: IX-XC > CNT-CLASS-COMP                    *
009730     IF IX-XC > CNT-CLASS-COMP
009740*    DESVIA PARA 0670-CHECK7-CLASSCOMP-COMPONENTE-INVALIDO-EXIT  *
009750        GO TO 0670-CHECK7-CLASSCOMP-COMPONENTE-INVALIDO-EXIT
009760     END-IF
009770*    LIGA O INDICADOR ACHEI-NAO                                  *
009780     SET ACHEI-NAO TO TRUE
009790*    PASSA 1 PARA O CAMPO IX-TC                                  *
009800     MOVE 1 TO IX-TC
009810*    EXECUTA A SUB-ROTINA 0674-PROCURA-COMPONENTE.               *
009820     PERFORM 0674-PROCURA-COMPONENTE
009830             THRU 0674-PROCURA-COMPONENTE-EXIT
009840             UNTIL IX-TC > CNT-COMPONENT OR ACHEI-SIM
009850*    TESTA A CONDICAO: ACHEI-NAO                                 *
009860     IF ACHEI-NAO
009870*    PASSA 7 PARA O CAMPO ID-CHECK                               *
009880        MOVE 7 TO ID-CHECK
009890        MOVE 'CLASSCOMP COM COMPONENTE DESCONHECIDO'
009900                TO ID-DESCRICAO                                   VRS-1.5 
009910*    PASSA SPACE PARA O CAMPO WS-CHAVE-ISSUE VRS-1.5             *
009920        MOVE SPACE TO WS-CHAVE-ISSUE                              VRS-1.5 
009930*    PASSA XC-CLASS-NOME (IX-XC) PARA O CAMPO WCC-CLASSE VRS-1.5 *
009940        MOVE XC-CLASS-NOME     (IX-XC) TO WCC-CLASSE              VRS-1.5 
009950        MOVE XC-COMPONENT-NOME (IX-XC) TO WCC-COMPONENTE          VRS-1.5 
009960*    PASSA WS-CHAVE-ISSUE PARA O CAMPO ID-CHAVE VRS-1.5          *
009970        MOVE WS-CHAVE-ISSUE TO ID-CHAVE                           VRS-1.5 
009980*    EXECUTA A SUB-ROTINA 0680-GRAVA-ISSUE ATE A SAIDA.          *
009990        PERFORM 0680-GRAVA-ISSUE THRU 0680-GRAVA-ISSUE-EXIT
010000     END-IF
010010*    ACUMULA 1 EM IX-XC                                          *
010020     ADD 1 TO IX-XC
010030*    DESVIA PARA 0672-PROXIMO-CLASSCOMP.                         *
010040     GO TO 0672-PROXIMO-CLASSCOMP.
010050      
010060*================================================================*
010070*    ROTINA 0674-PROCURA-COMPONENTE DE PESQUISA NA TABELA EM     *
010080*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
010090*================================================================*
010100 0674-PROCURA-COMPONENTE.
010110     IF TC-ENTRY (IX-TC) = XC-COMPONENT-NOME (IX-XC)
010120*    LIGA O INDICADOR ACHEI-SIM                                  *
010130        SET ACHEI-SIM TO TRUE
010140     END-IF
010150*    ACUMULA 1 EM IX-TC.                                         *
010160     ADD 1 TO IX-TC.
010170*================================================================*
010180*    ROTINA 0674-PROCURA-COMPONENTE-EXIT DE PESQUISA NA TABELA EM*
010190*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
010200*================================================================*
010210 0674-PROCURA-COMPONENTE-EXIT.
010220     EXIT.
010230      
010240*================================================================*
010250*    ROTINA 0670-CHECK7-CLASSCOMP-COMPONENTE-INVALIDO-EXIT       *
010260*    AUXILIAR DESTA FASE DO PROCESSAMENTO, CONFORME DESCRITO NO  *
010270*    NOME DO PARAGRAFO.                                          *
010280*================================================================*
010290 0670-CHECK7-CLASSCOMP-COMPONENTE-INVALIDO-EXIT.
010300     EXIT.
010310      
010320*================================================================*
010330*    GRAVA UMA LINHA DE PENDENCIA NO RELATORIO DE VALIDACAO      *
010340*================================================================*
010350 0680-GRAVA-ISSUE.
010360*    ACUMULA 1 EM WS-ISSUE-COUNT                                 *
010370     ADD 1 TO WS-ISSUE-COUNT
010380*    GRAVA O REGISTRO REG-VALID-RPT FROM ISSUE-DETAIL AFTER 1.   *
010390     WRITE REG-VALID-RPT FROM ISSUE-DETAIL AFTER 1.
010400*================================================================*
010410*    ROTINA 0680-GRAVA-ISSUE-EXIT DE GRAVACAO DO REGISTRO DE     *
010420*    SAIDA NO ARQUIVO CORRESPONDENTE.                            *
010430*================================================================*
010440 0680-GRAVA-ISSUE-EXIT.
010450     EXIT.
010460      
010470*================================================================*
010480*    GRAVA A LINHA FINAL DE RESULTADO - PASS OU FAIL + CONTADOR  *
010490*================================================================*
010500 0690-GRAVA-TRAILER.
010510*    TESTA A CONDICAO: WS-ISSUE-COUNT = ZERO                     *
010520     IF WS-ISSUE-COUNT = ZERO
010530*    GRAVA O REGISTRO REG-VALID-RPT FROM TRAILER-PASS AFTER 2    *
010540        WRITE REG-VALID-RPT FROM TRAILER-PASS AFTER 2
010550     ELSE
010560*    PASSA WS-ISSUE-COUNT PARA O CAMPO TF-COUNT                  *
010570        MOVE WS-ISSUE-COUNT TO TF-COUNT
010580*    GRAVA O REGISTRO REG-VALID-RPT FROM TRAILER-FAIL AFTER 2    *
010590        WRITE REG-VALID-RPT FROM TRAILER-FAIL AFTER 2
010600     END-IF.
010610*================================================================*
010620*    ROTINA 0690-GRAVA-TRAILER-EXIT DE GRAVACAO DO REGISTRO DE   *
010630*    SAIDA NO ARQUIVO CORRESPONDENTE.                            *
010640*================================================================*
010650 0690-GRAVA-TRAILER-EXIT.
010660     EXIT.
010670