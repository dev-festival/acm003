000010*============================================================*
000020*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000030*    COPY  ACMASST  -  MESTRE DE ATIVOS DA PLANTA (ASSET)     *
000040*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO ASSET.DAT,    *
000050*                 ENTRADA DO JULGAMENTO DE COBERTURA.         *
000060*                 OS 8 INDICADORES AT-HAS-n SEGUEM A ORDEM DE *
000070*                 CARGA DO MESTRE DE TECNOLOGIAS (TECH.DAT) E *
000080*                 DIZEM SE HA COBERTURA INSTALADA PARA A      *
000090*                 TECNOLOGIA DAQUELA POSICAO NO ATIVO.        *
000100*    ANALISTA     : FABIO                                     *
000110*    PROGRAMADOR(A): FABIO                                    *
000120*    VRS         DATA           DESCRICAO                     *
000130*    1.0         12/01/1987     IMPLANTACAO DO MESTRE         *
000140*    1.1         18/03/1993     INCLUIDO CAMPO ASSET-DEPT     *
000150*    1.2         30/09/1998     REDEFINE AT-HAS-TAB PARA      *
000160*                               PERMITIR ACESSO POR INDICE    *
000170*                               NOS PROGRAMAS DE JULGAMENTO   *
000180*---------------------------------------------------------------*
000190 01  REG-ASSET.
000200     05  ASSETNUM                     PIC X(12).
000210     05  ASSET-DESC                   PIC X(30).
000220     05  ASSET-CLASS                  PIC X(20).
000230     05  ASSET-DEPT                   PIC X(08).
000240     05  AT-HAS-FLAGS.
000250         10  AT-HAS-1                 PIC X(01).
000260         10  AT-HAS-2                 PIC X(01).
000270         10  AT-HAS-3                 PIC X(01).
000280         10  AT-HAS-4                 PIC X(01).
000290         10  AT-HAS-5                 PIC X(01).
000300         10  AT-HAS-6                 PIC X(01).
000310         10  AT-HAS-7                 PIC X(01).
000320         10  AT-HAS-8                 PIC X(01).
000330     05  AT-HAS-TAB REDEFINES AT-HAS-FLAGS
000340                                       PIC X(01) OCCURS 8 TIMES.
