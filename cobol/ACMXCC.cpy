000100*============================================================*
000110*    EMPRESA S/A  -  ENGENHARIA DE CONFIABILIDADE             *
000120*    COPY  ACMXCC  -  CRUZAMENTO LEGADO CLASSE X COMPONENTE   *
000130*                     (FORMATO DE INTERCAMBIO)                *
000140*    FINALIDADE : LAYOUT DO REGISTRO DO ARQUIVO XCLACMP.DAT.  *
000150*                 UMA LINHA POR CLASSE (ORDEM ALFABETICA DO   *
000160*                 NOME), UMA COLUNA POR COMPONENTE, NA MESMA  *
000170*                 ORDEM ALFABETICA USADA NAS LINHAS DO        *
000180*                 CRUZAMENTO COMPONENTE X TECNOLOGIA (ACMXCT).*
000190*                 CELULA = 'x' SE O COMPONENTE PERTENCE A     *
000200*                 CLASSE, ESPACO EM CASO CONTRARIO.  AS       *
000210*                 COLUNAS ALEM DO NUMERO DE COMPONENTES       *
000220*                 CADASTRADOS FICAM EM BRANCO.  GERADO PELO   *
000230*                 ACMXPRT-COB, RELIDO PELO ACMXIMP-COB.       *
000240*    ANALISTA     : FABIO                                     *
000250*    VRS         DATA           DESCRICAO                     *
000260*    1.0         03/07/1999     IMPLANTACAO                   *
000270*    1.1         04/04/2011     INCLUIDO O BLOCO DE CABECALHO  *
000280*                               (MARCA '#HDR') COM O NOME DE   *
000290*                               COMPONENTE EXPORTADO EM CADA   *
000300*                               COLUNA - O MESTRE COMPONENT.DAT*
000310*                               PODE PERDER UM COMPONENTE DO   *
000320*                               MEIO DA LISTA ENTRE A EXPOR-   *
000330*                               TACAO E A REIMPORTACAO, DESLO- *
000340*                               CANDO TODAS AS COLUNAS SEGUIN- *
000350*                               TES SE A MATRIZ FOR RELIDA SO  *
000360*                               PELA POSICAO.  COMO 2000 NOMES *
000370*                               DE 30 POSICOES NAO CABEM NUM SO*
000380*                               REGISTRO DE 2040 CARACTERES, O *
000390*                               CABECALHO SAI EM VARIOS BLOCOS *
000400*                               DE 60 NOMES, UM REGISTRO POR   *
000410*                               BLOCO, TODOS COM A MESMA MARCA *
000420*                               E A MESMA CONTAGEM TOTAL       *
000430*                               (TICKET 2246)                  *
000440*---------------------------------------------------------------*
000450 01  REG-XTAB-CLASS-COMP-HDR.
000460     05  XCH2-MARCA               PIC X(04).
000470     05  XCH2-CNT-COMPONENT       PIC 9(04).
000480     05  XCH2-COMPONENT-NOME      PIC X(30)
000490                                  OCCURS 60 TIMES.
000500     05  FILLER                   PIC X(232).
000510
000520 01  REG-XTAB-CLASS-COMP.
000530     05  XCC-CLASS-NOME           PIC X(20).
000540     05  XCC-COMP-CELL            PIC X(01)
000550                                  OCCURS 2000 TIMES.
000560     05  FILLER                   PIC X(20).
000570