000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ACMTRNP-COB.
000120 AUTHOR.        FABIO.
000130 INSTALLATION.  EMPRESA S/A - ENGENHARIA DE CONFIABILIDADE.
000140 DATE-WRITTEN.  25/06/1994.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRITO - MANUTENCAO PLANTA.
000170*================================================================*
000180*    FINALIDADE : LE O ARQUIVO DE TRANSACOES DE MANUTENCAO DO
000190*                 CADASTRO (TRANCFG.DAT) E APLICA CADA UMA SOBRE
000200*                 A BASE DE REGRAS EM MEMORIA (COMPONENT, CLASS,
000210*                 COMPONENT-TECHNOLOGY, CLASS-COMPONENT), GRAVANDO
000220*                 UM REGISTRO NA TRILHA DE AUDITORIA (LOGCFG.DAT)
000230*                 PARA CADA TRANSACAO APLICADA OU SOLICITADA, E
000240*                 REGRAVANDO AS QUATRO TABELAS E A TRILHA DE
000250*                 AUDITORIA NO FIM DO JOB.  NADA E EXCLUIDO SEM
000260*                 UMA SOLICITACAO SEGUIDA DE APROVACAO (AP).
000270*    CODIGOS DE TRANSACAO : VEJA O CABECALHO DE ACMTRAN.CPY
000280*    VRS         DATA           ANALISTA    DESCRICAO
000290*    1.0         25/06/1999     FABIO       IMPLANTACAO - AC AK
000300*                                           AT UT AX
000310*    1.1         14/01/2000     FABIO       INCLUIDOS RC RX RT
000320*                                           AP RJ - FLUXO DE
000330*                                           APROVACAO DE EXCLUSAO
000340*    1.2         26/02/2001     FABIO       Y2K - CL-TIMESTAMP E
000350*                                           CL-DATA-REVISAO PASSAM
000360*                                           A VIR DO PARAMETRO DE
000370*                                           ENTRADA (SYSIN), SEM
000380*                                           LEITURA DE RELOGIO
000390*    1.3         19/07/2003     JORGE       CORRIGIDA CASCATA DE
000400*                                           EXCLUSAO - AP DE
000410*                                           COMPONENTE TAMBEM
000420*                                           DERRUBA AS LINHAS DE
000430*                                           COMP-TECH E CLASS-COMP
000440*                                           (TICKET 991)
000450*    1.4         08/11/2006     JORGE       AUMENTADO LIMITE DA
000460*                                           TRILHA DE AUDITORIA
000470*                                           EM MEMORIA
000480*    1.5         02/09/2009     FABIO       CORRIGIDO AP/RJ - SET
000490*                                           NAO SE APLICA A
000500*                                           LG-STATUS (NAO HA 88
000510*                                           PARA
000520*                                           APPROVED/REJECTED);
000530*                                           TROCADO POR MOVE.
000540*                                           RETIRADO TAMBEM O
000550*                                           CLASS
000560*                                           CODIGO-TRAN-VALIDO DO
000570*                                           SPECIAL-NAMES - NUNCA
000580*                                           FOI USADO NA PROCEDURE
000590*                                           DIVISION (TICKET 2231)
000600*    1.6         11/03/2011     JORGE       COMPONENT-FILE E CLASS-
000610*                                           FILE SAO MESTRES DE SO
000620*                                           LEITURA - RETIRADAS AS
000630*                                           ROTINAS 0910-REGRAVA-
000640*                                           COMPONENT E 0920-REGRAVA-
000650*                                           CLASS QUE OS REESCREVIAM
000660*                                           NO DISCO AO FINAL DO JOB
000670*                                           (TICKET 2247)
000680*================================================================*
000690      
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740      
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT COMPONENT-FILE  ASSIGN TO COMPFILE
000780                             ORGANIZATION SEQUENTIAL
000790                             FILE STATUS STATUS-COMPONENT.
000800      
000810     SELECT TECHNOLOGY-FILE ASSIGN TO TECHFILE
000820                             ORGANIZATION SEQUENTIAL
000830                             FILE STATUS STATUS-TECHNOLOGY.
000840      
000850     SELECT CLASS-FILE      ASSIGN TO CLASFILE
000860                             ORGANIZATION SEQUENTIAL
000870                             FILE STATUS STATUS-CLASS.
000880      
000890     SELECT COMP-TECH-FILE  ASSIGN TO CTECFILE
000900                             ORGANIZATION SEQUENTIAL
000910                             FILE STATUS STATUS-COMP-TECH.
000920      
000930     SELECT CLASS-COMP-FILE ASSIGN TO CCMPFILE
000940                             ORGANIZATION SEQUENTIAL
000950                             FILE STATUS STATUS-CLASS-COMP.
000960      
000970     SELECT CHANGE-LOG-FILE ASSIGN TO CLOGFILE
000980                             ORGANIZATION SEQUENTIAL
000990                             FILE STATUS STATUS-CHANGE-LOG.
001000      
001010     SELECT TRAN-FILE       ASSIGN TO TRANFILE
001020                             ORGANIZATION SEQUENTIAL
001030                             FILE STATUS STATUS-TRAN.
001040      
001050     SELECT TRAN-RPT        ASSIGN TO TRNPFILE
001060                             ORGANIZATION LINE SEQUENTIAL
001070                             FILE STATUS STATUS-TRAN-RPT.
001080      
001090 DATA DIVISION.
001100 FILE SECTION.
001110 FD  COMPONENT-FILE
001120     LABEL RECORD STANDARD
001130     VALUE OF FILE-ID 'component.dat'
001140     RECORD CONTAINS 30 CHARACTERS.
001150 COPY ACMCOMP.
001160      
001170 FD  TECHNOLOGY-FILE
001180     LABEL RECORD STANDARD
001190     VALUE OF FILE-ID 'techcode.dat'
001200     RECORD CONTAINS 32 CHARACTERS.
001210 COPY ACMTECH.
001220      
001230 FD  CLASS-FILE
001240     LABEL RECORD STANDARD
001250     VALUE OF FILE-ID 'class.dat'
001260     RECORD CONTAINS 20 CHARACTERS.
001270 COPY ACMCLAS.
001280      
001290 FD  COMP-TECH-FILE
001300     LABEL RECORD STANDARD
001310     VALUE OF FILE-ID 'comptec.dat'
001320     RECORD CONTAINS 33 CHARACTERS.
001330 COPY ACMCTEC.
001340      
001350 FD  CLASS-COMP-FILE
001360     LABEL RECORD STANDARD
001370     VALUE OF FILE-ID 'classcmp.dat'
001380     RECORD CONTAINS 50 CHARACTERS.
001390 COPY ACMCCMP.
001400      
001410 FD  CHANGE-LOG-FILE
001420     LABEL RECORD STANDARD
001430     VALUE OF FILE-ID 'logcfg.dat'
001440     RECORD CONTAINS 212 CHARACTERS.
001450 COPY ACMCLOG.
001460      
001470 FD  TRAN-FILE
001480     LABEL RECORD STANDARD
001490     VALUE OF FILE-ID 'trancfg.dat'
001500     RECORD CONTAINS 143 CHARACTERS.
001510 COPY ACMTRAN.
001520      
001530 FD  TRAN-RPT
001540     LABEL RECORD OMITTED.
001550*    CAMPO TRAN RPT.                                             *
001560 01  REG-TRAN-RPT                  PIC X(132).
001570      
001580 WORKING-STORAGE SECTION.
001590*    CAMPO DE FILE-STATUS DE COMPONENT.                          *
001600 01  STATUS-COMPONENT             PIC X(02) VALUE SPACE.
001610*    CAMPO DE FILE-STATUS DE TECHNOLOGY.                         *
001620 01  STATUS-TECHNOLOGY            PIC X(02) VALUE SPACE.
001630*    CAMPO DE FILE-STATUS DE CLASS.                              *
001640 01  STATUS-CLASS                 PIC X(02) VALUE SPACE.
001650*    CAMPO DE FILE-STATUS DE COMP TECH.                          *
001660 01  STATUS-COMP-TECH             PIC X(02) VALUE SPACE.
001670*    CAMPO DE FILE-STATUS DE CLASS COMP.                         *
001680 01  STATUS-CLASS-COMP            PIC X(02) VALUE SPACE.
001690*    CAMPO DE FILE-STATUS DE CHANGE LOG.                         *
001700 01  STATUS-CHANGE-LOG            PIC X(02) VALUE SPACE.
001710*    CAMPO DE FILE-STATUS DE TRAN.                               *
001720 01  STATUS-TRAN                  PIC X(02) VALUE SPACE.
001730*    CAMPO DE FILE-STATUS DE TRAN RPT.                           *
001740 01  STATUS-TRAN-RPT              PIC X(02) VALUE SPACE.
001750      
001760*    CAMPO DE TRABALHO PARA RUN TIMESTAMP.                       *
001770 01  WS-RUN-TIMESTAMP             PIC X(20) VALUE SPACE.
001780      
001790*    CONTADOR DE COMPONENT.                                      *
001800 77  CNT-COMPONENT                PIC 9(04) COMP VALUE ZERO.
001810*    CONTADOR DE TECHNOLOGY.                                     *
001820 77  CNT-TECHNOLOGY               PIC 9(02) COMP VALUE ZERO.
001830*    CONTADOR DE CLASS.                                          *
001840 77  CNT-CLASS                    PIC 9(04) COMP VALUE ZERO.
001850*    CONTADOR DE COMP TECH.                                      *
001860 77  CNT-COMP-TECH                PIC 9(04) COMP VALUE ZERO.
001870*    CONTADOR DE CLASS COMP.                                     *
001880 77  CNT-CLASS-COMP               PIC 9(04) COMP VALUE ZERO.
001890*    CONTADOR DE CHANGE LOG.                                     *
001900 77  CNT-CHANGE-LOG               PIC 9(05) COMP VALUE ZERO.
001910*    INDICE DE PERCURSO DE TC.                                   *
001920 77  IX-TC                        PIC 9(04) COMP VALUE ZERO.
001930*    INDICE DE PERCURSO DE TT.                                   *
001940 77  IX-TT                        PIC 9(02) COMP VALUE ZERO.
001950*    INDICE DE PERCURSO DE CL.                                   *
001960 77  IX-CL                        PIC 9(04) COMP VALUE ZERO.
001970*    INDICE DE PERCURSO DE XT.                                   *
001980 77  IX-XT                        PIC 9(04) COMP VALUE ZERO.
001990*    INDICE DE PERCURSO DE XC.                                   *
002000 77  IX-XC                        PIC 9(04) COMP VALUE ZERO.
002010*    INDICE DE PERCURSO DE LG.                                   *
002020 77  IX-LG                        PIC 9(05) COMP VALUE ZERO.
002030*    CAMPO DE TRABALHO PARA NEXT LOG ID.                         *
002040 77  WS-NEXT-LOG-ID                PIC 9(06) COMP VALUE ZERO.
002050*    CAMPO DE TRABALHO PARA SW ACHEI.                            *
002060 77  WS-SW-ACHEI                  PIC 9 COMP VALUE ZERO.
002070     88  ACHEI-SIM                VALUE 1.
002080     88  ACHEI-NAO                VALUE 0.
002090      
002100*    TABELA DE COMPONENT.                                        *
002110 01  TAB-COMPONENT.
002120*    ELEMENTO DA TABELA DE ENTRY.                                *
002130     05  TC-ENTRY OCCURS 2000 TIMES.
002140*    ELEMENTO DA TABELA DE NOME.                                 *
002150         10  TC-NOME              PIC X(30).
002160*    ELEMENTO DA TABELA DE ATIVO.                                *
002170         10  TC-ATIVO             PIC X(01).
002180             88  TC-ATIVO-SIM     VALUE 'A'.
002190             88  TC-ATIVO-NAO     VALUE 'D'.
002200*    CAMPO FILLER.                                               *
002210         10  FILLER               PIC X(01).
002220      
002230*    TABELA DE TECHNOLOGY.                                       *
002240 01  TAB-TECHNOLOGY.
002250*    ELEMENTO DA TABELA DE ENTRY.                                *
002260     05  TT-ENTRY OCCURS 8 TIMES
002270                  PIC X(02).
002280      
002290*    TABELA DE CLASS.                                            *
002300 01  TAB-CLASS.
002310*    ELEMENTO DA TABELA DE ENTRY.                                *
002320     05  CL-ENTRY OCCURS 500 TIMES.
002330*    ELEMENTO DA TABELA DE NOME.                                 *
002340         10  CL-NOME              PIC X(20).
002350*    ELEMENTO DA TABELA DE ATIVO.                                *
002360         10  CL-ATIVO             PIC X(01).
002370             88  CL-ATIVO-SIM     VALUE 'A'.
002380             88  CL-ATIVO-NAO     VALUE 'D'.
002390*    CAMPO FILLER.                                               *
002400         10  FILLER               PIC X(01).
002410      
002420*    TABELA DE COMP TECH.                                        *
002430 01  TAB-COMP-TECH.
002440*    ELEMENTO DA TABELA DE ENTRY.                                *
002450     05  XT-ENTRY OCCURS 6000 TIMES.
002460*    ELEMENTO DA TABELA DE COMPONENT NOME.                       *
002470         10  XT-COMPONENT-NOME    PIC X(30).
002480*    ELEMENTO DA TABELA DE TECH CODIGO.                          *
002490         10  XT-TECH-CODIGO       PIC X(02).
002500*    ELEMENTO DA TABELA DE TIPO APLIC.                           *
002510         10  XT-TIPO-APLIC        PIC X(01).
002520*    ELEMENTO DA TABELA DE ATIVO.                                *
002530         10  XT-ATIVO             PIC X(01).
002540             88  XT-ATIVO-SIM     VALUE 'A'.
002550             88  XT-ATIVO-NAO     VALUE 'D'.
002560*    CAMPO FILLER.                                               *
002570         10  FILLER               PIC X(01).
002580      
002590*    TABELA DE CLASS COMP.                                       *
002600 01  TAB-CLASS-COMP.
002610*    ELEMENTO DA TABELA DE ENTRY.                                *
002620     05  XC-ENTRY OCCURS 6000 TIMES.
002630*    ELEMENTO DA TABELA DE CLASS NOME.                           *
002640         10  XC-CLASS-NOME        PIC X(20).
002650*    ELEMENTO DA TABELA DE COMPONENT NOME.                       *
002660         10  XC-COMPONENT-NOME    PIC X(30).
002670*    ELEMENTO DA TABELA DE ATIVO.                                *
002680         10  XC-ATIVO             PIC X(01).
002690             88  XC-ATIVO-SIM     VALUE 'A'.
002700             88  XC-ATIVO-NAO     VALUE 'D'.
002710*    CAMPO FILLER.                                               *
002720         10  FILLER               PIC X(01).
002730      
002740*----------------------------------------------------------------*
002750*    TRILHA DE AUDITORIA COMPLETA EM MEMORIA - CARREGADA NO
002760*    INICIO, ATUALIZADA PELAS TRANSACOES, REGRAVADA NO FIM
002770*----------------------------------------------------------------*
002780 01  TAB-CHANGE-LOG.
002790*    CAMPO ENTRY.                                                *
002800     05  LG-ENTRY OCCURS 20000 TIMES.
002810*    CAMPO LOG ID.                                               *
002820         10  LG-LOG-ID            PIC 9(06).
002830*    CAMPO TIMESTAMP.                                            *
002840         10  LG-TIMESTAMP          PIC X(20).
002850*    CAMPO TIPO ENTIDADE.                                        *
002860         10  LG-TIPO-ENTIDADE      PIC X(20).
002870*    CAMPO ACAO.                                                 *
002880         10  LG-ACAO              PIC X(14).
002890*    CAMPO CHAVE ENTIDADE.                                       *
002900         10  LG-CHAVE-ENTIDADE     PIC X(62).
002910*    CAMPO OBSERVACAO.                                           *
002920         10  LG-OBSERVACAO        PIC X(40).
002930*    CAMPO SOLICITANTE.                                          *
002940         10  LG-SOLICITANTE       PIC X(10).
002950*    CAMPO STATUS.                                               *
002960         10  LG-STATUS            PIC X(08).
002970             88  LG-PENDING       VALUE 'PENDING'.
002980*    CAMPO REVISOR.                                              *
002990         10  LG-REVISOR           PIC X(10).
003000*    CAMPO DATA REVISAO.                                         *
003010         10  LG-DATA-REVISAO       PIC X(20).
003020*    CAMPO FILLER.                                               *
003030         10  FILLER               PIC X(02).
003040      
003050*----------------------------------------------------------------*
003060*    CHAVE-ENTIDADE DE TRABALHO - MONTADA PELO TRATAMENTO DE     *
003070*    CADA CODIGO ANTES DE CHAMAR 0750-GRAVA-LOG-NOVO, E          *
003080*    ENXERGADA DE DUAS FORMAS CONFORME O TIPO DE ENTIDADE        *
003090*----------------------------------------------------------------*
003100 01  WS-CHAVE-ENTIDADE            PIC X(62) VALUE SPACE.
003110*    CAMPO DE TRABALHO PARA CHAVE COMP TECH.                     *
003120 01  WS-CHAVE-COMP-TECH REDEFINES WS-CHAVE-ENTIDADE.
003130*    CAMPO COMPONENTE.                                           *
003140     05  WCT-COMPONENTE           PIC X(30).
003150*    CAMPO TECNOLOGIA.                                           *
003160     05  WCT-TECNOLOGIA           PIC X(02).
003170*    CAMPO FILLER.                                               *
003180     05  FILLER                   PIC X(30).
003190*    CAMPO DE TRABALHO PARA CHAVE CLASS COMP.                    *
003200 01  WS-CHAVE-CLASS-COMP REDEFINES WS-CHAVE-ENTIDADE.
003210*    CAMPO CLASSE.                                               *
003220     05  WCC-CLASSE               PIC X(20).
003230*    CAMPO COMPONENTE.                                           *
003240     05  WCC-COMPONENTE           PIC X(30).
003250*    CAMPO FILLER.                                               *
003260     05  FILLER                   PIC X(12).
003270      
003280*    CAMPO DE TRABALHO PARA LOG TIPO ENTIDADE.                   *
003290 01  WS-LOG-TIPO-ENTIDADE          PIC X(20) VALUE SPACE.
003300*    CAMPO DE TRABALHO PARA LOG ACAO.                            *
003310 01  WS-LOG-ACAO                  PIC X(14) VALUE SPACE.
003320*    CAMPO DE TRABALHO PARA LOG STATUS.                          *
003330 01  WS-LOG-STATUS                PIC X(08) VALUE SPACE.
003340*    CAMPO DE TRABALHO PARA LOG OBSERVACAO.                      *
003350 01  WS-LOG-OBSERVACAO            PIC X(40) VALUE SPACE.
003360*    CAMPO DE TRABALHO PARA LOG SOLICITANTE.                     *
003370 01  WS-LOG-SOLICITANTE           PIC X(10) VALUE SPACE.
003380      
003390*    CAMPO DE TRABALHO PARA BUSCA COMPONENTE.                    *
003400 01  WS-BUSCA-COMPONENTE          PIC X(30) VALUE SPACE.
003410*    CAMPO DE TRABALHO PARA BUSCA COMPONENTE 2.                  *
003420 01  WS-BUSCA-COMPONENTE-2        PIC X(30) VALUE SPACE.
003430*    CAMPO DE TRABALHO PARA BUSCA CLASSE.                        *
003440 01  WS-BUSCA-CLASSE              PIC X(20) VALUE SPACE.
003450*    CAMPO DE TRABALHO PARA BUSCA TECH.                          *
003460 01  WS-BUSCA-TECH                PIC X(02) VALUE SPACE.
003470*    CAMPO DE TRABALHO PARA BUSCA TIPO APLIC.                    *
003480 01  WS-BUSCA-TIPO-APLIC          PIC X(01) VALUE SPACE.
003490      
003500*    CAMPO DE TRABALHO PARA LOGID PROCURADO.                     *
003510 77  WS-LOGID-PROCURADO            PIC 9(06) COMP VALUE ZERO.
003520      
003530*    CAMPO CHAVE 1 SAVE.                                         *
003540 01  TR-CHAVE-1-SAVE               PIC X(30) VALUE SPACE.
003550*    CAMPO CHAVE 1 R.                                            *
003560 01  TR-CHAVE-1-R REDEFINES TR-CHAVE-1-SAVE.
003570*    CAMPO CHAVE 1 NUM.                                          *
003580     05  TR-CHAVE-1-NUM           PIC 9(06).
003590*    CAMPO FILLER.                                               *
003600     05  FILLER                   PIC X(24).
003610      
003620*    CAMPO DETAIL.                                               *
003630 01  TRAN-DETAIL.
003640*    CAMPO CODIGO.                                               *
003650     05  TD-CODIGO                PIC X(04).
003660*    CAMPO CHAVE 1.                                              *
003670     05  TD-CHAVE-1               PIC X(32).
003680*    CAMPO CHAVE 2.                                              *
003690     05  TD-CHAVE-2               PIC X(32).
003700*    CAMPO DISPOSICAO.                                           *
003710     05  TD-DISPOSICAO            PIC X(10).
003720*    CAMPO MOTIVO.                                               *
003730     05  TD-MOTIVO                PIC X(30).
003740*    CAMPO FILLER.                                               *
003750     05  FILLER                   PIC X(24).
003760      
003770 PROCEDURE DIVISION.
003780      
003790*================================================================*
003800*    ROTINA 0000-INICIO DA ROTINA PRINCIPAL, QUE COORDENA TODAS  *
003810*    AS FASES DO PROCESSAMENTO.                                  *
003820*================================================================*
003830 0000-INICIO.
003840*    RECEBE WS-RUN-TIMESTAMP FROM SYSIN                          *
003850     ACCEPT WS-RUN-TIMESTAMP FROM SYSIN
003860*    EXECUTA A SUB-ROTINA 0100-CARGA-COMPONENT ATE A SAIDA.      *
003870     PERFORM 0100-CARGA-COMPONENT  THRU 0100-CARGA-COMPONENT-EXIT
003880*    EXECUTA A SUB-ROTINA 0200-CARGA-TECHNOLOGY ATE A SAIDA.     *
003890     PERFORM 0200-CARGA-TECHNOLOGY THRU 0200-CARGA-TECHNOLOGY-EXIT
003900*    EXECUTA A SUB-ROTINA 0300-CARGA-CLASS ATE A SAIDA.          *
003910     PERFORM 0300-CARGA-CLASS      THRU 0300-CARGA-CLASS-EXIT
003920*    EXECUTA A SUB-ROTINA 0400-CARGA-COMP-TECH ATE A SAIDA.      *
003930     PERFORM 0400-CARGA-COMP-TECH  THRU 0400-CARGA-COMP-TECH-EXIT
003940*    EXECUTA A SUB-ROTINA 0500-CARGA-CLASS-COMP ATE A SAIDA.     *
003950     PERFORM 0500-CARGA-CLASS-COMP THRU 0500-CARGA-CLASS-COMP-EXIT
003960*    EXECUTA A SUB-ROTINA 0600-CARGA-CHANGE-LOG ATE A SAIDA.     *
003970     PERFORM 0600-CARGA-CHANGE-LOG THRU 0600-CARGA-CHANGE-LOG-EXIT
003980*    ABRE PARA GRAVACAO: TRAN-RPT                                *
003990     OPEN OUTPUT TRAN-RPT
004000*    TESTA A CONDICAO: STATUS-TRAN-RPT NOT = '00'                *
004010     IF STATUS-TRAN-RPT NOT = '00'
004020*    EXIBE NO CONSOLE: 'ACMTRNP-COB - ERRO ABERTURA TRAN-RPT '   *
004030        DISPLAY 'ACMTRNP-COB - ERRO ABERTURA TRAN-RPT '
004040                STATUS-TRAN-RPT
004050*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004060        STOP RUN
004070     END-IF
004080*    EXECUTA A SUB-ROTINA 0700-PROCESSA-TRANSACOES.              *
004090     PERFORM 0700-PROCESSA-TRANSACOES
004100             THRU 0700-PROCESSA-TRANSACOES-EXIT
004110*    ENCERRA O(S) ARQUIVO(S): TRAN-RPT                           *
004120     CLOSE TRAN-RPT
004130*    EXECUTA A SUB-ROTINA 0900-REGRAVA-ARQUIVOS ATE A SAIDA.     *
004140     PERFORM 0900-REGRAVA-ARQUIVOS THRU 0900-REGRAVA-ARQUIVOS-EXIT
004150*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004160     STOP RUN.
004170      
004180*================================================================*
004190*    0100 A 0600 - CARGA DA BASE DE REGRAS E DA TRILHA DE        *
004200*    AUDITORIA EM MEMORIA (MESMO ESQUEMA DE ACMCOVG-COB E        *
004210*    ACMVALID-COB), MARCANDO AS LINHAS COMO ATIVAS               *
004220*================================================================*
004230 0100-CARGA-COMPONENT.
004240*    ABRE O MESTRE DE COMPONENTES SOMENTE PARA LEITURA           *
004250     OPEN INPUT COMPONENT-FILE
004260*    TESTA A CONDICAO: STATUS-COMPONENT NOT = '00'               *
004270     IF STATUS-COMPONENT NOT = '00'
004280        DISPLAY 'ACMTRNP-COB - ERRO ABERTURA COMPONENT-FILE '
004290                STATUS-COMPONENT
004300*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004310        STOP RUN
004320     END-IF.
004330      
004340*    LACO SEQUENCIAL - UM REGISTRO POR ITERACAO, ATE O AT END    *
004350*    FECHAR O ARQUIVO E DESVIAR PARA A ROTINA DE SAIDA.          *
004360 0110-LE-COMPONENT.
004370*    LE O PROXIMO REGISTRO DE COMPONENT-FILE                     *
004380     READ COMPONENT-FILE
004390         AT END
004400*    FIM DE ARQUIVO - NAO HA MAIS COMPONENTES A CARREGAR         *
004410             GO TO 0100-CARGA-COMPONENT-EXIT
004420     END-READ
004430*    ACUMULA NA TABELA EM MEMORIA O NOME DO COMPONENTE LIDO      *
004440     ADD 1 TO CNT-COMPONENT
004450*    PASSA COMPONENT-NOME PARA O CAMPO TC-NOME (CNT-COMPONENT)   *
004460     MOVE COMPONENT-NOME TO TC-NOME (CNT-COMPONENT)
004470*    LIGA O INDICADOR TC-ATIVO-SIM (CNT-COMPONENT)               *
004480     SET TC-ATIVO-SIM (CNT-COMPONENT) TO TRUE
004490*    VOLTA E LE O PROXIMO REGISTRO                               *
004500     GO TO 0110-LE-COMPONENT.
004510      
004520*================================================================*
004530*    ROTINA 0100-CARGA-COMPONENT-EXIT DE CARGA, QUE LE O ARQUIVO *
004540*    INDICADO PARA A TABELA EM MEMORIA.                          *
004550*================================================================*
004560 0100-CARGA-COMPONENT-EXIT.
004570*    ENCERRA O(S) ARQUIVO(S): COMPONENT-FILE                     *
004580     CLOSE COMPONENT-FILE
004590     EXIT.
004600      
004610*================================================================*
004620*    ROTINA 0200-CARGA-TECHNOLOGY DE CARGA, QUE LE O ARQUIVO     *
004630*    INDICADO PARA A TABELA EM MEMORIA.                          *
004640*================================================================*
004650 0200-CARGA-TECHNOLOGY.
004660*    ABRE O MESTRE DE TECNOLOGIAS (NO MAXIMO 8 LINHAS) SOMENTE   *
004670*    PARA LEITURA                                                *
004680     OPEN INPUT TECHNOLOGY-FILE
004690*    TESTA A CONDICAO: STATUS-TECHNOLOGY NOT = '00'              *
004700     IF STATUS-TECHNOLOGY NOT = '00'
004710        DISPLAY 'ACMTRNP-COB - ERRO ABERTURA TECHNOLOGY-FILE '
004720                STATUS-TECHNOLOGY
004730*    ENCERRA O PROCESSAMENTO DO JOB.                             *
004740        STOP RUN
004750     END-IF.
004760      
004770*    LACO SEQUENCIAL - CODIGO E DOMINIO DE CADA TECNOLOGIA, NA   *
004780*    ORDEM EM QUE CONSTAM NO MESTRE.                             *
004790 0210-LE-TECHNOLOGY.
004800*    LE O PROXIMO REGISTRO DE TECHNOLOGY-FILE                    *
004810     READ TECHNOLOGY-FILE
004820         AT END
004830*    FIM DE ARQUIVO - AS TECNOLOGIAS JA ESTAO EM TT-ENTRY        *
004840             GO TO 0200-CARGA-TECHNOLOGY-EXIT
004850     END-READ
004860*    GRAVA CODIGO E DOMINIO NA POSICAO CORRENTE DA TABELA        *
004870     ADD 1 TO CNT-TECHNOLOGY
004880*    PASSA TECH-CODIGO PARA O CAMPO TT-ENTRY (CNT-TECHNOLOGY)    *
004890     MOVE TECH-CODIGO TO TT-ENTRY (CNT-TECHNOLOGY)
004900*    VOLTA E LE O PROXIMO REGISTRO                               *
004910     GO TO 0210-LE-TECHNOLOGY.
004920      
004930*================================================================*
004940*    ROTINA 0200-CARGA-TECHNOLOGY-EXIT DE CARGA, QUE LE O ARQUIVO*
004950*    INDICADO PARA A TABELA EM MEMORIA.                          *
004960*================================================================*
004970 0200-CARGA-TECHNOLOGY-EXIT.
004980*    ENCERRA O(S) ARQUIVO(S): TECHNOLOGY-FILE                    *
004990     CLOSE TECHNOLOGY-FILE
005000     EXIT.
005010      
005020*================================================================*
005030*    ROTINA 0300-CARGA-CLASS DE CARGA, QUE LE O ARQUIVO INDICADO *
005040*    PARA A TABELA EM MEMORIA.                                   *
005050*================================================================*
005060 0300-CARGA-CLASS.
005070*    ABRE O MESTRE DE CLASSES DE ATIVO SOMENTE PARA LEITURA      *
005080     OPEN INPUT CLASS-FILE
005090*    TESTA A CONDICAO: STATUS-CLASS NOT = '00'                   *
005100     IF STATUS-CLASS NOT = '00'
005110*    EXIBE NO CONSOLE: 'ACMTRNP-COB - ERRO ABERTURA CLASS-FILE ' *
005120        DISPLAY 'ACMTRNP-COB - ERRO ABERTURA CLASS-FILE '
005130                STATUS-CLASS
005140*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005150        STOP RUN
005160     END-IF.
005170      
005180*    LACO SEQUENCIAL - UMA LINHA POR CLASSE DE ATIVO CADASTRADA. *
005190 0310-LE-CLASS.
005200*    LE O PROXIMO REGISTRO DE CLASS-FILE                         *
005210     READ CLASS-FILE
005220         AT END
005230*    FIM DE ARQUIVO - TODAS AS CLASSES JA ESTAO EM CL-ENTRY      *
005240             GO TO 0300-CARGA-CLASS-EXIT
005250     END-READ
005260*    ACUMULA NA TABELA EM MEMORIA O NOME DA CLASSE LIDA          *
005270     ADD 1 TO CNT-CLASS
005280*    PASSA CLASS-NOME PARA O CAMPO CL-NOME (CNT-CLASS)           *
005290     MOVE CLASS-NOME TO CL-NOME (CNT-CLASS)
005300*    LIGA O INDICADOR CL-ATIVO-SIM (CNT-CLASS)                   *
005310     SET CL-ATIVO-SIM (CNT-CLASS) TO TRUE
005320*    VOLTA E LE O PROXIMO REGISTRO                               *
005330     GO TO 0310-LE-CLASS.
005340      
005350*================================================================*
005360*    ROTINA 0300-CARGA-CLASS-EXIT DE CARGA, QUE LE O ARQUIVO     *
005370*    INDICADO PARA A TABELA EM MEMORIA.                          *
005380*================================================================*
005390 0300-CARGA-CLASS-EXIT.
005400*    ENCERRA O(S) ARQUIVO(S): CLASS-FILE                         *
005410     CLOSE CLASS-FILE
005420     EXIT.
005430      
005440*================================================================*
005450*    ROTINA 0400-CARGA-COMP-TECH DE CARGA, QUE LE O ARQUIVO      *
005460*    INDICADO PARA A TABELA EM MEMORIA.                          *
005470*================================================================*
005480 0400-CARGA-COMP-TECH.
005490*    ABRE A JUNCAO COMPONENTE X TECNOLOGIA SOMENTE PARA LEITURA  *
005500     OPEN INPUT COMP-TECH-FILE
005510*    TESTA A CONDICAO: STATUS-COMP-TECH NOT = '00'               *
005520     IF STATUS-COMP-TECH NOT = '00'
005530        DISPLAY 'ACMTRNP-COB - ERRO ABERTURA COMP-TECH-FILE '
005540                STATUS-COMP-TECH
005550*    ENCERRA O PROCESSAMENTO DO JOB.                             *
005560        STOP RUN
005570     END-IF.
005580      
005590*    LACO SEQUENCIAL - UMA LINHA POR PAR COMPONENTE X TECNOLOGIA,*
005600*    COM O INDICADOR P (PRIMARIA) OU S (SECUNDARIA).             *
005610 0410-LE-COMP-TECH.
005620*    LE O PROXIMO REGISTRO DE COMP-TECH-FILE                     *
005630     READ COMP-TECH-FILE
005640         AT END
005650*    FIM DE ARQUIVO - JUNCAO COMPONENTE X TECNOLOGIA COMPLETA    *
005660             GO TO 0400-CARGA-COMP-TECH-EXIT
005670     END-READ
005680*    GRAVA O PAR (COMPONENTE, TECNOLOGIA, TIPO) NA TABELA        *
005690*    XT-ENTRY                                                    *
005700     ADD 1 TO CNT-COMP-TECH
005710     MOVE CT-COMPONENT-NOME TO XT-COMPONENT-NOME (CNT-COMP-TECH)
005720*    PASSA CT-TECH-CODIGO PARA O CAMPO XT-TECH-CODIGO (CNT-CO... *
005730     MOVE CT-TECH-CODIGO    TO XT-TECH-CODIGO    (CNT-COMP-TECH)
005740*    PASSA CT-TIPO-APLIC PARA O CAMPO XT-TIPO-APLIC (CNT-COM...  *
005750     MOVE CT-TIPO-APLIC     TO XT-TIPO-APLIC     (CNT-COMP-TECH)
005760*    LIGA O INDICADOR XT-ATIVO-SIM (CNT-COMP-TECH)               *
005770     SET XT-ATIVO-SIM (CNT-COMP-TECH) TO TRUE
005780*    VOLTA E LE O PROXIMO REGISTRO                               *
005790     GO TO 0410-LE-COMP-TECH.
005800      
005810*================================================================*
005820*    ROTINA 0400-CARGA-COMP-TECH-EXIT DE CARGA, QUE LE O ARQUIVO *
005830*    INDICADO PARA A TABELA EM MEMORIA.                          *
005840*================================================================*
005850 0400-CARGA-COMP-TECH-EXIT.
005860*    ENCERRA O(S) ARQUIVO(S): COMP-TECH-FILE                     *
005870     CLOSE COMP-TECH-FILE
005880     EXIT.
005890      
005900*================================================================*
005910*    ROTINA 0500-CARGA-CLASS-COMP DE CARGA, QUE LE O ARQUIVO     *
005920*    INDICADO PARA A TABELA EM MEMORIA.                          *
005930*================================================================*
005940 0500-CARGA-CLASS-COMP.
005950*    ABRE A JUNCAO CLASSE X COMPONENTE SOMENTE PARA LEITURA      *
005960     OPEN INPUT CLASS-COMP-FILE
005970*    TESTA A CONDICAO: STATUS-CLASS-COMP NOT = '00'              *
005980     IF STATUS-CLASS-COMP NOT = '00'
005990        DISPLAY 'ACMTRNP-COB - ERRO ABERTURA CLASS-COMP-FILE '
006000                STATUS-CLASS-COMP
006010*    ENCERRA O PROCESSAMENTO DO JOB.                             *
006020        STOP RUN
006030     END-IF.
006040      
006050*    LACO SEQUENCIAL - UMA LINHA POR PAR CLASSE X COMPONENTE, OU *
006060*    SEJA, QUAIS COMPONENTES PERTENCEM A CADA CLASSE DE ATIVO.   *
006070 0510-LE-CLASS-COMP.
006080*    LE O PROXIMO REGISTRO DE CLASS-COMP-FILE                    *
006090     READ CLASS-COMP-FILE
006100         AT END
006110*    FIM DE ARQUIVO - JUNCAO CLASSE X COMPONENTE COMPLETA        *
006120             GO TO 0500-CARGA-CLASS-COMP-EXIT
006130     END-READ
006140*    GRAVA O PAR (CLASSE, COMPONENTE) NA TABELA XC-ENTRY         *
006150     ADD 1 TO CNT-CLASS-COMP
006160*    PASSA CC-CLASS-NOME PARA O CAMPO XC-CLASS-NOME (CNT-CLA...  *
006170     MOVE CC-CLASS-NOME     TO XC-CLASS-NOME     (CNT-CLASS-COMP)
006180     MOVE CC-COMPONENT-NOME TO XC-COMPONENT-NOME (CNT-CLASS-COMP)
006190*    LIGA O INDICADOR XC-ATIVO-SIM (CNT-CLASS-COMP)              *
006200     SET XC-ATIVO-SIM (CNT-CLASS-COMP) TO TRUE
006210*    VOLTA E LE O PROXIMO REGISTRO                               *
006220     GO TO 0510-LE-CLASS-COMP.
006230      
006240*================================================================*
006250*    ROTINA 0500-CARGA-CLASS-COMP-EXIT DE CARGA, QUE LE O ARQUIVO*
006260*    INDICADO PARA A TABELA EM MEMORIA.                          *
006270*================================================================*
006280 0500-CARGA-CLASS-COMP-EXIT.
006290*    ENCERRA O(S) ARQUIVO(S): CLASS-COMP-FILE                    *
006300     CLOSE CLASS-COMP-FILE
006310     EXIT.
006320      
006330*================================================================*
006340*    ROTINA 0600-CARGA-CHANGE-LOG DE CARGA, QUE LE O ARQUIVO     *
006350*    INDICADO PARA A TABELA EM MEMORIA.                          *
006360*================================================================*
006370 0600-CARGA-CHANGE-LOG.
006380*    ABRE PARA LEITURA: CHANGE-LOG-FILE                          *
006390     OPEN INPUT CHANGE-LOG-FILE
006400*    TESTA A CONDICAO: STATUS-CHANGE-LOG NOT = '00'              *
006410     IF STATUS-CHANGE-LOG NOT = '00'
006420        DISPLAY 'ACMTRNP-COB - ERRO ABERTURA CHANGE-LOG-FILE '
006430                STATUS-CHANGE-LOG
006440*    ENCERRA O PROCESSAMENTO DO JOB.                             *
006450        STOP RUN
006460     END-IF.
006470      
006480*================================================================*
006490*    ROTINA 0610-LE-CHANGE-LOG DE LEITURA SEQUENCIAL DO ARQUIVO, *
006500*    MOVENDO OS CAMPOS PARA A TABELA.                            *
006510*================================================================*
006520 0610-LE-CHANGE-LOG.
006530*    LE O PROXIMO REGISTRO DE CHANGE-LOG-FILE                    *
006540     READ CHANGE-LOG-FILE
006550         AT END
006560*    DESVIA PARA 0600-CARGA-CHANGE-LOG-EXIT                      *
006570             GO TO 0600-CARGA-CHANGE-LOG-EXIT
006580     END-READ
006590*    ACUMULA 1 EM CNT-CHANGE-LOG                                 *
006600     ADD 1 TO CNT-CHANGE-LOG
006610*    PASSA CL-LOG-ID PARA O CAMPO LG-LOG-ID (CNT-CHANGE-...      *
006620     MOVE CL-LOG-ID         TO LG-LOG-ID         (CNT-CHANGE-LOG)
006630*    PASSA CL-TIMESTAMP PARA O CAMPO LG-TIMESTAMP (CNT-CHAN...   *
006640     MOVE CL-TIMESTAMP      TO LG-TIMESTAMP      (CNT-CHANGE-LOG)
006650     MOVE CL-TIPO-ENTIDADE  TO LG-TIPO-ENTIDADE  (CNT-CHANGE-LOG)
006660*    PASSA CL-ACAO PARA O CAMPO LG-ACAO (CNT-CHANGE-LOG)         *
006670     MOVE CL-ACAO           TO LG-ACAO           (CNT-CHANGE-LOG)
006680     MOVE CL-CHAVE-ENTIDADE TO LG-CHAVE-ENTIDADE (CNT-CHANGE-LOG)
006690*    PASSA CL-OBSERVACAO PARA O CAMPO LG-OBSERVACAO (CNT-CHA...  *
006700     MOVE CL-OBSERVACAO     TO LG-OBSERVACAO     (CNT-CHANGE-LOG)
006710*    PASSA CL-SOLICITANTE PARA O CAMPO LG-SOLICITANTE (CNT-CH... *
006720     MOVE CL-SOLICITANTE    TO LG-SOLICITANTE    (CNT-CHANGE-LOG)
006730*    PASSA CL-STATUS PARA O CAMPO LG-STATUS (CNT-CHANGE-...      *
006740     MOVE CL-STATUS         TO LG-STATUS         (CNT-CHANGE-LOG)
006750*    PASSA CL-REVISOR PARA O CAMPO LG-REVISOR (CNT-CHANGE...     *
006760     MOVE CL-REVISOR        TO LG-REVISOR        (CNT-CHANGE-LOG)
006770*    PASSA CL-DATA-REVISAO PARA O CAMPO LG-DATA-REVISAO (CNT-C...*
006780     MOVE CL-DATA-REVISAO   TO LG-DATA-REVISAO   (CNT-CHANGE-LOG)
006790*    TESTA A CONDICAO: CL-LOG-ID >= WS-NEXT-LOG-ID               *
006800     IF CL-LOG-ID >= WS-NEXT-LOG-ID
006810*    CALCULA: WS-NEXT-LOG-ID = CL-LOG-ID + 1                     *
006820        COMPUTE WS-NEXT-LOG-ID = CL-LOG-ID + 1
006830     END-IF
006840*    DESVIA PARA 0610-LE-CHANGE-LOG.                             *
006850     GO TO 0610-LE-CHANGE-LOG.
006860      
006870*================================================================*
006880*    ROTINA 0600-CARGA-CHANGE-LOG-EXIT DE CARGA, QUE LE O ARQUIVO*
006890*    INDICADO PARA A TABELA EM MEMORIA.                          *
006900*================================================================*
006910 0600-CARGA-CHANGE-LOG-EXIT.
006920*    ENCERRA O(S) ARQUIVO(S): CHANGE-LOG-FILE                    *
006930     CLOSE CHANGE-LOG-FILE
006940*    TESTA A CONDICAO: WS-NEXT-LOG-ID = ZERO                     *
006950     IF WS-NEXT-LOG-ID = ZERO
006960*    PASSA 1 PARA O CAMPO WS-NEXT-LOG-ID                         *
006970        MOVE 1 TO WS-NEXT-LOG-ID
006980     END-IF
006990     EXIT.
007000      
007010*================================================================*
007020*    0700 - LEITURA SEQUENCIAL DO ARQUIVO DE TRANSACOES (O       *
007030*    MESMO LACO DE LEITURA SEQUENCIAL DE ENTNOTAS.COB, SEM AS    *
007040*    TELAS), DESVIANDO PARA O TRATAMENTO DE CADA CODIGO          *
007050*================================================================*
007060 0700-PROCESSA-TRANSACOES.
007070*    ABRE PARA LEITURA: TRAN-FILE                                *
007080     OPEN INPUT TRAN-FILE
007090*    TESTA A CONDICAO: STATUS-TRAN NOT = '00'                    *
007100     IF STATUS-TRAN NOT = '00'
007110*    EXIBE NO CONSOLE: 'ACMTRNP-COB - ERRO ABERTURA TRAN-FILE '  *
007120        DISPLAY 'ACMTRNP-COB - ERRO ABERTURA TRAN-FILE '
007130                STATUS-TRAN
007140*    ENCERRA O PROCESSAMENTO DO JOB.                             *
007150        STOP RUN
007160     END-IF.
007170      
007180*================================================================*
007190*    ROTINA 0710-LE-TRAN DE LEITURA SEQUENCIAL DO ARQUIVO,       *
007200*    MOVENDO OS CAMPOS PARA A TABELA.                            *
007210*================================================================*
007220 0710-LE-TRAN.
007230*    LE O PROXIMO REGISTRO DE TRAN-FILE                          *
007240     READ TRAN-FILE
007250         AT END
007260*    DESVIA PARA 0700-PROCESSA-TRANSACOES-EXIT                   *
007270             GO TO 0700-PROCESSA-TRANSACOES-EXIT
007280     END-READ
007290*    PASSA SPACE PARA O CAMPO TD-DISPOSICAO TD-MOTIVO            *
007300     MOVE SPACE TO TD-DISPOSICAO TD-MOTIVO
007310*    PASSA TR-CODIGO PARA O CAMPO TD-CODIGO                      *
007320     MOVE TR-CODIGO  TO TD-CODIGO
007330*    PASSA TR-CHAVE-1 PARA O CAMPO TD-CHAVE-1                    *
007340     MOVE TR-CHAVE-1 TO TD-CHAVE-1
007350*    PASSA TR-CHAVE-2 PARA O CAMPO TD-CHAVE-2                    *
007360     MOVE TR-CHAVE-2 TO TD-CHAVE-2
007370*    PASSA TR-CHAVE-1 PARA O CAMPO TR-CHAVE-1-SAVE               *
007380     MOVE TR-CHAVE-1 TO TR-CHAVE-1-SAVE
007390*    AVALIA: TR-CODIGO                                           *
007400     EVALUATE TR-CODIGO
007410         WHEN 'AC'
007420*    EXECUTA A SUB-ROTINA 0720-TRATA-AC ATE A SAIDA.             *
007430             PERFORM 0720-TRATA-AC THRU 0720-TRATA-AC-EXIT
007440         WHEN 'AK'
007450*    EXECUTA A SUB-ROTINA 0721-TRATA-AK ATE A SAIDA.             *
007460             PERFORM 0721-TRATA-AK THRU 0721-TRATA-AK-EXIT
007470         WHEN 'AT'
007480*    EXECUTA A SUB-ROTINA 0722-TRATA-AT ATE A SAIDA.             *
007490             PERFORM 0722-TRATA-AT THRU 0722-TRATA-AT-EXIT
007500         WHEN 'UT'
007510*    EXECUTA A SUB-ROTINA 0723-TRATA-UT ATE A SAIDA.             *
007520             PERFORM 0723-TRATA-UT THRU 0723-TRATA-UT-EXIT
007530         WHEN 'AX'
007540*    EXECUTA A SUB-ROTINA 0724-TRATA-AX ATE A SAIDA.             *
007550             PERFORM 0724-TRATA-AX THRU 0724-TRATA-AX-EXIT
007560         WHEN 'RC'
007570*    EXECUTA A SUB-ROTINA 0725-TRATA-RC ATE A SAIDA.             *
007580             PERFORM 0725-TRATA-RC THRU 0725-TRATA-RC-EXIT
007590         WHEN 'RX'
007600*    EXECUTA A SUB-ROTINA 0726-TRATA-RX ATE A SAIDA.             *
007610             PERFORM 0726-TRATA-RX THRU 0726-TRATA-RX-EXIT
007620         WHEN 'RT'
007630*    EXECUTA A SUB-ROTINA 0727-TRATA-RT ATE A SAIDA.             *
007640             PERFORM 0727-TRATA-RT THRU 0727-TRATA-RT-EXIT
007650         WHEN 'AP'
007660*    EXECUTA A SUB-ROTINA 0728-TRATA-AP ATE A SAIDA.             *
007670             PERFORM 0728-TRATA-AP THRU 0728-TRATA-AP-EXIT
007680         WHEN 'RJ'
007690*    EXECUTA A SUB-ROTINA 0729-TRATA-RJ ATE A SAIDA.             *
007700             PERFORM 0729-TRATA-RJ THRU 0729-TRATA-RJ-EXIT
007710         WHEN OTHER
007720*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
007730             MOVE 'ERROR'    TO TD-DISPOSICAO
007740*    PASSA 'CODIGO DE TRANSACAO D... PARA O CAMPO TD-MOTIVO      *
007750             MOVE 'CODIGO DE TRANSACAO DESCONHECIDO' TO TD-MOTIVO
007760     END-EVALUATE
007770*    GRAVA O REGISTRO REG-TRAN-RPT FROM TRAN-DETAIL AFTER 1      *
007780     WRITE REG-TRAN-RPT FROM TRAN-DETAIL AFTER 1
007790*    DESVIA PARA 0710-LE-TRAN.                                   *
007800     GO TO 0710-LE-TRAN.
007810      
007820*================================================================*
007830*    ROTINA 0700-PROCESSA-TRANSACOES-EXIT AUXILIAR DESTA FASE DO *
007840*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
007850*================================================================*
007860 0700-PROCESSA-TRANSACOES-EXIT.
007870*    ENCERRA O(S) ARQUIVO(S): TRAN-FILE                          *
007880     CLOSE TRAN-FILE
007890     EXIT.
007900      
007910*================================================================*
007920*    AC - INCLUI COMPONENTE.  CHAVE-1 = NOME DO COMPONENTE       *
007930*================================================================*
007940 0720-TRATA-AC.
007950*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-COMPONENTE           *
007960     MOVE TR-CHAVE-1 TO WS-BUSCA-COMPONENTE
007970*    EXECUTA A SUB-ROTINA 0740-PROCURA-COMPONENTE.               *
007980     PERFORM 0740-PROCURA-COMPONENTE
007990             THRU 0740-PROCURA-COMPONENTE-EXIT
008000*    TESTA A CONDICAO: ACHEI-SIM                                 *
008010     IF ACHEI-SIM
008020*    PASSA 'REJECTED' PARA O CAMPO TD-DISPOSICAO                 *
008030        MOVE 'REJECTED'  TO TD-DISPOSICAO
008040*    PASSA 'DUPLICADO' PARA O CAMPO TD-MOTIVO                    *
008050        MOVE 'DUPLICADO' TO TD-MOTIVO
008060     ELSE
008070*    ACUMULA 1 EM CNT-COMPONENT                                  *
008080        ADD 1 TO CNT-COMPONENT
008090*    PASSA TR-CHAVE-1 PARA O CAMPO TC-NOME (CNT-COMPONENT)       *
008100        MOVE TR-CHAVE-1 TO TC-NOME (CNT-COMPONENT)
008110*    LIGA O INDICADOR TC-ATIVO-SIM (CNT-COMPONENT)               *
008120        SET TC-ATIVO-SIM (CNT-COMPONENT) TO TRUE
008130*    PASSA SPACE PARA O CAMPO WS-CHAVE-ENTIDADE                  *
008140        MOVE SPACE       TO WS-CHAVE-ENTIDADE
008150*    PASSA TR-CHAVE-1 PARA O CAMPO WCT-COMPONENTE                *
008160        MOVE TR-CHAVE-1  TO WCT-COMPONENTE
008170*    PASSA 'COMPONENT' PARA O CAMPO WS-LOG-TIPO-ENTIDADE         *
008180        MOVE 'COMPONENT' TO WS-LOG-TIPO-ENTIDADE
008190*    PASSA 'ADD' PARA O CAMPO WS-LOG-ACAO                        *
008200        MOVE 'ADD'       TO WS-LOG-ACAO
008210*    PASSA 'APPLIED' PARA O CAMPO WS-LOG-STATUS                  *
008220        MOVE 'APPLIED'   TO WS-LOG-STATUS
008230*    PASSA TR-OBSERVACAO PARA O CAMPO WS-LOG-OBSERVACAO          *
008240        MOVE TR-OBSERVACAO   TO WS-LOG-OBSERVACAO
008250*    PASSA TR-SOLICITANTE PARA O CAMPO WS-LOG-SOLICITANTE        *
008260        MOVE TR-SOLICITANTE  TO WS-LOG-SOLICITANTE
008270*    EXECUTA A SUB-ROTINA 0750-GRAVA-LOG-NOVO ATE A SAIDA.       *
008280        PERFORM 0750-GRAVA-LOG-NOVO THRU 0750-GRAVA-LOG-NOVO-EXIT
008290*    PASSA 'APPLIED' PARA O CAMPO TD-DISPOSICAO                  *
008300        MOVE 'APPLIED' TO TD-DISPOSICAO
008310     END-IF.
008320*================================================================*
008330*    ROTINA 0720-TRATA-AC-EXIT AUXILIAR DESTA FASE DO            *
008340*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
008350*================================================================*
008360 0720-TRATA-AC-EXIT.
008370     EXIT.
008380      
008390*================================================================*
008400*    AK - INCLUI CLASSE.  CHAVE-1 = NOME DA CLASSE               *
008410*================================================================*
008420 0721-TRATA-AK.
008430*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-CLASSE               *
008440     MOVE TR-CHAVE-1 TO WS-BUSCA-CLASSE
008450*    EXECUTA A SUB-ROTINA 0741-PROCURA-CLASSE.                   *
008460     PERFORM 0741-PROCURA-CLASSE
008470             THRU 0741-PROCURA-CLASSE-EXIT
008480*    TESTA A CONDICAO: ACHEI-SIM                                 *
008490     IF ACHEI-SIM
008500*    PASSA 'REJECTED' PARA O CAMPO TD-DISPOSICAO                 *
008510        MOVE 'REJECTED'  TO TD-DISPOSICAO
008520*    PASSA 'DUPLICADO' PARA O CAMPO TD-MOTIVO                    *
008530        MOVE 'DUPLICADO' TO TD-MOTIVO
008540     ELSE
008550*    ACUMULA 1 EM CNT-CLASS                                      *
008560        ADD 1 TO CNT-CLASS
008570*    PASSA TR-CHAVE-1 PARA O CAMPO CL-NOME (CNT-CLASS)           *
008580        MOVE TR-CHAVE-1 TO CL-NOME (CNT-CLASS)
008590*    LIGA O INDICADOR CL-ATIVO-SIM (CNT-CLASS)                   *
008600        SET CL-ATIVO-SIM (CNT-CLASS) TO TRUE
008610*    PASSA SPACE PARA O CAMPO WS-CHAVE-ENTIDADE                  *
008620        MOVE SPACE      TO WS-CHAVE-ENTIDADE
008630*    PASSA TR-CHAVE-1 PARA O CAMPO WS-CHAVE-ENTIDADE             *
008640        MOVE TR-CHAVE-1 TO WS-CHAVE-ENTIDADE
008650*    PASSA 'CLASS' PARA O CAMPO WS-LOG-TIPO-ENTIDADE             *
008660        MOVE 'CLASS'    TO WS-LOG-TIPO-ENTIDADE
008670*    PASSA 'ADD' PARA O CAMPO WS-LOG-ACAO                        *
008680        MOVE 'ADD'      TO WS-LOG-ACAO
008690*    PASSA 'APPLIED' PARA O CAMPO WS-LOG-STATUS                  *
008700        MOVE 'APPLIED'  TO WS-LOG-STATUS
008710*    PASSA TR-OBSERVACAO PARA O CAMPO WS-LOG-OBSERVACAO          *
008720        MOVE TR-OBSERVACAO  TO WS-LOG-OBSERVACAO
008730*    PASSA TR-SOLICITANTE PARA O CAMPO WS-LOG-SOLICITANTE        *
008740        MOVE TR-SOLICITANTE TO WS-LOG-SOLICITANTE
008750*    EXECUTA A SUB-ROTINA 0750-GRAVA-LOG-NOVO ATE A SAIDA.       *
008760        PERFORM 0750-GRAVA-LOG-NOVO THRU 0750-GRAVA-LOG-NOVO-EXIT
008770*    PASSA 'APPLIED' PARA O CAMPO TD-DISPOSICAO                  *
008780        MOVE 'APPLIED' TO TD-DISPOSICAO
008790     END-IF.
008800*================================================================*
008810*    ROTINA 0721-TRATA-AK-EXIT AUXILIAR DESTA FASE DO            *
008820*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
008830*================================================================*
008840 0721-TRATA-AK-EXIT.
008850     EXIT.
008860      
008870*================================================================*
008880*    AT - ASSOCIA TECNOLOGIA A COMPONENTE.  CHAVE-1 = COMPONENTE,*
008890*    CHAVE-2(1:2) = CODIGO DA TECNOLOGIA, TIPO-APLIC = P/S       *
008900*================================================================*
008910 0722-TRATA-AT.
008920*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-COMPONENTE           *
008930     MOVE TR-CHAVE-1 TO WS-BUSCA-COMPONENTE
008940*    EXECUTA A SUB-ROTINA 0740-PROCURA-COMPONENTE.               *
008950     PERFORM 0740-PROCURA-COMPONENTE
008960             THRU 0740-PROCURA-COMPONENTE-EXIT
008970*    TESTA A CONDICAO: ACHEI-NAO                                 *
008980     IF ACHEI-NAO
008990*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
009000        MOVE 'ERROR'                   TO TD-DISPOSICAO
009010*    PASSA 'COMPONENTE DESCONHECIDO' PARA O CAMPO TD-MOTIVO      *
009020        MOVE 'COMPONENTE DESCONHECIDO'  TO TD-MOTIVO
009030*    DESVIA PARA 0722-TRATA-AT-EXIT                              *
009040        GO TO 0722-TRATA-AT-EXIT
009050     END-IF
009060*    PASSA TR-CHAVE-2 (1:2) PARA O CAMPO WS-BUSCA-TECH           *
009070     MOVE TR-CHAVE-2 (1:2) TO WS-BUSCA-TECH
009080*    EXECUTA A SUB-ROTINA 0744-PROCURA-TECNOLOGIA.               *
009090     PERFORM 0744-PROCURA-TECNOLOGIA
009100             THRU 0744-PROCURA-TECNOLOGIA-EXIT
009110*    TESTA A CONDICAO: ACHEI-NAO                                 *
009120     IF ACHEI-NAO
009130*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
009140        MOVE 'ERROR'                    TO TD-DISPOSICAO
009150*    PASSA 'TECNOLOGIA DESCONHECIDA' PARA O CAMPO TD-MOTIVO      *
009160        MOVE 'TECNOLOGIA DESCONHECIDA'   TO TD-MOTIVO
009170*    DESVIA PARA 0722-TRATA-AT-EXIT                              *
009180        GO TO 0722-TRATA-AT-EXIT
009190     END-IF
009200     IF TR-TIPO-APLIC NOT = 'P' AND TR-TIPO-APLIC NOT = 'S'
009210*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
009220        MOVE 'ERROR'               TO TD-DISPOSICAO
009230*    PASSA 'TIPO-APLIC INVALIDO' PARA O CAMPO TD-MOTIVO          *
009240        MOVE 'TIPO-APLIC INVALIDO' TO TD-MOTIVO
009250*    DESVIA PARA 0722-TRATA-AT-EXIT                              *
009260        GO TO 0722-TRATA-AT-EXIT
009270     END-IF
009280*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-COMPONENTE           *
009290     MOVE TR-CHAVE-1       TO WS-BUSCA-COMPONENTE
009300*    PASSA TR-CHAVE-2 (1:2) PARA O CAMPO WS-BUSCA-TECH           *
009310     MOVE TR-CHAVE-2 (1:2) TO WS-BUSCA-TECH
009320*    EXECUTA A SUB-ROTINA 0742-PROCURA-COMP-TECH.                *
009330     PERFORM 0742-PROCURA-COMP-TECH
009340             THRU 0742-PROCURA-COMP-TECH-EXIT
009350*    TESTA A CONDICAO: ACHEI-SIM                                 *
009360     IF ACHEI-SIM
009370*    PASSA 'REJECTED' PARA O CAMPO TD-DISPOSICAO                 *
009380        MOVE 'REJECTED'      TO TD-DISPOSICAO
009390*    PASSA 'PAR DUPLICADO' PARA O CAMPO TD-MOTIVO                *
009400        MOVE 'PAR DUPLICADO' TO TD-MOTIVO
009410     ELSE
009420*    ACUMULA 1 EM CNT-COMP-TECH                                  *
009430        ADD 1 TO CNT-COMP-TECH
009440*    PASSA TR-CHAVE-1 PARA O CAMPO XT-COMPONENT-NOME (CNT...     *
009450        MOVE TR-CHAVE-1       TO XT-COMPONENT-NOME (CNT-COMP-TECH)
009460        MOVE TR-CHAVE-2 (1:2) TO XT-TECH-CODIGO    (CNT-COMP-TECH)
009470*    PASSA TR-TIPO-APLIC PARA O CAMPO XT-TIPO-APLIC (CNT-COM...  *
009480        MOVE TR-TIPO-APLIC    TO XT-TIPO-APLIC     (CNT-COMP-TECH)
009490*    LIGA O INDICADOR XT-ATIVO-SIM (CNT-COMP-TECH)               *
009500        SET XT-ATIVO-SIM (CNT-COMP-TECH) TO TRUE
009510*    PASSA SPACE PARA O CAMPO WS-CHAVE-ENTIDADE                  *
009520        MOVE SPACE            TO WS-CHAVE-ENTIDADE
009530*    PASSA TR-CHAVE-1 PARA O CAMPO WCT-COMPONENTE                *
009540        MOVE TR-CHAVE-1       TO WCT-COMPONENTE
009550*    PASSA TR-CHAVE-2 (1:2) PARA O CAMPO WCT-TECNOLOGIA          *
009560        MOVE TR-CHAVE-2 (1:2) TO WCT-TECNOLOGIA
009570*    PASSA 'COMP-TECH' PARA O CAMPO WS-LOG-TIPO-ENTIDADE         *
009580        MOVE 'COMP-TECH' TO WS-LOG-TIPO-ENTIDADE
009590*    PASSA 'ADD' PARA O CAMPO WS-LOG-ACAO                        *
009600        MOVE 'ADD'       TO WS-LOG-ACAO
009610*    PASSA 'APPLIED' PARA O CAMPO WS-LOG-STATUS                  *
009620        MOVE 'APPLIED'   TO WS-LOG-STATUS
009630*    PASSA TR-OBSERVACAO PARA O CAMPO WS-LOG-OBSERVACAO          *
009640        MOVE TR-OBSERVACAO  TO WS-LOG-OBSERVACAO
009650*    PASSA TR-SOLICITANTE PARA O CAMPO WS-LOG-SOLICITANTE        *
009660        MOVE TR-SOLICITANTE TO WS-LOG-SOLICITANTE
009670*    EXECUTA A SUB-ROTINA 0750-GRAVA-LOG-NOVO ATE A SAIDA.       *
009680        PERFORM 0750-GRAVA-LOG-NOVO THRU 0750-GRAVA-LOG-NOVO-EXIT
009690*    PASSA 'APPLIED' PARA O CAMPO TD-DISPOSICAO                  *
009700        MOVE 'APPLIED' TO TD-DISPOSICAO
009710     END-IF.
009720*================================================================*
009730*    ROTINA 0722-TRATA-AT-EXIT AUXILIAR DESTA FASE DO            *
009740*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
009750*================================================================*
009760 0722-TRATA-AT-EXIT.
009770     EXIT.
009780      
009790*================================================================*
009800*    UT - ALTERA TIPO DE APLICACAO DO PAR COMPONENTE/TECNOLOGIA  *
009810*================================================================*
009820 0723-TRATA-UT.
009830*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-COMPONENTE           *
009840     MOVE TR-CHAVE-1       TO WS-BUSCA-COMPONENTE
009850*    PASSA TR-CHAVE-2 (1:2) PARA O CAMPO WS-BUSCA-TECH           *
009860     MOVE TR-CHAVE-2 (1:2) TO WS-BUSCA-TECH
009870*    EXECUTA A SUB-ROTINA 0742-PROCURA-COMP-TECH.                *
009880     PERFORM 0742-PROCURA-COMP-TECH
009890             THRU 0742-PROCURA-COMP-TECH-EXIT
009900*    TESTA A CONDICAO: ACHEI-NAO                                 *
009910     IF ACHEI-NAO
009920*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
009930        MOVE 'ERROR'                TO TD-DISPOSICAO
009940*    PASSA 'PAR NAO ENCONTRADO' PARA O CAMPO TD-MOTIVO           *
009950        MOVE 'PAR NAO ENCONTRADO'    TO TD-MOTIVO
009960*    DESVIA PARA 0723-TRATA-UT-EXIT                              *
009970        GO TO 0723-TRATA-UT-EXIT
009980     END-IF
009990     IF TR-TIPO-APLIC NOT = 'P' AND TR-TIPO-APLIC NOT = 'S'
010000*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
010010        MOVE 'ERROR'               TO TD-DISPOSICAO
010020*    PASSA 'TIPO-APLIC INVALIDO' PARA O CAMPO TD-MOTIVO          *
010030        MOVE 'TIPO-APLIC INVALIDO' TO TD-MOTIVO
010040*    DESVIA PARA 0723-TRATA-UT-EXIT                              *
010050        GO TO 0723-TRATA-UT-EXIT
010060     END-IF
010070*    TESTA A CONDICAO: TR-TIPO-APLIC = XT-TIPO-APLIC (IX-XT)     *
010080     IF TR-TIPO-APLIC = XT-TIPO-APLIC (IX-XT)
010090*    PASSA 'REJECTED' PARA O CAMPO TD-DISPOSICAO                 *
010100        MOVE 'REJECTED'      TO TD-DISPOSICAO
010110*    PASSA 'SEM ALTERACAO' PARA O CAMPO TD-MOTIVO                *
010120        MOVE 'SEM ALTERACAO' TO TD-MOTIVO
010130     ELSE
010140*    PASSA TR-TIPO-APLIC PARA O CAMPO XT-TIPO-APLIC (IX-XT)      *
010150        MOVE TR-TIPO-APLIC TO XT-TIPO-APLIC (IX-XT)
010160*    PASSA SPACE PARA O CAMPO WS-CHAVE-ENTIDADE                  *
010170        MOVE SPACE            TO WS-CHAVE-ENTIDADE
010180*    PASSA TR-CHAVE-1 PARA O CAMPO WCT-COMPONENTE                *
010190        MOVE TR-CHAVE-1       TO WCT-COMPONENTE
010200*    PASSA TR-CHAVE-2 (1:2) PARA O CAMPO WCT-TECNOLOGIA          *
010210        MOVE TR-CHAVE-2 (1:2) TO WCT-TECNOLOGIA
010220*    PASSA 'COMP-TECH' PARA O CAMPO WS-LOG-TIPO-ENTIDADE         *
010230        MOVE 'COMP-TECH' TO WS-LOG-TIPO-ENTIDADE
010240*    PASSA 'UPDATE' PARA O CAMPO WS-LOG-ACAO                     *
010250        MOVE 'UPDATE'    TO WS-LOG-ACAO
010260*    PASSA 'APPLIED' PARA O CAMPO WS-LOG-STATUS                  *
010270        MOVE 'APPLIED'   TO WS-LOG-STATUS
010280*    PASSA TR-OBSERVACAO PARA O CAMPO WS-LOG-OBSERVACAO          *
010290        MOVE TR-OBSERVACAO  TO WS-LOG-OBSERVACAO
010300*    PASSA TR-SOLICITANTE PARA O CAMPO WS-LOG-SOLICITANTE        *
010310        MOVE TR-SOLICITANTE TO WS-LOG-SOLICITANTE
010320*    EXECUTA A SUB-ROTINA 0750-GRAVA-LOG-NOVO ATE A SAIDA.       *
010330        PERFORM 0750-GRAVA-LOG-NOVO THRU 0750-GRAVA-LOG-NOVO-EXIT
010340*    PASSA 'APPLIED' PARA O CAMPO TD-DISPOSICAO                  *
010350        MOVE 'APPLIED' TO TD-DISPOSICAO
010360     END-IF.
010370*================================================================*
010380*    ROTINA 0723-TRATA-UT-EXIT AUXILIAR DESTA FASE DO            *
010390*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
010400*================================================================*
010410 0723-TRATA-UT-EXIT.
010420     EXIT.
010430      
010440*================================================================*
010450*    AX - ASSOCIA COMPONENTE A CLASSE.  CHAVE-1 = CLASSE,        *
010460*    CHAVE-2 = COMPONENTE                                        *
010470*================================================================*
010480 0724-TRATA-AX.
010490*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-CLASSE               *
010500     MOVE TR-CHAVE-1 TO WS-BUSCA-CLASSE
010510*    EXECUTA A SUB-ROTINA 0741-PROCURA-CLASSE.                   *
010520     PERFORM 0741-PROCURA-CLASSE
010530             THRU 0741-PROCURA-CLASSE-EXIT
010540*    TESTA A CONDICAO: ACHEI-NAO                                 *
010550     IF ACHEI-NAO
010560*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
010570        MOVE 'ERROR'                  TO TD-DISPOSICAO
010580*    PASSA 'CLASSE DESCONHECIDA' PARA O CAMPO TD-MOTIVO          *
010590        MOVE 'CLASSE DESCONHECIDA'     TO TD-MOTIVO
010600*    DESVIA PARA 0724-TRATA-AX-EXIT                              *
010610        GO TO 0724-TRATA-AX-EXIT
010620     END-IF
010630*    PASSA TR-CHAVE-2 PARA O CAMPO WS-BUSCA-COMPONENTE           *
010640     MOVE TR-CHAVE-2 TO WS-BUSCA-COMPONENTE
010650*    EXECUTA A SUB-ROTINA 0740-PROCURA-COMPONENTE.               *
010660     PERFORM 0740-PROCURA-COMPONENTE
010670             THRU 0740-PROCURA-COMPONENTE-EXIT
010680*    TESTA A CONDICAO: ACHEI-NAO                                 *
010690     IF ACHEI-NAO
010700*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
010710        MOVE 'ERROR'                   TO TD-DISPOSICAO
010720*    PASSA 'COMPONENTE DESCONHECIDO' PARA O CAMPO TD-MOTIVO      *
010730        MOVE 'COMPONENTE DESCONHECIDO'  TO TD-MOTIVO
010740*    DESVIA PARA 0724-TRATA-AX-EXIT                              *
010750        GO TO 0724-TRATA-AX-EXIT
010760     END-IF
010770*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-CLASSE               *
010780     MOVE TR-CHAVE-1 TO WS-BUSCA-CLASSE
010790*    PASSA TR-CHAVE-2 PARA O CAMPO WS-BUSCA-COMPONENTE-2         *
010800     MOVE TR-CHAVE-2 TO WS-BUSCA-COMPONENTE-2
010810*    EXECUTA A SUB-ROTINA 0743-PROCURA-CLASS-COMP.               *
010820     PERFORM 0743-PROCURA-CLASS-COMP
010830             THRU 0743-PROCURA-CLASS-COMP-EXIT
010840*    TESTA A CONDICAO: ACHEI-SIM                                 *
010850     IF ACHEI-SIM
010860*    PASSA 'REJECTED' PARA O CAMPO TD-DISPOSICAO                 *
010870        MOVE 'REJECTED'      TO TD-DISPOSICAO
010880*    PASSA 'PAR DUPLICADO' PARA O CAMPO TD-MOTIVO                *
010890        MOVE 'PAR DUPLICADO' TO TD-MOTIVO
010900     ELSE
010910*    ACUMULA 1 EM CNT-CLASS-COMP                                 *
010920        ADD 1 TO CNT-CLASS-COMP
010930*    PASSA TR-CHAVE-1 PARA O CAMPO XC-CLASS-NOME (CNT-CLA...     *
010940        MOVE TR-CHAVE-1 TO XC-CLASS-NOME     (CNT-CLASS-COMP)
010950*    PASSA TR-CHAVE-2 PARA O CAMPO XC-COMPONENT-NOME (CNT...     *
010960        MOVE TR-CHAVE-2 TO XC-COMPONENT-NOME (CNT-CLASS-COMP)
010970*    LIGA O INDICADOR XC-ATIVO-SIM (CNT-CLASS-COMP)              *
010980        SET XC-ATIVO-SIM (CNT-CLASS-COMP) TO TRUE
010990*    PASSA SPACE PARA O CAMPO WS-CHAVE-ENTIDADE                  *
011000        MOVE SPACE      TO WS-CHAVE-ENTIDADE
011010*    PASSA TR-CHAVE-1 PARA O CAMPO WCC-CLASSE                    *
011020        MOVE TR-CHAVE-1 TO WCC-CLASSE
011030*    PASSA TR-CHAVE-2 PARA O CAMPO WCC-COMPONENTE                *
011040        MOVE TR-CHAVE-2 TO WCC-COMPONENTE
011050*    PASSA 'CLASS-COMP' PARA O CAMPO WS-LOG-TIPO-ENTIDADE        *
011060        MOVE 'CLASS-COMP' TO WS-LOG-TIPO-ENTIDADE
011070*    PASSA 'ADD' PARA O CAMPO WS-LOG-ACAO                        *
011080        MOVE 'ADD'        TO WS-LOG-ACAO
011090*    PASSA 'APPLIED' PARA O CAMPO WS-LOG-STATUS                  *
011100        MOVE 'APPLIED'    TO WS-LOG-STATUS
011110*    PASSA TR-OBSERVACAO PARA O CAMPO WS-LOG-OBSERVACAO          *
011120        MOVE TR-OBSERVACAO  TO WS-LOG-OBSERVACAO
011130*    PASSA TR-SOLICITANTE PARA O CAMPO WS-LOG-SOLICITANTE        *
011140        MOVE TR-SOLICITANTE TO WS-LOG-SOLICITANTE
011150*    EXECUTA A SUB-ROTINA 0750-GRAVA-LOG-NOVO ATE A SAIDA.       *
011160        PERFORM 0750-GRAVA-LOG-NOVO THRU 0750-GRAVA-LOG-NOVO-EXIT
011170*    PASSA 'APPLIED' PARA O CAMPO TD-DISPOSICAO                  *
011180        MOVE 'APPLIED' TO TD-DISPOSICAO
011190     END-IF.
011200*================================================================*
011210*    ROTINA 0724-TRATA-AX-EXIT AUXILIAR DESTA FASE DO            *
011220*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
011230*================================================================*
011240 0724-TRATA-AX-EXIT.
011250     EXIT.
011260      
011270*================================================================*
011280*    RC - SOLICITA EXCLUSAO DE COMPONENTE.  CHAVE-1 = COMPONENTE *
011290*================================================================*
011300 0725-TRATA-RC.
011310*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-COMPONENTE           *
011320     MOVE TR-CHAVE-1 TO WS-BUSCA-COMPONENTE
011330*    EXECUTA A SUB-ROTINA 0740-PROCURA-COMPONENTE.               *
011340     PERFORM 0740-PROCURA-COMPONENTE
011350             THRU 0740-PROCURA-COMPONENTE-EXIT
011360*    TESTA A CONDICAO: ACHEI-NAO                                 *
011370     IF ACHEI-NAO
011380*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
011390        MOVE 'ERROR'                   TO TD-DISPOSICAO
011400*    PASSA 'COMPONENTE DESCONHECIDO' PARA O CAMPO TD-MOTIVO      *
011410        MOVE 'COMPONENTE DESCONHECIDO'  TO TD-MOTIVO
011420     ELSE
011430*    PASSA SPACE PARA O CAMPO WS-CHAVE-ENTIDADE                  *
011440        MOVE SPACE       TO WS-CHAVE-ENTIDADE
011450*    PASSA TR-CHAVE-1 PARA O CAMPO WCT-COMPONENTE                *
011460        MOVE TR-CHAVE-1  TO WCT-COMPONENTE
011470*    PASSA 'COMPONENT' PARA O CAMPO WS-LOG-TIPO-ENTIDADE         *
011480        MOVE 'COMPONENT' TO WS-LOG-TIPO-ENTIDADE
011490*    PASSA 'REMOVE-REQUEST' PARA O CAMPO WS-LOG-ACAO             *
011500        MOVE 'REMOVE-REQUEST' TO WS-LOG-ACAO
011510*    PASSA 'PENDING' PARA O CAMPO WS-LOG-STATUS                  *
011520        MOVE 'PENDING'   TO WS-LOG-STATUS
011530*    PASSA TR-OBSERVACAO PARA O CAMPO WS-LOG-OBSERVACAO          *
011540        MOVE TR-OBSERVACAO  TO WS-LOG-OBSERVACAO
011550*    PASSA TR-SOLICITANTE PARA O CAMPO WS-LOG-SOLICITANTE        *
011560        MOVE TR-SOLICITANTE TO WS-LOG-SOLICITANTE
011570*    EXECUTA A SUB-ROTINA 0750-GRAVA-LOG-NOVO ATE A SAIDA.       *
011580        PERFORM 0750-GRAVA-LOG-NOVO THRU 0750-GRAVA-LOG-NOVO-EXIT
011590*    PASSA 'PENDING' PARA O CAMPO TD-DISPOSICAO                  *
011600        MOVE 'PENDING' TO TD-DISPOSICAO
011610     END-IF.
011620*================================================================*
011630*    ROTINA 0725-TRATA-RC-EXIT AUXILIAR DESTA FASE DO            *
011640*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
011650*================================================================*
011660 0725-TRATA-RC-EXIT.
011670     EXIT.
011680      
011690*================================================================*
011700*    RX - SOLICITA EXCLUSAO DO PAR CLASSE/COMPONENTE.  CHAVE-1 = *
011710*    CLASSE, CHAVE-2 = COMPONENTE                                *
011720*================================================================*
011730 0726-TRATA-RX.
011740*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-CLASSE               *
011750     MOVE TR-CHAVE-1 TO WS-BUSCA-CLASSE
011760*    PASSA TR-CHAVE-2 PARA O CAMPO WS-BUSCA-COMPONENTE-2         *
011770     MOVE TR-CHAVE-2 TO WS-BUSCA-COMPONENTE-2
011780*    EXECUTA A SUB-ROTINA 0743-PROCURA-CLASS-COMP.               *
011790     PERFORM 0743-PROCURA-CLASS-COMP
011800             THRU 0743-PROCURA-CLASS-COMP-EXIT
011810*    TESTA A CONDICAO: ACHEI-NAO                                 *
011820     IF ACHEI-NAO
011830*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
011840        MOVE 'ERROR'               TO TD-DISPOSICAO
011850*    PASSA 'PAR NAO ENCONTRADO' PARA O CAMPO TD-MOTIVO           *
011860        MOVE 'PAR NAO ENCONTRADO'   TO TD-MOTIVO
011870     ELSE
011880*    PASSA SPACE PARA O CAMPO WS-CHAVE-ENTIDADE                  *
011890        MOVE SPACE      TO WS-CHAVE-ENTIDADE
011900*    PASSA TR-CHAVE-1 PARA O CAMPO WCC-CLASSE                    *
011910        MOVE TR-CHAVE-1 TO WCC-CLASSE
011920*    PASSA TR-CHAVE-2 PARA O CAMPO WCC-COMPONENTE                *
011930        MOVE TR-CHAVE-2 TO WCC-COMPONENTE
011940*    PASSA 'CLASS-COMP' PARA O CAMPO WS-LOG-TIPO-ENTIDADE        *
011950        MOVE 'CLASS-COMP' TO WS-LOG-TIPO-ENTIDADE
011960*    PASSA 'REMOVE-REQUEST' PARA O CAMPO WS-LOG-ACAO             *
011970        MOVE 'REMOVE-REQUEST' TO WS-LOG-ACAO
011980*    PASSA 'PENDING' PARA O CAMPO WS-LOG-STATUS                  *
011990        MOVE 'PENDING'    TO WS-LOG-STATUS
012000*    PASSA TR-OBSERVACAO PARA O CAMPO WS-LOG-OBSERVACAO          *
012010        MOVE TR-OBSERVACAO  TO WS-LOG-OBSERVACAO
012020*    PASSA TR-SOLICITANTE PARA O CAMPO WS-LOG-SOLICITANTE        *
012030        MOVE TR-SOLICITANTE TO WS-LOG-SOLICITANTE
012040*    EXECUTA A SUB-ROTINA 0750-GRAVA-LOG-NOVO ATE A SAIDA.       *
012050        PERFORM 0750-GRAVA-LOG-NOVO THRU 0750-GRAVA-LOG-NOVO-EXIT
012060*    PASSA 'PENDING' PARA O CAMPO TD-DISPOSICAO                  *
012070        MOVE 'PENDING' TO TD-DISPOSICAO
012080     END-IF.
012090*================================================================*
012100*    ROTINA 0726-TRATA-RX-EXIT AUXILIAR DESTA FASE DO            *
012110*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
012120*================================================================*
012130 0726-TRATA-RX-EXIT.
012140     EXIT.
012150      
012160*================================================================*
012170*    RT - SOLICITA EXCLUSAO DO PAR COMPONENTE/TECNOLOGIA.        *
012180*    CHAVE-1 = COMPONENTE, CHAVE-2(1:2) = CODIGO DA TECNOLOGIA   *
012190*================================================================*
012200 0727-TRATA-RT.
012210*    PASSA TR-CHAVE-1 PARA O CAMPO WS-BUSCA-COMPONENTE           *
012220     MOVE TR-CHAVE-1       TO WS-BUSCA-COMPONENTE
012230*    PASSA TR-CHAVE-2 (1:2) PARA O CAMPO WS-BUSCA-TECH           *
012240     MOVE TR-CHAVE-2 (1:2) TO WS-BUSCA-TECH
012250*    EXECUTA A SUB-ROTINA 0742-PROCURA-COMP-TECH.                *
012260     PERFORM 0742-PROCURA-COMP-TECH
012270             THRU 0742-PROCURA-COMP-TECH-EXIT
012280*    TESTA A CONDICAO: ACHEI-NAO                                 *
012290     IF ACHEI-NAO
012300*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
012310        MOVE 'ERROR'               TO TD-DISPOSICAO
012320*    PASSA 'PAR NAO ENCONTRADO' PARA O CAMPO TD-MOTIVO           *
012330        MOVE 'PAR NAO ENCONTRADO'   TO TD-MOTIVO
012340     ELSE
012350*    PASSA SPACE PARA O CAMPO WS-CHAVE-ENTIDADE                  *
012360        MOVE SPACE            TO WS-CHAVE-ENTIDADE
012370*    PASSA TR-CHAVE-1 PARA O CAMPO WCT-COMPONENTE                *
012380        MOVE TR-CHAVE-1       TO WCT-COMPONENTE
012390*    PASSA TR-CHAVE-2 (1:2) PARA O CAMPO WCT-TECNOLOGIA          *
012400        MOVE TR-CHAVE-2 (1:2) TO WCT-TECNOLOGIA
012410*    PASSA 'COMP-TECH' PARA O CAMPO WS-LOG-TIPO-ENTIDADE         *
012420        MOVE 'COMP-TECH' TO WS-LOG-TIPO-ENTIDADE
012430*    PASSA 'REMOVE-REQUEST' PARA O CAMPO WS-LOG-ACAO             *
012440        MOVE 'REMOVE-REQUEST' TO WS-LOG-ACAO
012450*    PASSA 'PENDING' PARA O CAMPO WS-LOG-STATUS                  *
012460        MOVE 'PENDING'   TO WS-LOG-STATUS
012470*    PASSA TR-OBSERVACAO PARA O CAMPO WS-LOG-OBSERVACAO          *
012480        MOVE TR-OBSERVACAO  TO WS-LOG-OBSERVACAO
012490*    PASSA TR-SOLICITANTE PARA O CAMPO WS-LOG-SOLICITANTE        *
012500        MOVE TR-SOLICITANTE TO WS-LOG-SOLICITANTE
012510*    EXECUTA A SUB-ROTINA 0750-GRAVA-LOG-NOVO ATE A SAIDA.       *
012520        PERFORM 0750-GRAVA-LOG-NOVO THRU 0750-GRAVA-LOG-NOVO-EXIT
012530*    PASSA 'PENDING' PARA O CAMPO TD-DISPOSICAO                  *
012540        MOVE 'PENDING' TO TD-DISPOSICAO
012550     END-IF.
012560*================================================================*
012570*    ROTINA 0727-TRATA-RT-EXIT AUXILIAR DESTA FASE DO            *
012580*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
012590*================================================================*
012600 0727-TRATA-RT-EXIT.
012610     EXIT.
012620      
012630*================================================================*
012640*    AP - APROVA EXCLUSAO PENDENTE.  CHAVE-1(1:6) = LOG-ID NUME- *
012650*    RICO DO REGISTRO PENDENTE A APROVAR.  EXECUTA A EXCLUSAO    *
012660*    DE FATO - EXCLUIR COMPONENTE DERRUBA EM CASCATA AS LINHAS   *
012670*    DE COMP-TECH E CLASS-COMP QUE O REFERENCIAM (TICKET 991)    *
012680*================================================================*
012690 0728-TRATA-AP.
012700*    PASSA TR-CHAVE-1-NUM PARA O CAMPO WS-LOGID-PROCURADO        *
012710     MOVE TR-CHAVE-1-NUM TO WS-LOGID-PROCURADO
012720*    EXECUTA A SUB-ROTINA 0745-PROCURA-LOG-PENDENTE.             *
012730     PERFORM 0745-PROCURA-LOG-PENDENTE
012740             THRU 0745-PROCURA-LOG-PENDENTE-EXIT
012750*    TESTA A CONDICAO: ACHEI-NAO                                 *
012760     IF ACHEI-NAO
012770*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
012780        MOVE 'ERROR'           TO TD-DISPOSICAO
012790*    PASSA 'LOG-ID INVALIDO' PARA O CAMPO TD-MOTIVO              *
012800        MOVE 'LOG-ID INVALIDO' TO TD-MOTIVO
012810*    DESVIA PARA 0728-TRATA-AP-EXIT                              *
012820        GO TO 0728-TRATA-AP-EXIT
012830     END-IF
012840*    AVALIA: LG-TIPO-ENTIDADE (IX-LG)                            *
012850     EVALUATE LG-TIPO-ENTIDADE (IX-LG)
012860         WHEN 'COMPONENT'
012870             MOVE LG-CHAVE-ENTIDADE (IX-LG) TO WS-CHAVE-ENTIDADE
012880*    PASSA WCT-COMPONENTE PARA O CAMPO WS-BUSCA-COMPONENTE       *
012890             MOVE WCT-COMPONENTE TO WS-BUSCA-COMPONENTE
012900*    EXECUTA A SUB-ROTINA 0746-EXCLUI-COMPONENTE.                *
012910             PERFORM 0746-EXCLUI-COMPONENTE
012920                     THRU 0746-EXCLUI-COMPONENTE-EXIT
012930         WHEN 'COMP-TECH'
012940             MOVE LG-CHAVE-ENTIDADE (IX-LG) TO WS-CHAVE-ENTIDADE
012950*    PASSA WCT-COMPONENTE PARA O CAMPO WS-BUSCA-COMPONENTE       *
012960             MOVE WCT-COMPONENTE  TO WS-BUSCA-COMPONENTE
012970*    PASSA WCT-TECNOLOGIA PARA O CAMPO WS-BUSCA-TECH             *
012980             MOVE WCT-TECNOLOGIA  TO WS-BUSCA-TECH
012990*    EXECUTA A SUB-ROTINA 0742-PROCURA-COMP-TECH.                *
013000             PERFORM 0742-PROCURA-COMP-TECH
013010                     THRU 0742-PROCURA-COMP-TECH-EXIT
013020*    TESTA A CONDICAO: ACHEI-SIM                                 *
013030             IF ACHEI-SIM
013040*    LIGA O INDICADOR XT-ATIVO-NAO (IX-XT)                       *
013050                SET XT-ATIVO-NAO (IX-XT) TO TRUE
013060             END-IF
013070         WHEN 'CLASS-COMP'
013080             MOVE LG-CHAVE-ENTIDADE (IX-LG) TO WS-CHAVE-ENTIDADE
013090*    PASSA WCC-CLASSE PARA O CAMPO WS-BUSCA-CLASSE               *
013100             MOVE WCC-CLASSE      TO WS-BUSCA-CLASSE
013110*    PASSA WCC-COMPONENTE PARA O CAMPO WS-BUSCA-COMPONENTE-2     *
013120             MOVE WCC-COMPONENTE  TO WS-BUSCA-COMPONENTE-2
013130*    EXECUTA A SUB-ROTINA 0743-PROCURA-CLASS-COMP.               *
013140             PERFORM 0743-PROCURA-CLASS-COMP
013150                     THRU 0743-PROCURA-CLASS-COMP-EXIT
013160*    TESTA A CONDICAO: ACHEI-SIM                                 *
013170             IF ACHEI-SIM
013180*    LIGA O INDICADOR XC-ATIVO-NAO (IX-XC)                       *
013190                SET XC-ATIVO-NAO (IX-XC) TO TRUE
013200             END-IF
013210     END-EVALUATE
013220*    PASSA 'APPROVED' PARA O CAMPO LG-STATUS (IX-LG)             *
013230     MOVE 'APPROVED' TO LG-STATUS (IX-LG)
013240*    PASSA TR-SOLICITANTE PARA O CAMPO LG-REVISOR (IX-LG)        *
013250     MOVE TR-SOLICITANTE   TO LG-REVISOR (IX-LG)
013260*    PASSA WS-RUN-TIMESTAMP PARA O CAMPO LG-DATA-REVISAO (IX-LG) *
013270     MOVE WS-RUN-TIMESTAMP TO LG-DATA-REVISAO (IX-LG)
013280*    PASSA 'APPROVED' PARA O CAMPO TD-DISPOSICAO.                *
013290     MOVE 'APPROVED' TO TD-DISPOSICAO.
013300*================================================================*
013310*    ROTINA 0728-TRATA-AP-EXIT AUXILIAR DESTA FASE DO            *
013320*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
013330*================================================================*
013340 0728-TRATA-AP-EXIT.
013350     EXIT.
013360      
013370*================================================================*
013380*    RJ - REJEITA EXCLUSAO PENDENTE.  NENHUM DADO E ALTERADO,    *
013390*    SO O STATUS DO REGISTRO DE LOG                              *
013400*================================================================*
013410 0729-TRATA-RJ.
013420*    PASSA TR-CHAVE-1-NUM PARA O CAMPO WS-LOGID-PROCURADO        *
013430     MOVE TR-CHAVE-1-NUM TO WS-LOGID-PROCURADO
013440*    EXECUTA A SUB-ROTINA 0745-PROCURA-LOG-PENDENTE.             *
013450     PERFORM 0745-PROCURA-LOG-PENDENTE
013460             THRU 0745-PROCURA-LOG-PENDENTE-EXIT
013470*    TESTA A CONDICAO: ACHEI-NAO                                 *
013480     IF ACHEI-NAO
013490*    PASSA 'ERROR' PARA O CAMPO TD-DISPOSICAO                    *
013500        MOVE 'ERROR'            TO TD-DISPOSICAO
013510*    PASSA 'LOG-ID INVALIDO' PARA O CAMPO TD-MOTIVO              *
013520        MOVE 'LOG-ID INVALIDO'  TO TD-MOTIVO
013530     ELSE
013540*    PASSA 'REJECTED' PARA O CAMPO LG-STATUS (IX-LG)             *
013550        MOVE 'REJECTED' TO LG-STATUS (IX-LG)
013560*    PASSA TR-SOLICITANTE PARA O CAMPO LG-REVISOR (IX-LG)        *
013570        MOVE TR-SOLICITANTE   TO LG-REVISOR (IX-LG)
013580*    PASSA WS-RUN-TIMESTAMP PARA O CAMPO LG-DATA-REVISAO (IX-LG) *
013590        MOVE WS-RUN-TIMESTAMP TO LG-DATA-REVISAO (IX-LG)
013600*    PASSA 'REJECTED' PARA O CAMPO TD-DISPOSICAO                 *
013610        MOVE 'REJECTED' TO TD-DISPOSICAO
013620     END-IF.
013630*================================================================*
013640*    ROTINA 0729-TRATA-RJ-EXIT AUXILIAR DESTA FASE DO            *
013650*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
013660*================================================================*
013670 0729-TRATA-RJ-EXIT.
013680     EXIT.
013690      
013700*================================================================*
013710*    0740 A 0746 - SUBROTINAS DE BUSCA E EXCLUSAO EM CASCATA,    *
013720*    NO MESMO ESQUEMA DE VARREDURA GO-TO/PERFORM FORA DE LINHA   *
013730*    USADO EM ACMVALID-COB                                       *
013740*================================================================*
013750 0740-PROCURA-COMPONENTE.
013760*    LIGA O INDICADOR ACHEI-NAO                                  *
013770     SET ACHEI-NAO TO TRUE
013780*    PASSA 1 PARA O CAMPO IX-TC.                                 *
013790     MOVE 1 TO IX-TC.
013800*================================================================*
013810*    ROTINA 0740-COMPARA AUXILIAR DESTA FASE DO PROCESSAMENTO,   *
013820*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
013830*================================================================*
013840 0740-COMPARA.
013850*    TESTA A CONDICAO: IX-TC > CNT-COMPONENT                     *
013860     IF IX-TC > CNT-COMPONENT
013870*    DESVIA PARA 0740-PROCURA-COMPONENTE-EXIT                    *
013880        GO TO 0740-PROCURA-COMPONENTE-EXIT
013890     END-IF
013900*    TESTA A CONDICAO: TC-NOME (IX-TC) = WS-BUSCA-COMPONENTE     *
013910     IF TC-NOME (IX-TC) = WS-BUSCA-COMPONENTE
013920        AND TC-ATIVO-SIM (IX-TC)
013930*    LIGA O INDICADOR ACHEI-SIM                                  *
013940        SET ACHEI-SIM TO TRUE
013950*    DESVIA PARA 0740-PROCURA-COMPONENTE-EXIT                    *
013960        GO TO 0740-PROCURA-COMPONENTE-EXIT
013970     END-IF
013980*    ACUMULA 1 EM IX-TC                                          *
013990     ADD 1 TO IX-TC
014000*    DESVIA PARA 0740-COMPARA.                                   *
014010     GO TO 0740-COMPARA.
014020*================================================================*
014030*    ROTINA 0740-PROCURA-COMPONENTE-EXIT DE PESQUISA NA TABELA EM*
014040*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
014050*================================================================*
014060 0740-PROCURA-COMPONENTE-EXIT.
014070     EXIT.
014080      
014090*================================================================*
014100*    ROTINA 0741-PROCURA-CLASSE DE PESQUISA NA TABELA EM MEMORIA,*
014110*    MARCANDO O INDICADOR DE ACHOU.                              *
014120*================================================================*
014130 0741-PROCURA-CLASSE.
014140*    LIGA O INDICADOR ACHEI-NAO                                  *
014150     SET ACHEI-NAO TO TRUE
014160*    PASSA 1 PARA O CAMPO IX-CL.                                 *
014170     MOVE 1 TO IX-CL.
014180*================================================================*
014190*    ROTINA 0741-COMPARA AUXILIAR DESTA FASE DO PROCESSAMENTO,   *
014200*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
014210*================================================================*
014220 0741-COMPARA.
014230*    TESTA A CONDICAO: IX-CL > CNT-CLASS                         *
014240     IF IX-CL > CNT-CLASS
014250*    DESVIA PARA 0741-PROCURA-CLASSE-EXIT                        *
014260        GO TO 0741-PROCURA-CLASSE-EXIT
014270     END-IF
014280*    TESTA A CONDICAO: CL-NOME (IX-CL) = WS-BUSCA-CLASSE         *
014290     IF CL-NOME (IX-CL) = WS-BUSCA-CLASSE
014300        AND CL-ATIVO-SIM (IX-CL)
014310*    LIGA O INDICADOR ACHEI-SIM                                  *
014320        SET ACHEI-SIM TO TRUE
014330*    DESVIA PARA 0741-PROCURA-CLASSE-EXIT                        *
014340        GO TO 0741-PROCURA-CLASSE-EXIT
014350     END-IF
014360*    ACUMULA 1 EM IX-CL                                          *
014370     ADD 1 TO IX-CL
014380*    DESVIA PARA 0741-COMPARA.                                   *
014390     GO TO 0741-COMPARA.
014400*================================================================*
014410*    ROTINA 0741-PROCURA-CLASSE-EXIT DE PESQUISA NA TABELA EM    *
014420*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
014430*================================================================*
014440 0741-PROCURA-CLASSE-EXIT.
014450     EXIT.
014460      
014470*================================================================*
014480*    ROTINA 0742-PROCURA-COMP-TECH DE PESQUISA NA TABELA EM      *
014490*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
014500*================================================================*
014510 0742-PROCURA-COMP-TECH.
014520*    LIGA O INDICADOR ACHEI-NAO                                  *
014530     SET ACHEI-NAO TO TRUE
014540*    PASSA 1 PARA O CAMPO IX-XT.                                 *
014550     MOVE 1 TO IX-XT.
014560*================================================================*
014570*    ROTINA 0742-COMPARA AUXILIAR DESTA FASE DO PROCESSAMENTO,   *
014580*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
014590*================================================================*
014600 0742-COMPARA.
014610*    TESTA A CONDICAO: IX-XT > CNT-COMP-TECH                     *
014620     IF IX-XT > CNT-COMP-TECH
014630*    DESVIA PARA 0742-PROCURA-COMP-TECH-EXIT                     *
014640        GO TO 0742-PROCURA-COMP-TECH-EXIT
014650     END-IF
014660     IF XT-COMPONENT-NOME (IX-XT) = WS-BUSCA-COMPONENTE
014670        AND XT-TECH-CODIGO (IX-XT) = WS-BUSCA-TECH
014680        AND XT-ATIVO-SIM (IX-XT)
014690*    LIGA O INDICADOR ACHEI-SIM                                  *
014700        SET ACHEI-SIM TO TRUE
014710*    DESVIA PARA 0742-PROCURA-COMP-TECH-EXIT                     *
014720        GO TO 0742-PROCURA-COMP-TECH-EXIT
014730     END-IF
014740*    ACUMULA 1 EM IX-XT                                          *
014750     ADD 1 TO IX-XT
014760*    DESVIA PARA 0742-COMPARA.                                   *
014770     GO TO 0742-COMPARA.
014780*================================================================*
014790*    ROTINA 0742-PROCURA-COMP-TECH-EXIT DE PESQUISA NA TABELA EM *
014800*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
014810*================================================================*
014820 0742-PROCURA-COMP-TECH-EXIT.
014830     EXIT.
014840      
014850*================================================================*
014860*    ROTINA 0743-PROCURA-CLASS-COMP DE PESQUISA NA TABELA EM     *
014870*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
014880*================================================================*
014890 0743-PROCURA-CLASS-COMP.
014900*    LIGA O INDICADOR ACHEI-NAO                                  *
014910     SET ACHEI-NAO TO TRUE
014920*    PASSA 1 PARA O CAMPO IX-XC.                                 *
014930     MOVE 1 TO IX-XC.
014940*================================================================*
014950*    ROTINA 0743-COMPARA AUXILIAR DESTA FASE DO PROCESSAMENTO,   *
014960*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
014970*================================================================*
014980 0743-COMPARA.
014990*    TESTA A CONDICAO: IX-XC > CNT-CLASS-COMP                    *
015000     IF IX-XC > CNT-CLASS-COMP
015010*    DESVIA PARA 0743-PROCURA-CLASS-COMP-EXIT                    *
015020        GO TO 0743-PROCURA-CLASS-COMP-EXIT
015030     END-IF
015040*    TESTA A CONDICAO: XC-CLASS-NOME (IX-XC) = WS-BUSCA-CLASSE   *
015050     IF XC-CLASS-NOME (IX-XC) = WS-BUSCA-CLASSE
015060        AND XC-COMPONENT-NOME (IX-XC) = WS-BUSCA-COMPONENTE-2
015070        AND XC-ATIVO-SIM (IX-XC)
015080*    LIGA O INDICADOR ACHEI-SIM                                  *
015090        SET ACHEI-SIM TO TRUE
015100*    DESVIA PARA 0743-PROCURA-CLASS-COMP-EXIT                    *
015110        GO TO 0743-PROCURA-CLASS-COMP-EXIT
015120     END-IF
015130*    ACUMULA 1 EM IX-XC                                          *
015140     ADD 1 TO IX-XC
015150*    DESVIA PARA 0743-COMPARA.                                   *
015160     GO TO 0743-COMPARA.
015170*================================================================*
015180*    ROTINA 0743-PROCURA-CLASS-COMP-EXIT DE PESQUISA NA TABELA EM*
015190*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
015200*================================================================*
015210 0743-PROCURA-CLASS-COMP-EXIT.
015220     EXIT.
015230      
015240*================================================================*
015250*    ROTINA 0744-PROCURA-TECNOLOGIA DE PESQUISA NA TABELA EM     *
015260*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
015270*================================================================*
015280 0744-PROCURA-TECNOLOGIA.
015290*    LIGA O INDICADOR ACHEI-NAO                                  *
015300     SET ACHEI-NAO TO TRUE
015310*    PASSA 1 PARA O CAMPO IX-TT.                                 *
015320     MOVE 1 TO IX-TT.
015330*================================================================*
015340*    ROTINA 0744-COMPARA AUXILIAR DESTA FASE DO PROCESSAMENTO,   *
015350*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
015360*================================================================*
015370 0744-COMPARA.
015380*    TESTA A CONDICAO: IX-TT > CNT-TECHNOLOGY                    *
015390     IF IX-TT > CNT-TECHNOLOGY
015400*    DESVIA PARA 0744-PROCURA-TECNOLOGIA-EXIT                    *
015410        GO TO 0744-PROCURA-TECNOLOGIA-EXIT
015420     END-IF
015430*    TESTA A CONDICAO: TT-ENTRY (IX-TT) = WS-BUSCA-TECH          *
015440     IF TT-ENTRY (IX-TT) = WS-BUSCA-TECH
015450*    LIGA O INDICADOR ACHEI-SIM                                  *
015460        SET ACHEI-SIM TO TRUE
015470*    DESVIA PARA 0744-PROCURA-TECNOLOGIA-EXIT                    *
015480        GO TO 0744-PROCURA-TECNOLOGIA-EXIT
015490     END-IF
015500*    ACUMULA 1 EM IX-TT                                          *
015510     ADD 1 TO IX-TT
015520*    DESVIA PARA 0744-COMPARA.                                   *
015530     GO TO 0744-COMPARA.
015540*================================================================*
015550*    ROTINA 0744-PROCURA-TECNOLOGIA-EXIT DE PESQUISA NA TABELA EM*
015560*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
015570*================================================================*
015580 0744-PROCURA-TECNOLOGIA-EXIT.
015590     EXIT.
015600      
015610*================================================================*
015620*    ROTINA 0745-PROCURA-LOG-PENDENTE DE PESQUISA NA TABELA EM   *
015630*    MEMORIA, MARCANDO O INDICADOR DE ACHOU.                     *
015640*================================================================*
015650 0745-PROCURA-LOG-PENDENTE.
015660*    LIGA O INDICADOR ACHEI-NAO                                  *
015670     SET ACHEI-NAO TO TRUE
015680*    PASSA 1 PARA O CAMPO IX-LG.                                 *
015690     MOVE 1 TO IX-LG.
015700*================================================================*
015710*    ROTINA 0745-COMPARA AUXILIAR DESTA FASE DO PROCESSAMENTO,   *
015720*    CONFORME DESCRITO NO NOME DO PARAGRAFO.                     *
015730*================================================================*
015740 0745-COMPARA.
015750*    TESTA A CONDICAO: IX-LG > CNT-CHANGE-LOG                    *
015760     IF IX-LG > CNT-CHANGE-LOG
015770*    DESVIA PARA 0745-PROCURA-LOG-PENDENTE-EXIT                  *
015780        GO TO 0745-PROCURA-LOG-PENDENTE-EXIT
015790     END-IF
015800*    TESTA A CONDICAO: LG-LOG-ID (IX-LG) = WS-LOGID-PROCURADO    *
015810     IF LG-LOG-ID (IX-LG) = WS-LOGID-PROCURADO
015820        AND LG-PENDING (IX-LG)
015830*    LIGA O INDICADOR ACHEI-SIM                                  *
015840        SET ACHEI-SIM TO TRUE
015850*    DESVIA PARA 0745-PROCURA-LOG-PENDENTE-EXIT                  *
015860        GO TO 0745-PROCURA-LOG-PENDENTE-EXIT
015870     END-IF
015880*    ACUMULA 1 EM IX-LG                                          *
015890     ADD 1 TO IX-LG
015900*    DESVIA PARA 0745-COMPARA.                                   *
015910     GO TO 0745-COMPARA.
015920*================================================================*
015930*    ROTINA 0745-PROCURA-LOG-PENDENTE-EXIT DE PESQUISA NA TABELA *
015940*    EM MEMORIA, MARCANDO O INDICADOR DE ACHOU.                  *
015950*================================================================*
015960 0745-PROCURA-LOG-PENDENTE-EXIT.
015970     EXIT.
015980      
015990*----------------------------------------------------------------*
016000*    EXCLUI O COMPONENTE E, EM CASCATA, TODAS AS LINHAS DE       *
016010*    COMP-TECH E CLASS-COMP QUE O REFERENCIAM (TICKET 991)       *
016020*----------------------------------------------------------------*
016030 0746-EXCLUI-COMPONENTE.
016040*    EXECUTA A SUB-ROTINA 0740-PROCURA-COMPONENTE.               *
016050     PERFORM 0740-PROCURA-COMPONENTE
016060             THRU 0740-PROCURA-COMPONENTE-EXIT
016070*    TESTA A CONDICAO: ACHEI-SIM                                 *
016080     IF ACHEI-SIM
016090*    LIGA O INDICADOR TC-ATIVO-NAO (IX-TC)                       *
016100        SET TC-ATIVO-NAO (IX-TC) TO TRUE
016110     END-IF
016120*    PASSA 1 PARA O CAMPO IX-XT.                                 *
016130     MOVE 1 TO IX-XT.
016140*================================================================*
016150*    ROTINA 0746-VARRE-COMP-TECH AUXILIAR DESTA FASE DO          *
016160*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
016170*================================================================*
016180 0746-VARRE-COMP-TECH.
016190*    TESTA A CONDICAO: IX-XT > CNT-COMP-TECH                     *
016200     IF IX-XT > CNT-COMP-TECH
016210*    DESVIA PARA 0746-VARRE-CLASS-COMP                           *
016220        GO TO 0746-VARRE-CLASS-COMP
016230     END-IF
016240     IF XT-COMPONENT-NOME (IX-XT) = WS-BUSCA-COMPONENTE
016250*    LIGA O INDICADOR XT-ATIVO-NAO (IX-XT)                       *
016260        SET XT-ATIVO-NAO (IX-XT) TO TRUE
016270     END-IF
016280*    ACUMULA 1 EM IX-XT                                          *
016290     ADD 1 TO IX-XT
016300*    DESVIA PARA 0746-VARRE-COMP-TECH.                           *
016310     GO TO 0746-VARRE-COMP-TECH.
016320*================================================================*
016330*    ROTINA 0746-VARRE-CLASS-COMP AUXILIAR DESTA FASE DO         *
016340*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
016350*================================================================*
016360 0746-VARRE-CLASS-COMP.
016370*    PASSA 1 PARA O CAMPO IX-XC.                                 *
016380     MOVE 1 TO IX-XC.
016390*================================================================*
016400*    ROTINA 0746-VARRE-CLASS-COMP-2 AUXILIAR DESTA FASE DO       *
016410*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
016420*================================================================*
016430 0746-VARRE-CLASS-COMP-2.
016440*    TESTA A CONDICAO: IX-XC > CNT-CLASS-COMP                    *
016450     IF IX-XC > CNT-CLASS-COMP
016460*    DESVIA PARA 0746-EXCLUI-COMPONENTE-EXIT                     *
016470        GO TO 0746-EXCLUI-COMPONENTE-EXIT
016480     END-IF
016490     IF XC-COMPONENT-NOME (IX-XC) = WS-BUSCA-COMPONENTE
016500*    LIGA O INDICADOR XC-ATIVO-NAO (IX-XC)                       *
016510        SET XC-ATIVO-NAO (IX-XC) TO TRUE
016520     END-IF
016530*    ACUMULA 1 EM IX-XC                                          *
016540     ADD 1 TO IX-XC
016550*    DESVIA PARA 0746-VARRE-CLASS-COMP-2.                        *
016560     GO TO 0746-VARRE-CLASS-COMP-2.
016570*================================================================*
016580*    ROTINA 0746-EXCLUI-COMPONENTE-EXIT AUXILIAR DESTA FASE DO   *
016590*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
016600*================================================================*
016610 0746-EXCLUI-COMPONENTE-EXIT.
016620     EXIT.
016630      
016640*----------------------------------------------------------------*
016650*    APENDICE UM NOVO REGISTRO NA TRILHA DE AUDITORIA, USANDO    *
016660*    WS-CHAVE-ENTIDADE E OS CAMPOS WS-LOG-xxx MONTADOS PELO      *
016670*    TRATAMENTO DA TRANSACAO                                     *
016680*----------------------------------------------------------------*
016690 0750-GRAVA-LOG-NOVO.
016700*    ACUMULA 1 EM CNT-CHANGE-LOG                                 *
016710     ADD 1 TO CNT-CHANGE-LOG
016720*    PASSA WS-NEXT-LOG-ID PARA O CAMPO LG-LOG-ID (CNT-CHANGE-... *
016730     MOVE WS-NEXT-LOG-ID      TO LG-LOG-ID (CNT-CHANGE-LOG)
016740*    ACUMULA 1 EM WS-NEXT-LOG-ID                                 *
016750     ADD 1 TO WS-NEXT-LOG-ID
016760     MOVE WS-RUN-TIMESTAMP     TO LG-TIMESTAMP (CNT-CHANGE-LOG)
016770    MOVE WS-LOG-TIPO-ENTIDADE TO LG-TIPO-ENTIDADE (CNT-CHANGE-LOG)
016780*    PASSA WS-LOG-ACAO PARA O CAMPO LG-ACAO (CNT-CHANGE-LOG)     *
016790     MOVE WS-LOG-ACAO          TO LG-ACAO (CNT-CHANGE-LOG)
016800   MOVE WS-CHAVE-ENTIDADE    TO LG-CHAVE-ENTIDADE (CNT-CHANGE-LOG)
016810     MOVE WS-LOG-OBSERVACAO    TO LG-OBSERVACAO (CNT-CHANGE-LOG)
016820     MOVE WS-LOG-SOLICITANTE   TO LG-SOLICITANTE (CNT-CHANGE-LOG)
016830*    PASSA WS-LOG-STATUS PARA O CAMPO LG-STATUS (CNT-CHANGE-...  *
016840     MOVE WS-LOG-STATUS        TO LG-STATUS (CNT-CHANGE-LOG)
016850*    PASSA SPACE PARA O CAMPO LG-REVISOR (CNT-CHANGE...          *
016860     MOVE SPACE                TO LG-REVISOR (CNT-CHANGE-LOG)
016870*    PASSA SPACE PARA O CAMPO LG-DATA-REVISAO (CNT-C...          *
016880    MOVE SPACE                TO LG-DATA-REVISAO (CNT-CHANGE-LOG).
016890*================================================================*
016900*    ROTINA 0750-GRAVA-LOG-NOVO-EXIT DE GRAVACAO DO REGISTRO DE  *
016910*    SAIDA NO ARQUIVO CORRESPONDENTE.                            *
016920*================================================================*
016930 0750-GRAVA-LOG-NOVO-EXIT.
016940     EXIT.
016950      
016960*================================================================*
016970*    0900 - REGRAVA AS TRES TABELAS EM MEMORIA QUE SAO MESTRES  *
016980*    DE LEITURA E GRAVACAO (OMITINDO AS LINHAS MARCADAS COMO    *
016990*    EXCLUIDAS) E A TRILHA DE AUDITORIA COMPLETA NO FIM DO JOB.  *
017000*    COMPONENT-FILE E CLASS-FILE FICAM DE FORA (TICKET 2247).    *
017010*================================================================*
017020 0900-REGRAVA-ARQUIVOS.
017030*    COMPONENT-FILE E CLASS-FILE SAO MESTRES DE SOMENTE           *
017040*    LEITURA NESTE PROGRAMA (VIDE 0100/0200 ABAIXO) - SO AS       *
017050*    TRES TABELAS ABAIXO VOLTAM PARA DISCO NO FIM DO JOB.         *
017060*    EXECUTA A SUB-ROTINA 0930-REGRAVA-COMP-TECH ATE A SAIDA.    *
017070  PERFORM 0930-REGRAVA-COMP-TECH  THRU 0930-REGRAVA-COMP-TECH-EXIT
017080*    EXECUTA A SUB-ROTINA 0940-REGRAVA-CLASS-COMP.               *
017090     PERFORM 0940-REGRAVA-CLASS-COMP
017100             THRU 0940-REGRAVA-CLASS-COMP-EXIT
017110*    EXECUTA A SUB-ROTINA 0950-REGRAVA-CHANGE-LOG.               *
017120     PERFORM 0950-REGRAVA-CHANGE-LOG
017130             THRU 0950-REGRAVA-CHANGE-LOG-EXIT.
017140*================================================================*
017150*    ROTINA 0900-REGRAVA-ARQUIVOS-EXIT AUXILIAR DESTA FASE DO    *
017160*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
017170*================================================================*
017180 0900-REGRAVA-ARQUIVOS-EXIT.
017190     EXIT.
017200      
017210      
017220*================================================================*
017230*    ROTINA 0930-REGRAVA-COMP-TECH AUXILIAR DESTA FASE DO        *
017240*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
017250*================================================================*
017260 0930-REGRAVA-COMP-TECH.
017270*    ABRE PARA GRAVACAO: COMP-TECH-FILE                          *
017280     OPEN OUTPUT COMP-TECH-FILE
017290*    PASSA 1 PARA O CAMPO IX-XT.                                 *
017300     MOVE 1 TO IX-XT.
017310*================================================================*
017320*    ROTINA 0931-GRAVA-COMP-TECH DE GRAVACAO DO REGISTRO DE SAIDA*
017330*    NO ARQUIVO CORRESPONDENTE.                                  *
017340*================================================================*
017350 0931-GRAVA-COMP-TECH.
017360*    TESTA A CONDICAO: IX-XT > CNT-COMP-TECH                     *
017370     IF IX-XT > CNT-COMP-TECH
017380*    DESVIA PARA 0930-REGRAVA-COMP-TECH-EXIT                     *
017390        GO TO 0930-REGRAVA-COMP-TECH-EXIT
017400     END-IF
017410*    TESTA A CONDICAO: XT-ATIVO-SIM (IX-XT)                      *
017420     IF XT-ATIVO-SIM (IX-XT)
017430        MOVE XT-COMPONENT-NOME (IX-XT) TO CT-COMPONENT-NOME
017440*    PASSA XT-TECH-CODIGO (IX-XT) PARA O CAMPO CT-TECH-CODIGO    *
017450        MOVE XT-TECH-CODIGO    (IX-XT) TO CT-TECH-CODIGO
017460*    PASSA XT-TIPO-APLIC (IX-XT) PARA O CAMPO CT-TIPO-APLIC      *
017470        MOVE XT-TIPO-APLIC     (IX-XT) TO CT-TIPO-APLIC
017480*    GRAVA O REGISTRO REG-COMP-TECH                              *
017490        WRITE REG-COMP-TECH
017500     END-IF
017510*    ACUMULA 1 EM IX-XT                                          *
017520     ADD 1 TO IX-XT
017530*    DESVIA PARA 0931-GRAVA-COMP-TECH.                           *
017540     GO TO 0931-GRAVA-COMP-TECH.
017550*================================================================*
017560*    ROTINA 0930-REGRAVA-COMP-TECH-EXIT AUXILIAR DESTA FASE DO   *
017570*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
017580*================================================================*
017590 0930-REGRAVA-COMP-TECH-EXIT.
017600*    ENCERRA O(S) ARQUIVO(S): COMP-TECH-FILE                     *
017610     CLOSE COMP-TECH-FILE
017620     EXIT.
017630      
017640*================================================================*
017650*    ROTINA 0940-REGRAVA-CLASS-COMP AUXILIAR DESTA FASE DO       *
017660*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
017670*================================================================*
017680 0940-REGRAVA-CLASS-COMP.
017690*    ABRE PARA GRAVACAO: CLASS-COMP-FILE                         *
017700     OPEN OUTPUT CLASS-COMP-FILE
017710*    PASSA 1 PARA O CAMPO IX-XC.                                 *
017720     MOVE 1 TO IX-XC.
017730*================================================================*
017740*    ROTINA 0941-GRAVA-CLASS-COMP DE GRAVACAO DO REGISTRO DE     *
017750*    SAIDA NO ARQUIVO CORRESPONDENTE.                            *
017760*================================================================*
017770 0941-GRAVA-CLASS-COMP.
017780*    TESTA A CONDICAO: IX-XC > CNT-CLASS-COMP                    *
017790     IF IX-XC > CNT-CLASS-COMP
017800*    DESVIA PARA 0940-REGRAVA-CLASS-COMP-EXIT                    *
017810        GO TO 0940-REGRAVA-CLASS-COMP-EXIT
017820     END-IF
017830*    TESTA A CONDICAO: XC-ATIVO-SIM (IX-XC)                      *
017840     IF XC-ATIVO-SIM (IX-XC)
017850*    PASSA XC-CLASS-NOME (IX-XC) PARA O CAMPO CC-CLASS-NOME      *
017860        MOVE XC-CLASS-NOME     (IX-XC) TO CC-CLASS-NOME
017870        MOVE XC-COMPONENT-NOME (IX-XC) TO CC-COMPONENT-NOME
017880*    GRAVA O REGISTRO REG-CLASS-COMP                             *
017890        WRITE REG-CLASS-COMP
017900     END-IF
017910*    ACUMULA 1 EM IX-XC                                          *
017920     ADD 1 TO IX-XC
017930*    DESVIA PARA 0941-GRAVA-CLASS-COMP.                          *
017940     GO TO 0941-GRAVA-CLASS-COMP.
017950*================================================================*
017960*    ROTINA 0940-REGRAVA-CLASS-COMP-EXIT AUXILIAR DESTA FASE DO  *
017970*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
017980*================================================================*
017990 0940-REGRAVA-CLASS-COMP-EXIT.
018000*    ENCERRA O(S) ARQUIVO(S): CLASS-COMP-FILE                    *
018010     CLOSE CLASS-COMP-FILE
018020     EXIT.
018030      
018040*================================================================*
018050*    ROTINA 0950-REGRAVA-CHANGE-LOG AUXILIAR DESTA FASE DO       *
018060*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
018070*================================================================*
018080 0950-REGRAVA-CHANGE-LOG.
018090*    ABRE PARA GRAVACAO: CHANGE-LOG-FILE                         *
018100     OPEN OUTPUT CHANGE-LOG-FILE
018110*    PASSA 1 PARA O CAMPO IX-LG.                                 *
018120     MOVE 1 TO IX-LG.
018130*================================================================*
018140*    ROTINA 0951-GRAVA-CHANGE-LOG DE GRAVACAO DO REGISTRO DE     *
018150*    SAIDA NO ARQUIVO CORRESPONDENTE.                            *
018160*================================================================*
018170 0951-GRAVA-CHANGE-LOG.
018180*    TESTA A CONDICAO: IX-LG > CNT-CHANGE-LOG                    *
018190     IF IX-LG > CNT-CHANGE-LOG
018200*    DESVIA PARA 0950-REGRAVA-CHANGE-LOG-EXIT                    *
018210        GO TO 0950-REGRAVA-CHANGE-LOG-EXIT
018220     END-IF
018230*    PASSA LG-LOG-ID (IX-LG) PARA O CAMPO CL-LOG-ID              *
018240     MOVE LG-LOG-ID         (IX-LG) TO CL-LOG-ID
018250*    PASSA LG-TIMESTAMP (IX-LG) PARA O CAMPO CL-TIMESTAMP        *
018260     MOVE LG-TIMESTAMP      (IX-LG) TO CL-TIMESTAMP
018270*    PASSA LG-TIPO-ENTIDADE (IX-LG) PARA O CAMPO CL-TIPO-ENTIDADE*
018280     MOVE LG-TIPO-ENTIDADE  (IX-LG) TO CL-TIPO-ENTIDADE
018290*    PASSA LG-ACAO (IX-LG) PARA O CAMPO CL-ACAO                  *
018300     MOVE LG-ACAO           (IX-LG) TO CL-ACAO
018310     MOVE LG-CHAVE-ENTIDADE (IX-LG) TO CL-CHAVE-ENTIDADE
018320*    PASSA LG-OBSERVACAO (IX-LG) PARA O CAMPO CL-OBSERVACAO      *
018330     MOVE LG-OBSERVACAO     (IX-LG) TO CL-OBSERVACAO
018340*    PASSA LG-SOLICITANTE (IX-LG) PARA O CAMPO CL-SOLICITANTE    *
018350     MOVE LG-SOLICITANTE    (IX-LG) TO CL-SOLICITANTE
018360*    PASSA LG-STATUS (IX-LG) PARA O CAMPO CL-STATUS              *
018370     MOVE LG-STATUS         (IX-LG) TO CL-STATUS
018380*    PASSA LG-REVISOR (IX-LG) PARA O CAMPO CL-REVISOR            *
018390     MOVE LG-REVISOR        (IX-LG) TO CL-REVISOR
018400*    PASSA LG-DATA-REVISAO (IX-LG) PARA O CAMPO CL-DATA-REVISAO  *
018410     MOVE LG-DATA-REVISAO   (IX-LG) TO CL-DATA-REVISAO
018420*    GRAVA O REGISTRO REG-CHANGE-LOG                             *
018430     WRITE REG-CHANGE-LOG
018440*    ACUMULA 1 EM IX-LG                                          *
018450     ADD 1 TO IX-LG
018460*    DESVIA PARA 0951-GRAVA-CHANGE-LOG.                          *
018470     GO TO 0951-GRAVA-CHANGE-LOG.
018480*================================================================*
018490*    ROTINA 0950-REGRAVA-CHANGE-LOG-EXIT AUXILIAR DESTA FASE DO  *
018500*    PROCESSAMENTO, CONFORME DESCRITO NO NOME DO PARAGRAFO.      *
018510*================================================================*
018520 0950-REGRAVA-CHANGE-LOG-EXIT.
018530*    ENCERRA O(S) ARQUIVO(S): CHANGE-LOG-FILE                    *
018540     CLOSE CHANGE-LOG-FILE
018550     EXIT.
018560